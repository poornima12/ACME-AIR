*
*    WSSCHED.CBL
*    SCHEDULE-TABLE - the flight-schedule reference file loaded
*    into storage once at the start of a run, and the search
*    arguments used by PL-LOOK-FOR-SCHEDULE-RECORD.CBL.
*    08/21/02, R.POSADA, AIR-0107.
*
    01  W-SCHEDULE-TABLE.
        05  SCHEDTBL-COUNT              PIC 9(4) COMP VALUE ZERO.
        05  SCHEDTBL-ENTRY OCCURS 2000 TIMES.
            10  SCHEDTBL-ID             PIC 9(9).
            10  SCHEDTBL-FLIGHT-ID      PIC 9(9).
            10  SCHEDTBL-DEPART-TS      PIC X(19).
            10  SCHEDTBL-ARRIVE-TS      PIC X(19).
            10  SCHEDTBL-PRICE          PIC S9(8)V99 COMP-3.
            10  SCHEDTBL-CURRENCY       PIC X(3).
            10  SCHEDTBL-TOTAL-SEATS    PIC 9(4).
    01  W-SCHED-SEARCH-AREA.
        05  SCHED-SEARCH-ID             PIC 9(9).
        05  SCHED-FOUND-SUB             PIC 9(4) COMP.
        05  SCHED-SUB                   PIC 9(4) COMP.
        05  W-SCHED-FOUND-SWITCH       PIC X(1).
            88  SCHED-FOUND-RECORD              VALUE "Y".
