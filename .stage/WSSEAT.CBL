*
*    WSSEAT.CBL
*    SEAT-TABLE - the full seat inventory loaded into storage at
*    the start of a run and rewritten to SEAT-FILE in full before
*    the run ends, so the next run starts from today's holds and
*    sales.  08/21/02, R.POSADA, AIR-0107.
*
    01  W-SEAT-TABLE.
        05  SEATTBL-COUNT               PIC 9(4) COMP VALUE ZERO.
        05  SEATTBL-ENTRY OCCURS 4000 TIMES.
            10  SEATTBL-ID              PIC 9(9).
            10  SEATTBL-NUMBER          PIC X(4).
            10  SEATTBL-SCHED-ID        PIC 9(9).
            10  SEATTBL-STATUS          PIC X(1).
                88  SEATTBL-AVAILABLE            VALUE "A".
                88  SEATTBL-HELD                 VALUE "L".
                88  SEATTBL-BOOKED               VALUE "B".
    01  W-SEAT-SEARCH-AREA.
        05  SEAT-SEARCH-SCHED-ID        PIC 9(9).
        05  SEAT-SEARCH-NUMBER          PIC X(4).
        05  SEAT-FOUND-SUB              PIC 9(4) COMP.
        05  SEAT-SUB                    PIC 9(4) COMP.
        05  W-SEAT-FOUND-SWITCH        PIC X(1).
            88  SEAT-FOUND-RECORD               VALUE "Y".
