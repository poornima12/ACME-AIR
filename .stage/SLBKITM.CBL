*
*    SLBKITM.CBL
*    FILE-CONTROL entry for the booking-item file.  Opened
*    extend and appended by booking-create.cob, one row per
*    passenger/seat pair on a booking.  08/19/02, R.POSADA,
*    AIR-0107.
*
    SELECT BOOKING-ITEM-FILE ASSIGN TO BKITM-FL
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS W-BKITM-FILE-STATUS.
