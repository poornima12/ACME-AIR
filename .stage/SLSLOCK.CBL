*
*    SLSLOCK.CBL
*    FILE-CONTROL entry for the seat-lock file.  Rewritten in
*    full by seat-lock-service.cob on every CALL - see LOCK-TABLE
*    in that program.  08/19/02, R.POSADA, AIR-0107.
*
    SELECT SEAT-LOCK-FILE ASSIGN TO SLOCK-FL
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS W-SLOCK-FILE-STATUS.
