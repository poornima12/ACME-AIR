*
*    SLAIRPT.CBL
*    FILE-CONTROL entry for the airport reference file.
*    Loaded once per run into AIRPORT-TABLE - see PL-LOOK-FOR-
*    AIRPORT-RECORD.CBL.  Added for the ACME-AIR conversion,
*    08/14/02, R.POSADA, TICKET AIR-0101.
*
    SELECT AIRPORT-FILE ASSIGN TO AIRPT-FL
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS W-AIRPT-FILE-STATUS.
