*
*    SLSEAT.CBL
*    FILE-CONTROL entry for the seat inventory file.  This file
*    is rewritten in full at the end of every booking-create run
*    so the next run starts from the latest seat status - see the
*    SEAT-TABLE load/save pair in booking-create.cob and flight-
*    search.cob.  08/19/02, R.POSADA, AIR-0107.
*
    SELECT SEAT-FILE ASSIGN TO SEAT-FL
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS W-SEAT-FILE-STATUS.
