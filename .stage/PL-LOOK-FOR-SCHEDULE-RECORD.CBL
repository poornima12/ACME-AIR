*
*    PL-LOOK-FOR-SCHEDULE-RECORD.CBL
*    Scans W-SCHEDULE-TABLE for SCHED-SEARCH-ID, then joins to
*    W-FLIGHT-TABLE for the flight code and airline carried on
*    that schedule.  Used by booking-create.cob's target-schedule
*    edit.  08/21/02, R.POSADA, AIR-0107.
*
 0650-LOOK-FOR-SCHEDULE-RECORD-PARA.

     MOVE "N" TO W-SCHED-FOUND-SWITCH.
     MOVE 1 TO SCHED-SUB.

     PERFORM 0655-SCAN-ONE-SCHEDULE-ENTRY THRU 0655-EXIT
        UNTIL SCHED-SUB GREATER THAN SCHEDTBL-COUNT
           OR SCHED-FOUND-RECORD.

     IF SCHED-FOUND-RECORD
        MOVE SCHEDTBL-FLIGHT-ID (SCHED-FOUND-SUB)
           TO FLGHT-SEARCH-ID
        PERFORM 0600-LOOK-FOR-FLIGHT-BY-ID THRU 0600-FLIGHT-EXIT.

 0650-EXIT.
     EXIT.

 0655-SCAN-ONE-SCHEDULE-ENTRY.

     IF SCHEDTBL-ID (SCHED-SUB) = SCHED-SEARCH-ID
        MOVE "Y" TO W-SCHED-FOUND-SWITCH
        MOVE SCHED-SUB TO SCHED-FOUND-SUB
     ELSE
        ADD 1 TO SCHED-SUB.

 0655-EXIT.
     EXIT.
*
*    0600-LOOK-FOR-FLIGHT-BY-ID is this paragraph's own private
*    scan of W-FLIGHT-TABLE - kept separate from PL-LOOK-FOR-
*    AIRPORT-RECORD.CBL's 0600- paragraph names since the two
*    copybooks are never COPYd into the same program.
*
 0600-LOOK-FOR-FLIGHT-BY-ID.

     MOVE "N" TO W-FLGHT-FOUND-SWITCH.
     MOVE 1 TO FLGHT-SUB.

     PERFORM 0605-SCAN-ONE-FLIGHT-ENTRY THRU 0605-EXIT
        UNTIL FLGHT-SUB GREATER THAN FLGHT-TABLE-COUNT
           OR FLGHT-FOUND-RECORD.

 0600-FLIGHT-EXIT.
     EXIT.

 0605-SCAN-ONE-FLIGHT-ENTRY.

     IF FLTBL-ID (FLGHT-SUB) = FLGHT-SEARCH-ID
        MOVE "Y" TO W-FLGHT-FOUND-SWITCH
        MOVE FLTBL-CODE (FLGHT-SUB)    TO FLGHT-FOUND-CODE
        MOVE FLTBL-AIRLINE (FLGHT-SUB) TO FLGHT-FOUND-AIRLINE
     ELSE
        ADD 1 TO FLGHT-SUB.

 0605-EXIT.
     EXIT.
