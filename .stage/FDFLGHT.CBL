*
*    FDFLGHT.CBL
*    Record layout for the flight reference file (FLIGHT-FILE).
*    One row per scheduled route/carrier combination.  FLGHT-
*    ORIGIN-ID and FLGHT-DEST-ID point at AIRPT-ID in AIRPORT-
*    RECORD (FDAIRPT.CBL).
*
    FD  FLIGHT-FILE
        LABEL RECORDS ARE STANDARD.
    01  FLIGHT-RECORD.
        05  FLGHT-ID                    PIC 9(9).
        05  FLGHT-CODE                  PIC X(6).
        05  FLGHT-ORIGIN-ID             PIC 9(9).
        05  FLGHT-DEST-ID               PIC 9(9).
        05  FLGHT-AIRLINE               PIC X(30).
        05  FILLER                      PIC X(7).
