*
*    SLBKCNF.CBL
*    FILE-CONTROL entry for the booking-confirmation output
*    file written by booking-create.cob, one row per accepted
*    or rejected booking request.  08/19/02, R.POSADA, AIR-0107.
*
    SELECT BOOKING-CONFIRM-FILE ASSIGN TO BKCNF-FL
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS W-BKCNF-FILE-STATUS.
