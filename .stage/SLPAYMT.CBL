*
*    SLPAYMT.CBL
*    FILE-CONTROL entry for the payment file.  Opened extend and
*    appended by booking-create.cob at WRITE-PAYMENT.  08/19/02,
*    R.POSADA, AIR-0107.
*
    SELECT PAYMENT-FILE ASSIGN TO PAYMT-FL
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS W-PAYMT-FILE-STATUS.
