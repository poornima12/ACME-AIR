*
*    SLFOFFR.CBL
*    FILE-CONTROL entry for the flight-offer output file written
*    by flight-search.cob, one row per qualifying schedule.
*    08/19/02, R.POSADA, AIR-0107.
*
    SELECT FLIGHT-OFFER-FILE ASSIGN TO FOFFR-FL
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS W-FOFFR-FILE-STATUS.
