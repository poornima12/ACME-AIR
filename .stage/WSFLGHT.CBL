*
*    WSFLGHT.CBL
*    FLIGHT-TABLE - the flight reference file loaded into storage
*    once at the start of a run.  08/21/02, R.POSADA, AIR-0107.
*
    01  W-FLIGHT-TABLE.
        05  FLGHT-TABLE-COUNT           PIC 9(4) COMP VALUE ZERO.
        05  FLGHT-TABLE-ENTRY OCCURS 500 TIMES.
            10  FLTBL-ID                PIC 9(9).
            10  FLTBL-CODE              PIC X(6).
            10  FLTBL-ORIGIN-ID         PIC 9(9).
            10  FLTBL-DEST-ID           PIC 9(9).
            10  FLTBL-AIRLINE           PIC X(30).
    01  W-FLGHT-SEARCH-AREA.
        05  FLGHT-SEARCH-ID             PIC 9(9).
        05  FLGHT-FOUND-CODE            PIC X(6).
        05  FLGHT-FOUND-AIRLINE         PIC X(30).
        05  FLGHT-FOUND-ORIGIN-ID       PIC 9(9).
        05  FLGHT-FOUND-DEST-ID         PIC 9(9).
        05  FLGHT-SUB                   PIC 9(4) COMP.
        05  W-FLGHT-FOUND-SWITCH       PIC X(1).
            88  FLGHT-FOUND-RECORD              VALUE "Y".
