*
*    FDBKCNF.CBL
*    Record layout for the booking-confirmation output file.
*    BKCNF-ITEM occurs the same fixed 3 times as BOOKING-
*    REQUEST-RECORD so each confirmed passenger/seat pair lines
*    up with the request that produced it.
*
    FD  BOOKING-CONFIRM-FILE
        LABEL RECORDS ARE STANDARD.
    01  BOOKING-CONFIRM-RECORD.
        05  BKCNF-REFERENCE             PIC X(11).
        05  BKCNF-STATUS                PIC X(1).
        05  BKCNF-FLIGHT-CODE           PIC X(6).
        05  BKCNF-DEPART-TS             PIC X(19).
        05  BKCNF-BOOKING-TS            PIC X(19).
        05  BKCNF-PASSENGER-COUNT       PIC 9(1).
        05  BKCNF-ITEM OCCURS 3 TIMES.
            10  BKCNF-ITEM-LAST-NAME    PIC X(30).
            10  BKCNF-ITEM-SEAT-NO      PIC X(4).
        05  BKCNF-PAY-METHOD            PIC X(1).
        05  BKCNF-PAY-AMOUNT            PIC S9(8)V99 COMP-3.
        05  BKCNF-PAY-CURRENCY          PIC X(3).
        05  BKCNF-PAY-STATUS            PIC X(1).
        05  FILLER                      PIC X(6).
