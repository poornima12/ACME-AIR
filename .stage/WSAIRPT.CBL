*
*    WSAIRPT.CBL
*    AIRPORT-TABLE - the airport reference file loaded into
*    storage once at the start of a flight-search.cob run, and
*    the search arguments used by PL-LOOK-FOR-AIRPORT-RECORD.CBL.
*    08/21/02, R.POSADA, AIR-0107.
*
    01  W-AIRPORT-TABLE.
        05  AIRPT-TABLE-COUNT           PIC 9(4) COMP VALUE ZERO.
        05  AIRPT-TABLE-ENTRY OCCURS 200 TIMES.
            10  AIRTBL-ID               PIC 9(9).
            10  AIRTBL-CODE             PIC X(3).
            10  AIRTBL-NAME             PIC X(40).
            10  AIRTBL-CITY             PIC X(30).
            10  AIRTBL-COUNTRY          PIC X(30).
    01  W-AIRPT-SEARCH-AREA.
        05  AIRPT-SEARCH-CODE           PIC X(3).
        05  AIRPT-FOUND-ID              PIC 9(9).
        05  AIRPT-SUB                   PIC 9(4) COMP.
        05  W-AIRPT-FOUND-SWITCH       PIC X(1).
            88  AIRPT-FOUND-RECORD              VALUE "Y".
