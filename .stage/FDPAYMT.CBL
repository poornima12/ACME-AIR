*
*    FDPAYMT.CBL
*    Record layout for the payment file (PAYMENT-FILE).  One row
*    per payment attempt posted against a booking.
*
    FD  PAYMENT-FILE
        LABEL RECORDS ARE STANDARD.
    01  PAYMENT-RECORD.
        05  PAY-ID                      PIC 9(9).
        05  PAY-BOOK-ID                 PIC 9(9).
        05  PAY-METHOD                  PIC X(1).
            88  PAY-CREDIT-CARD                 VALUE "C".
            88  PAY-DEBIT-CARD                  VALUE "D".
            88  PAY-PAYPAL-METHOD               VALUE "P".
        05  PAY-AMOUNT                  PIC S9(8)V99 COMP-3.
        05  PAY-CURRENCY                PIC X(3).
        05  PAY-TRANSACTION-ID          PIC X(40).
        05  PAY-STATUS                  PIC X(1).
            88  PAY-SUCCESS-STATUS              VALUE "S".
            88  PAY-FAILED-STATUS               VALUE "F".
            88  PAY-PENDING-STATUS              VALUE "P".
        05  FILLER                      PIC X(4).
