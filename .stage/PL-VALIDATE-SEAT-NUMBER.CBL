*
*    PL-VALIDATE-SEAT-NUMBER.CBL
*    Checks W-SEAT-NUMBER-IN against this carrier's seat-number
*    pattern - one to three leading digits, the first never a
*    zero, followed by a single cabin letter.  Picks the field
*    apart one byte at a time the same way this shop's older
*    character-edit paragraphs always have.  09/10/02, R.POSADA,
*    AIR-0122.
*
 0700-VALIDATE-SEAT-NUMBER-PARA.

     MOVE "Y" TO W-SEAT-VALID-SWITCH.
     MOVE 0 TO W-SEAT-LEN.
     MOVE 4 TO W-SEAT-POS.

     PERFORM 0705-FIND-LENGTH-STEP THRU 0705-EXIT
        UNTIL W-SEAT-LEN NOT = 0 OR W-SEAT-POS < 1.

     IF W-SEAT-LEN = 0
        MOVE "N" TO W-SEAT-VALID-SWITCH
     ELSE
        MOVE W-SEAT-NUMBER-IN (W-SEAT-LEN:1) TO W-SEAT-CHAR
        IF W-SEAT-CHAR IS NOT ALPHABETIC-UPPER
           MOVE "N" TO W-SEAT-VALID-SWITCH
        ELSE
           IF W-SEAT-LEN = 1
              MOVE "N" TO W-SEAT-VALID-SWITCH
           ELSE
              MOVE W-SEAT-NUMBER-IN (1:1) TO W-SEAT-CHAR
              IF W-SEAT-CHAR < "1" OR W-SEAT-CHAR > "9"
                 MOVE "N" TO W-SEAT-VALID-SWITCH
              ELSE
                 MOVE 2 TO W-SEAT-POS
                 PERFORM 0710-CHECK-DIGIT-STEP THRU 0710-EXIT
                    UNTIL W-SEAT-POS NOT LESS THAN W-SEAT-LEN
                       OR NOT W-SEAT-VALID.

 0700-EXIT.
     EXIT.

 0705-FIND-LENGTH-STEP.

     MOVE W-SEAT-NUMBER-IN (W-SEAT-POS:1) TO W-SEAT-CHAR.
     IF W-SEAT-CHAR NOT = SPACE
        MOVE W-SEAT-POS TO W-SEAT-LEN
     ELSE
        SUBTRACT 1 FROM W-SEAT-POS.

 0705-EXIT.
     EXIT.

 0710-CHECK-DIGIT-STEP.

     MOVE W-SEAT-NUMBER-IN (W-SEAT-POS:1) TO W-SEAT-CHAR.
     IF W-SEAT-CHAR < "0" OR W-SEAT-CHAR > "9"
        MOVE "N" TO W-SEAT-VALID-SWITCH
     ELSE
        ADD 1 TO W-SEAT-POS.

 0710-EXIT.
     EXIT.
