*
*    WSBKREF.CBL
*    Working storage for the booking-reference generator.  The
*    reference is always eleven characters: the fixed carrier
*    prefix "AIR", a four-digit tail lifted off the time of day,
*    and four characters drawn from the alphanumeric table below.
*    09/10/02, R.POSADA, AIR-0122.
*
    01  WSBKREF-AREA.
        05  BKREF-SEQUENCE              PIC 9(4) COMP.
        05  BKREF-RANDOM-SEED           PIC 9(8) COMP.
        05  BKREF-QUOT                  PIC 9(8) COMP.
        05  BKREF-SCRATCH               PIC 9(8) COMP.
        05  BKREF-RAND-DIGIT            PIC 9(2) COMP.
        05  BKREF-CHAR-SUB              PIC 9(2) COMP.
        05  BKREF-COUNTER               PIC 9(2) COMP.
        05  BKREF-TIME-TAIL             PIC 9(4).
        05  BKREF-ALPHANUM-TABLE.
            10  FILLER                  PIC X(36)
                VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789".
        05  BKREF-ALPHANUM-TABLE-R REDEFINES BKREF-ALPHANUM-TABLE.
            10  BKREF-ALPHANUM-CHAR OCCURS 36 TIMES
                                        PIC X(1).
        05  BKREF-GENERATED-REF         PIC X(11).
        05  BKREF-GENERATED-REF-R REDEFINES BKREF-GENERATED-REF.
            10  BKREF-PREFIX            PIC X(3).
            10  BKREF-TAIL-DIGITS       PIC 9(4).
            10  BKREF-TAIL-CHARS        PIC X(4).
