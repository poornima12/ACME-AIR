*
*    SLFSREQ.CBL
*    FILE-CONTROL entry for the flight-search request input
*    file read by flight-search.cob, one row per search.
*    08/19/02, R.POSADA, AIR-0107.
*
    SELECT SEARCH-REQUEST-FILE ASSIGN TO FSREQ-FL
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS W-FSREQ-FILE-STATUS.
