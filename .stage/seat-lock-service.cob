*
*    SEAT-LOCK-SERVICE.
*    CALLED SUBPROGRAM - THE ONLY PROGRAM THAT TOUCHES THE
*    SEAT-LOCK FILE.  W-LOCK-FUNCTION-CODE "L" REFRESHES OR
*    CREATES ONE SEAT'S LOCK FOR THE CALLING SESSION; "R"
*    RELEASES EVERY ACTIVE LOCK THE SESSION HOLDS.  THE
*    CALLER OWNS THE SEAT-FILE ITSELF AND FLIPS SEAT STATUS
*    ON ITS OWN SIDE OF THE CALL - THIS PROGRAM NEVER OPENS
*    SEAT-FILE.
*
*    CHANGE LOG.
*    09/03/02  R POSADA     ORIGINAL WRITE-UP, SPLIT OUT OF
*                           BOOKING-CREATE SO THE LOCK FILE
*                           HAS ONE WRITER.  REQUEST AIR-0118.
*    09/10/02  R POSADA     ADDED THE OTHER-SESSION-HOLDS
*                           CHECK SO THE CALLER CAN TELL A
*                           TAKEN SEAT FROM A FREE ONE.
*                           REQUEST AIR-0122.
*    09/24/02  T NAKASHIMA  ADDED THE RELEASE-FOR-SESSION
*                           FUNCTION CODE.  REQUEST AIR-0128.
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. seat-lock-service.
 AUTHOR. R POSADA.
 INSTALLATION. ACME AIR DATA PROCESSING CENTER.
 DATE-WRITTEN. AUGUST 1988.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - BATCH OPERATIONS USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     UPSI-0 ON  STATUS IS SL-RERUN-REQUESTED
            OFF STATUS IS SL-NOT-RERUN-REQUESTED.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLSLOCK.CBL".
*
 DATA DIVISION.
 FILE SECTION.
     COPY "FDSLOCK.CBL".
*
 WORKING-STORAGE SECTION.
*
     COPY "WSSLOCK.CBL".
     COPY "WSTSTAMP.CBL".
*
*
*    STANDARD FILE-STATUS HOLD AREA - SEAT-LOCK-FILE IS THE ONLY
*    FILE THIS PROGRAM OPENS.
*
 01  W-FILE-STATUS-AREA.
     05  W-SLOCK-FILE-STATUS        PIC X(2).
*
*
*    DRIVES THE STARTUP LOAD LOOP IN 0100-.
*
 01  W-LOAD-EOF-SWITCH              PIC X(1).
     88  LOAD-END-OF-FILE                    VALUE "Y".
*
*
*    SET BY 0320- WHILE SCANNING W-LOCK-TABLE FOR THE REQUESTED
*    SEAT, THEN TESTED BY 0300- TO DECIDE WHETHER TO REFUSE,
*    REFRESH, OR INSERT.
*
 01  W-LOCK-SEARCH-SWITCHES.
     05  W-OTHER-HOLDS-SWITCH       PIC X(1).
         88  W-OTHER-SESSION-HOLDS-SEAT     VALUE "Y".
     05  W-OWN-LOCK-FOUND-SWITCH    PIC X(1).
         88  W-OWN-LOCK-FOUND              VALUE "Y".
 77  W-LOCK-SUB                     PIC 9(4) COMP.
 77  W-OTHER-LOCK-SUB               PIC 9(4) COMP.
 77  W-OWN-LOCK-SUB                 PIC 9(4) COMP.
*
*    W-NEW-EXPIRY-STAMP IS THE TEN-MINUTES-FROM-NOW STAMP
*    PLTSTAMP.CBL'S 0200- PARAGRAPH BUILDS.  THE -R REDEFINES
*    IS USED ONLY TO DRIVE THE OPERATOR DISPLAY WHEN A SEAT
*    TURNS OUT TO BE HELD BY ANOTHER SESSION.
*
 01  W-NEW-EXPIRY-AREA.
     05  W-NEW-EXPIRY-STAMP         PIC X(19).
 01  W-NEW-EXPIRY-STAMP-R REDEFINES W-NEW-EXPIRY-AREA.
     05  W-NEXP-CCYY                PIC 9(4).
     05  FILLER                      PIC X.
     05  W-NEXP-MM                  PIC 9(2).
     05  FILLER                      PIC X.
     05  W-NEXP-DD                  PIC 9(2).
     05  FILLER                      PIC X.
     05  W-NEXP-HH                  PIC 9(2).
     05  FILLER                      PIC X.
     05  W-NEXP-MN                  PIC 9(2).
     05  FILLER                      PIC X.
     05  W-NEXP-SS                  PIC 9(2).
*
*
*    THE FOUR PARAMETERS PASSED BY BOOKING-CREATE.  W-LOCK-
*    FUNCTION-CODE SELECTS THE OPERATION, W-LOCK-RESULT-CODE IS
*    THE ONLY FIELD THIS PROGRAM SETS BACK FOR THE CALLER.
*
 LINKAGE SECTION.
*
 01  W-LOCK-FUNCTION-CODE                PIC X(1).
     88  FUNCTION-LOCK-ONE-SEAT                    VALUE "L".
     88  FUNCTION-RELEASE-SESSION                  VALUE "R".
 01  W-LOCK-SESSION-ID                   PIC X(36).
 01  W-LOCK-SEAT-ID                      PIC 9(9).
 01  W-LOCK-RESULT-CODE                  PIC X(1).
     88  LOCK-RESULT-OK                       VALUE "Y".
     88  LOCK-RESULT-TAKEN                    VALUE "N".
*
 PROCEDURE DIVISION USING W-LOCK-FUNCTION-CODE W-LOCK-SESSION-ID
     W-LOCK-SEAT-ID W-LOCK-RESULT-CODE.
*
 0010-MAIN-CONTROL-PARA.
*
*    ONE CALL IS ONE LOCK OPERATION - LOADS THE LOCK TABLE,
*    DISPATCHES ON W-LOCK-FUNCTION-CODE TO THE LOCK OR RELEASE
*    PARAGRAPH, THEN REWRITES THE WHOLE FILE AND RETURNS TO THE
*    CALLER.
*
*
*    RESULT DEFAULTS TO OK - ONLY THE OTHER-SESSION-HOLDS BRANCH
*    IN 0300- EVER SETS IT BACK TO TAKEN.
*
     MOVE "Y" TO W-LOCK-RESULT-CODE.
*
     PERFORM 0100-OPEN-AND-LOAD-LOCK-TABLE-PARA THRU
        0100-EXIT.
     PERFORM 0100-GET-CURRENT-TIMESTAMP-PARA THRU 0100-EXIT.
*
     IF FUNCTION-LOCK-ONE-SEAT
        PERFORM 0300-LOCK-ONE-SEAT-PARA THRU 0300-EXIT
     ELSE
        PERFORM 0400-RELEASE-SESSION-LOCKS-PARA THRU
           0400-EXIT
     END-IF.
*
     PERFORM 0900-REWRITE-LOCK-FILE-PARA THRU 0900-EXIT.
*
     GOBACK.
*
 0010-EXIT.
     EXIT.
*
 0100-OPEN-AND-LOAD-LOCK-TABLE-PARA.
*
*    READS SEAT-LOCK-FILE COMPLETE INTO W-LOCK-TABLE AND
*    DETERMINES THE NEXT AVAILABLE LOCK ID - RELOADED FRESH ON
*    EVERY CALL SINCE THIS PROGRAM DOES NOT STAY RESIDENT BETWEEN
*    CALLS.
*
     MOVE ZERO TO LOCKTBL-COUNT.
     MOVE ZERO TO LOCKTBL-NEXT-ID.
     MOVE "N" TO W-LOAD-EOF-SWITCH.
     OPEN INPUT SEAT-LOCK-FILE.
*
     PERFORM 0105-LOAD-ONE-LOCK-STEP THRU 0105-EXIT
        UNTIL LOAD-END-OF-FILE.
*
     CLOSE SEAT-LOCK-FILE.
     ADD 1 TO LOCKTBL-NEXT-ID.
*
 0100-EXIT.
     EXIT.
*
 0105-LOAD-ONE-LOCK-STEP.
*
*    MOVES ONE SEAT-LOCK-FILE RECORD INTO THE NEXT LOCKTBL-ENTRY
*    SLOT AND READS THE NEXT RECORD AHEAD.
*
     READ SEAT-LOCK-FILE
        AT END MOVE "Y" TO W-LOAD-EOF-SWITCH
        NOT AT END
           ADD 1 TO LOCKTBL-COUNT
           MOVE LOCK-ID TO LOCKTBL-ID (LOCKTBL-COUNT)
           MOVE LOCK-SESSION-ID TO
              LOCKTBL-SESSION-ID (LOCKTBL-COUNT)
           MOVE LOCK-SEAT-ID TO
              LOCKTBL-SEAT-ID (LOCKTBL-COUNT)
           MOVE LOCK-LOCKED-TS TO
              LOCKTBL-LOCKED-TS (LOCKTBL-COUNT)
           MOVE LOCK-EXPIRES-TS TO
              LOCKTBL-EXPIRES-TS (LOCKTBL-COUNT)
           MOVE LOCK-STATUS TO
              LOCKTBL-STATUS (LOCKTBL-COUNT)
           IF LOCK-ID GREATER THAN LOCKTBL-NEXT-ID
              MOVE LOCK-ID TO LOCKTBL-NEXT-ID.
*
 0105-EXIT.
     EXIT.
*
*    0300- IS THE REFRESH/CREATE-LOCK OPERATION.  THE EXPIRED-
*    LOCK SWEEP FOR THIS SEAT RUNS FIRST, THEN THE OTHER-
*    SESSION CHECK, THEN A REFRESH OR A NEW ROW - IN THAT
*    ORDER, PER THE SEATLOCKSERVICE LIFECYCLE RULES.
*
 0300-LOCK-ONE-SEAT-PARA.
*
*    THE REFRESH/CREATE-LOCK OPERATION.  SWEEPS ANY EXPIRED LOCK
*    ON THIS SEAT, CHECKS WHETHER ANOTHER SESSION CURRENTLY HOLDS
*    IT, AND EITHER REFRESHES THE CALLER'S OWN LOCK OR INSERTS A
*    NEW ONE.
*
     MOVE 1 TO W-LOCK-SUB.
     PERFORM 0310-SWEEP-EXPIRED-LOCK-STEP
        UNTIL W-LOCK-SUB > LOCKTBL-COUNT.
*
     MOVE "N" TO W-OTHER-HOLDS-SWITCH.
     MOVE "N" TO W-OWN-LOCK-FOUND-SWITCH.
     MOVE 1 TO W-LOCK-SUB.
     PERFORM 0320-CHECK-ONE-LOCK-OWNER-STEP
        UNTIL W-LOCK-SUB > LOCKTBL-COUNT.
*
*
*    A TAKEN SEAT NEVER TOUCHES THE LOCK TABLE - THE CALLER SEES
*    W-LOCK-RESULT-CODE OF N AND MUST NOT TRY AGAIN FOR THIS SEAT
*    ON THIS REQUEST.
*
     IF W-OTHER-SESSION-HOLDS-SEAT
        MOVE "N" TO W-LOCK-RESULT-CODE
        MOVE LOCKTBL-EXPIRES-TS (W-OTHER-LOCK-SUB) TO
           W-NEW-EXPIRY-STAMP
        DISPLAY "SEAT-LOCK-SERVICE - SEAT " W-LOCK-SEAT-ID
           " HELD BY ANOTHER SESSION UNTIL "
           W-NEXP-HH ":" W-NEXP-MN
     ELSE
        PERFORM 0200-ADD-10-MINUTES-PARA THRU 0200-EXIT
        MOVE WSTS-EXPIRY-STAMP TO W-NEW-EXPIRY-STAMP
        PERFORM 0330-REFRESH-OR-INSERT-LOCK-STEP THRU
           0330-EXIT
        MOVE "Y" TO W-LOCK-RESULT-CODE
     END-IF.
*
 0300-EXIT.
     EXIT.
*
 0310-SWEEP-EXPIRED-LOCK-STEP.
*
*    MARKS ONE ACTIVE LOCK ON THE REQUESTED SEAT AS EXPIRED WHEN
*    ITS EXPIRES-TS HAS ALREADY PASSED - AN EXPIRED LOCK IS
*    TREATED AS FREE BY 0320- BELOW.
*
     MOVE LOCKTBL-EXPIRES-TS (W-LOCK-SUB) TO WSTS-COMPARE-A.
     MOVE WSTS-NOW-STAMP TO WSTS-COMPARE-B.
     PERFORM 0300-COMPARE-TIMESTAMPS-PARA THRU 0300-EXIT.
*
     IF LOCKTBL-SEAT-ID (W-LOCK-SUB) = W-LOCK-SEAT-ID
           AND LOCKTBL-ACTIVE (W-LOCK-SUB)
           AND WSTS-A-BEFORE-B
        MOVE "E" TO LOCKTBL-STATUS (W-LOCK-SUB).
*
     ADD 1 TO W-LOCK-SUB.
*
 0310-EXIT.
     EXIT.
*
 0320-CHECK-ONE-LOCK-OWNER-STEP.
*
*    TESTS ONE ACTIVE LOCK ON THE REQUESTED SEAT TO SEE WHETHER IT
*    BELONGS TO THE CALLING SESSION OR TO SOME OTHER SESSION.
*
     IF LOCKTBL-SEAT-ID (W-LOCK-SUB) = W-LOCK-SEAT-ID
           AND LOCKTBL-ACTIVE (W-LOCK-SUB)
        IF LOCKTBL-SESSION-ID (W-LOCK-SUB) NOT =
              W-LOCK-SESSION-ID
           MOVE "Y" TO W-OTHER-HOLDS-SWITCH
           MOVE W-LOCK-SUB TO W-OTHER-LOCK-SUB
        ELSE
           MOVE "Y" TO W-OWN-LOCK-FOUND-SWITCH
           MOVE W-LOCK-SUB TO W-OWN-LOCK-SUB
        END-IF
     END-IF.
*
     ADD 1 TO W-LOCK-SUB.
*
 0320-EXIT.
     EXIT.
*
 0330-REFRESH-OR-INSERT-LOCK-STEP.
*
*    EXTENDS THE CALLER'S OWN EXISTING LOCK TO THE NEW EXPIRY
*    STAMP, OR APPENDS A BRAND NEW ACTIVE LOCK ROW WHEN THE CALLER
*    HELD NO LOCK ON THIS SEAT YET.
*
*
*    A REFRESH ONLY MOVES THE EXPIRES-TS FORWARD - LOCKED-TS,
*    SESSION-ID AND LOCK-ID ON AN EXISTING LOCK ARE NEVER CHANGED.
*
     IF W-OWN-LOCK-FOUND
        MOVE W-NEW-EXPIRY-STAMP TO
           LOCKTBL-EXPIRES-TS (W-OWN-LOCK-SUB)
     ELSE
        ADD 1 TO LOCKTBL-COUNT
        MOVE LOCKTBL-NEXT-ID TO LOCKTBL-ID (LOCKTBL-COUNT)
        ADD 1 TO LOCKTBL-NEXT-ID
        MOVE W-LOCK-SESSION-ID TO
           LOCKTBL-SESSION-ID (LOCKTBL-COUNT)
        MOVE W-LOCK-SEAT-ID TO
           LOCKTBL-SEAT-ID (LOCKTBL-COUNT)
        MOVE WSTS-NOW-STAMP TO
           LOCKTBL-LOCKED-TS (LOCKTBL-COUNT)
        MOVE W-NEW-EXPIRY-STAMP TO
           LOCKTBL-EXPIRES-TS (LOCKTBL-COUNT)
        MOVE "A" TO LOCKTBL-STATUS (LOCKTBL-COUNT)
     END-IF.
*
 0330-EXIT.
     EXIT.
*
*    0400- IS THE RELEASE-LOCKS-FOR-SESSION OPERATION.  SEAT
*    STATUS IS NOT TOUCHED HERE - THE CALLER ALREADY KNOWS,
*    FROM ITS OWN REQUEST, WHETHER EACH SEAT IT IS RELEASING
*    WENT ON TO BOOKED OR BACK TO AVAILABLE.
*
 0400-RELEASE-SESSION-LOCKS-PARA.
*
*    THE RELEASE-LOCKS-FOR-SESSION OPERATION.  MARKS EVERY ACTIVE
*    LOCK THIS SESSION HOLDS AS RELEASED - A SINGLE RELEASE CALL
*    CLEARS ALL OF A SESSION'S LOCKS AT ONCE, NOT JUST ONE SEAT.
*
     MOVE 1 TO W-LOCK-SUB.
*
     PERFORM 0410-RELEASE-ONE-LOCK-STEP
        UNTIL W-LOCK-SUB > LOCKTBL-COUNT.
*
 0400-EXIT.
     EXIT.
*
 0410-RELEASE-ONE-LOCK-STEP.
*
*    MARKS ONE ACTIVE LOCK BELONGING TO THE CALLING SESSION AS
*    RELEASED.
*
     IF LOCKTBL-SESSION-ID (W-LOCK-SUB) = W-LOCK-SESSION-ID
           AND LOCKTBL-ACTIVE (W-LOCK-SUB)
        MOVE "R" TO LOCKTBL-STATUS (W-LOCK-SUB).
*
     ADD 1 TO W-LOCK-SUB.
*
 0410-EXIT.
     EXIT.
*
 0900-REWRITE-LOCK-FILE-PARA.
*
*    REWRITES SEAT-LOCK-FILE FROM W-LOCK-TABLE BEFORE RETURNING TO
*    THE CALLER, SO THE NEXT CALL - EVEN FROM A DIFFERENT SESSION
*    - SEES THIS CALL'S LOCK OR RELEASE.
*
*
*    SEAT-LOCK-FILE IS NOT RELATIVE OR INDEXED, SO A FULL REWRITE
*    ON EVERY CALL IS THE ONLY WAY TO PERSIST A STATUS CHANGE -
*    SAME TECHNIQUE BOOKING-CREATE USES FOR SEAT-FILE.
*
     OPEN OUTPUT SEAT-LOCK-FILE.
     MOVE 1 TO W-LOCK-SUB.
*
     PERFORM 0905-WRITE-ONE-LOCK-STEP
        UNTIL W-LOCK-SUB > LOCKTBL-COUNT.
*
     CLOSE SEAT-LOCK-FILE.
*
 0900-EXIT.
     EXIT.
*
 0905-WRITE-ONE-LOCK-STEP.
*
*    REWRITES ONE SEAT-LOCK-FILE RECORD FROM ITS W-LOCK-TABLE
*    ENTRY.
*
     MOVE SPACES TO SEAT-LOCK-RECORD.
     MOVE LOCKTBL-ID (W-LOCK-SUB) TO LOCK-ID.
     MOVE LOCKTBL-SESSION-ID (W-LOCK-SUB) TO
        LOCK-SESSION-ID.
     MOVE LOCKTBL-SEAT-ID (W-LOCK-SUB) TO LOCK-SEAT-ID.
     MOVE LOCKTBL-LOCKED-TS (W-LOCK-SUB) TO LOCK-LOCKED-TS.
     MOVE LOCKTBL-EXPIRES-TS (W-LOCK-SUB) TO
        LOCK-EXPIRES-TS.
     MOVE LOCKTBL-STATUS (W-LOCK-SUB) TO LOCK-STATUS.
     WRITE SEAT-LOCK-RECORD.
*
     ADD 1 TO W-LOCK-SUB.
*
 0905-EXIT.
     EXIT.
*
     COPY "PLTSTAMP.CBL".
