*
*    WSSLOCK.CBL
*    LOCK-TABLE - the seat-lock file loaded into storage by
*    seat-lock-service.cob on entry and rewritten in full before
*    the CALL returns.  09/03/02, R.POSADA, AIR-0118.
*
    01  W-LOCK-TABLE.
        05  LOCKTBL-COUNT               PIC 9(4) COMP VALUE ZERO.
        05  LOCKTBL-ENTRY OCCURS 2000 TIMES.
            10  LOCKTBL-ID              PIC 9(9).
            10  LOCKTBL-SESSION-ID      PIC X(36).
            10  LOCKTBL-SEAT-ID         PIC 9(9).
            10  LOCKTBL-LOCKED-TS       PIC X(19).
            10  LOCKTBL-EXPIRES-TS      PIC X(19).
            10  LOCKTBL-STATUS          PIC X(1).
                88  LOCKTBL-ACTIVE               VALUE "A".
                88  LOCKTBL-EXPIRED              VALUE "E".
                88  LOCKTBL-CONFIRMED            VALUE "C".
                88  LOCKTBL-RELEASED             VALUE "R".
        05  LOCKTBL-NEXT-ID             PIC 9(9) COMP.
        05  LOCK-SUB                    PIC 9(4) COMP.
