*
*    FDBKREQ.CBL
*    Record layout for the booking-request file.  BKREQ-
*    PASSENGER occurs a fixed 3 times (this shop's top-end for a
*    single booking) with BKREQ-PASSENGER-COUNT telling how many
*    of the three slots are actually in use - the unused slots
*    are left blank and skipped by the request edit.
*
    FD  BOOKING-REQUEST-FILE
        LABEL RECORDS ARE STANDARD.
    01  BOOKING-REQUEST-RECORD.
        05  BKREQ-SESSION-ID            PIC X(36).
        05  BKREQ-SCHED-ID              PIC 9(9).
        05  BKREQ-PASSENGER-COUNT       PIC 9(1).
        05  BKREQ-PASSENGER OCCURS 3 TIMES.
            10  BKREQ-PASS-FIRST-NAME   PIC X(30).
            10  BKREQ-PASS-LAST-NAME    PIC X(30).
            10  BKREQ-PASS-EMAIL        PIC X(60).
            10  BKREQ-PASS-PASSPORT-NO  PIC X(20).
            10  BKREQ-SEAT-NUMBER       PIC X(4).
        05  BKREQ-PAY-METHOD            PIC X(1).
        05  BKREQ-PAY-AMOUNT            PIC S9(8)V99.
        05  BKREQ-PAY-CURRENCY          PIC X(3).
        05  BKREQ-PAY-TRANS-ID          PIC X(40).
        05  BKREQ-PAY-STATUS            PIC X(1).
        05  FILLER                      PIC X(10).
