*
*    SLWORK.CBL
*    FILE-CONTROL entries for the seat-availability sort used by
*    flight-search.cob to put the offer's available-seat list in
*    ascending seat-number order.  Carried over from the SORT/
*    work-file pair this shop has used for years on its older
*    control-break reports.  09/03/02,
*    R.POSADA, AIR-0118.
*
    SELECT SEAT-WORK-FILE ASSIGN TO SEATWK-FL
        ORGANIZATION IS SEQUENTIAL.

    SELECT SEAT-SORT-FILE ASSIGN TO SEATSRT-TMP.
