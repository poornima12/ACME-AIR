*
*    SLPASS.CBL
*    FILE-CONTROL entry for the passenger master file.  Loaded
*    into W-PASSENGER-TABLE at booking-create.cob run start for
*    the email-collision edit, then opened extend to append any
*    new passenger rows.  08/19/02, R.POSADA, AIR-0107.
*
    SELECT PASSENGER-FILE ASSIGN TO PASS-FL
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS W-PASS-FILE-STATUS.
