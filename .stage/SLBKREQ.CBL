*
*    SLBKREQ.CBL
*    FILE-CONTROL entry for the booking-request input file read
*    by booking-create.cob, one row per booking attempt.
*    08/19/02, R.POSADA, AIR-0107.
*
    SELECT BOOKING-REQUEST-FILE ASSIGN TO BKREQ-FL
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS W-BKREQ-FILE-STATUS.
