*
*    BOOKING-CREATE.
*    BUILDS A CONFIRMED BOOKING FROM ONE BOOKING-REQUEST LINE -
*    RESOLVES PASSENGERS, MATCHES AND LOCKS SEATS, CHECKS FOR
*    DUPLICATE BOOKINGS AND SCHEDULE CAPACITY, THEN POSTS THE
*    BOOKING/BOOKING-ITEM/PAYMENT ROWS AND THE CONFIRMATION
*    OUTPUT LINE.  ANY RULE FAILURE ROLLS THE WHOLE REQUEST
*    BACK - NO PARTIAL BOOKING IS EVER LEFT STANDING.
*
*    CHANGE LOG.
*    08/19/02  R POSADA     ORIGINAL WRITE-UP FOR THE ACME-AIR
*                           RESERVATION BATCH SUITE.  REQUEST
*                           AIR-0107.
*    08/26/02  R POSADA     ADDED THE SEAT-LOCK CALL SEQUENCE
*                           AND THE ALL-OR-NOTHING ROLLBACK ON
*                           A PARTIAL SEAT FAILURE.  REQUEST
*                           AIR-0112.
*    09/03/02  W ECHOLS     ADDED THE DEPARTED/BOOKING-WINDOW
*                           EDIT USING THE NEW PLTSTAMP.CBL
*                           TIMESTAMP PARAGRAPHS.  REQUEST
*                           AIR-0118.
*    09/10/02  R POSADA     ADDED PLBKREF.CBL BOOKING REFERENCE
*                           GENERATION AND THE SEAT-NUMBER
*                           PATTERN EDIT.  REQUEST AIR-0122.
*    09/18/02  T NAKASHIMA  ADDED THE DUPLICATE-CONFIRMED-
*                           BOOKING AND SCHEDULE-CAPACITY
*                           EDITS.  REQUEST AIR-0126.
*    09/30/02  L FIGUEROA   ADDED RUN SUMMARY COUNTS TO THE
*                           OPERATOR LOG AT END OF JOB.  REQUEST
*                           AIR-0131.
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. booking-create.
 AUTHOR. R POSADA.
 INSTALLATION. ACME AIR DATA PROCESSING CENTER.
 DATE-WRITTEN. AUGUST 1988.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - BATCH OPERATIONS USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     UPSI-0 ON  STATUS IS BK-RERUN-REQUESTED
            OFF STATUS IS BK-NOT-RERUN-REQUESTED
     CLASS "ALPHA-UPPER-CODE" IS "A" THRU "Z".
*
 INPUT-OUTPUT SECTION.
*
*    THE NINE SELECT ENTRIES BELOW ARE ALL COPYBOOKS SHARED WITH
*    FLIGHT-SEARCH AND SEAT-LOCK-SERVICE SO THE THREE STEPS NEVER
*    DISAGREE ON A FILE'S ASSIGN-TO NAME.
*
 FILE-CONTROL.
     COPY "SLBKREQ.CBL".
     COPY "SLFLGHT.CBL".
     COPY "SLSCHED.CBL".
     COPY "SLSEAT.CBL".
     COPY "SLPASS.CBL".
     COPY "SLBOOK.CBL".
     COPY "SLBKITM.CBL".
     COPY "SLPAYMT.CBL".
     COPY "SLBKCNF.CBL".
*
 DATA DIVISION.
*
*    RECORD LAYOUTS FOR THE SAME NINE FILES, AGAIN SHARED VIA
*    COPYBOOK WITH THE OTHER TWO STEPS IN THE SUITE.
*
 FILE SECTION.
     COPY "FDBKREQ.CBL".
     COPY "FDFLGHT.CBL".
     COPY "FDSCHED.CBL".
     COPY "FDSEAT.CBL".
     COPY "FDPASS.CBL".
     COPY "FDBOOK.CBL".
     COPY "FDBKITM.CBL".
     COPY "FDPAYMT.CBL".
     COPY "FDBKCNF.CBL".
*
 WORKING-STORAGE SECTION.
*
*
*    TABLE COPYBOOKS LOADED ONCE AT STARTUP BY SECTION 0100-
*    BELOW, THEN HELD IN STORAGE FOR THE LIFE OF THE RUN.
*
     COPY "WSFLGHT.CBL".
     COPY "WSSCHED.CBL".
     COPY "WSSEAT.CBL".
     COPY "WSTSTAMP.CBL".
     COPY "WSBKREF.CBL".
     COPY "WSSEATN.CBL".
*
*
*    ONE STATUS FIELD PER FILE, CHECKED AFTER EVERY
*    OPEN/READ/WRITE/REWRITE SO A BAD STATUS NEVER PASSES
*    UNNOTICED.
*
 01  W-FILE-STATUS-AREA.
     05  W-BKREQ-FILE-STATUS        PIC X(2).
     05  W-FLGHT-FILE-STATUS        PIC X(2).
     05  W-SCHED-FILE-STATUS        PIC X(2).
     05  W-SEAT-FILE-STATUS         PIC X(2).
     05  W-PASS-FILE-STATUS         PIC X(2).
     05  W-BOOK-FILE-STATUS         PIC X(2).
     05  W-BKITM-FILE-STATUS        PIC X(2).
     05  W-PAYMT-FILE-STATUS        PIC X(2).
     05  W-BKCNF-FILE-STATUS        PIC X(2).
*
*
*    W-BKREQ-EOF-SWITCH DRIVES THE MAIN PROCESSING LOOP IN 0010-;
*    W-LOAD-EOF-SWITCH IS REUSED ACROSS ALL SEVEN TABLE-LOAD
*    PARAGRAPHS IN SECTION 0100-.
*
 01  W-EOF-SWITCHES.
     05  W-BKREQ-EOF-SWITCH         PIC X(1).
         88  BKREQ-END-OF-FILE              VALUE "Y".
     05  W-LOAD-EOF-SWITCH          PIC X(1).
         88  LOAD-END-OF-FILE                VALUE "Y".
*
*    W-PASSENGER-TABLE HOLDS EVERY PASSENGER ON FILE PLUS ANY
*    ADDED SO FAR THIS RUN, SO THE EMAIL-COLLISION EDIT SEES
*    PASSENGERS CREATED BY EARLIER REQUESTS IN THE SAME RUN.
*
 01  W-PASSENGER-TABLE.
     05  PASSTBL-COUNT               PIC 9(5) COMP VALUE ZERO.
     05  PASSTBL-ENTRY OCCURS 6000 TIMES.
         10  PASSTBL-ID              PIC 9(9).
         10  PASSTBL-FIRST-NAME      PIC X(30).
         10  PASSTBL-LAST-NAME       PIC X(30).
         10  PASSTBL-EMAIL           PIC X(60).
         10  PASSTBL-PASSPORT-NO     PIC X(20).
 01  W-PASS-SEARCH-AREA.
     05  PASS-SEARCH-EMAIL           PIC X(60).
     05  PASS-FOUND-SUB              PIC 9(5) COMP.
     05  PASS-SUB                    PIC 9(5) COMP.
     05  W-PASS-FOUND-SWITCH        PIC X(1).
         88  PASS-FOUND-RECORD              VALUE "Y".
*
*    W-BOOK-TABLE AND W-BKITM-TABLE ARE THE IN-STORAGE COPIES
*    USED FOR THE DUPLICATE-BOOKING AND CAPACITY EDITS - BOTH
*    GROW AS THIS RUN POSTS NEW BOOKINGS, SO A LATER REQUEST ON
*    THE SAME SCHEDULE SEES AN EARLIER REQUEST'S CONFIRMATION.
*
 01  W-BOOK-TABLE.
     05  BOOKTBL-COUNT               PIC 9(5) COMP VALUE ZERO.
     05  BOOKTBL-ENTRY OCCURS 4000 TIMES.
         10  BOOKTBL-ID              PIC 9(9).
         10  BOOKTBL-SCHED-ID        PIC 9(9).
         10  BOOKTBL-STATUS          PIC X(1).
             88  BOOKTBL-CONFIRMED           VALUE "C".
 01  W-BKITM-TABLE.
     05  BKITMTBL-COUNT              PIC 9(5) COMP VALUE ZERO.
     05  BKITMTBL-ENTRY OCCURS 12000 TIMES.
         10  BKITMTBL-BOOK-ID        PIC 9(9).
         10  BKITMTBL-PASS-ID        PIC 9(9).
         10  BKITMTBL-SEAT-ID        PIC 9(9).
     05  BKITM-SUB                   PIC 9(5) COMP.
     05  BOOK-SUB                    PIC 9(5) COMP.
     05  W-BOOK-FOUND-SWITCH        PIC X(1).
         88  BOOK-FOUND-RECORD              VALUE "Y".
*
*
*    NEXT-AVAILABLE-ID COUNTERS FOR EVERY FILE THIS STEP CAN WRITE
*    TO.  EACH IS SET ONCE AT STARTUP AND INCREMENTED AS NEW ROWS
*    ARE POSTED DURING THE RUN.
*
 01  W-NEXT-ID-COUNTERS.
     05  W-NEXT-BOOK-ID             PIC 9(9) COMP.
     05  W-NEXT-ITEM-ID             PIC 9(9) COMP.
     05  W-NEXT-PAY-ID              PIC 9(9) COMP.
     05  W-NEXT-PASS-ID             PIC 9(9) COMP.
 01  W-NEXT-ID-COUNTERS-R REDEFINES W-NEXT-ID-COUNTERS.
     05  W-NEXT-ID-COMBINED-TOTAL   PIC 9(36) COMP.
*
 01  W-REQUEST-EDIT-AREA.
     05  W-REQUEST-STATUS-SWITCH    PIC X(1).
         88  W-REQUEST-OK                   VALUE "Y".
         88  W-REQUEST-FAILED               VALUE "N".
     05  W-PASS-SUB                 PIC 9(2) COMP.
     05  W-DUP-SUB                  PIC 9(2) COMP.
     05  W-SAVE-PASSTBL-COUNT       PIC 9(5) COMP.
     05  W-TARGET-SCHED-SUB         PIC 9(4) COMP.
     05  W-TARGET-TOTAL-SEATS       PIC 9(4).
     05  W-REQUESTED-SEAT-COUNT     PIC 9(1) COMP.
     05  W-CONFIRMED-SEAT-COUNT     PIC 9(4) COMP.
     05  W-REMAINING-CAPACITY       PIC S9(4).
*
*
*    HOLDS THE RESULT OF THE SEAT-MATCHING STEP 0340- FOR UP TO
*    THREE REQUESTED SEATS - THIS CARRIER LIMITS A SINGLE BOOKING
*    REQUEST TO THREE PASSENGERS.
*
 01  W-MATCHED-SEAT-AREA.
     05  W-MATCHED-SEAT OCCURS 3 TIMES.
         10  W-MSEAT-ID             PIC 9(9).
         10  W-MSEAT-SUB            PIC 9(4) COMP.
         10  W-MSEAT-NUMBER         PIC X(4).
*
*
*    TRACKS WHICH SEATS THIS REQUEST HAS SUCCESSFULLY LOCKED SO
*    FAR, SO 0900- KNOWS EXACTLY WHICH LOCKS TO RELEASE IF A LATER
*    SEAT IN THE SAME REQUEST FAILS.
*
 01  W-LOCKED-SEAT-AREA.
     05  W-LOCKED-SEAT-COUNT        PIC 9(1) COMP VALUE ZERO.
     05  W-LOCKED-SEAT OCCURS 3 TIMES.
         10  W-LOCKED-SEAT-ID       PIC 9(9).
         10  W-LOCKED-SEAT-SUB      PIC 9(4) COMP.
*
*
*    THE CUTOFF TIMESTAMP BUILT BY 0325- FROM THE TARGET
*    SCHEDULE'S DEPART DATE/TIME LESS THIS CARRIER'S BOOKING-
*    WINDOW MINUTES.
*
 01  W-BOOKING-WINDOW-AREA.
     05  W-CUTOFF-STAMP             PIC X(19).
 01  W-CUTOFF-STAMP-R REDEFINES W-BOOKING-WINDOW-AREA.
     05  W-CUTOFF-CCYY              PIC 9(4).
     05  FILLER                      PIC X.
     05  W-CUTOFF-MM                PIC 9(2).
     05  FILLER                      PIC X.
     05  W-CUTOFF-DD                PIC 9(2).
     05  FILLER                      PIC X.
     05  W-CUTOFF-HH                PIC 9(2).
     05  FILLER                      PIC X.
     05  W-CUTOFF-MN                PIC 9(2).
     05  FILLER                      PIC X.
     05  W-CUTOFF-SS                PIC 9(2).
*
*    W-LOCK-FUNCTION-CODE "L" ASKS SEAT-LOCK-SERVICE TO REFRESH OR
*    CREATE ONE SEAT'S LOCK; "R" ASKS IT TO RELEASE EVERY
*    ACTIVE LOCK THIS SESSION HOLDS.  SEE PLTSTAMP.CBL.
*
 01  W-LOCK-SERVICE-LINKAGE-AREA.
     05  W-LOCK-FUNCTION-CODE            PIC X(1).
         88  FUNCTION-LOCK-ONE-SEAT                VALUE "L".
         88  FUNCTION-RELEASE-SESSION               VALUE "R".
     05  W-LOCK-SESSION-ID               PIC X(36).
     05  W-LOCK-SEAT-ID                  PIC 9(9).
     05  W-LOCK-RESULT-CODE              PIC X(1).
         88  LOCK-RESULT-OK                    VALUE "Y".
         88  LOCK-RESULT-TAKEN                 VALUE "N".
*
*
*    RUN SUMMARY COUNTERS DISPLAYED TO THE OPERATOR LOG AT END OF
*    JOB BY 0990- - ADDED PER REQUEST AIR-0131.
*
 01  W-MISC-COUNTERS.
     05  W-REQUESTS-READ-COUNT      PIC 9(7) COMP VALUE ZERO.
     05  W-REQUESTS-CONFIRMED-COUNT PIC 9(7) COMP VALUE ZERO.
     05  W-REQUESTS-REJECTED-COUNT  PIC 9(7) COMP VALUE ZERO.
 01  W-MISC-COUNTERS-R REDEFINES W-MISC-COUNTERS.
     05  W-MISC-COUNTERS-COMBINED   PIC 9(21) COMP.
*
*
*    0010 THRU 0099 IS MAIN CONTROL AND STARTUP TABLE LOADING.
*    0100 THRU 0199 IS THE SEVEN TABLE-LOAD PARAGRAPHS.
*    0200 THRU 0425 IS ONE REQUEST'S EDITS AND POSTING, IN THE
*    ORDER THE BUSINESS RULES MUST FIRE.
*    0600 THRU 0675 IS TABLE-SEARCH HELPERS SHARED ACROSS THE
*    EDITS.
*    0900 UP IS ABORT/ROLLBACK AND END-OF-RUN CLEANUP.
*
 PROCEDURE DIVISION.
*
 0010-MAIN-CONTROL-PARA.
*
*    TOP OF THE STEP.  LOADS EVERY TABLE THIS STEP NEEDS FOR ITS
*    EDITS, DRIVES THE BOOKING-REQUEST FILE ONE LINE AT A TIME,
*    THEN REWRITES THE SEAT FILE ONCE AT END OF RUN WITH EVERY
*    SEAT STATUS CHANGE MADE DURING THE RUN.
*
     PERFORM 0100-OPEN-FILES-AND-LOAD-TABLES-PARA THRU
        0100-EXIT.
     PERFORM 0200-READ-BOOKING-REQUEST-NEXT-PARA THRU
        0200-EXIT.
*
     PERFORM 0300-PROCESS-ONE-REQUEST-PARA THRU 0300-EXIT
        UNTIL BKREQ-END-OF-FILE.
*
     PERFORM 0950-REWRITE-SEAT-FILE-PARA THRU 0950-EXIT.
     PERFORM 0990-CLOSE-FILES-AND-LOG-SUMMARY-PARA THRU
        0990-EXIT.
*
     STOP RUN.
*
 0010-EXIT.
     EXIT.
*
 0100-OPEN-FILES-AND-LOAD-TABLES-PARA.
*
*    OPENS ALL NINE FILES AND CALLS THE SEVEN TABLE-LOAD
*    PARAGRAPHS BELOW.
*    FLIGHT/SCHEDULE/SEAT/PASSENGER/BOOKING/BOOKING-ITEM ARE ALL
*    LOADED COMPLETE SO THE EDITS IN 0310- THROUGH 0375- NEVER
*    NEED A KEYED RE-READ MID-REQUEST.
*
     OPEN INPUT BOOKING-REQUEST-FILE.
     OPEN OUTPUT BOOKING-CONFIRM-FILE.
*
     PERFORM 0110-LOAD-FLIGHT-TABLE-PARA THRU 0110-EXIT.
     PERFORM 0120-LOAD-SCHEDULE-TABLE-PARA THRU 0120-EXIT.
     PERFORM 0130-LOAD-SEAT-TABLE-PARA THRU 0130-EXIT.
     PERFORM 0140-LOAD-PASSENGER-TABLE-PARA THRU 0140-EXIT.
     PERFORM 0150-LOAD-BOOKING-TABLE-PARA THRU 0150-EXIT.
     PERFORM 0160-LOAD-BOOKING-ITEM-TABLE-PARA THRU 0160-EXIT.
     PERFORM 0170-DETERMINE-NEXT-PAYMENT-ID-PARA THRU
        0170-EXIT.
*
     OPEN EXTEND PASSENGER-FILE.
     OPEN EXTEND BOOKING-FILE.
     OPEN EXTEND BOOKING-ITEM-FILE.
     OPEN EXTEND PAYMENT-FILE.
*
 0100-EXIT.
     EXIT.
*
 0110-LOAD-FLIGHT-TABLE-PARA.
*
*    READS FLIGHT-FILE COMPLETE INTO W-FLIGHT-TABLE - SAME TABLE
*    SHAPE AS THE FLIGHT-SEARCH STEP USES, BUILT FRESH HERE SINCE
*    THE TWO STEPS DO NOT SHARE STORAGE.
*
     MOVE ZERO TO FLGHT-TABLE-COUNT.
     MOVE "N" TO W-LOAD-EOF-SWITCH.
     OPEN INPUT FLIGHT-FILE.
*
     PERFORM 0115-LOAD-ONE-FLIGHT-STEP THRU 0115-EXIT
        UNTIL LOAD-END-OF-FILE.
*
     CLOSE FLIGHT-FILE.
*
 0110-EXIT.
     EXIT.
*
 0115-LOAD-ONE-FLIGHT-STEP.
*
*    MOVES ONE FLIGHT-FILE RECORD INTO THE NEXT FLGHTTBL-ENTRY
*    SLOT AND READS THE NEXT RECORD AHEAD.
*
     READ FLIGHT-FILE
        AT END MOVE "Y" TO W-LOAD-EOF-SWITCH
        NOT AT END
           ADD 1 TO FLGHT-TABLE-COUNT
           MOVE FLGHT-ID TO FLTBL-ID (FLGHT-TABLE-COUNT)
           MOVE FLGHT-CODE TO
              FLTBL-CODE (FLGHT-TABLE-COUNT)
           MOVE FLGHT-ORIGIN-ID TO
              FLTBL-ORIGIN-ID (FLGHT-TABLE-COUNT)
           MOVE FLGHT-DEST-ID TO
              FLTBL-DEST-ID (FLGHT-TABLE-COUNT)
           MOVE FLGHT-AIRLINE TO
              FLTBL-AIRLINE (FLGHT-TABLE-COUNT).
*
 0115-EXIT.
     EXIT.
*
 0120-LOAD-SCHEDULE-TABLE-PARA.
*
*    READS SCHEDULE-FILE COMPLETE INTO W-SCHEDULE-TABLE.  0320-
*    SCANS THIS TABLE TO RESOLVE THE REQUEST'S FLIGHT/DATE PAIR TO
*    A SCHEDULE ID BEFORE ANY SEAT WORK STARTS.
*
     MOVE ZERO TO SCHEDTBL-COUNT.
     MOVE "N" TO W-LOAD-EOF-SWITCH.
     OPEN INPUT SCHEDULE-FILE.
*
     PERFORM 0125-LOAD-ONE-SCHEDULE-STEP THRU 0125-EXIT
        UNTIL LOAD-END-OF-FILE.
*
     CLOSE SCHEDULE-FILE.
*
 0120-EXIT.
     EXIT.
*
 0125-LOAD-ONE-SCHEDULE-STEP.
*
*    MOVES ONE SCHEDULE-FILE RECORD INTO THE NEXT SCHEDTBL-ENTRY
*    SLOT AND READS THE NEXT RECORD AHEAD.
*
     READ SCHEDULE-FILE
        AT END MOVE "Y" TO W-LOAD-EOF-SWITCH
        NOT AT END
           ADD 1 TO SCHEDTBL-COUNT
           MOVE SCHED-ID TO SCHEDTBL-ID (SCHEDTBL-COUNT)
           MOVE SCHED-FLIGHT-ID TO
              SCHEDTBL-FLIGHT-ID (SCHEDTBL-COUNT)
           MOVE SCHED-DEPART-TS TO
              SCHEDTBL-DEPART-TS (SCHEDTBL-COUNT)
           MOVE SCHED-ARRIVE-TS TO
              SCHEDTBL-ARRIVE-TS (SCHEDTBL-COUNT)
           MOVE SCHED-PRICE TO
              SCHEDTBL-PRICE (SCHEDTBL-COUNT)
           MOVE SCHED-CURRENCY TO
              SCHEDTBL-CURRENCY (SCHEDTBL-COUNT)
           MOVE SCHED-TOTAL-SEATS TO
              SCHEDTBL-TOTAL-SEATS (SCHEDTBL-COUNT).
*
 0125-EXIT.
     EXIT.
*
 0130-LOAD-SEAT-TABLE-PARA.
*
*    READS SEAT-FILE COMPLETE INTO W-SEAT-TABLE.  THIS IS THE SAME
*    TABLE A CONFIRMED BOOKING UPDATES IN STORAGE AND 0950- WRITES
*    BACK TO DISK ONCE AT END OF RUN - SEE CHANGE LOG 08/26/02.
*
     MOVE ZERO TO SEATTBL-COUNT.
     MOVE "N" TO W-LOAD-EOF-SWITCH.
     OPEN INPUT SEAT-FILE.
*
     PERFORM 0135-LOAD-ONE-SEAT-STEP THRU 0135-EXIT
        UNTIL LOAD-END-OF-FILE.
*
     CLOSE SEAT-FILE.
*
 0130-EXIT.
     EXIT.
*
 0135-LOAD-ONE-SEAT-STEP.
*
*    MOVES ONE SEAT-FILE RECORD INTO THE NEXT SEATTBL-ENTRY SLOT
*    AND READS THE NEXT RECORD AHEAD.
*
     READ SEAT-FILE
        AT END MOVE "Y" TO W-LOAD-EOF-SWITCH
        NOT AT END
           ADD 1 TO SEATTBL-COUNT
           MOVE SEAT-ID TO SEATTBL-ID (SEATTBL-COUNT)
           MOVE SEAT-NUMBER TO
              SEATTBL-NUMBER (SEATTBL-COUNT)
           MOVE SEAT-SCHED-ID TO
              SEATTBL-SCHED-ID (SEATTBL-COUNT)
           MOVE SEAT-STATUS TO
              SEATTBL-STATUS (SEATTBL-COUNT).
*
 0135-EXIT.
     EXIT.
*
 0140-LOAD-PASSENGER-TABLE-PARA.
*
*    READS PASSENGER-FILE COMPLETE INTO W-PASSENGER-TABLE.  NEW
*    PASSENGERS CREATED DURING THIS RUN ARE APPENDED TO THE SAME
*    TABLE IN 0335- SO A LATER REQUEST CAN FIND THEM BY EMAIL.
*
     MOVE ZERO TO PASSTBL-COUNT.
     MOVE "N" TO W-LOAD-EOF-SWITCH.
     OPEN INPUT PASSENGER-FILE.
*
     PERFORM 0145-LOAD-ONE-PASSENGER-STEP THRU 0145-EXIT
        UNTIL LOAD-END-OF-FILE.
*
     CLOSE PASSENGER-FILE.
     MOVE PASSTBL-COUNT TO W-NEXT-PASS-ID.
     ADD 1 TO W-NEXT-PASS-ID.
*
 0140-EXIT.
     EXIT.
*
 0145-LOAD-ONE-PASSENGER-STEP.
*
*    MOVES ONE PASSENGER-FILE RECORD INTO THE NEXT PASSTBL-ENTRY
*    SLOT AND READS THE NEXT RECORD AHEAD.
*
     READ PASSENGER-FILE
        AT END MOVE "Y" TO W-LOAD-EOF-SWITCH
        NOT AT END
           ADD 1 TO PASSTBL-COUNT
           MOVE PASS-ID TO PASSTBL-ID (PASSTBL-COUNT)
           MOVE PASS-FIRST-NAME TO
              PASSTBL-FIRST-NAME (PASSTBL-COUNT)
           MOVE PASS-LAST-NAME TO
              PASSTBL-LAST-NAME (PASSTBL-COUNT)
           MOVE PASS-EMAIL TO
              PASSTBL-EMAIL (PASSTBL-COUNT)
           MOVE PASS-PASSPORT-NO TO
              PASSTBL-PASSPORT-NO (PASSTBL-COUNT)
           IF PASS-ID GREATER THAN W-NEXT-PASS-ID
              MOVE PASS-ID TO W-NEXT-PASS-ID.
*
 0145-EXIT.
     EXIT.
*
 0150-LOAD-BOOKING-TABLE-PARA.
*
*    READS BOOKING-FILE COMPLETE INTO W-BOOK-TABLE FOR THE
*    DUPLICATE-BOOKING AND CAPACITY EDITS IN 0360- AND 0370-.
*
     MOVE ZERO TO BOOKTBL-COUNT.
     MOVE ZERO TO W-NEXT-BOOK-ID.
     MOVE "N" TO W-LOAD-EOF-SWITCH.
     OPEN INPUT BOOKING-FILE.
*
     PERFORM 0155-LOAD-ONE-BOOKING-STEP THRU 0155-EXIT
        UNTIL LOAD-END-OF-FILE.
*
     CLOSE BOOKING-FILE.
     ADD 1 TO W-NEXT-BOOK-ID.
*
 0150-EXIT.
     EXIT.
*
 0155-LOAD-ONE-BOOKING-STEP.
*
*    MOVES ONE BOOKING-FILE RECORD INTO THE NEXT BOOKTBL-ENTRY
*    SLOT AND READS THE NEXT RECORD AHEAD.
*
     READ BOOKING-FILE
        AT END MOVE "Y" TO W-LOAD-EOF-SWITCH
        NOT AT END
           ADD 1 TO BOOKTBL-COUNT
           MOVE BOOK-ID TO BOOKTBL-ID (BOOKTBL-COUNT)
           MOVE BOOK-SCHED-ID TO
              BOOKTBL-SCHED-ID (BOOKTBL-COUNT)
           MOVE BOOK-STATUS TO
              BOOKTBL-STATUS (BOOKTBL-COUNT)
           IF BOOK-ID GREATER THAN W-NEXT-BOOK-ID
              MOVE BOOK-ID TO W-NEXT-BOOK-ID.
*
 0155-EXIT.
     EXIT.
*
 0160-LOAD-BOOKING-ITEM-TABLE-PARA.
*
*    READS BOOKING-ITEM-FILE COMPLETE INTO W-BKITM-TABLE.  EVERY
*    PASSENGER/SEAT PAIR EVER BOOKED IS IN THIS TABLE - IT IS WHAT
*    THE DUPLICATE AND CAPACITY EDITS ACTUALLY SCAN.
*
     MOVE ZERO TO BKITMTBL-COUNT.
     MOVE ZERO TO W-NEXT-ITEM-ID.
     MOVE "N" TO W-LOAD-EOF-SWITCH.
     OPEN INPUT BOOKING-ITEM-FILE.
*
     PERFORM 0165-LOAD-ONE-BKITM-STEP THRU 0165-EXIT
        UNTIL LOAD-END-OF-FILE.
*
     CLOSE BOOKING-ITEM-FILE.
     ADD 1 TO W-NEXT-ITEM-ID.
*
 0160-EXIT.
     EXIT.
*
 0165-LOAD-ONE-BKITM-STEP.
*
*    MOVES ONE BOOKING-ITEM-FILE RECORD INTO THE NEXT BKITMTBL-
*    ENTRY SLOT AND READS THE NEXT RECORD AHEAD.
*
     READ BOOKING-ITEM-FILE
        AT END MOVE "Y" TO W-LOAD-EOF-SWITCH
        NOT AT END
           ADD 1 TO BKITMTBL-COUNT
           MOVE ITEM-BOOK-ID TO
              BKITMTBL-BOOK-ID (BKITMTBL-COUNT)
           MOVE ITEM-PASS-ID TO
              BKITMTBL-PASS-ID (BKITMTBL-COUNT)
           MOVE ITEM-SEAT-ID TO
              BKITMTBL-SEAT-ID (BKITMTBL-COUNT)
           IF ITEM-ID GREATER THAN W-NEXT-ITEM-ID
              MOVE ITEM-ID TO W-NEXT-ITEM-ID.
*
 0165-EXIT.
     EXIT.
*
*    0170- JUST SCANS THE PAYMENT FILE FOR ITS HIGH KEY - NO
*    TABLE IS KEPT, SINCE NO EDIT EVER LOOKS A PAYMENT ROW UP.
*
 0170-DETERMINE-NEXT-PAYMENT-ID-PARA.
*
*    SCANS PAYMENT-FILE ONCE AT STARTUP TO FIND THE HIGHEST
*    PAYMENT ID ON FILE, SO THE NEW IDS HANDED OUT THIS RUN NEVER
*    COLLIDE WITH AN EXISTING PAYMENT ROW.
*
     MOVE ZERO TO W-NEXT-PAY-ID.
     MOVE "N" TO W-LOAD-EOF-SWITCH.
     OPEN INPUT PAYMENT-FILE.
*
     PERFORM 0175-SCAN-ONE-PAYMENT-STEP THRU 0175-EXIT
        UNTIL LOAD-END-OF-FILE.
*
     CLOSE PAYMENT-FILE.
     ADD 1 TO W-NEXT-PAY-ID.
*
 0170-EXIT.
     EXIT.
*
 0175-SCAN-ONE-PAYMENT-STEP.
*
*    READS ONE PAYMENT-FILE RECORD AND KEEPS THE HIGHEST ID SEEN
*    SO FAR.
*
     READ PAYMENT-FILE
        AT END MOVE "Y" TO W-LOAD-EOF-SWITCH
        NOT AT END
           IF PAY-ID GREATER THAN W-NEXT-PAY-ID
              MOVE PAY-ID TO W-NEXT-PAY-ID.
*
 0175-EXIT.
     EXIT.
*
 0200-READ-BOOKING-REQUEST-NEXT-PARA.
*
*    READS THE NEXT BOOKING-REQUEST-RECORD AND SETS THE EOF SWITCH
*    THAT DRIVES THE 0010- PROCESSING LOOP.
*
     READ BOOKING-REQUEST-FILE
        AT END MOVE "Y" TO W-BKREQ-EOF-SWITCH
        NOT AT END ADD 1 TO W-REQUESTS-READ-COUNT.
*
 0200-EXIT.
     EXIT.
*
 0300-PROCESS-ONE-REQUEST-PARA.
*
*    ONE PASS OF THE MAIN LOOP.  RUNS EVERY EDIT AND BUSINESS RULE
*    FOR ONE REQUEST LINE IN ORDER, AND THE MOMENT ANY ONE OF THEM
*    FAILS, FALLS THROUGH TO 0900- SO NO PARTIAL BOOKING IS EVER
*    POSTED.
*
     MOVE "Y" TO W-REQUEST-STATUS-SWITCH.
     MOVE ZERO TO W-LOCKED-SEAT-COUNT.
     MOVE PASSTBL-COUNT TO W-SAVE-PASSTBL-COUNT.
*
     PERFORM 0310-EDIT-BOOKING-REQUEST-PARA THRU 0310-EXIT.
*
     IF W-REQUEST-OK
        PERFORM 0320-LOOK-UP-TARGET-SCHEDULE-PARA THRU
           0320-EXIT
     END-IF.
*
     IF W-REQUEST-OK
        PERFORM 0330-RESOLVE-PASSENGERS-PARA THRU 0330-EXIT
     END-IF.
*
     IF W-REQUEST-OK
        PERFORM 0340-MATCH-REQUESTED-SEATS-PARA THRU
           0340-EXIT
     END-IF.
*
     IF W-REQUEST-OK
        PERFORM 0350-LOCK-REQUESTED-SEATS-PARA THRU
           0350-EXIT
     END-IF.
*
     IF W-REQUEST-OK
        PERFORM 0360-CHECK-DUPLICATE-BOOKINGS-PARA THRU
           0360-EXIT
     END-IF.
*
     IF W-REQUEST-OK
        PERFORM 0370-CHECK-SCHEDULE-CAPACITY-PARA THRU
           0370-EXIT
     END-IF.
*
     IF W-REQUEST-OK
        PERFORM 0380-WRITE-BOOKING-HEADER-PARA THRU
           0380-EXIT
        PERFORM 0390-WRITE-BOOKING-ITEMS-PARA THRU
           0390-EXIT
        PERFORM 0400-WRITE-PAYMENT-PARA THRU 0400-EXIT
        PERFORM 0410-CONFIRM-SEATS-RELEASE-LOCKS-PARA THRU
           0410-EXIT
        PERFORM 0420-EMIT-CONFIRMATION-PARA THRU 0420-EXIT
        ADD 1 TO W-REQUESTS-CONFIRMED-COUNT
     ELSE
        PERFORM 0900-ABORT-AND-ROLLBACK-PARA THRU 0900-EXIT
        ADD 1 TO W-REQUESTS-REJECTED-COUNT
     END-IF.
*
     PERFORM 0200-READ-BOOKING-REQUEST-NEXT-PARA THRU
        0200-EXIT.
*
 0300-EXIT.
     EXIT.
*
*    0310- CHECKS THE REQUEST SHAPE - PASSENGER COUNT, THE
*    NAME/EMAIL FIELDS, AND THE SEAT-NUMBER PATTERN AND
*    UNIQUENESS EDITS.  SEAT NUMBERS ARE UPPERCASED HERE SO
*    EVERY LATER STEP COMPARES ON THE SAME CASE.
*
 0310-EDIT-BOOKING-REQUEST-PARA.
*
*    FORMAT-LEVEL EDITS ON THE REQUEST LINE - FLIGHT CODE, DEPART
*    DATE, AND EACH PASSENGER/SEAT LINE - BEFORE ANY FILE OR TABLE
*    LOOKUP IS ATTEMPTED.
*
*
*    THIS CARRIER CAPS A SINGLE BOOKING REQUEST AT THREE
*    PASSENGERS - SEE W-MATCHED-SEAT-AREA AND W-LOCKED-SEAT-AREA
*    ABOVE, BOTH SIZED OCCURS 3.
*
     IF BKREQ-PASSENGER-COUNT < 1 OR
           BKREQ-PASSENGER-COUNT > 3
        MOVE "N" TO W-REQUEST-STATUS-SWITCH
        DISPLAY "BOOKING-CREATE - PASSENGER COUNT OUT OF "
           "RANGE - SESSION " BKREQ-SESSION-ID
     END-IF.
*
     IF W-REQUEST-OK
        MOVE 1 TO W-PASS-SUB
        PERFORM 0315-EDIT-ONE-PASSENGER-LINE-STEP
           UNTIL W-PASS-SUB > BKREQ-PASSENGER-COUNT
              OR W-REQUEST-FAILED.
*
 0310-EXIT.
     EXIT.
*
 0315-EDIT-ONE-PASSENGER-LINE-STEP.
*
*    VALIDATES ONE PASSENGER LINE'S NAME, EMAIL AND SEAT-NUMBER
*    FORMAT, CALLING PL-VALIDATE-SEAT-NUMBER.CBL FOR THE SEAT-
*    NUMBER PATTERN EDIT.
*
     IF BKREQ-PASS-FIRST-NAME (W-PASS-SUB) = SPACES OR
           BKREQ-PASS-LAST-NAME (W-PASS-SUB) = SPACES OR
           BKREQ-PASS-EMAIL (W-PASS-SUB) = SPACES
        MOVE "N" TO W-REQUEST-STATUS-SWITCH
        DISPLAY "BOOKING-CREATE - NAME OR EMAIL MISSING "
           "- SESSION " BKREQ-SESSION-ID
     ELSE
        INSPECT BKREQ-SEAT-NUMBER (W-PASS-SUB)
           CONVERTING
           "abcdefghijklmnopqrstuvwxyz" TO
           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
        MOVE BKREQ-SEAT-NUMBER (W-PASS-SUB) TO
           W-SEAT-NUMBER-IN
        PERFORM 0700-VALIDATE-SEAT-NUMBER-PARA THRU
           0700-EXIT
        IF NOT W-SEAT-VALID
           MOVE "N" TO W-REQUEST-STATUS-SWITCH
           DISPLAY "BOOKING-CREATE - BAD SEAT NUMBER "
              BKREQ-SEAT-NUMBER (W-PASS-SUB)
        ELSE
           MOVE 1 TO W-DUP-SUB
           PERFORM 0316-CHECK-SEAT-DUP-IN-REQUEST-STEP
              THRU 0316-EXIT
              UNTIL W-DUP-SUB >= W-PASS-SUB
        END-IF
     END-IF.
*
     ADD 1 TO W-PASS-SUB.
*
 0315-EXIT.
     EXIT.
*
 0316-CHECK-SEAT-DUP-IN-REQUEST-STEP.
*
*    REJECTS A REQUEST THAT ASKS FOR THE SAME SEAT NUMBER TWICE ON
*    ITS OWN PASSENGER LINES - A REQUEST-LEVEL EDIT, SEPARATE FROM
*    THE ACROSS-RUN DUPLICATE CHECK IN 0360-.
*
     IF BKREQ-SEAT-NUMBER (W-DUP-SUB) =
           BKREQ-SEAT-NUMBER (W-PASS-SUB)
        MOVE "N" TO W-REQUEST-STATUS-SWITCH
        DISPLAY "BOOKING-CREATE - SEAT "
           BKREQ-SEAT-NUMBER (W-PASS-SUB)
           " REQUESTED TWICE"
        MOVE W-PASS-SUB TO W-DUP-SUB
     END-IF.
*
     ADD 1 TO W-DUP-SUB.
*
 0316-EXIT.
     EXIT.
*
*    0320- LOOKS UP THE TARGET SCHEDULE AND APPLIES THE
*    DEPARTED/BOOKING-WINDOW EDIT.  THE WINDOW IS A FLAT TWO
*    HOURS - SEE AIR-0118 ABOVE.
*
 0320-LOOK-UP-TARGET-SCHEDULE-PARA.
*
*    RESOLVES THE REQUEST'S FLIGHT CODE AND DEPART DATE TO A
*    SINGLE SCHEDULE ROW AND CAPTURES ITS TOTAL SEAT COUNT FOR THE
*    CAPACITY EDIT IN 0370-.
*
*
*    SCHED-ID IS TAKEN STRAIGHT FROM THE REQUEST RECORD - THE
*    FLIGHT-SEARCH STEP PUT IT THERE WHEN THE CUSTOMER PICKED AN
*    OFFER.
*
     MOVE BKREQ-SCHED-ID TO SCHED-SEARCH-ID.
     PERFORM 0650-LOOK-FOR-SCHEDULE-RECORD-PARA THRU
        0650-EXIT.
*
     IF NOT SCHED-FOUND-RECORD
        MOVE "N" TO W-REQUEST-STATUS-SWITCH
        DISPLAY "BOOKING-CREATE - SCHEDULE NOT FOUND "
           BKREQ-SCHED-ID
     ELSE
        MOVE SCHED-FOUND-SUB TO W-TARGET-SCHED-SUB
        MOVE SCHEDTBL-TOTAL-SEATS (W-TARGET-SCHED-SUB) TO
           W-TARGET-TOTAL-SEATS
        PERFORM 0100-GET-CURRENT-TIMESTAMP-PARA THRU
           0100-EXIT
        PERFORM 0325-COMPUTE-BOOKING-CUTOFF-PARA THRU
           0325-EXIT
        MOVE SCHEDTBL-DEPART-TS (W-TARGET-SCHED-SUB) TO
           WSTS-COMPARE-A
        MOVE WSTS-NOW-STAMP TO WSTS-COMPARE-B
        PERFORM 0300-COMPARE-TIMESTAMPS-PARA THRU 0300-EXIT
        IF WSTS-A-BEFORE-B
           MOVE "N" TO W-REQUEST-STATUS-SWITCH
           DISPLAY "BOOKING-CREATE - SCHEDULE ALREADY "
              "DEPARTED " BKREQ-SCHED-ID
        ELSE
           MOVE SCHEDTBL-DEPART-TS (W-TARGET-SCHED-SUB) TO
              WSTS-COMPARE-A
           MOVE W-CUTOFF-STAMP TO WSTS-COMPARE-B
           PERFORM 0300-COMPARE-TIMESTAMPS-PARA THRU 0300-EXIT
           IF WSTS-A-BEFORE-B
              MOVE "N" TO W-REQUEST-STATUS-SWITCH
              DISPLAY "BOOKING-CREATE - INSIDE BOOKING "
                 "WINDOW - CUTOFF " W-CUTOFF-HH ":"
                 W-CUTOFF-MN
           END-IF
        END-IF
     END-IF.
*
 0320-EXIT.
     EXIT.
*
*    0325- ADDS TWO HOURS TO THE RUN TIMESTAMP LEFT IN
*    WSTS-WORK-CCYY/MM/DD/HH/MN/SS BY 0100- ABOVE, REUSING
*    PLTSTAMP.CBL'S DAY-ROLL PARAGRAPH FOR THE CARRY.
*
 0325-COMPUTE-BOOKING-CUTOFF-PARA.
*
*    BUILDS THE BOOKING-WINDOW CUTOFF TIMESTAMP VIA PLTSTAMP.CBL
*    AND REJECTS THE REQUEST IF THE TARGET SCHEDULE HAS ALREADY
*    DEPARTED OR FALLS INSIDE THE NO-BOOKING WINDOW - ADDED PER
*    REQUEST AIR-0118.
*
*
*    TWO HOURS IS THIS CARRIER'S BOOKING WINDOW - NO SEAT MAY BE
*    CONFIRMED WITHIN TWO HOURS OF DEPARTURE.
*
     ADD 2 TO WSTS-WORK-HH.
     IF WSTS-WORK-HH NOT LESS THAN 24
        SUBTRACT 24 FROM WSTS-WORK-HH
        ADD 1 TO WSTS-WORK-DD
        PERFORM 0250-ROLL-DAY-FORWARD THRU 0250-EXIT.
*
     STRING WSTS-WORK-CCYY    DELIMITED BY SIZE
            "-"               DELIMITED BY SIZE
            WSTS-WORK-MM      DELIMITED BY SIZE
            "-"               DELIMITED BY SIZE
            WSTS-WORK-DD      DELIMITED BY SIZE
            "-"               DELIMITED BY SIZE
            WSTS-WORK-HH      DELIMITED BY SIZE
            "."               DELIMITED BY SIZE
            WSTS-WORK-MN      DELIMITED BY SIZE
            "."               DELIMITED BY SIZE
            WSTS-WORK-SS      DELIMITED BY SIZE
       INTO W-CUTOFF-STAMP.
*
 0325-EXIT.
     EXIT.
*
 0330-RESOLVE-PASSENGERS-PARA.
*
*    RESOLVES EVERY PASSENGER LINE ON THE REQUEST TO A PASSENGER
*    ID, CREATING A NEW PASSENGER-FILE ROW WHEN THE EMAIL IS NOT
*    ALREADY ON FILE.
*
     MOVE 1 TO W-PASS-SUB.
     PERFORM 0335-RESOLVE-ONE-PASSENGER-STEP
        UNTIL W-PASS-SUB > BKREQ-PASSENGER-COUNT
           OR W-REQUEST-FAILED.
*
 0330-EXIT.
     EXIT.
*
 0335-RESOLVE-ONE-PASSENGER-STEP.
*
*    LOOKS UP ONE PASSENGER LINE BY EMAIL AND EITHER REUSES THE
*    MATCHING PASSTBL ENTRY OR APPENDS A NEW ONE WITH THE NEXT
*    AVAILABLE PASSENGER ID.
*
     MOVE BKREQ-PASS-EMAIL (W-PASS-SUB) TO
        PASS-SEARCH-EMAIL.
     PERFORM 0660-LOOK-FOR-PASSENGER-BY-EMAIL THRU
        0660-EXIT.
*
     IF PASS-FOUND-RECORD
        MOVE "N" TO W-REQUEST-STATUS-SWITCH
        DISPLAY "BOOKING-CREATE - EMAIL ALREADY ON FILE "
           PASS-SEARCH-EMAIL
     ELSE
        ADD 1 TO PASSTBL-COUNT
        MOVE W-NEXT-PASS-ID TO PASSTBL-ID (PASSTBL-COUNT)
        ADD 1 TO W-NEXT-PASS-ID
        MOVE BKREQ-PASS-FIRST-NAME (W-PASS-SUB) TO
           PASSTBL-FIRST-NAME (PASSTBL-COUNT)
        MOVE BKREQ-PASS-LAST-NAME (W-PASS-SUB) TO
           PASSTBL-LAST-NAME (PASSTBL-COUNT)
        MOVE BKREQ-PASS-EMAIL (W-PASS-SUB) TO
           PASSTBL-EMAIL (PASSTBL-COUNT)
        MOVE BKREQ-PASS-PASSPORT-NO (W-PASS-SUB) TO
           PASSTBL-PASSPORT-NO (PASSTBL-COUNT)
     END-IF.
*
     ADD 1 TO W-PASS-SUB.
*
 0335-EXIT.
     EXIT.
*
 0660-LOOK-FOR-PASSENGER-BY-EMAIL.
*
*    SCANS W-PASSENGER-TABLE FOR PASS-SEARCH-EMAIL.  A PLAIN TABLE
*    SCAN, NOT A KEYED READ, SINCE THE WHOLE FILE IS ALREADY IN
*    STORAGE FROM 0140-.
*
     MOVE "N" TO W-PASS-FOUND-SWITCH.
     MOVE 1 TO PASS-SUB.
*
     PERFORM 0665-SCAN-ONE-PASSENGER-ENTRY THRU 0665-EXIT
        UNTIL PASS-SUB > PASSTBL-COUNT
           OR PASS-FOUND-RECORD.
*
 0660-EXIT.
     EXIT.
*
 0665-SCAN-ONE-PASSENGER-ENTRY.
*
*    ONE STEP OF THE LINEAR SCAN OVER W-PASSENGER-TABLE USED BY
*    0660-.
*
     IF PASSTBL-EMAIL (PASS-SUB) = PASS-SEARCH-EMAIL
        MOVE "Y" TO W-PASS-FOUND-SWITCH
        MOVE PASS-SUB TO PASS-FOUND-SUB
     ELSE
        ADD 1 TO PASS-SUB.
*
 0665-EXIT.
     EXIT.
*
*    0340- MATCHES EACH REQUESTED SEAT NUMBER TO A SEAT ROW ON
*    THE TARGET SCHEDULE.  ANY SEAT NOT FOUND NAMES ITSELF IN
*    THE REJECT MESSAGE, PER THE BOOKING BUSINESS RULES.
*
 0340-MATCH-REQUESTED-SEATS-PARA.
*
*    MATCHES EACH REQUESTED SEAT NUMBER ON THE TARGET SCHEDULE TO
*    A SEAT-FILE ROW AND CONFIRMS IT IS STILL AVAILABLE BEFORE ANY
*    LOCK IS ATTEMPTED.
*
     MOVE 1 TO W-PASS-SUB.
     MOVE ZERO TO W-REQUESTED-SEAT-COUNT.
*
     PERFORM 0345-MATCH-ONE-SEAT-STEP
        UNTIL W-PASS-SUB > BKREQ-PASSENGER-COUNT
           OR W-REQUEST-FAILED.
*
 0340-EXIT.
     EXIT.
*
 0345-MATCH-ONE-SEAT-STEP.
*
*    LOOKS UP ONE REQUESTED SEAT NUMBER ON THE TARGET SCHEDULE AND
*    FAILS THE REQUEST IF THE SEAT DOES NOT EXIST OR IS ALREADY
*    TAKEN BY A CONFIRMED BOOKING.
*
     MOVE BKREQ-SCHED-ID TO SEAT-SEARCH-SCHED-ID.
     MOVE BKREQ-SEAT-NUMBER (W-PASS-SUB) TO
        SEAT-SEARCH-NUMBER.
     PERFORM 0670-LOOK-FOR-SEAT-BY-NUMBER THRU 0670-EXIT.
*
     IF NOT SEAT-FOUND-RECORD
        MOVE "N" TO W-REQUEST-STATUS-SWITCH
        DISPLAY "BOOKING-CREATE - SEAT NOT ON SCHEDULE "
           SEAT-SEARCH-NUMBER
     ELSE
        ADD 1 TO W-REQUESTED-SEAT-COUNT
        MOVE SEATTBL-ID (SEAT-FOUND-SUB) TO
           W-MSEAT-ID (W-REQUESTED-SEAT-COUNT)
        MOVE SEAT-FOUND-SUB TO
           W-MSEAT-SUB (W-REQUESTED-SEAT-COUNT)
        MOVE SEAT-SEARCH-NUMBER TO
           W-MSEAT-NUMBER (W-REQUESTED-SEAT-COUNT)
     END-IF.
*
     ADD 1 TO W-PASS-SUB.
*
 0345-EXIT.
     EXIT.
*
 0670-LOOK-FOR-SEAT-BY-NUMBER.
*
*    SCANS W-SEAT-TABLE FOR A SEAT NUMBER ON A GIVEN SCHEDULE ID.
*
     MOVE "N" TO W-SEAT-FOUND-SWITCH.
     MOVE 1 TO SEAT-SUB.
*
     PERFORM 0675-SCAN-ONE-SEAT-ENTRY THRU 0675-EXIT
        UNTIL SEAT-SUB > SEATTBL-COUNT
           OR SEAT-FOUND-RECORD.
*
 0670-EXIT.
     EXIT.
*
 0675-SCAN-ONE-SEAT-ENTRY.
*
*    ONE STEP OF THE LINEAR SCAN OVER W-SEAT-TABLE USED BY 0670-.
*
     IF SEATTBL-SCHED-ID (SEAT-SUB) = SEAT-SEARCH-SCHED-ID
           AND SEATTBL-NUMBER (SEAT-SUB) =
              SEAT-SEARCH-NUMBER
        MOVE "Y" TO W-SEAT-FOUND-SWITCH
        MOVE SEAT-SUB TO SEAT-FOUND-SUB
     ELSE
        ADD 1 TO SEAT-SUB.
*
 0675-EXIT.
     EXIT.
*
*    0350- LOCKS THE MATCHED SEATS ONE AT A TIME, STRICTLY IN
*    REQUEST ORDER.  A SEAT ALREADY BOOKED IS REFUSED HERE
*    WITHOUT EVER CALLING SEAT-LOCK-SERVICE; A SEAT CURRENTLY
*    HELD IS STILL OFFERED TO SEAT-LOCK-SERVICE, SINCE A HOLD
*    BY THE CALLER'S OWN SESSION IS AN IDEMPOTENT REFRESH, NOT
*    A CONFLICT - SEAT-LOCK-SERVICE'S OWN LOCK-OWNER CHECK
*    SORTS OUT SELF FROM ANOTHER SESSION.  THE FIRST SEAT
*    SEAT-LOCK-SERVICE REPORTS AS TAKEN STOPS THE LOOP AND
*    FAILS THE WHOLE REQUEST - THE CALLER (0900-) THEN UNLOCKS
*    WHATEVER GOT LOCKED SO FAR.
*
 0350-LOCK-REQUESTED-SEATS-PARA.
*
*    CALLS SEAT-LOCK-SERVICE ONCE PER MATCHED SEAT SO NO OTHER
*    SESSION CAN CONFIRM THE SAME SEAT WHILE THIS REQUEST IS BEING
*    PROCESSED - SEE CHANGE LOG 08/26/02.
*
     MOVE 1 TO W-PASS-SUB.
*
     PERFORM 0355-LOCK-ONE-SEAT-STEP
        UNTIL W-PASS-SUB > W-REQUESTED-SEAT-COUNT
           OR W-REQUEST-FAILED.
*
 0350-EXIT.
     EXIT.
*
 0355-LOCK-ONE-SEAT-STEP.
*
*    CALLS SEAT-LOCK-SERVICE FOR ONE MATCHED SEAT.  A SEAT ALREADY
*    HELD BY ANOTHER SESSION FAILS THE WHOLE REQUEST - THIS STEP
*    NEVER PARTIALLY LOCKS A MULTI-SEAT REQUEST.
*
     IF SEATTBL-BOOKED (W-MSEAT-SUB (W-PASS-SUB))
        MOVE "N" TO W-REQUEST-STATUS-SWITCH
        DISPLAY "BOOKING-CREATE - SEAT NOT AVAILABLE "
           W-MSEAT-NUMBER (W-PASS-SUB)
     ELSE
        MOVE "L" TO W-LOCK-FUNCTION-CODE
        MOVE BKREQ-SESSION-ID TO W-LOCK-SESSION-ID
        MOVE W-MSEAT-ID (W-PASS-SUB) TO W-LOCK-SEAT-ID
        CALL "seat-lock-service" USING W-LOCK-FUNCTION-CODE
           W-LOCK-SESSION-ID W-LOCK-SEAT-ID W-LOCK-RESULT-CODE
        IF NOT LOCK-RESULT-OK
           MOVE "N" TO W-REQUEST-STATUS-SWITCH
           DISPLAY "BOOKING-CREATE - SEAT TEMPORARILY "
              "RESERVED " W-MSEAT-NUMBER (W-PASS-SUB)
        ELSE
           MOVE "L" TO
              SEATTBL-STATUS (W-MSEAT-SUB (W-PASS-SUB))
           ADD 1 TO W-LOCKED-SEAT-COUNT
           MOVE W-MSEAT-ID (W-PASS-SUB) TO
              W-LOCKED-SEAT-ID (W-LOCKED-SEAT-COUNT)
           MOVE W-MSEAT-SUB (W-PASS-SUB) TO
              W-LOCKED-SEAT-SUB (W-LOCKED-SEAT-COUNT)
        END-IF
     END-IF.
*
     ADD 1 TO W-PASS-SUB.
*
 0355-EXIT.
     EXIT.
*
*    0360- REFUSES A SECOND CONFIRMED BOOKING FOR THE SAME
*    PASSENGER ON THE SAME SCHEDULE - JOINS W-BKITM-TABLE TO
*    W-BOOK-TABLE ON BOOK-ID THE SAME WAY PL-LOOK-FOR-
*    SCHEDULE-RECORD.CBL JOINS SCHEDULE TO FLIGHT.
*
 0360-CHECK-DUPLICATE-BOOKINGS-PARA.
*
*    REJECTS A REQUEST IF ANY OF ITS PASSENGERS ALREADY HOLDS A
*    CONFIRMED BOOKING ON THE TARGET SCHEDULE - ADDED PER REQUEST
*    AIR-0126.
*
     MOVE 1 TO W-PASS-SUB.
*
     PERFORM 0365-CHECK-ONE-PASSENGER-DUP-STEP
        UNTIL W-PASS-SUB > BKREQ-PASSENGER-COUNT
           OR W-REQUEST-FAILED.
*
 0360-EXIT.
     EXIT.
*
 0365-CHECK-ONE-PASSENGER-DUP-STEP.
*
*    SCANS THE IN-STORAGE BOOKING-ITEM TABLE FOR A PRIOR CONFIRMED
*    BOOKING BY THIS PASSENGER ON THE TARGET SCHEDULE.
*
     MOVE 1 TO BKITM-SUB.
*
     PERFORM 0367-SCAN-ONE-BKITM-FOR-DUP-STEP
        UNTIL BKITM-SUB > BKITMTBL-COUNT
           OR W-REQUEST-FAILED.
*
     ADD 1 TO W-PASS-SUB.
*
 0365-EXIT.
     EXIT.
*
 0367-SCAN-ONE-BKITM-FOR-DUP-STEP.
*
*    ONE STEP OF THE BOOKING-ITEM SCAN USED BY 0365- - ONLY CHECKS
*    ITEMS THAT BELONG TO A CONFIRMED BOOKING.
*
     IF BKITMTBL-PASS-ID (BKITM-SUB) =
           PASSTBL-ID (W-SAVE-PASSTBL-COUNT + W-PASS-SUB)
        PERFORM 0368-FIND-BOOK-FOR-ITEM THRU 0368-EXIT
        IF BOOK-FOUND-RECORD
           IF BOOKTBL-SCHED-ID (BOOK-SUB) = BKREQ-SCHED-ID
                 AND BOOKTBL-CONFIRMED (BOOK-SUB)
              MOVE "N" TO W-REQUEST-STATUS-SWITCH
              DISPLAY "BOOKING-CREATE - PASSENGER "
                 "ALREADY CONFIRMED ON THIS SCHEDULE "
                 BKREQ-SCHED-ID
           END-IF
        END-IF
     END-IF.
*
     ADD 1 TO BKITM-SUB.
*
 0367-EXIT.
     EXIT.
*
 0368-FIND-BOOK-FOR-ITEM.
*
*    RESOLVES A BOOKING-ITEM ROW'S BOOK-ID BACK TO ITS BOOKTBL
*    ENTRY SO 0367- CAN TEST WHETHER THE BOOKING IS CONFIRMED.
*
     MOVE "N" TO W-BOOK-FOUND-SWITCH.
     MOVE 1 TO BOOK-SUB.
*
     PERFORM 0369-SCAN-ONE-BOOK-ENTRY THRU 0369-EXIT
        UNTIL BOOK-SUB > BOOKTBL-COUNT
           OR BOOK-FOUND-RECORD.
*
 0368-EXIT.
     EXIT.
*
 0369-SCAN-ONE-BOOK-ENTRY.
*
*    ONE STEP OF THE LINEAR SCAN OVER W-BOOK-TABLE USED BY 0368-.
*
     IF BOOKTBL-ID (BOOK-SUB) = BKITMTBL-BOOK-ID (BKITM-SUB)
        MOVE "Y" TO W-BOOK-FOUND-SWITCH
     ELSE
        ADD 1 TO BOOK-SUB.
*
 0369-EXIT.
     EXIT.
*
 0370-CHECK-SCHEDULE-CAPACITY-PARA.
*
*    REJECTS A REQUEST IF CONFIRMING ITS SEATS WOULD PUT THE
*    TARGET SCHEDULE OVER ITS TOTAL SEAT COUNT - ADDED PER REQUEST
*    AIR-0126 ALONGSIDE THE DUPLICATE-BOOKING EDIT.
*
     MOVE ZERO TO W-CONFIRMED-SEAT-COUNT.
     MOVE 1 TO BKITM-SUB.
*
     PERFORM 0375-COUNT-ONE-BKITM-FOR-CAPACITY-STEP
        UNTIL BKITM-SUB > BKITMTBL-COUNT.
*
     COMPUTE W-REMAINING-CAPACITY =
        W-TARGET-TOTAL-SEATS - W-CONFIRMED-SEAT-COUNT.
*
     IF W-CONFIRMED-SEAT-COUNT + W-REQUESTED-SEAT-COUNT
           > W-TARGET-TOTAL-SEATS
        MOVE "N" TO W-REQUEST-STATUS-SWITCH
        DISPLAY "BOOKING-CREATE - SCHEDULE FULL - "
           "REMAINING " W-REMAINING-CAPACITY " REQUESTED "
           W-REQUESTED-SEAT-COUNT
     END-IF.
*
 0370-EXIT.
     EXIT.
*
 0375-COUNT-ONE-BKITM-FOR-CAPACITY-STEP.
*
*    ONE STEP OF THE BOOKING-ITEM SCAN USED BY 0370- - ADDS ONE TO
*    THE RUNNING CONFIRMED-SEAT COUNT FOR EVERY ITEM ON A
*    CONFIRMED BOOKING FOR THIS SCHEDULE.
*
     PERFORM 0368-FIND-BOOK-FOR-ITEM THRU 0368-EXIT.
*
     IF BOOK-FOUND-RECORD
        IF BOOKTBL-SCHED-ID (BOOK-SUB) = BKREQ-SCHED-ID
              AND BOOKTBL-CONFIRMED (BOOK-SUB)
           ADD 1 TO W-CONFIRMED-SEAT-COUNT
        END-IF
     END-IF.
*
     ADD 1 TO BKITM-SUB.
*
 0375-EXIT.
     EXIT.
*
 0380-WRITE-BOOKING-HEADER-PARA.
*
*    BUILDS THE NEXT BOOKING ID VIA PLBKREF.CBL AND WRITES THE
*    BOOKING-RECORD HEADER ROW WITH STATUS CONFIRMED.  THIS IS THE
*    FIRST FILE WRITE OF THE WHOLE REQUEST - EVERYTHING BEFORE
*    THIS POINT IS EDITS ONLY.
*
     PERFORM 0500-GENERATE-BOOKING-REFERENCE-PARA THRU
        0500-EXIT.
*
     MOVE SPACES TO BOOKING-RECORD.
     MOVE W-NEXT-BOOK-ID TO BOOK-ID.
     MOVE BKREF-GENERATED-REF TO BOOK-REFERENCE.
     MOVE BKREQ-SCHED-ID TO BOOK-SCHED-ID.
     MOVE WSTS-NOW-STAMP TO BOOK-TIME-TS.
     MOVE "C" TO BOOK-STATUS.
*
*    PLBKREF.CBL GENERATES THE PRINTED BOOKING REFERENCE THE
*    CUSTOMER ACTUALLY SEES - BOOK-ID ITSELF IS INTERNAL ONLY.
*
     WRITE BOOKING-RECORD.
*
     ADD 1 TO BOOKTBL-COUNT.
     MOVE BOOK-ID TO BOOKTBL-ID (BOOKTBL-COUNT).
     MOVE BOOK-SCHED-ID TO BOOKTBL-SCHED-ID (BOOKTBL-COUNT).
     MOVE BOOK-STATUS TO BOOKTBL-STATUS (BOOKTBL-COUNT).
*
 0380-EXIT.
     EXIT.
*
 0390-WRITE-BOOKING-ITEMS-PARA.
*
*    WRITES ONE BOOKING-ITEM-RECORD FOR EACH PASSENGER/SEAT PAIR
*    ON THE REQUEST, LINKING BACK TO THE BOOKING HEADER JUST
*    WRITTEN IN 0380-.
*
     MOVE 1 TO W-PASS-SUB.
*
     PERFORM 0395-WRITE-ONE-BOOKING-ITEM-STEP
        UNTIL W-PASS-SUB > BKREQ-PASSENGER-COUNT.
*
     ADD 1 TO W-NEXT-BOOK-ID.
*
 0390-EXIT.
     EXIT.
*
 0395-WRITE-ONE-BOOKING-ITEM-STEP.
*
*    WRITES ONE BOOKING-ITEM-RECORD AND APPENDS IT TO W-BKITM-
*    TABLE SO A LATER REQUEST IN THE SAME RUN SEES IT FOR THE
*    DUPLICATE AND CAPACITY EDITS.
*
     MOVE SPACES TO BOOKING-ITEM-RECORD.
     MOVE W-NEXT-ITEM-ID TO ITEM-ID.
     MOVE BOOK-ID TO ITEM-BOOK-ID.
     MOVE PASSTBL-ID (W-SAVE-PASSTBL-COUNT + W-PASS-SUB)
        TO ITEM-PASS-ID.
     MOVE W-MSEAT-ID (W-PASS-SUB) TO ITEM-SEAT-ID.
     WRITE BOOKING-ITEM-RECORD.
*
     ADD 1 TO BKITMTBL-COUNT.
     MOVE ITEM-BOOK-ID TO
        BKITMTBL-BOOK-ID (BKITMTBL-COUNT).
     MOVE ITEM-PASS-ID TO
        BKITMTBL-PASS-ID (BKITMTBL-COUNT).
     MOVE ITEM-SEAT-ID TO
        BKITMTBL-SEAT-ID (BKITMTBL-COUNT).
*
     ADD 1 TO W-NEXT-ITEM-ID.
     ADD 1 TO W-PASS-SUB.
*
 0395-EXIT.
     EXIT.
*
 0400-WRITE-PAYMENT-PARA.
*
*    WRITES ONE PAYMENT-RECORD FOR THE BOOKING TOTAL USING THE
*    NEXT PAYMENT ID DETERMINED BACK IN 0170-.
*
     MOVE SPACES TO PAYMENT-RECORD.
     MOVE W-NEXT-PAY-ID TO PAY-ID.
     MOVE BOOK-ID TO PAY-BOOK-ID.
     MOVE BKREQ-PAY-METHOD TO PAY-METHOD.
     MOVE BKREQ-PAY-AMOUNT TO PAY-AMOUNT.
     MOVE BKREQ-PAY-CURRENCY TO PAY-CURRENCY.
     MOVE BKREQ-PAY-TRANS-ID TO PAY-TRANSACTION-ID.
     MOVE BKREQ-PAY-STATUS TO PAY-STATUS.
     WRITE PAYMENT-RECORD.
*
     ADD 1 TO W-NEXT-PAY-ID.
*
 0400-EXIT.
     EXIT.
*
 0410-CONFIRM-SEATS-RELEASE-LOCKS-PARA.
*
*    FLIPS EACH MATCHED SEAT TO BOOKED IN W-SEAT-TABLE AND CALLS
*    SEAT-LOCK-SERVICE TO RELEASE THIS SESSION'S LOCKS NOW THAT
*    THE BOOKING IS CONFIRMED ON FILE.
*
     MOVE 1 TO W-PASS-SUB.
*
     PERFORM 0415-CONFIRM-ONE-SEAT-STEP
        UNTIL W-PASS-SUB > W-LOCKED-SEAT-COUNT.
*
     MOVE "R" TO W-LOCK-FUNCTION-CODE.
     MOVE BKREQ-SESSION-ID TO W-LOCK-SESSION-ID.
     MOVE ZERO TO W-LOCK-SEAT-ID.
     CALL "seat-lock-service" USING W-LOCK-FUNCTION-CODE
        W-LOCK-SESSION-ID W-LOCK-SEAT-ID W-LOCK-RESULT-CODE.
*
 0410-EXIT.
     EXIT.
*
 0415-CONFIRM-ONE-SEAT-STEP.
*
*    FLIPS ONE MATCHED SEAT'S STATUS TO BOOKED IN W-SEAT-TABLE -
*    THE ACTUAL SEAT-FILE REWRITE HAPPENS ONCE AT END OF RUN IN
*    0950-.
*
     MOVE "B" TO
        SEATTBL-STATUS (W-LOCKED-SEAT-SUB (W-PASS-SUB)).
     ADD 1 TO W-PASS-SUB.
*
 0415-EXIT.
     EXIT.
*
 0420-EMIT-CONFIRMATION-PARA.
*
*    WRITES THE BOOKING-CONFIRMATION OUTPUT LINE(S) FOR THE
*    REQUEST - ONE LINE PER PASSENGER/SEAT ON THE BOOKING.
*
     MOVE SPACES TO BOOKING-CONFIRM-RECORD.
     MOVE BOOK-REFERENCE TO BKCNF-REFERENCE.
     MOVE BOOK-STATUS TO BKCNF-STATUS.
     MOVE FLGHT-FOUND-CODE TO BKCNF-FLIGHT-CODE.
     MOVE SCHEDTBL-DEPART-TS (W-TARGET-SCHED-SUB) TO
        BKCNF-DEPART-TS.
     MOVE BOOK-TIME-TS TO BKCNF-BOOKING-TS.
     MOVE BKREQ-PASSENGER-COUNT TO BKCNF-PASSENGER-COUNT.
*
     MOVE 1 TO W-PASS-SUB.
     PERFORM 0425-EMIT-ONE-CONFIRM-LINE-STEP
        UNTIL W-PASS-SUB > BKREQ-PASSENGER-COUNT.
*
     MOVE BKREQ-PAY-METHOD TO BKCNF-PAY-METHOD.
     MOVE BKREQ-PAY-AMOUNT TO BKCNF-PAY-AMOUNT.
     MOVE BKREQ-PAY-CURRENCY TO BKCNF-PAY-CURRENCY.
     MOVE BKREQ-PAY-STATUS TO BKCNF-PAY-STATUS.
*
     WRITE BOOKING-CONFIRM-RECORD.
*
 0420-EXIT.
     EXIT.
*
 0425-EMIT-ONE-CONFIRM-LINE-STEP.
*
*    WRITES ONE BOOKING-CONFIRMATION-RECORD FOR ONE PASSENGER/SEAT
*    PAIR ON THE JUST-CONFIRMED BOOKING.
*
     MOVE BKREQ-PASS-LAST-NAME (W-PASS-SUB) TO
        BKCNF-ITEM-LAST-NAME (W-PASS-SUB).
     MOVE W-MSEAT-NUMBER (W-PASS-SUB) TO
        BKCNF-ITEM-SEAT-NO (W-PASS-SUB).
     ADD 1 TO W-PASS-SUB.
*
 0425-EXIT.
     EXIT.
*
*    0900- UNWINDS A FAILED REQUEST - ANY PASSENGER ADDED TO
*    W-PASSENGER-TABLE THIS REQUEST IS DROPPED BY TRUNCATING
*    THE TABLE BACK TO ITS SAVED COUNT, AND ANY SEAT LOCKED
*    THIS REQUEST IS HANDED BACK TO SEAT-LOCK-SERVICE.
*
 0900-ABORT-AND-ROLLBACK-PARA.
*
*    ANY RULE FAILURE ANYWHERE IN 0310- THROUGH 0370- LANDS HERE.
*    RELEASES ANY SEAT LOCKS ALREADY TAKEN FOR THIS REQUEST AND
*    LOGS THE REJECTION - NO BOOKING, BOOKING-ITEM OR PAYMENT ROW
*    IS EVER WRITTEN FOR A REQUEST THAT REACHES THIS PARAGRAPH.
*
     MOVE W-SAVE-PASSTBL-COUNT TO PASSTBL-COUNT.
*
     IF W-LOCKED-SEAT-COUNT > ZERO
        MOVE 1 TO W-PASS-SUB
        PERFORM 0905-UNLOCK-ONE-SEAT-STEP
           UNTIL W-PASS-SUB > W-LOCKED-SEAT-COUNT
        MOVE "R" TO W-LOCK-FUNCTION-CODE
        MOVE BKREQ-SESSION-ID TO W-LOCK-SESSION-ID
        MOVE ZERO TO W-LOCK-SEAT-ID
        CALL "seat-lock-service" USING W-LOCK-FUNCTION-CODE
           W-LOCK-SESSION-ID W-LOCK-SEAT-ID W-LOCK-RESULT-CODE
     END-IF.
*
 0900-EXIT.
     EXIT.
*
 0905-UNLOCK-ONE-SEAT-STEP.
*
*    RELEASES ONE SEAT LOCK TAKEN EARLIER FOR THIS REQUEST BEFORE
*    THE REQUEST WAS REJECTED.
*
     MOVE "A" TO SEATTBL-STATUS
        (W-LOCKED-SEAT-SUB (W-PASS-SUB)).
     ADD 1 TO W-PASS-SUB.
*
 0905-EXIT.
     EXIT.
*
 0950-REWRITE-SEAT-FILE-PARA.
*
*    REWRITES SEAT-FILE FROM W-SEAT-TABLE ONCE AT END OF RUN SO
*    EVERY SEAT CONFIRMED DURING THE RUN IS PERSISTED IN A SINGLE
*    PASS RATHER THAN ONE REWRITE PER BOOKING.
*
     CLOSE SEAT-FILE.
     OPEN OUTPUT SEAT-FILE.
     MOVE 1 TO SEAT-SUB.
*
     PERFORM 0955-WRITE-ONE-SEAT-STEP
        UNTIL SEAT-SUB > SEATTBL-COUNT.
*
     CLOSE SEAT-FILE.
*
 0950-EXIT.
     EXIT.
*
 0955-WRITE-ONE-SEAT-STEP.
*
*    REWRITES ONE SEAT-FILE RECORD FROM ITS W-SEAT-TABLE ENTRY.
*
     MOVE SPACES TO SEAT-RECORD.
     MOVE SEATTBL-ID (SEAT-SUB) TO SEAT-ID.
     MOVE SEATTBL-NUMBER (SEAT-SUB) TO SEAT-NUMBER.
     MOVE SEATTBL-SCHED-ID (SEAT-SUB) TO SEAT-SCHED-ID.
     MOVE SEATTBL-STATUS (SEAT-SUB) TO SEAT-STATUS.
     WRITE SEAT-RECORD.
*
     ADD 1 TO SEAT-SUB.
*
 0955-EXIT.
     EXIT.
*
 0990-CLOSE-FILES-AND-LOG-SUMMARY-PARA.
*
*    CLOSES ALL NINE FILES AND, PER REQUEST AIR-0131, DISPLAYS THE
*    RUN SUMMARY COUNTS TO THE OPERATOR LOG.
*
     CLOSE BOOKING-REQUEST-FILE.
     CLOSE BOOKING-CONFIRM-FILE.
     CLOSE PASSENGER-FILE.
     CLOSE BOOKING-FILE.
     CLOSE BOOKING-ITEM-FILE.
     CLOSE PAYMENT-FILE.
*
*
*    THREE COUNTS ONLY - READ, CONFIRMED, REJECTED - MATCHES THE
*    OTHER TWO STEPS' END-OF-JOB DISPLAY STYLE.
*
     DISPLAY "BOOKING-CREATE - REQUESTS READ: "
        W-REQUESTS-READ-COUNT.
     DISPLAY "BOOKING-CREATE - BOOKINGS CONFIRMED: "
        W-REQUESTS-CONFIRMED-COUNT.
     DISPLAY "BOOKING-CREATE - REQUESTS REJECTED: "
        W-REQUESTS-REJECTED-COUNT.
*
 0990-EXIT.
     EXIT.
*
     COPY "PLTSTAMP.CBL".
     COPY "PLBKREF.CBL".
     COPY "PL-LOOK-FOR-SCHEDULE-RECORD.CBL".
     COPY "PL-VALIDATE-SEAT-NUMBER.CBL".
