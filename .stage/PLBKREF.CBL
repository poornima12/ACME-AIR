*
*    PLBKREF.CBL
*    BookingIdGenerator.  Builds the eleven-character public
*    confirmation code stamped on BOOK-REFERENCE.  09/10/02,
*    R.POSADA, AIR-0122.
*
 0500-GENERATE-BOOKING-REFERENCE-PARA.

     ACCEPT BKREF-RANDOM-SEED FROM TIME.
     ADD 1 TO BKREF-SEQUENCE.
     ADD BKREF-SEQUENCE TO BKREF-RANDOM-SEED.

     DIVIDE BKREF-RANDOM-SEED BY 10000
        GIVING BKREF-QUOT REMAINDER BKREF-TIME-TAIL.

     MOVE "AIR"            TO BKREF-PREFIX.
     MOVE BKREF-TIME-TAIL  TO BKREF-TAIL-DIGITS.

     PERFORM 0510-PICK-RANDOM-CHAR-PARA THRU 0510-EXIT
        VARYING BKREF-COUNTER FROM 1 BY 1
          UNTIL BKREF-COUNTER GREATER THAN 4.

 0500-EXIT.
     EXIT.
*
 0510-PICK-RANDOM-CHAR-PARA.

     COMPUTE BKREF-SCRATCH =
        (BKREF-RANDOM-SEED * BKREF-COUNTER) + BKREF-SEQUENCE.

     DIVIDE BKREF-SCRATCH BY 36
        GIVING BKREF-QUOT REMAINDER BKREF-RAND-DIGIT.

     ADD 1 TO BKREF-RAND-DIGIT GIVING BKREF-CHAR-SUB.

     MOVE BKREF-ALPHANUM-CHAR (BKREF-CHAR-SUB)
       TO BKREF-TAIL-CHARS (BKREF-COUNTER:1).

 0510-EXIT.
     EXIT.
