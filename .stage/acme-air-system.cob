*
*    ACME-AIR SYSTEM - OVERNIGHT BATCH DRIVER.
*    DISPATCHES THE FLIGHT-SEARCH AND BOOKING-CREATE STEPS BY
*    OPERATOR RUN MODE.  ORIGINALLY THE SIGN-ON DRIVER FOR THIS
*    SHOP'S OLDER INTERACTIVE JOB-SELECT MENU - SEE CHANGE LOG
*    BELOW.
*
*    CHANGE LOG.
*    03/12/86  R POSADA     ORIGINAL WRITE-UP.  NIGHTLY DRIVER
*                           FOR THE OLD JOB-SELECT OPTION MENU,
*                           REPLACING THE OPERATOR SIGN-ON SCREEN.
*    11/04/87  R POSADA     ADDED TWO NEW JOB OPTIONS TO THE
*                           DISPATCH TABLE.
*    06/19/90  T NAKASHIMA  ADDED A THIRD OVERNIGHT JOB OPTION
*                           TO THE MENU.  REQUEST REQ-0233.
*    02/08/94  T NAKASHIMA  RETIRED TWO OF THE OLDER JOB OPTIONS
*                           AS THEIR STEPS WERE DECOMMISSIONED.
*                           REQUEST REQ-0310.
*    09/15/98  W ECHOLS     YEAR 2000 REMEDIATION.  ALL DATE
*                           FIELDS WIDENED TO CCYY.  REQUEST
*                           Y2K-0049.
*    01/06/99  W ECHOLS     YEAR 2000 REMEDIATION, PHASE II.
*                           REMOVED THE OLD SYSTEM DATE-TIME CALLS
*                           IN FAVOR OF ACCEPT FROM DATE/TIME.
*                           REQUEST Y2K-0049.
*    08/14/02  R POSADA     SHOP REASSIGNED THIS DRIVER TO THE
*                           NEW ACME-AIR RESERVATION BATCH SUITE.
*                           MENU LOOP REPLACED WITH A SINGLE
*                           OPERATOR RUN-MODE ACCEPT AND DISPATCH
*                           TO FLIGHT-SEARCH AND BOOKING-CREATE.
*                           REQUEST AIR-0101.
*    08/22/02  R POSADA     ADDED RUN MODE "A" TO CHAIN BOTH
*                           STEPS IN ONE SUBMIT.  REQUEST
*                           AIR-0106.
*    09/30/02  L FIGUEROA   ADDED RUN SUMMARY COUNTS TO THE
*                           OPERATOR LOG AT END OF JOB.  REQUEST
*                           AIR-0131.
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. acme-air-system.
 AUTHOR. R POSADA.
 INSTALLATION. ACME AIR DATA PROCESSING CENTER.
 DATE-WRITTEN. MARCH 1986.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - BATCH OPERATIONS USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     UPSI-0 ON  STATUS IS AIR-RERUN-REQUESTED
            OFF STATUS IS AIR-NOT-RERUN-REQUESTED.
*
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*
 01  W-RUN-CONTROL.
     05  W-RUN-MODE                 PIC X(1).
         88  W-RUN-FLIGHT-SEARCH-ONLY       VALUE "F".
         88  W-RUN-BOOKING-CREATE-ONLY      VALUE "B".
         88  W-RUN-BOTH-STEPS               VALUE "A".
         88  W-RUN-MODE-VALID VALUES "F" "B" "A".
     05  W-RUN-PARM                 PIC X(79).
*
*    W-RUN-CONTROL-R1 lets the operator key an AS-OF date right
*    behind the mode code so the run log can show what night's
*    batch this console run stands in for - see 0100-.  This is
*    a log annotation only; the date is not passed down to the
*    called steps below, which still stamp against the system
*    date on their own.
*
 01  W-RUN-CONTROL-R1 REDEFINES W-RUN-CONTROL.
     05  W-RUN-MODE-R1              PIC X(1).
     05  W-RUN-AS-OF-DATE           PIC 9(8).
     05  FILLER                      PIC X(71).
*
*    W-RUN-CONTROL-R2 lets the operator key their ID behind the
*    mode code so the run summary can show who submitted the job.
*
 01  W-RUN-CONTROL-R2 REDEFINES W-RUN-CONTROL.
     05  W-RUN-MODE-R2              PIC X(1).
     05  W-RUN-OPERATOR-ID          PIC X(8).
     05  FILLER                      PIC X(71).
*
 01  W-DISPATCH-COUNTERS.
     05  W-STEPS-RUN-COUNT          PIC 9(2) COMP VALUE ZERO.
     05  W-INVALID-MODE-COUNT       PIC 9(2) COMP VALUE ZERO.
     05  FILLER                      PIC X(4).
*
 01  W-DISPATCH-COUNTERS-R REDEFINES W-DISPATCH-COUNTERS.
     05  W-DISPATCH-COUNTERS-COMBINED
                                      PIC 9(4) COMP.
     05  FILLER                      PIC X(4).
*
 PROCEDURE DIVISION.
*
 0010-MAIN-CONTROL-PARA.
*
     PERFORM 0100-OBTAIN-RUN-MODE-PARA THRU 0100-EXIT.
     PERFORM 0200-DISPATCH-RUN-MODE-PARA THRU 0200-EXIT.
     PERFORM 0900-LOG-RUN-SUMMARY-PARA THRU 0900-EXIT.
*
     STOP RUN.
*
 0010-EXIT.
     EXIT.
*
*    0100-OBTAIN-RUN-MODE-PARA reads the operator's run mode off
*    the console at job step start.  This took the place of the
*    old interactive main menu when the shop moved this driver
*    onto the unattended overnight schedule (see change log,
*    08/14/02).
*
 0100-OBTAIN-RUN-MODE-PARA.
*
     DISPLAY "ACME-AIR SYSTEM - ENTER RUN MODE F/B/A".
     MOVE SPACES TO W-RUN-CONTROL.
     ACCEPT W-RUN-CONTROL FROM CONSOLE.
*
     IF W-RUN-AS-OF-DATE = ZEROES
        DISPLAY "ACME-AIR SYSTEM - USING TODAY'S DATE"
     ELSE
        DISPLAY "ACME-AIR SYSTEM - RERUN AS OF "
           W-RUN-AS-OF-DATE.
*
 0100-EXIT.
     EXIT.
*
 0200-DISPATCH-RUN-MODE-PARA.
*
     IF NOT W-RUN-MODE-VALID
        ADD 1 TO W-INVALID-MODE-COUNT
        DISPLAY "INVALID RUN MODE - JOB ENDED WITHOUT PROCESSING"
     ELSE
        IF W-RUN-FLIGHT-SEARCH-ONLY OR W-RUN-BOTH-STEPS
           CALL "flight-search"
           ADD 1 TO W-STEPS-RUN-COUNT
        IF W-RUN-BOOKING-CREATE-ONLY OR W-RUN-BOTH-STEPS
           CALL "booking-create"
           ADD 1 TO W-STEPS-RUN-COUNT.
*
 0200-EXIT.
     EXIT.
*
 0900-LOG-RUN-SUMMARY-PARA.
*
     DISPLAY "ACME-AIR SYSTEM - STEPS RUN: " W-STEPS-RUN-COUNT.
     DISPLAY "ACME-AIR SYSTEM - INVALID MODE REQUESTS: "
        W-INVALID-MODE-COUNT.
*
 0900-EXIT.
     EXIT.
