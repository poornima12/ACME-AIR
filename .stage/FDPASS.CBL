*
*    FDPASS.CBL
*    Record layout for the passenger master file (PASSENGER-
*    FILE).  One row per traveler who has ever appeared on a
*    booking request.  PASS-EMAIL is the collision key used by
*    the duplicate-booking edit in booking-create.cob.
*
    FD  PASSENGER-FILE
        LABEL RECORDS ARE STANDARD.
    01  PASSENGER-RECORD.
        05  PASS-ID                     PIC 9(9).
        05  PASS-FIRST-NAME             PIC X(30).
        05  PASS-LAST-NAME              PIC X(30).
        05  PASS-EMAIL                  PIC X(60).
        05  PASS-PASSPORT-NO            PIC X(20).
        05  FILLER                      PIC X(4).
