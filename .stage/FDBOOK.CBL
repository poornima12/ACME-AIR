*
*    FDBOOK.CBL
*    Record layout for the booking header file (BOOKING-FILE).
*    One row per confirmed, cancelled, expired or refunded
*    booking.  BOOK-REFERENCE is the 11-character public
*    confirmation code built by PLBKREF.CBL.
*
    FD  BOOKING-FILE
        LABEL RECORDS ARE STANDARD.
    01  BOOKING-RECORD.
        05  BOOK-ID                     PIC 9(9).
        05  BOOK-REFERENCE              PIC X(11).
        05  BOOK-SCHED-ID               PIC 9(9).
        05  BOOK-TIME-TS                PIC X(19).
        05  BOOK-STATUS                 PIC X(1).
            88  BOOK-CONFIRMED-STATUS           VALUE "C".
            88  BOOK-CANCELLED-STATUS           VALUE "X".
            88  BOOK-EXPIRED-STATUS             VALUE "E".
            88  BOOK-REFUNDED-STATUS            VALUE "R".
        05  FILLER                      PIC X(3).
