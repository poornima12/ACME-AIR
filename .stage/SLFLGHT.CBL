*
*    SLFLGHT.CBL
*    FILE-CONTROL entry for the flight reference file.  Loaded
*    once per run into FLIGHT-TABLE - see flight-search.cob.
*    08/14/02, R.POSADA, TICKET AIR-0101.
*
    SELECT FLIGHT-FILE ASSIGN TO FLGHT-FL
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS W-FLGHT-FILE-STATUS.
