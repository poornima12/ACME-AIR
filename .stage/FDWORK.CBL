*
*    FDWORK.CBL
*    Record layouts for the seat-availability sort work file and
*    SD sort file - see SLWORK.CBL and SORT-AVAILABLE-SEATS in
*    flight-search.cob.
*
    FD  SEAT-WORK-FILE
        LABEL RECORDS ARE STANDARD.
    01  SEAT-WORK-RECORD.
        05  WSEAT-SCHED-ID              PIC 9(9).
        05  WSEAT-NUMBER                PIC X(4).
        05  WSEAT-ID                    PIC 9(9).
        05  FILLER                      PIC X(4).

    SD  SEAT-SORT-FILE.
    01  SEAT-SORT-RECORD.
        05  SSEAT-SCHED-ID              PIC 9(9).
        05  SSEAT-NUMBER                PIC X(4).
        05  SSEAT-ID                    PIC 9(9).
        05  FILLER                      PIC X(4).
