*
*    PL-LOOK-FOR-AIRPORT-RECORD.CBL
*    Scans W-AIRPORT-TABLE for AIRPT-SEARCH-CODE.  Modeled on
*    this shop's older keyed-read paragraphs, redone as a table
*    scan because the airport file is no longer indexed.
*    08/21/02, R.POSADA, AIR-0107.
*
 0600-LOOK-FOR-AIRPORT-RECORD-PARA.

     MOVE "N" TO W-AIRPT-FOUND-SWITCH.
     MOVE 1 TO AIRPT-SUB.

     PERFORM 0610-SCAN-ONE-AIRPORT-ENTRY THRU 0610-EXIT
        UNTIL AIRPT-SUB GREATER THAN AIRPT-TABLE-COUNT
           OR AIRPT-FOUND-RECORD.

 0600-EXIT.
     EXIT.

 0610-SCAN-ONE-AIRPORT-ENTRY.

     IF AIRTBL-CODE (AIRPT-SUB) = AIRPT-SEARCH-CODE
        MOVE "Y" TO W-AIRPT-FOUND-SWITCH
        MOVE AIRTBL-ID (AIRPT-SUB) TO AIRPT-FOUND-ID
     ELSE
        ADD 1 TO AIRPT-SUB.

 0610-EXIT.
     EXIT.
