*
*    FDSCHED.CBL
*    Record layout for the flight-schedule reference file
*    (SCHEDULE-FILE).  One row per dated departure of a flight.
*    SCHED-DEPART-TS-R and SCHED-ARRIVE-TS-R redefine the raw
*    timestamp strings into CCYY/MM/DD/HH/MM/SS pieces so the
*    booking-window and sort edits can get at the date parts
*    without an intrinsic function.  09/03/02, R.POSADA, AIR-0118.
*
    FD  SCHEDULE-FILE
        LABEL RECORDS ARE STANDARD.
    01  SCHEDULE-RECORD.
        05  SCHED-ID                    PIC 9(9).
        05  SCHED-FLIGHT-ID             PIC 9(9).
        05  SCHED-DEPART-TS             PIC X(19).
        05  SCHED-ARRIVE-TS             PIC X(19).
        05  SCHED-PRICE                 PIC S9(8)V99 COMP-3.
        05  SCHED-CURRENCY              PIC X(3).
        05  SCHED-TOTAL-SEATS           PIC 9(4).
        05  FILLER                      PIC X(5).
    01  SCHED-DEPART-TS-R REDEFINES SCHED-DEPART-TS.
        05  SCHED-DEP-CCYY              PIC 9(4).
        05  FILLER                      PIC X.
        05  SCHED-DEP-MM                PIC 9(2).
        05  FILLER                      PIC X.
        05  SCHED-DEP-DD                PIC 9(2).
        05  FILLER                      PIC X.
        05  SCHED-DEP-HH                PIC 9(2).
        05  FILLER                      PIC X.
        05  SCHED-DEP-MN                PIC 9(2).
        05  FILLER                      PIC X.
        05  SCHED-DEP-SS                PIC 9(2).
