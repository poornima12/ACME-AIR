*
*    SLSCHED.CBL
*    FILE-CONTROL entry for the flight-schedule reference file.
*    Loaded once per run into SCHEDULE-TABLE - see flight-search.
*    cob and booking-create.cob.  08/14/02, R.POSADA, AIR-0101.
*
    SELECT SCHEDULE-FILE ASSIGN TO SCHED-FL
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS W-SCHED-FILE-STATUS.
