*
*    WSTSTAMP.CBL
*    Shared timestamp work-area.  Carries the run date/time taken
*    at program start, the days-in-month table this shop has used
*    since the wsdate.cbl days for rolling a date forward, and the
*    fields used to build and compare the CCYY-MM-DD-HH.MM.SS
*    strings stamped on locks, bookings and payments.  Adapted
*    from the old date copybook for the ACME-AIR conversion,
*    09/03/02, R.POSADA, AIR-0118.
*
    01  WSTSTAMP-AREA.
        05  WSTS-TODAY-DATE             PIC 9(8).
        05  WSTS-TODAY-DATE-R REDEFINES WSTS-TODAY-DATE.
            10  WSTS-TODAY-CCYY         PIC 9(4).
            10  WSTS-TODAY-MM           PIC 9(2).
            10  WSTS-TODAY-DD           PIC 9(2).
        05  WSTS-NOW-TIME               PIC 9(8).
        05  WSTS-NOW-TIME-R REDEFINES WSTS-NOW-TIME.
            10  WSTS-NOW-HH             PIC 9(2).
            10  WSTS-NOW-MN             PIC 9(2).
            10  WSTS-NOW-SS             PIC 9(2).
            10  WSTS-NOW-HS             PIC 9(2).
        05  WSTS-NOW-STAMP              PIC X(19).
        05  WSTS-EXPIRY-STAMP           PIC X(19).
        05  WSTS-WORK-CCYY              PIC 9(4) COMP.
        05  WSTS-WORK-MM                PIC 9(2) COMP.
        05  WSTS-WORK-DD                PIC 9(2) COMP.
        05  WSTS-WORK-HH                PIC 9(2) COMP.
        05  WSTS-WORK-MN                PIC 9(2) COMP.
        05  WSTS-WORK-SS                PIC 9(2) COMP.
        05  WSTS-LEAP-REMAINDER         PIC 9(2) COMP.
        05  WSTS-SCRATCH-NUM            PIC 9(8) COMP.
        05  WSTS-COMPARE-A              PIC X(19).
        05  WSTS-COMPARE-B              PIC X(19).
        05  WSTS-COMPARE-RESULT         PIC X(1).
            88  WSTS-A-BEFORE-B                 VALUE "B".
            88  WSTS-A-AFTER-B                  VALUE "A".
            88  WSTS-A-EQUAL-B                  VALUE "E".
        05  WSTS-MONTH-SUB              PIC 9(2) COMP.
    01  WSTS-MONTH-TABLE.
        05  FILLER                      PIC X(05) VALUE "JAN31".
        05  FILLER                      PIC X(05) VALUE "FEB28".
        05  FILLER                      PIC X(05) VALUE "MAR31".
        05  FILLER                      PIC X(05) VALUE "APR30".
        05  FILLER                      PIC X(05) VALUE "MAY31".
        05  FILLER                      PIC X(05) VALUE "JUN30".
        05  FILLER                      PIC X(05) VALUE "JUL31".
        05  FILLER                      PIC X(05) VALUE "AUG31".
        05  FILLER                      PIC X(05) VALUE "SEP30".
        05  FILLER                      PIC X(05) VALUE "OCT31".
        05  FILLER                      PIC X(05) VALUE "NOV30".
        05  FILLER                      PIC X(05) VALUE "DEC31".
    01  WSTS-MONTH-TABLE-R REDEFINES WSTS-MONTH-TABLE.
        05  WSTS-MONTH-ENTRY OCCURS 12 TIMES.
            10  WSTS-MONTH-NAME         PIC X(3).
            10  WSTS-MONTH-DAYS         PIC 9(2).
