*
*    FDAIRPT.CBL
*    Record layout for the airport reference file (AIRPORT-FILE).
*    One row per IATA airport.  Searched by AIRPT-CODE - see the
*    AIRPORT-TABLE load in flight-search.cob.
*
    FD  AIRPORT-FILE
        LABEL RECORDS ARE STANDARD.
    01  AIRPORT-RECORD.
        05  AIRPT-ID                    PIC 9(9).
        05  AIRPT-CODE                  PIC X(3).
        05  AIRPT-NAME                  PIC X(40).
        05  AIRPT-CITY                  PIC X(30).
        05  AIRPT-COUNTRY               PIC X(30).
        05  FILLER                      PIC X(8).
