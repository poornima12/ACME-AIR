*
*    FDSEAT.CBL
*    Record layout for the seat inventory file (SEAT-FILE).  One
*    row per physical seat on a scheduled departure.  SEAT-STATUS
*    cycles A (available) -> L (locked) -> B (booked).
*
    FD  SEAT-FILE
        LABEL RECORDS ARE STANDARD.
    01  SEAT-RECORD.
        05  SEAT-ID                     PIC 9(9).
        05  SEAT-NUMBER                 PIC X(4).
        05  SEAT-SCHED-ID               PIC 9(9).
        05  SEAT-STATUS                 PIC X(1).
            88  SEAT-AVAILABLE                  VALUE "A".
            88  SEAT-HELD-STATUS                VALUE "L".
            88  SEAT-BOOKED-STATUS              VALUE "B".
        05  FILLER                      PIC X(1).
