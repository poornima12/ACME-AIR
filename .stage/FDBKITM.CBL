*
*    FDBKITM.CBL
*    Record layout for the booking-item file (BOOKING-ITEM-
*    FILE).  Links a BOOK-ID to one PASS-ID and the SEAT-ID that
*    passenger was assigned.
*
    FD  BOOKING-ITEM-FILE
        LABEL RECORDS ARE STANDARD.
    01  BOOKING-ITEM-RECORD.
        05  ITEM-ID                     PIC 9(9).
        05  ITEM-BOOK-ID                PIC 9(9).
        05  ITEM-PASS-ID                PIC 9(9).
        05  ITEM-SEAT-ID                PIC 9(9).
        05  FILLER                      PIC X(2).
