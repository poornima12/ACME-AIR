*
*    FDSLOCK.CBL
*    Record layout for the seat-lock file (SEAT-LOCK-FILE).  One
*    row per active or retired hold placed on a seat while a
*    booking is in progress.  LOCK-EXPIRES-TS-R redefines the
*    expiry timestamp into pieces for the sweep compare in
*    seat-lock-service.cob.  09/03/02, R.POSADA, AIR-0118.
*
    FD  SEAT-LOCK-FILE
        LABEL RECORDS ARE STANDARD.
    01  SEAT-LOCK-RECORD.
        05  LOCK-ID                     PIC 9(9).
        05  LOCK-SESSION-ID             PIC X(36).
        05  LOCK-SEAT-ID                PIC 9(9).
        05  LOCK-LOCKED-TS              PIC X(19).
        05  LOCK-EXPIRES-TS             PIC X(19).
        05  LOCK-STATUS                 PIC X(1).
            88  LOCK-ACTIVE-STATUS              VALUE "A".
            88  LOCK-EXPIRED-STATUS             VALUE "E".
            88  LOCK-CONFIRMED-STATUS           VALUE "C".
            88  LOCK-RELEASED-STATUS            VALUE "R".
        05  FILLER                      PIC X(3).
    01  LOCK-EXPIRES-TS-R REDEFINES LOCK-EXPIRES-TS.
        05  LOCKX-CCYY                  PIC 9(4).
        05  FILLER                      PIC X.
        05  LOCKX-MM                    PIC 9(2).
        05  FILLER                      PIC X.
        05  LOCKX-DD                    PIC 9(2).
        05  FILLER                      PIC X.
        05  LOCKX-HH                    PIC 9(2).
        05  FILLER                      PIC X.
        05  LOCKX-MN                    PIC 9(2).
        05  FILLER                      PIC X.
        05  LOCKX-SS                    PIC 9(2).
