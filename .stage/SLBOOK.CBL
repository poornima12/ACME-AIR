*
*    SLBOOK.CBL
*    FILE-CONTROL entry for the booking header file.  Opened
*    extend and appended by booking-create.cob at WRITE-BOOKING-
*    HEADER.  08/19/02, R.POSADA, AIR-0107.
*
    SELECT BOOKING-FILE ASSIGN TO BOOK-FL
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS W-BOOK-FILE-STATUS.
