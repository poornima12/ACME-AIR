*
*    ACME-AIR SYSTEM - FLIGHT SEARCH STEP.
*    READS ONE SEARCH-REQUEST-RECORD PER ROUTE/DATE SHOPPING
*    REQUEST, PRICES EVERY SCHEDULE WITH ENOUGH FREE SEATS, AND
*    WRITES ONE FLIGHT-OFFER-RECORD PER QUALIFYING SCHEDULE.
*    THIS PROGRAM STARTED LIFE AS AN OLDER SEQUENTIAL MASTER-
*    LIST/JOIN JOB FOR A PRIOR SYSTEM - SEE CHANGE LOG.
*
*    CHANGE LOG.
*    01/09/88  R POSADA     ORIGINAL WRITE-UP.  SEQUENTIAL MASTER
*                           LIST WITH A DETAIL-FILE JOIN.
*    05/02/91  T NAKASHIMA  ADDED PAGE-BREAK HEADINGS TO THE
*                           LISTING.  REQUEST REQ-0198.
*    09/15/98  W ECHOLS     YEAR 2000 REMEDIATION.  DATE FIELDS
*                           WIDENED TO CCYY.  REQUEST Y2K-0049.
*    08/19/02  R POSADA     SHOP REWROTE THIS JOB FROM THE GROUND
*                           UP AS THE ACME-AIR FLIGHT SEARCH STEP.
*                           THE OLD MASTER/DETAIL FILES WERE
*                           REPLACED BY AIRPORT/FLIGHT/SCHEDULE/
*                           SEAT REFERENCE DATA; ONE SEARCH
*                           REQUEST IN, ONE OR MORE OFFER
*                           RECORDS OUT.  REQUEST AIR-0107.
*    09/03/02  R POSADA     ADDED THE RETURN-LEG SEARCH PER THE
*                           BOOKING RULES - COMPUTED BUT NOT
*                           EMITTED, MATCHING HOW THE SHOPPING
*                           FRONT END CURRENTLY WORKS.  REQUEST
*                           AIR-0118.
*    09/10/02  L FIGUEROA   SEAT LIST NOW SORTED ASCENDING USING
*                           THE SAME SORT/WORK-FILE TECHNIQUE THIS
*                           SHOP HAS USED FOR YEARS ON ITS OLDER
*                           CONTROL-BREAK REPORTS.  REQUEST
*                           AIR-0122.
*    09/30/02  L FIGUEROA   NO-FLIGHTS-FOUND MESSAGE ADDED TO THE
*                           OPERATOR LOG.  REQUEST AIR-0131.
*    10/07/02  R POSADA     REVIEWED PARAGRAPH NAMES AGAINST THE
*                           BOOKING-CREATE STEP FOR CONSISTENCY -
*                           NO LOGIC CHANGE, COMMENT CLEANUP ONLY.
*                           REQUEST AIR-0134.
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID. flight-search.
 AUTHOR. R POSADA.
 INSTALLATION. ACME AIR DATA PROCESSING CENTER.
 DATE-WRITTEN. JANUARY 1988.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - BATCH OPERATIONS USE ONLY.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     UPSI-0 ON  STATUS IS FS-RERUN-REQUESTED
            OFF STATUS IS FS-NOT-RERUN-REQUESTED.
     CLASS "ALPHA-UPPER-CODE" IS "A" THRU "Z".
*
*    FS-RERUN-REQUESTED LETS THE OPERATOR FLAG AN OVERNIGHT RERUN
*    ON THE SUBMIT CARD - THIS STEP ITSELF DOES NOT TEST THE
*    SWITCH TODAY; IT IS CARRIED FOR THE NEXT SHOP THAT WIRES A
*    REPROCESS PATH THROUGH THIS JOB.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
*    SEARCH-REQUEST-FILE/FLIGHT-OFFER-FILE ARE THE STEP'S ONE
*    INPUT AND ONE OUTPUT FILE.  AIRPORT/FLIGHT/SCHEDULE/SEAT ARE
*    REFERENCE FILES LOADED ENTIRE INTO STORAGE TABLES AT 0100-
*    AND NEVER READ AGAIN.  SEAT-WORK-FILE IS THE SORT SCRATCH
*    FILE USED BY 0370-.
*
     COPY "SLFSREQ.CBL".
     COPY "SLFOFFR.CBL".
     COPY "SLAIRPT.CBL".
     COPY "SLFLGHT.CBL".
     COPY "SLSCHED.CBL".
     COPY "SLSEAT.CBL".
     COPY "SLWORK.CBL".
*
 DATA DIVISION.
 FILE SECTION.
*
*    RECORD LAYOUTS FOR THE SEVEN FILES ABOVE, IN THE SAME ORDER.
*
     COPY "FDFSREQ.CBL".
     COPY "FDFOFFR.CBL".
     COPY "FDAIRPT.CBL".
     COPY "FDFLGHT.CBL".
     COPY "FDSCHED.CBL".
     COPY "FDSEAT.CBL".
     COPY "FDWORK.CBL".
*
 WORKING-STORAGE SECTION.
*
*    THE FOUR REFERENCE TABLES LOADED AT 0100- - SEE EACH
*    COPYBOOK FOR ITS OCCURS LIMIT AND SEARCH SUBSCRIPT NAMES.
*
     COPY "WSAIRPT.CBL".
     COPY "WSFLGHT.CBL".
     COPY "WSSCHED.CBL".
     COPY "WSSEAT.CBL".
*
*    W-FILE-STATUS-AREA IS NOT INSPECTED ANYWHERE IN THIS STEP
*    TODAY - IT IS CARRIED HERE SO A FUTURE FILE-STATUS EDIT CAN
*    BE ADDED WITHOUT A NEW WORKING-STORAGE GROUP, THE SAME WAY
*    THE OLDER MASTER/DETAIL JOB CARRIED ITS STATUS BYTES.
*
 01  W-FILE-STATUS-AREA.
     05  W-AIRPT-FILE-STATUS        PIC X(2).
     05  W-FLGHT-FILE-STATUS        PIC X(2).
     05  W-SCHED-FILE-STATUS        PIC X(2).
     05  W-SEAT-FILE-STATUS         PIC X(2).
     05  W-FSREQ-FILE-STATUS        PIC X(2).
     05  W-FOFFR-FILE-STATUS        PIC X(2).
     05  FILLER                      PIC X(4).
*
 01  W-EOF-SWITCHES.
     05  W-FSREQ-EOF-SWITCH         PIC X(1).
         88  FSREQ-END-OF-FILE               VALUE "Y".
     05  W-SORT-EOF-SWITCH          PIC X(1).
         88  SORT-END-OF-FILE                VALUE "Y".
     05  FILLER                      PIC X(4).
*
 77  W-TODAY-DATE                   PIC 9(8).
*
*    W-REQUEST-EDIT-AREA HOLDS THE CURRENT SEARCH-REQUEST-RECORD
*    ONCE UPPERCASED AND RESOLVED TO INTERNAL AIRPORT IDS - SEE
*    0310- AND 0320-.
*
 01  W-REQUEST-EDIT-AREA.
     05  W-REQ-ORIGIN-CODE          PIC X(3).
     05  W-REQ-DEST-CODE            PIC X(3).
     05  W-REQ-PASSENGER-COUNT      PIC 9(1).
     05  W-ORIGIN-AIRPORT-ID        PIC 9(9).
     05  W-DEST-AIRPORT-ID          PIC 9(9).
     05  W-REQUEST-VALID-SWITCH     PIC X(1).
         88  W-REQUEST-VALID                VALUE "Y".
     05  FILLER                      PIC X(4).
*
*    W-REQ-DATE-AREA CARRIES BOTH THE PACKED CCYYMMDD DATES OFF
*    THE REQUEST RECORD AND THE DASHED DISPLAY FORM BUILT IN
*    0330- FOR THE OFFER RECORD.
*
 01  W-REQ-DATE-AREA.
     05  W-REQ-DEPART-DATE          PIC 9(8).
     05  W-REQ-DEPART-DATE-R REDEFINES W-REQ-DEPART-DATE.
         10  W-REQ-DEP-CCYY         PIC 9(4).
         10  W-REQ-DEP-MM           PIC 9(2).
         10  W-REQ-DEP-DD           PIC 9(2).
     05  W-REQ-DEPART-DATE-STR      PIC X(10).
     05  W-REQ-RETURN-DATE          PIC 9(8).
     05  W-REQ-RETURN-DATE-R REDEFINES W-REQ-RETURN-DATE.
         10  W-REQ-RET-CCYY         PIC 9(4).
         10  W-REQ-RET-MM           PIC 9(2).
         10  W-REQ-RET-DD           PIC 9(2).
     05  W-REQ-RETURN-DATE-STR      PIC X(10).
*
*    W-LEG-AREA IS REBUILT FOR EACH LEG OF THE SEARCH - FIRST
*    THE OUTBOUND LEG, THEN (IF A RETURN DATE WAS REQUESTED)
*    THE RETURN LEG.  W-LEG-IS-OUTPUT GATES WHETHER A QUALIFYING
*    SCHEDULE ON THIS LEG IS ACTUALLY WRITTEN TO THE OFFER FILE.
*
 01  W-LEG-AREA.
     05  W-LEG-ORIGIN-ID            PIC 9(9).
     05  W-LEG-DEST-ID              PIC 9(9).
     05  W-LEG-DATE-STR             PIC X(10).
     05  W-LEG-WRITE-SWITCH         PIC X(1).
         88  W-LEG-IS-OUTPUT                VALUE "Y".
     05  W-LEG-OFFER-COUNT          PIC 9(4) COMP.
     05  FILLER                      PIC X(4).
*
*    W-SCHEDULE-WORK-AREA IS SCRATCH STORAGE FOR THE SCHEDULE
*    CURRENTLY BEING EVALUATED IN 0345- - SUBSCRIPTS, THE
*    MATCHING FLIGHT SWITCH, AND THE PRICE COMPUTED IN 0390-.
*
 01  W-SCHEDULE-WORK-AREA.
     05  W-CURR-SCHED-SUB           PIC 9(4) COMP.
     05  W-CURR-AVAIL-COUNT         PIC 9(4) COMP.
     05  W-CURR-FLIGHT-SWITCH       PIC X(1).
         88  W-CURR-FLIGHT-FOUND            VALUE "Y".
     05  W-TOTAL-PRICE              PIC S9(8)V99 COMP-3.
     05  FILLER                      PIC X(4).
*
 PROCEDURE DIVISION.
*
*    PARAGRAPH NUMBERS FOLLOW THIS SHOP'S USUAL RANGES - 0010
*    THRU 0099 IS MAIN CONTROL AND STARTUP/SHUTDOWN, 0100 THRU
*    0199 IS TABLE LOADING, 0200 THRU 0899 IS REQUEST PROCESSING,
*    AND 0900 UP IS ERROR/EXCEPTION HANDLING.
*
 0010-MAIN-CONTROL-PARA.
*
*    TOP OF THE STEP.  OPENS AND LOADS THE FOUR REFERENCE TABLES,
*    THEN DRIVES THE SEARCH-REQUEST FILE ONE RECORD AT A TIME
*    UNTIL END OF FILE, THEN CLOSES EVERYTHING DOWN.
*
     PERFORM 0100-OPEN-FILES-AND-LOAD-TABLES-PARA THRU 0100-EXIT.
*
*    PRIME-THE-PUMP READ, THEN PROCESS EVERY REQUEST ON THE FILE -
*    THE SAME READ-AHEAD LOOP THIS SHOP HAS USED SINCE ITS OLDEST
*    SEQUENTIAL PROGRAMS.
*
     MOVE "N" TO W-FSREQ-EOF-SWITCH.
     PERFORM 0200-READ-SEARCH-REQUEST-NEXT-PARA THRU 0200-EXIT.
     PERFORM 0300-PROCESS-ONE-REQUEST-PARA THRU 0300-EXIT
        UNTIL FSREQ-END-OF-FILE.
*
*    THE FOUR REFERENCE FILES WERE ALREADY CLOSED BACK IN 0100-
*    ONCE THEIR TABLES WERE LOADED - THIS CLOSE IS HARMLESS ON A
*    FILE THAT IS ALREADY SHUT, AND KEPT SO A FUTURE CHANGE THAT
*    REOPENS ONE OF THEM MID-RUN CANNOT LEAVE IT DANGLING.
*
     CLOSE SEARCH-REQUEST-FILE
           FLIGHT-OFFER-FILE
           AIRPORT-FILE
           FLIGHT-FILE
           SCHEDULE-FILE
           SEAT-FILE.
*
     STOP RUN.
*
 0010-EXIT.
     EXIT.
*
 0100-OPEN-FILES-AND-LOAD-TABLES-PARA.
*
*    OPENS ALL SIX FILES FOR THE STEP AND CALLS THE FOUR TABLE-
*    LOAD PARAGRAPHS BELOW.  THE REFERENCE FILES ARE CLOSED AGAIN
*    ONCE THEIR TABLES ARE BUILT - ONLY THE REQUEST AND OFFER
*    FILES STAY OPEN FOR THE REST OF THE RUN.
*
     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
*
     OPEN INPUT SEARCH-REQUEST-FILE.
     OPEN OUTPUT FLIGHT-OFFER-FILE.
     OPEN INPUT AIRPORT-FILE.
     OPEN INPUT FLIGHT-FILE.
     OPEN INPUT SCHEDULE-FILE.
     OPEN INPUT SEAT-FILE.
*
     PERFORM 0110-LOAD-AIRPORT-TABLE-PARA THRU 0110-EXIT.
     PERFORM 0120-LOAD-FLIGHT-TABLE-PARA THRU 0120-EXIT.
     PERFORM 0130-LOAD-SCHEDULE-TABLE-PARA THRU 0130-EXIT.
     PERFORM 0140-LOAD-SEAT-TABLE-PARA THRU 0140-EXIT.
*
     CLOSE AIRPORT-FILE FLIGHT-FILE SCHEDULE-FILE SEAT-FILE.
*
 0100-EXIT.
     EXIT.
*
 0110-LOAD-AIRPORT-TABLE-PARA.
*
*    READS AIRPORT-FILE COMPLETE INTO W-AIRPORT-TABLE SO
*    ORIGIN/DESTINATION CODES CAN BE RESOLVED BY TABLE SCAN
*    INSTEAD OF A KEYED READ - SEE PL-LOOK-FOR-AIRPORT-RECORD.CBL.
*
     MOVE ZERO TO AIRPT-TABLE-COUNT.
     READ AIRPORT-FILE
        AT END MOVE "Y" TO W-AIRPT-FILE-STATUS.
     PERFORM 0115-LOAD-ONE-AIRPORT-STEP
        UNTIL W-AIRPT-FILE-STATUS = "Y".
*
 0110-EXIT.
     EXIT.
*
 0115-LOAD-ONE-AIRPORT-STEP.
*
*    MOVES ONE AIRPORT-FILE RECORD INTO THE NEXT AIRTBL-ENTRY SLOT
*    AND READS THE NEXT RECORD AHEAD FOR THE LOOP TEST IN 0110-.
*
     ADD 1 TO AIRPT-TABLE-COUNT.
     MOVE AIRPT-ID      TO AIRTBL-ID (AIRPT-TABLE-COUNT).
     MOVE AIRPT-CODE    TO AIRTBL-CODE (AIRPT-TABLE-COUNT).
     MOVE AIRPT-NAME    TO AIRTBL-NAME (AIRPT-TABLE-COUNT).
     MOVE AIRPT-CITY    TO AIRTBL-CITY (AIRPT-TABLE-COUNT).
     MOVE AIRPT-COUNTRY TO AIRTBL-COUNTRY (AIRPT-TABLE-COUNT).
     READ AIRPORT-FILE
        AT END MOVE "Y" TO W-AIRPT-FILE-STATUS
     END-READ.
*
 0115-EXIT.
     EXIT.
*
 0120-LOAD-FLIGHT-TABLE-PARA.
*
*    READS FLIGHT-FILE COMPLETE INTO W-FLIGHT-TABLE.  FLIGHT-FILE
*    CARRIES THE ROUTE AND CARRIER BUT NOT THE DAY-BY-DAY CAPACITY
*    - THAT LIVES ON SCHEDULE-FILE, LOADED NEXT.
*
     MOVE ZERO TO FLGHT-TABLE-COUNT.
     MOVE SPACE TO W-FLGHT-FILE-STATUS.
     READ FLIGHT-FILE
        AT END MOVE "Y" TO W-FLGHT-FILE-STATUS.
     PERFORM 0125-LOAD-ONE-FLIGHT-STEP
        UNTIL W-FLGHT-FILE-STATUS = "Y".
*
 0120-EXIT.
     EXIT.
*
 0125-LOAD-ONE-FLIGHT-STEP.
*
*    MOVES ONE FLIGHT-FILE RECORD INTO THE NEXT FLGHTTBL-ENTRY
*    SLOT AND READS THE NEXT RECORD AHEAD.
*
     ADD 1 TO FLGHT-TABLE-COUNT.
     MOVE FLGHT-ID      TO FLTBL-ID (FLGHT-TABLE-COUNT).
     MOVE FLGHT-CODE    TO FLTBL-CODE (FLGHT-TABLE-COUNT).
     MOVE FLGHT-ORIGIN-ID TO FLTBL-ORIGIN-ID
        (FLGHT-TABLE-COUNT).
     MOVE FLGHT-DEST-ID TO FLTBL-DEST-ID (FLGHT-TABLE-COUNT).
     MOVE FLGHT-AIRLINE TO FLTBL-AIRLINE (FLGHT-TABLE-COUNT).
     READ FLIGHT-FILE
        AT END MOVE "Y" TO W-FLGHT-FILE-STATUS
     END-READ.
*
 0125-EXIT.
     EXIT.
*
 0130-LOAD-SCHEDULE-TABLE-PARA.
*
*    READS SCHEDULE-FILE COMPLETE INTO W-SCHEDULE-TABLE.  EACH
*    SCHEDULE ROW IS ONE FLIGHT ON ONE CALENDAR DATE - THIS IS
*    WHAT 0340- SCANS WHEN MATCHING A REQUEST.
*
     MOVE ZERO TO SCHEDTBL-COUNT.
     MOVE SPACE TO W-SCHED-FILE-STATUS.
     READ SCHEDULE-FILE
        AT END MOVE "Y" TO W-SCHED-FILE-STATUS.
     PERFORM 0135-LOAD-ONE-SCHEDULE-STEP
        UNTIL W-SCHED-FILE-STATUS = "Y".
*
 0130-EXIT.
     EXIT.
*
 0135-LOAD-ONE-SCHEDULE-STEP.
*
*    MOVES ONE SCHEDULE-FILE RECORD INTO THE NEXT SCHEDTBL-ENTRY
*    SLOT AND READS THE NEXT RECORD AHEAD.
*
     ADD 1 TO SCHEDTBL-COUNT.
     MOVE SCHED-ID        TO SCHEDTBL-ID (SCHEDTBL-COUNT).
     MOVE SCHED-FLIGHT-ID TO SCHEDTBL-FLIGHT-ID
        (SCHEDTBL-COUNT).
     MOVE SCHED-DEPART-TS TO SCHEDTBL-DEPART-TS
        (SCHEDTBL-COUNT).
     MOVE SCHED-ARRIVE-TS TO SCHEDTBL-ARRIVE-TS
        (SCHEDTBL-COUNT).
     MOVE SCHED-PRICE     TO SCHEDTBL-PRICE (SCHEDTBL-COUNT).
     MOVE SCHED-CURRENCY  TO SCHEDTBL-CURRENCY
        (SCHEDTBL-COUNT).
     MOVE SCHED-TOTAL-SEATS TO SCHEDTBL-TOTAL-SEATS
        (SCHEDTBL-COUNT).
     READ SCHEDULE-FILE
        AT END MOVE "Y" TO W-SCHED-FILE-STATUS
     END-READ.
*
 0135-EXIT.
     EXIT.
*
 0140-LOAD-SEAT-TABLE-PARA.
*
*    READS SEAT-FILE COMPLETE INTO W-SEAT-TABLE.  THIS IS THE
*    LARGEST OF THE FOUR TABLES - EVERY SEAT ON EVERY SCHEDULED
*    FLIGHT - SO 0360- SCANS IT ONCE PER QUALIFYING SCHEDULE
*    RATHER THAN RE-READING THE FILE.
*
     MOVE ZERO TO SEATTBL-COUNT.
     MOVE SPACE TO W-SEAT-FILE-STATUS.
     READ SEAT-FILE
        AT END MOVE "Y" TO W-SEAT-FILE-STATUS.
     PERFORM 0145-LOAD-ONE-SEAT-STEP
        UNTIL W-SEAT-FILE-STATUS = "Y".
*
 0140-EXIT.
     EXIT.
*
 0145-LOAD-ONE-SEAT-STEP.
*
*    MOVES ONE SEAT-FILE RECORD INTO THE NEXT SEATTBL-ENTRY SLOT
*    AND READS THE NEXT RECORD AHEAD.
*
     ADD 1 TO SEATTBL-COUNT.
     MOVE SEAT-ID       TO SEATTBL-ID (SEATTBL-COUNT).
     MOVE SEAT-NUMBER   TO SEATTBL-NUMBER (SEATTBL-COUNT).
     MOVE SEAT-SCHED-ID TO SEATTBL-SCHED-ID (SEATTBL-COUNT).
     MOVE SEAT-STATUS   TO SEATTBL-STATUS (SEATTBL-COUNT).
     READ SEAT-FILE
        AT END MOVE "Y" TO W-SEAT-FILE-STATUS
     END-READ.
*
 0145-EXIT.
     EXIT.
*
 0200-READ-SEARCH-REQUEST-NEXT-PARA.
*
*    READS THE NEXT SEARCH-REQUEST-RECORD AND SETS THE EOF SWITCH
*    THAT DRIVES THE 0010- PROCESSING LOOP.
*
     READ SEARCH-REQUEST-FILE
        AT END MOVE "Y" TO W-FSREQ-EOF-SWITCH.
*
 0200-EXIT.
     EXIT.
*
 0300-PROCESS-ONE-REQUEST-PARA.
*
*    ONE PASS OF THE MAIN LOOP - EDITS THE REQUEST, AND IF IT
*    PASSES, BUILDS BOTH DATE STRINGS, SEARCHES THE OUTBOUND LEG,
*    AND (PER REQUEST AIR-0118) COMPUTES BUT DOES NOT EMIT A
*    RETURN LEG WHEN THE REQUEST CARRIES A RETURN DATE.
*
     MOVE "Y" TO W-REQUEST-VALID-SWITCH.
     MOVE ZERO TO W-LEG-OFFER-COUNT.
*
     PERFORM 0310-EDIT-SEARCH-REQUEST-PARA THRU 0310-EXIT.
*
*    RESOLVE BOTH CODES TO INTERNAL AIRPORT IDS ONLY IF THE
*    REQUEST PASSED ITS FORMAT EDITS ABOVE.
     IF W-REQUEST-VALID
        PERFORM 0320-LOOK-UP-ORIGIN-DEST-PARA THRU 0320-EXIT
     END-IF.
*
     IF W-REQUEST-VALID
        PERFORM 0330-BUILD-REQUEST-DATE-STRINGS-PARA
           THRU 0330-EXIT
        MOVE W-ORIGIN-AIRPORT-ID TO W-LEG-ORIGIN-ID
        MOVE W-DEST-AIRPORT-ID   TO W-LEG-DEST-ID
        MOVE W-REQ-DEPART-DATE-STR TO W-LEG-DATE-STR
        MOVE "Y" TO W-LEG-WRITE-SWITCH
        PERFORM 0340-FIND-QUALIFYING-SCHEDULES-PARA THRU 0340-EXIT
*    AN OUTBOUND SEARCH WITH NO QUALIFYING SCHEDULE LOGS A
*    NO-FLIGHTS MESSAGE RATHER THAN WRITING ANY OFFER RECORD.
        IF W-LEG-OFFER-COUNT = ZERO
           PERFORM 0900-NO-FLIGHTS-FOUND-PARA THRU 0900-EXIT
        ELSE
*    RETURN LEG IS PRICED THE SAME WAY AS THE OUTBOUND LEG BUT
*    NEVER WRITTEN TO FLIGHT-OFFER-FILE - SEE CHANGE LOG
*    09/03/02.  THE SHOPPING FRONT END STILL QUOTES ONE-WAY
*    FARES ONLY AS OF THIS WRITE-UP.
           IF W-REQ-RETURN-DATE NOT = ZERO
              MOVE W-DEST-AIRPORT-ID   TO W-LEG-ORIGIN-ID
              MOVE W-ORIGIN-AIRPORT-ID TO W-LEG-DEST-ID
              MOVE W-REQ-RETURN-DATE-STR TO W-LEG-DATE-STR
              MOVE "N" TO W-LEG-WRITE-SWITCH
              PERFORM 0340-FIND-QUALIFYING-SCHEDULES-PARA
                 THRU 0340-EXIT
           END-IF
        END-IF
     ELSE
        PERFORM 0990-REQUEST-INVALID-PARA THRU 0990-EXIT
     END-IF.
*
     PERFORM 0200-READ-SEARCH-REQUEST-NEXT-PARA THRU 0200-EXIT.
*
 0300-EXIT.
     EXIT.
*
*    0310-EDIT-SEARCH-REQUEST-PARA carries the route/date/
*    passenger-count edits.  Codes are uppercased first the same
*    way this shop has always normalized a typed code before a
*    table lookup.
*
 0310-EDIT-SEARCH-REQUEST-PARA.
*
*    VALIDATES THE INCOMING ROUTE CODES AND PASSENGER COUNT AND
*    RESOLVES BOTH AIRPORT CODES TO INTERNAL IDS BEFORE ANY
*    SCHEDULE SEARCH IS ATTEMPTED.  A BAD REQUEST FALLS THROUGH TO
*    0990-.
*
     MOVE FSREQ-ORIGIN-CODE TO W-REQ-ORIGIN-CODE.
     MOVE FSREQ-DEST-CODE   TO W-REQ-DEST-CODE.
     MOVE FSREQ-PASSENGER-COUNT TO W-REQ-PASSENGER-COUNT.
     MOVE FSREQ-DEPART-DATE TO W-REQ-DEPART-DATE.
     MOVE FSREQ-RETURN-DATE TO W-REQ-RETURN-DATE.
*
     INSPECT W-REQ-ORIGIN-CODE CONVERTING
        "abcdefghijklmnopqrstuvwxyz" TO
        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     INSPECT W-REQ-DEST-CODE CONVERTING
        "abcdefghijklmnopqrstuvwxyz" TO
        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*
     IF W-REQ-ORIGIN-CODE = SPACES
     OR W-REQ-DEST-CODE = SPACES
     OR W-REQ-ORIGIN-CODE IS NOT ALPHA-UPPER-CODE
     OR W-REQ-DEST-CODE IS NOT ALPHA-UPPER-CODE
        MOVE "N" TO W-REQUEST-VALID-SWITCH.
*
*    ORIGIN AND DESTINATION CANNOT BE THE SAME AIRPORT.
     IF W-REQUEST-VALID AND W-REQ-ORIGIN-CODE = W-REQ-DEST-CODE
        MOVE "N" TO W-REQUEST-VALID-SWITCH.
*
*    NO SEARCH ON A DEPART DATE ALREADY IN THE PAST.
     IF W-REQUEST-VALID
     AND W-REQ-DEPART-DATE < W-TODAY-DATE
        MOVE "N" TO W-REQUEST-VALID-SWITCH.
*
*    PASSENGER COUNT MUST BE 1 THRU 9 PER REQUEST - THE SHOP
*    DOES NOT QUOTE GROUP FARES ON THIS STEP.
     IF W-REQUEST-VALID
     AND (W-REQ-PASSENGER-COUNT = ZERO
       OR W-REQ-PASSENGER-COUNT > 9)
        MOVE "N" TO W-REQUEST-VALID-SWITCH.
*
 0310-EXIT.
     EXIT.
*
 0320-LOOK-UP-ORIGIN-DEST-PARA.
*
*    CALLS THE SHARED AIRPORT-LOOKUP LOGIC TWICE, ONCE FOR THE
*    ORIGIN CODE AND ONCE FOR THE DESTINATION CODE, AND FAILS THE
*    REQUEST IF EITHER ONE IS NOT ON FILE.
*
*    ORIGIN LOOKUP FIRST - AN UNKNOWN ORIGIN CODE FAILS THE
*    REQUEST BEFORE THE DESTINATION CODE IS EVEN CHECKED.
*
     MOVE W-REQ-ORIGIN-CODE TO AIRPT-SEARCH-CODE.
     PERFORM 0600-LOOK-FOR-AIRPORT-RECORD-PARA THRU 0600-EXIT.
     IF AIRPT-FOUND-RECORD
        MOVE AIRPT-FOUND-ID TO W-ORIGIN-AIRPORT-ID
     ELSE
        MOVE "N" TO W-REQUEST-VALID-SWITCH.
*
*    DESTINATION LOOKUP IS SKIPPED ENTIRELY ONCE THE ORIGIN HAS
*    ALREADY FAILED - NO POINT CHARGING A SECOND TABLE SCAN FOR
*    A REQUEST THAT IS ALREADY REJECTED.
*
     IF W-REQUEST-VALID
        MOVE W-REQ-DEST-CODE TO AIRPT-SEARCH-CODE
        PERFORM 0600-LOOK-FOR-AIRPORT-RECORD-PARA THRU 0600-EXIT
        IF AIRPT-FOUND-RECORD
           MOVE AIRPT-FOUND-ID TO W-DEST-AIRPORT-ID
        ELSE
           MOVE "N" TO W-REQUEST-VALID-SWITCH.
*
 0320-EXIT.
     EXIT.
*
 0330-BUILD-REQUEST-DATE-STRINGS-PARA.
*
*    UNSTRINGS THE CCYYMMDD DEPART AND RETURN DATES INTO THE
*    DISPLAY FORM (CCYY-MM-DD) CARRIED ON THE FLIGHT-OFFER-RECORD,
*    SO THE BOOKING FRONT END NEVER HAS TO REFORMAT A DATE ITSELF.
*
     STRING W-REQ-DEP-CCYY DELIMITED BY SIZE
            "-"             DELIMITED BY SIZE
            W-REQ-DEP-MM   DELIMITED BY SIZE
            "-"             DELIMITED BY SIZE
            W-REQ-DEP-DD   DELIMITED BY SIZE
       INTO W-REQ-DEPART-DATE-STR.
*
*    THE RETURN-DATE STRING IS ONLY BUILT WHEN THE REQUEST
*    ACTUALLY CARRIES A RETURN DATE - A ONE-WAY REQUEST LEAVES
*    W-REQ-RETURN-DATE-STR AT SPACES.
*
     IF W-REQ-RETURN-DATE NOT = ZERO
        STRING W-REQ-RET-CCYY DELIMITED BY SIZE
               "-"             DELIMITED BY SIZE
               W-REQ-RET-MM   DELIMITED BY SIZE
               "-"             DELIMITED BY SIZE
               W-REQ-RET-DD   DELIMITED BY SIZE
          INTO W-REQ-RETURN-DATE-STR.
*
 0330-EXIT.
     EXIT.
*
 0340-FIND-QUALIFYING-SCHEDULES-PARA.
*
*    DRIVES THE OUTBOUND-LEG SEARCH: SCANS W-SCHEDULE-TABLE FOR
*    EVERY ROW MATCHING THE REQUESTED ORIGIN, DESTINATION AND
*    DEPART DATE AND HANDS EACH ONE TO 0345- FOR PRICING.
*
     PERFORM 0345-EVALUATE-ONE-SCHEDULE-PARA THRU 0345-EXIT
        VARYING W-CURR-SCHED-SUB FROM 1 BY 1
          UNTIL W-CURR-SCHED-SUB GREATER THAN SCHEDTBL-COUNT.
*
 0340-EXIT.
     EXIT.
*
 0345-EVALUATE-ONE-SCHEDULE-PARA.
*
*    FOR ONE CANDIDATE SCHEDULE ROW, LOOKS UP ITS FLIGHT RECORD
*    AND COUNTS THE FREE SEATS.  A SCHEDULE WITH ENOUGH FREE SEATS
*    FOR THE REQUESTED PASSENGER COUNT GOES ON TO BE PRICED AND
*    OFFERED IN 0390-.
*
*    SKIP ANY SCHEDULE NOT FLOWN ON THE REQUESTED DATE.
     IF SCHEDTBL-DEPART-TS (W-CURR-SCHED-SUB) (1:10)
           NOT = W-LEG-DATE-STR
        GO TO 0345-EXIT.
*
*    A SCHEDULE ROW WITH NO MATCHING FLIGHT MASTER IS AN
*    ORPHAN ROW - TREAT IT AS NOT QUALIFYING RATHER THAN
*    ABENDING THE STEP.
     PERFORM 0346-LOOK-UP-FLIGHT-FOR-SCHED-PARA THRU 0346-EXIT.
     IF NOT W-CURR-FLIGHT-FOUND
        GO TO 0345-EXIT.
*
*    SAME DEPART DATE CAN BE SHARED BY SCHEDULES ON OTHER
*    ROUTES - CONFIRM THE ROUTE MATCHES BEFORE COUNTING SEATS.
     IF FLGHT-FOUND-ORIGIN-ID NOT = W-LEG-ORIGIN-ID
     OR FLGHT-FOUND-DEST-ID   NOT = W-LEG-DEST-ID
        GO TO 0345-EXIT.
*
*    NOT ENOUGH FREE SEATS FOR THE PARTY SIZE - DO NOT OFFER
*    THIS SCHEDULE.
     PERFORM 0360-COUNT-AVAILABLE-SEATS-PARA THRU 0360-EXIT.
     IF W-CURR-AVAIL-COUNT < W-REQ-PASSENGER-COUNT
        GO TO 0345-EXIT.
*
     PERFORM 0370-SORT-AVAILABLE-SEATS-PARA THRU 0370-EXIT.
     PERFORM 0390-PRICE-AND-EMIT-OFFER-PARA THRU 0390-EXIT.
     ADD 1 TO W-LEG-OFFER-COUNT.
*
 0345-EXIT.
     EXIT.
*
*    0346- joins the schedule back to its flight for the carrier
*    code, airline name and origin/destination ids.  A plain
*    table scan - the flight master is small enough that this
*    shop never bothered indexing it in storage.
*
 0346-LOOK-UP-FLIGHT-FOR-SCHED-PARA.
*
*    RESOLVES A SCHEDULE ROW'S FLIGHT-ID BACK TO ITS FLGHTTBL
*    ENTRY SO THE BASE FARE AND CARRIER NAME CAN BE CARRIED ONTO
*    THE OFFER.
*
     MOVE "N" TO W-CURR-FLIGHT-SWITCH.
     MOVE 1 TO FLGHT-SUB.
     PERFORM 0347-SCAN-ONE-FLIGHT-STEP THRU 0347-EXIT
        UNTIL FLGHT-SUB GREATER THAN FLGHT-TABLE-COUNT
           OR W-CURR-FLIGHT-FOUND.
*
 0346-EXIT.
     EXIT.
*
 0347-SCAN-ONE-FLIGHT-STEP.
*
*    ONE STEP OF THE LINEAR SCAN OVER W-FLIGHT-TABLE USED BY
*    0346-.
*
     IF FLTBL-ID (FLGHT-SUB) =
           SCHEDTBL-FLIGHT-ID (W-CURR-SCHED-SUB)
        MOVE "Y" TO W-CURR-FLIGHT-SWITCH
        MOVE FLTBL-CODE (FLGHT-SUB)      TO FLGHT-FOUND-CODE
        MOVE FLTBL-AIRLINE (FLGHT-SUB)   TO FLGHT-FOUND-AIRLINE
        MOVE FLTBL-ORIGIN-ID (FLGHT-SUB) TO FLGHT-FOUND-ORIGIN-ID
        MOVE FLTBL-DEST-ID (FLGHT-SUB)   TO FLGHT-FOUND-DEST-ID
     ELSE
        ADD 1 TO FLGHT-SUB.
*
 0347-EXIT.
     EXIT.
*
 0360-COUNT-AVAILABLE-SEATS-PARA.
*
*    SCANS W-SEAT-TABLE FOR EVERY SEAT BELONGING TO THIS SCHEDULE
*    AND COUNTS HOW MANY ARE STILL AVAILABLE, THEN BUILDS THE SORT
*    WORK FILE USED BY 0370- TO HAND BACK THE SEAT LIST IN
*    ASCENDING ORDER.
*
     MOVE ZERO TO W-CURR-AVAIL-COUNT.
     PERFORM 0365-COUNT-ONE-SEAT-STEP THRU 0365-EXIT
        VARYING SEAT-SUB FROM 1 BY 1
           UNTIL SEAT-SUB GREATER THAN SEATTBL-COUNT.
*
 0360-EXIT.
     EXIT.
*
 0365-COUNT-ONE-SEAT-STEP.
*
*    ONE STEP OF THE SEAT-TABLE SCAN - WRITES A WORK RECORD FOR
*    EVERY AVAILABLE SEAT ON THIS SCHEDULE AND ADDS ONE TO THE
*    RUNNING AVAILABLE COUNT.
*
     IF SEATTBL-SCHED-ID (SEAT-SUB) =
           SCHEDTBL-ID (W-CURR-SCHED-SUB)
     AND SEATTBL-AVAILABLE (SEAT-SUB)
        ADD 1 TO W-CURR-AVAIL-COUNT.
*
 0365-EXIT.
     EXIT.
*
*    0370-SORT-AVAILABLE-SEATS-PARA puts this schedule's free
*    seats into ascending seat-number order the same way this
*    shop's older control-break reports sorted their detail lines
*    - a work file and an SD sort file, driven here by an input
*    procedure instead of a plain USING since the source is a
*    table, not a file.
*
 0370-SORT-AVAILABLE-SEATS-PARA.
*
*    SORTS THE SEAT WORK FILE ASCENDING BY SEAT NUMBER - THE SAME
*    SORT/WORK-FILE TECHNIQUE THIS SHOP HAS USED FOR YEARS ON ITS
*    OLDER CONTROL-BREAK REPORTS - SO THE OFFER'S SEAT LIST READS
*    IN ORDER.
*
     SORT SEAT-SORT-FILE
        ON ASCENDING KEY SSEAT-NUMBER
        INPUT PROCEDURE IS 0375-RELEASE-AVAILABLE-SEATS-PARA
                       THRU 0375-EXIT
        GIVING SEAT-WORK-FILE.
*
     PERFORM 0380-BUILD-SEAT-LIST-FROM-SORT-PARA THRU 0380-EXIT.
*
 0370-EXIT.
     EXIT.
*
 0375-RELEASE-AVAILABLE-SEATS-PARA.
*
*    FEEDS THE SORT INPUT PROCEDURE - RELEASES EVERY AVAILABLE-
*    SEAT WORK RECORD BUILT IN 0360- TO THE SORT.
*
     PERFORM 0376-RELEASE-ONE-SEAT-STEP THRU 0376-EXIT
        VARYING SEAT-SUB FROM 1 BY 1
           UNTIL SEAT-SUB GREATER THAN SEATTBL-COUNT.
*
 0375-EXIT.
     EXIT.
*
 0376-RELEASE-ONE-SEAT-STEP.
*
*    RELEASES ONE SEAT WORK RECORD TO THE SORT AND ADVANCES THE
*    SCAN OVER THE CANDIDATE SEAT LIST.
*
     IF SEATTBL-SCHED-ID (SEAT-SUB) =
           SCHEDTBL-ID (W-CURR-SCHED-SUB)
     AND SEATTBL-AVAILABLE (SEAT-SUB)
        MOVE SEATTBL-SCHED-ID (SEAT-SUB) TO SSEAT-SCHED-ID
        MOVE SEATTBL-NUMBER (SEAT-SUB)   TO SSEAT-NUMBER
        MOVE SEATTBL-ID (SEAT-SUB)       TO SSEAT-ID
        RELEASE SEAT-SORT-RECORD.
*
 0376-EXIT.
     EXIT.
*
 0380-BUILD-SEAT-LIST-FROM-SORT-PARA.
*
*    RETURN PROCEDURE FOR THE SORT - READS THE SORTED WORK FILE
*    BACK IN ASCENDING SEAT-NUMBER ORDER AND BUILDS THE COMMA-
*    SEPARATED SEAT LIST CARRIED ON THE OFFER RECORD.
*
     MOVE ZERO TO FOFFR-AVAIL-SEAT-COUNT.
     MOVE SPACES TO FOFFR-SEAT-LIST.
     MOVE "N" TO W-SORT-EOF-SWITCH.
*
     OPEN INPUT SEAT-WORK-FILE.
     READ SEAT-WORK-FILE
        AT END MOVE "Y" TO W-SORT-EOF-SWITCH.
     PERFORM 0385-READ-ONE-WORK-SEAT-STEP
        UNTIL SORT-END-OF-FILE
           OR FOFFR-AVAIL-SEAT-COUNT NOT LESS THAN 40.
     CLOSE SEAT-WORK-FILE.
*
 0380-EXIT.
     EXIT.
*
 0385-READ-ONE-WORK-SEAT-STEP.
*
*    READS ONE RECORD BACK FROM THE SORT AND APPENDS ITS SEAT
*    NUMBER TO THE OFFER'S SEAT LIST FIELD.
*
     ADD 1 TO FOFFR-AVAIL-SEAT-COUNT.
     MOVE WSEAT-NUMBER TO
        FOFFR-SEAT-NO (FOFFR-AVAIL-SEAT-COUNT).
     READ SEAT-WORK-FILE
        AT END MOVE "Y" TO W-SORT-EOF-SWITCH
     END-READ.
*
 0385-EXIT.
     EXIT.
*
 0390-PRICE-AND-EMIT-OFFER-PARA.
*
*    COMPUTES THE OFFER PRICE FROM THE FLIGHT'S BASE FARE AND THE
*    REQUESTED PASSENGER COUNT AND WRITES THE FLIGHT-OFFER-RECORD.
*    THIS IS THE ONLY PARAGRAPH THAT WRITES TO FLIGHT-OFFER-FILE.
*
     COMPUTE W-TOTAL-PRICE ROUNDED =
        SCHEDTBL-PRICE (W-CURR-SCHED-SUB)
           * W-REQ-PASSENGER-COUNT.
*
*    ONLY THE OUTBOUND LEG IS EVER WRITTEN - A PRICED RETURN
*    LEG FALLS THROUGH WITH NO WRITE WHEN W-LEG-IS-OUTPUT IS
*    "N".  SEE CHANGE LOG 09/03/02.
     IF W-LEG-IS-OUTPUT
        MOVE FLGHT-FOUND-CODE TO FOFFR-FLIGHT-CODE
        MOVE SCHEDTBL-ID (W-CURR-SCHED-SUB) TO FOFFR-SCHED-ID
        MOVE SCHEDTBL-DEPART-TS (W-CURR-SCHED-SUB) TO
           FOFFR-DEPART-TS
        MOVE SCHEDTBL-ARRIVE-TS (W-CURR-SCHED-SUB) TO
           FOFFR-ARRIVE-TS
        MOVE SCHEDTBL-CURRENCY (W-CURR-SCHED-SUB) TO
           FOFFR-CURRENCY
        MOVE W-TOTAL-PRICE TO FOFFR-TOTAL-PRICE
        WRITE FLIGHT-OFFER-RECORD.
*
 0390-EXIT.
     EXIT.
*
 0900-NO-FLIGHTS-FOUND-PARA.
*
*    LOGS A NO-FLIGHTS-FOUND MESSAGE TO THE OPERATOR CONSOLE WHEN
*    A VALID REQUEST TURNED UP NO QUALIFYING SCHEDULE - ADDED PER
*    REQUEST AIR-0131 SO THE OVERNIGHT RUN LOG SHOWS EMPTY
*    SEARCHES, NOT JUST FAILURES.
*
     DISPLAY "FLIGHT-SEARCH - NO FLIGHTS FOUND FOR "
        W-REQ-ORIGIN-CODE " TO " W-REQ-DEST-CODE
        " ON " W-REQ-DEPART-DATE-STR.
*
 0900-EXIT.
     EXIT.
*
 0990-REQUEST-INVALID-PARA.
*
*    LOGS AN INVALID-REQUEST MESSAGE TO THE OPERATOR CONSOLE WHEN
*    THE EDIT IN 0310- REJECTS THE SEARCH REQUEST, AND SKIPS THE
*    SCHEDULE SEARCH ENTIRELY.
*
     DISPLAY "FLIGHT-SEARCH - REQUEST REJECTED, EDIT FAILURE".
*
 0990-EXIT.
     EXIT.
*
 COPY "PL-LOOK-FOR-AIRPORT-RECORD.CBL".
