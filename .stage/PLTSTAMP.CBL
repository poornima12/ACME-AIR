*
*    PLTSTAMP.CBL
*    Shared timestamp paragraphs.  Builds and compares the
*    CCYY-MM-DD-HH.MM.SS stamps this shop now uses in place of the
*    old system date-time-of-day calls a prior program on this
*    shop's older suite used to make - those calls were pulled out
*    in the Y2K remediation and replaced with the plain ACCEPT
*    FROM DATE/TIME special registers below.  01/06/99, W.ECHOLS,
*    TICKET Y2K-0049.  Re-used for the ACME-AIR lock expiry and
*    booking window edits, 09/03/02, R.POSADA, AIR-0118.
*
 0100-GET-CURRENT-TIMESTAMP-PARA.

     ACCEPT WSTS-TODAY-DATE FROM DATE YYYYMMDD.
     ACCEPT WSTS-NOW-TIME FROM TIME.

     STRING WSTS-TODAY-CCYY   DELIMITED BY SIZE
            "-"               DELIMITED BY SIZE
            WSTS-TODAY-MM     DELIMITED BY SIZE
            "-"               DELIMITED BY SIZE
            WSTS-TODAY-DD     DELIMITED BY SIZE
            "-"               DELIMITED BY SIZE
            WSTS-NOW-HH       DELIMITED BY SIZE
            "."               DELIMITED BY SIZE
            WSTS-NOW-MN       DELIMITED BY SIZE
            "."               DELIMITED BY SIZE
            WSTS-NOW-SS       DELIMITED BY SIZE
       INTO WSTS-NOW-STAMP.

     MOVE WSTS-TODAY-CCYY TO WSTS-WORK-CCYY.
     MOVE WSTS-TODAY-MM   TO WSTS-WORK-MM.
     MOVE WSTS-TODAY-DD   TO WSTS-WORK-DD.
     MOVE WSTS-NOW-HH     TO WSTS-WORK-HH.
     MOVE WSTS-NOW-MN     TO WSTS-WORK-MN.
     MOVE WSTS-NOW-SS     TO WSTS-WORK-SS.

 0100-EXIT.
     EXIT.
*
*    0200-ADD-10-MINUTES-PARA expects WSTS-WORK-CCYY/MM/DD/HH/MN/
*    SS already loaded with the base stamp (0100- leaves the
*    current run stamp there).  The lock TTL is a flat ten
*    minutes - see SeatLockService in the business rules - so
*    this paragraph never has to add more than one hour's
*    worth of carry.
*
 0200-ADD-10-MINUTES-PARA.

     ADD 10 TO WSTS-WORK-MN.
     IF WSTS-WORK-MN NOT LESS THAN 60
        SUBTRACT 60 FROM WSTS-WORK-MN
        ADD 1 TO WSTS-WORK-HH.

     IF WSTS-WORK-HH NOT LESS THAN 24
        SUBTRACT 24 FROM WSTS-WORK-HH
        ADD 1 TO WSTS-WORK-DD
        PERFORM 0250-ROLL-DAY-FORWARD THRU 0250-EXIT.

     STRING WSTS-WORK-CCYY    DELIMITED BY SIZE
            "-"               DELIMITED BY SIZE
            WSTS-WORK-MM      DELIMITED BY SIZE
            "-"               DELIMITED BY SIZE
            WSTS-WORK-DD      DELIMITED BY SIZE
            "-"               DELIMITED BY SIZE
            WSTS-WORK-HH      DELIMITED BY SIZE
            "."               DELIMITED BY SIZE
            WSTS-WORK-MN      DELIMITED BY SIZE
            "."               DELIMITED BY SIZE
            WSTS-WORK-SS      DELIMITED BY SIZE
       INTO WSTS-EXPIRY-STAMP.

 0200-EXIT.
     EXIT.
*
*    0250-ROLL-DAY-FORWARD carries the day into the next month
*    when WSTS-WORK-DD runs past the days-in-month table, and
*    bumps February to 29 in a leap year (CCYY divisible by 4 and
*    not by 100, unless also divisible by 400).
*
 0250-ROLL-DAY-FORWARD.

     MOVE WSTS-WORK-MM TO WSTS-MONTH-SUB.
     MOVE WSTS-MONTH-DAYS (WSTS-MONTH-SUB) TO WSTS-SCRATCH-NUM.

     IF WSTS-WORK-MM = 02
        DIVIDE WSTS-WORK-CCYY BY 4 GIVING WSTS-SCRATCH-NUM
           REMAINDER WSTS-LEAP-REMAINDER
        IF WSTS-LEAP-REMAINDER = 0
           MOVE 29 TO WSTS-SCRATCH-NUM
           DIVIDE WSTS-WORK-CCYY BY 100 GIVING WSTS-SCRATCH-NUM
              REMAINDER WSTS-LEAP-REMAINDER
           IF WSTS-LEAP-REMAINDER = 0
              MOVE 28 TO WSTS-SCRATCH-NUM
              DIVIDE WSTS-WORK-CCYY BY 400 GIVING WSTS-SCRATCH-NUM
                 REMAINDER WSTS-LEAP-REMAINDER
              IF WSTS-LEAP-REMAINDER = 0
                 MOVE 29 TO WSTS-SCRATCH-NUM
        ELSE
           MOVE WSTS-MONTH-DAYS (WSTS-MONTH-SUB)
              TO WSTS-SCRATCH-NUM

     IF WSTS-WORK-DD GREATER THAN WSTS-SCRATCH-NUM
        MOVE 1 TO WSTS-WORK-DD
        ADD 1 TO WSTS-WORK-MM
        IF WSTS-WORK-MM GREATER THAN 12
           MOVE 1 TO WSTS-WORK-MM
           ADD 1 TO WSTS-WORK-CCYY.

 0250-EXIT.
     EXIT.
*
*    0300-COMPARE-TIMESTAMPS-PARA sets WSTS-COMPARE-RESULT from
*    WSTS-COMPARE-A against WSTS-COMPARE-B.  The stamp format is
*    fixed-width and zero-padded left to right from the century
*    down to the second, so an ordinary alphanumeric compare puts
*    them in correct chronological order - no separate date-math
*    is needed here.
*
 0300-COMPARE-TIMESTAMPS-PARA.

     IF WSTS-COMPARE-A LESS THAN WSTS-COMPARE-B
        MOVE "B" TO WSTS-COMPARE-RESULT
     ELSE
        IF WSTS-COMPARE-A GREATER THAN WSTS-COMPARE-B
           MOVE "A" TO WSTS-COMPARE-RESULT
        ELSE
           MOVE "E" TO WSTS-COMPARE-RESULT.

 0300-EXIT.
     EXIT.
