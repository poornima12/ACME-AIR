*
*    FDFOFFR.CBL
*    Record layout for the flight-offer output file.  One row
*    per schedule that survived the search edits, carrying its
*    priced total and the sorted list of still-available seats.
*
    FD  FLIGHT-OFFER-FILE
        LABEL RECORDS ARE STANDARD.
    01  FLIGHT-OFFER-RECORD.
        05  FOFFR-FLIGHT-CODE           PIC X(6).
        05  FOFFR-SCHED-ID              PIC 9(9).
        05  FOFFR-DEPART-TS             PIC X(19).
        05  FOFFR-ARRIVE-TS             PIC X(19).
        05  FOFFR-CURRENCY              PIC X(3).
        05  FOFFR-TOTAL-PRICE           PIC S9(8)V99 COMP-3.
        05  FOFFR-AVAIL-SEAT-COUNT      PIC 9(4).
        05  FOFFR-SEAT-LIST.
            10  FOFFR-SEAT-NO OCCURS 40 TIMES
                                        PIC X(4).
        05  FILLER                      PIC X(4).
