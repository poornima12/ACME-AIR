*
*    WSSEATN.CBL
*    Working fields for PL-VALIDATE-SEAT-NUMBER.CBL.  The shop's
*    seat numbers run one-to-three digits (never starting with a
*    zero) followed by a single cabin letter, e.g. 4A or 144C.
*    09/10/02, R.POSADA, AIR-0122.
*
    01  W-SEATN-AREA.
        05  W-SEAT-NUMBER-IN           PIC X(4).
        05  W-SEAT-VALID-SWITCH        PIC X(1).
            88  W-SEAT-VALID                   VALUE "Y".
    77  W-SEAT-LEN                     PIC 9(2) COMP.
    77  W-SEAT-POS                     PIC 9(2) COMP.
    77  W-SEAT-CHAR                    PIC X(1).
