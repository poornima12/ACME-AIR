*
*    FDFSREQ.CBL
*    Record layout for the flight-search request file.  One row
*    per search a caller wants priced; FSREQ-RETURN-DATE of
*    zeros means one-way.
*
    FD  SEARCH-REQUEST-FILE
        LABEL RECORDS ARE STANDARD.
    01  SEARCH-REQUEST-RECORD.
        05  FSREQ-ORIGIN-CODE           PIC X(3).
        05  FSREQ-DEST-CODE             PIC X(3).
        05  FSREQ-DEPART-DATE           PIC 9(8).
        05  FSREQ-RETURN-DATE           PIC 9(8).
        05  FSREQ-PASSENGER-COUNT       PIC 9(1).
        05  FILLER                      PIC X(10).
