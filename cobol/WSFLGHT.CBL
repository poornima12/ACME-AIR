000100*                                                                         
000200*    WSFLGHT.CBL                                                          
000300*    FLIGHT-TABLE - the flight reference file loaded into storage         
000400*    once at the start of a run.  08/21/02, R.POSADA, AIR-0107.           
000500*                                                                         
000600    01  W-FLIGHT-TABLE.                                                   
000700        05  FLGHT-TABLE-COUNT           PIC 9(4) COMP VALUE ZERO.         
000800        05  FLGHT-TABLE-ENTRY OCCURS 500 TIMES.                           
000900            10  FLTBL-ID                PIC 9(9).                         
001000            10  FLTBL-CODE              PIC X(6).                         
001100            10  FLTBL-ORIGIN-ID         PIC 9(9).                         
001200            10  FLTBL-DEST-ID           PIC 9(9).                         
001300            10  FLTBL-AIRLINE           PIC X(30).                        
001400    01  W-FLGHT-SEARCH-AREA.                                              
001500        05  FLGHT-SEARCH-ID             PIC 9(9).                         
001600        05  FLGHT-FOUND-CODE            PIC X(6).                         
001700        05  FLGHT-FOUND-AIRLINE         PIC X(30).                        
001800        05  FLGHT-FOUND-ORIGIN-ID       PIC 9(9).                         
001900        05  FLGHT-FOUND-DEST-ID         PIC 9(9).                         
002000        05  FLGHT-SUB                   PIC 9(4) COMP.                    
002100        05  W-FLGHT-FOUND-SWITCH       PIC X(1).                          
002200            88  FLGHT-FOUND-RECORD              VALUE "Y".                
