000100*                                                                         
000200*    FDPAYMT.CBL                                                          
000300*    Record layout for the payment file (PAYMENT-FILE).  One row          
000400*    per payment attempt posted against a booking.                        
000500*                                                                         
000600    FD  PAYMENT-FILE                                                      
000700        LABEL RECORDS ARE STANDARD.                                       
000800    01  PAYMENT-RECORD.                                                   
000900        05  PAY-ID                      PIC 9(9).                         
001000        05  PAY-BOOK-ID                 PIC 9(9).                         
001100        05  PAY-METHOD                  PIC X(1).                         
001200            88  PAY-CREDIT-CARD                 VALUE "C".                
001300            88  PAY-DEBIT-CARD                  VALUE "D".                
001400            88  PAY-PAYPAL-METHOD               VALUE "P".                
001500        05  PAY-AMOUNT                  PIC S9(8)V99 COMP-3.              
001600        05  PAY-CURRENCY                PIC X(3).                         
001700        05  PAY-TRANSACTION-ID          PIC X(40).                        
001800        05  PAY-STATUS                  PIC X(1).                         
001900            88  PAY-SUCCESS-STATUS              VALUE "S".                
002000            88  PAY-FAILED-STATUS               VALUE "F".                
002100            88  PAY-PENDING-STATUS              VALUE "P".                
002200        05  FILLER                      PIC X(4).                         
