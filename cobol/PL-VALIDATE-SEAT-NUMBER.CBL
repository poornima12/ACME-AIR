000100*                                                                         
000200*    PL-VALIDATE-SEAT-NUMBER.CBL                                          
000300*    Checks W-SEAT-NUMBER-IN against this carrier's seat-number           
000400*    pattern - one to three leading digits, the first never a             
000500*    zero, followed by a single cabin letter.  Picks the field            
000600*    apart one byte at a time the same way this shop's older              
000700*    character-edit paragraphs always have.  09/10/02, R.POSADA,          
000800*    AIR-0122.                                                            
000900*                                                                         
001000 0700-VALIDATE-SEAT-NUMBER-PARA.                                          
001100                                                                          
001200     MOVE "Y" TO W-SEAT-VALID-SWITCH.                                     
001300     MOVE 0 TO W-SEAT-LEN.                                                
001400     MOVE 4 TO W-SEAT-POS.                                                
001500                                                                          
001600     PERFORM 0705-FIND-LENGTH-STEP THRU 0705-EXIT                         
001700        UNTIL W-SEAT-LEN NOT = 0 OR W-SEAT-POS < 1.                       
001800                                                                          
001900     IF W-SEAT-LEN = 0                                                    
002000        MOVE "N" TO W-SEAT-VALID-SWITCH                                   
002100     ELSE                                                                 
002200        MOVE W-SEAT-NUMBER-IN (W-SEAT-LEN:1) TO W-SEAT-CHAR               
002300        IF W-SEAT-CHAR IS NOT ALPHABETIC-UPPER                            
002400           MOVE "N" TO W-SEAT-VALID-SWITCH                                
002500        ELSE                                                              
002600           IF W-SEAT-LEN = 1                                              
002700              MOVE "N" TO W-SEAT-VALID-SWITCH                             
002800           ELSE                                                           
002900              MOVE W-SEAT-NUMBER-IN (1:1) TO W-SEAT-CHAR                  
003000              IF W-SEAT-CHAR < "1" OR W-SEAT-CHAR > "9"                   
003100                 MOVE "N" TO W-SEAT-VALID-SWITCH                          
003200              ELSE                                                        
003300                 MOVE 2 TO W-SEAT-POS                                     
003400                 PERFORM 0710-CHECK-DIGIT-STEP THRU 0710-EXIT             
003500                    UNTIL W-SEAT-POS NOT LESS THAN W-SEAT-LEN             
003600                       OR NOT W-SEAT-VALID.                               
003700                                                                          
003800 0700-EXIT.                                                               
003900     EXIT.                                                                
004000                                                                          
004100 0705-FIND-LENGTH-STEP.                                                   
004200                                                                          
004300     MOVE W-SEAT-NUMBER-IN (W-SEAT-POS:1) TO W-SEAT-CHAR.                 
004400     IF W-SEAT-CHAR NOT = SPACE                                           
004500        MOVE W-SEAT-POS TO W-SEAT-LEN                                     
004600     ELSE                                                                 
004700        SUBTRACT 1 FROM W-SEAT-POS.                                       
004800                                                                          
004900 0705-EXIT.                                                               
005000     EXIT.                                                                
005100                                                                          
005200 0710-CHECK-DIGIT-STEP.                                                   
005300                                                                          
005400     MOVE W-SEAT-NUMBER-IN (W-SEAT-POS:1) TO W-SEAT-CHAR.                 
005500     IF W-SEAT-CHAR < "0" OR W-SEAT-CHAR > "9"                            
005600        MOVE "N" TO W-SEAT-VALID-SWITCH                                   
005700     ELSE                                                                 
005800        ADD 1 TO W-SEAT-POS.                                              
005900                                                                          
006000 0710-EXIT.                                                               
006100     EXIT.                                                                
