000100*                                                                         
000200*    WSAIRPT.CBL                                                          
000300*    AIRPORT-TABLE - the airport reference file loaded into               
000400*    storage once at the start of a flight-search.cob run, and            
000500*    the search arguments used by PL-LOOK-FOR-AIRPORT-RECORD.CBL.         
000600*    08/21/02, R.POSADA, AIR-0107.                                        
000700*                                                                         
000800    01  W-AIRPORT-TABLE.                                                  
000900        05  AIRPT-TABLE-COUNT           PIC 9(4) COMP VALUE ZERO.         
001000        05  AIRPT-TABLE-ENTRY OCCURS 200 TIMES.                           
001100            10  AIRTBL-ID               PIC 9(9).                         
001200            10  AIRTBL-CODE             PIC X(3).                         
001300            10  AIRTBL-NAME             PIC X(40).                        
001400            10  AIRTBL-CITY             PIC X(30).                        
001500            10  AIRTBL-COUNTRY          PIC X(30).                        
001600    01  W-AIRPT-SEARCH-AREA.                                              
001700        05  AIRPT-SEARCH-CODE           PIC X(3).                         
001800        05  AIRPT-FOUND-ID              PIC 9(9).                         
001900        05  AIRPT-SUB                   PIC 9(4) COMP.                    
002000        05  W-AIRPT-FOUND-SWITCH       PIC X(1).                          
002100            88  AIRPT-FOUND-RECORD              VALUE "Y".                
