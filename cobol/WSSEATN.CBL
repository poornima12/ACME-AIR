000100*                                                                         
000200*    WSSEATN.CBL                                                          
000300*    Working fields for PL-VALIDATE-SEAT-NUMBER.CBL.  The shop's          
000400*    seat numbers run one-to-three digits (never starting with a          
000500*    zero) followed by a single cabin letter, e.g. 4A or 144C.            
000600*    09/10/02, R.POSADA, AIR-0122.                                        
000700*                                                                         
000800    01  W-SEATN-AREA.                                                     
000900        05  W-SEAT-NUMBER-IN           PIC X(4).                          
001000        05  W-SEAT-VALID-SWITCH        PIC X(1).                          
001100            88  W-SEAT-VALID                   VALUE "Y".                 
001200    77  W-SEAT-LEN                     PIC 9(2) COMP.                     
001300    77  W-SEAT-POS                     PIC 9(2) COMP.                     
001400    77  W-SEAT-CHAR                    PIC X(1).                          
