000100*                                                                         
000200*    SLFOFFR.CBL                                                          
000300*    FILE-CONTROL entry for the flight-offer output file written          
000400*    by flight-search.cob, one row per qualifying schedule.               
000500*    08/19/02, R.POSADA, AIR-0107.                                        
000600*                                                                         
000700    SELECT FLIGHT-OFFER-FILE ASSIGN TO FOFFR-FL                           
000800        ORGANIZATION IS LINE SEQUENTIAL                                   
000900        FILE STATUS IS W-FOFFR-FILE-STATUS.                               
