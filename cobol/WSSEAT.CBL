000100*                                                                         
000200*    WSSEAT.CBL                                                           
000300*    SEAT-TABLE - the full seat inventory loaded into storage at          
000400*    the start of a run and rewritten to SEAT-FILE in full before         
000500*    the run ends, so the next run starts from today's holds and          
000600*    sales.  08/21/02, R.POSADA, AIR-0107.                                
000700*                                                                         
000800    01  W-SEAT-TABLE.                                                     
000900        05  SEATTBL-COUNT               PIC 9(4) COMP VALUE ZERO.         
001000        05  SEATTBL-ENTRY OCCURS 4000 TIMES.                              
001100            10  SEATTBL-ID              PIC 9(9).                         
001200            10  SEATTBL-NUMBER          PIC X(4).                         
001300            10  SEATTBL-SCHED-ID        PIC 9(9).                         
001400            10  SEATTBL-STATUS          PIC X(1).                         
001500                88  SEATTBL-AVAILABLE            VALUE "A".               
001600                88  SEATTBL-HELD                 VALUE "L".               
001700                88  SEATTBL-BOOKED               VALUE "B".               
001800    01  W-SEAT-SEARCH-AREA.                                               
001900        05  SEAT-SEARCH-SCHED-ID        PIC 9(9).                         
002000        05  SEAT-SEARCH-NUMBER          PIC X(4).                         
002100        05  SEAT-FOUND-SUB              PIC 9(4) COMP.                    
002200        05  SEAT-SUB                    PIC 9(4) COMP.                    
002300        05  W-SEAT-FOUND-SWITCH        PIC X(1).                          
002400            88  SEAT-FOUND-RECORD               VALUE "Y".                
