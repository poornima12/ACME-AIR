000100*                                                                         
000200*    WSSLOCK.CBL                                                          
000300*    LOCK-TABLE - the seat-lock file loaded into storage by               
000400*    seat-lock-service.cob on entry and rewritten in full before          
000500*    the CALL returns.  09/03/02, R.POSADA, AIR-0118.                     
000600*                                                                         
000700    01  W-LOCK-TABLE.                                                     
000800        05  LOCKTBL-COUNT               PIC 9(4) COMP VALUE ZERO.         
000900        05  LOCKTBL-ENTRY OCCURS 2000 TIMES.                              
001000            10  LOCKTBL-ID              PIC 9(9).                         
001100            10  LOCKTBL-SESSION-ID      PIC X(36).                        
001200            10  LOCKTBL-SEAT-ID         PIC 9(9).                         
001300            10  LOCKTBL-LOCKED-TS       PIC X(19).                        
001400            10  LOCKTBL-EXPIRES-TS      PIC X(19).                        
001500            10  LOCKTBL-STATUS          PIC X(1).                         
001600                88  LOCKTBL-ACTIVE               VALUE "A".               
001700                88  LOCKTBL-EXPIRED              VALUE "E".               
001800                88  LOCKTBL-CONFIRMED            VALUE "C".               
001900                88  LOCKTBL-RELEASED             VALUE "R".               
002000        05  LOCKTBL-NEXT-ID             PIC 9(9) COMP.                    
002100        05  LOCK-SUB                    PIC 9(4) COMP.                    
