000100*                                                                         
000200*    FDBKREQ.CBL                                                          
000300*    Record layout for the booking-request file.  BKREQ-                  
000400*    PASSENGER occurs a fixed 3 times (this shop's top-end for a          
000500*    single booking) with BKREQ-PASSENGER-COUNT telling how many          
000600*    of the three slots are actually in use - the unused slots            
000700*    are left blank and skipped by the request edit.                      
000800*                                                                         
000900    FD  BOOKING-REQUEST-FILE                                              
001000        LABEL RECORDS ARE STANDARD.                                       
001100    01  BOOKING-REQUEST-RECORD.                                           
001200        05  BKREQ-SESSION-ID            PIC X(36).                        
001300        05  BKREQ-SCHED-ID              PIC 9(9).                         
001400        05  BKREQ-PASSENGER-COUNT       PIC 9(1).                         
001500        05  BKREQ-PASSENGER OCCURS 3 TIMES.                               
001600            10  BKREQ-PASS-FIRST-NAME   PIC X(30).                        
001700            10  BKREQ-PASS-LAST-NAME    PIC X(30).                        
001800            10  BKREQ-PASS-EMAIL        PIC X(60).                        
001900            10  BKREQ-PASS-PASSPORT-NO  PIC X(20).                        
002000            10  BKREQ-SEAT-NUMBER       PIC X(4).                         
002100        05  BKREQ-PAY-METHOD            PIC X(1).                         
002200        05  BKREQ-PAY-AMOUNT            PIC S9(8)V99.                     
002300        05  BKREQ-PAY-CURRENCY          PIC X(3).                         
002400        05  BKREQ-PAY-TRANS-ID          PIC X(40).                        
002500        05  BKREQ-PAY-STATUS            PIC X(1).                         
002600        05  FILLER                      PIC X(10).                        
