000100*                                                                         
000200*    PL-LOOK-FOR-AIRPORT-RECORD.CBL                                       
000300*    Scans W-AIRPORT-TABLE for AIRPT-SEARCH-CODE.  Modeled on             
000400*    this shop's older keyed-read paragraphs, redone as a table           
000500*    scan because the airport file is no longer indexed.                  
000600*    08/21/02, R.POSADA, AIR-0107.                                        
000700*                                                                         
000800 0600-LOOK-FOR-AIRPORT-RECORD-PARA.                                       
000900                                                                          
001000     MOVE "N" TO W-AIRPT-FOUND-SWITCH.                                    
001100     MOVE 1 TO AIRPT-SUB.                                                 
001200                                                                          
001300     PERFORM 0610-SCAN-ONE-AIRPORT-ENTRY THRU 0610-EXIT                   
001400        UNTIL AIRPT-SUB GREATER THAN AIRPT-TABLE-COUNT                    
001500           OR AIRPT-FOUND-RECORD.                                         
001600                                                                          
001700 0600-EXIT.                                                               
001800     EXIT.                                                                
001900                                                                          
002000 0610-SCAN-ONE-AIRPORT-ENTRY.                                             
002100                                                                          
002200     IF AIRTBL-CODE (AIRPT-SUB) = AIRPT-SEARCH-CODE                       
002300        MOVE "Y" TO W-AIRPT-FOUND-SWITCH                                  
002400        MOVE AIRTBL-ID (AIRPT-SUB) TO AIRPT-FOUND-ID                      
002500     ELSE                                                                 
002600        ADD 1 TO AIRPT-SUB.                                               
002700                                                                          
002800 0610-EXIT.                                                               
002900     EXIT.                                                                
