000100*                                                                         
000200*    WSTSTAMP.CBL                                                         
000300*    Shared timestamp work-area.  Carries the run date/time taken         
000400*    at program start, the days-in-month table this shop has used         
000500*    since the wsdate.cbl days for rolling a date forward, and the        
000600*    fields used to build and compare the CCYY-MM-DD-HH.MM.SS             
000700*    strings stamped on locks, bookings and payments.  Adapted            
000800*    from the old date copybook for the ACME-AIR conversion,              
000900*    09/03/02, R.POSADA, AIR-0118.                                        
001000*                                                                         
001100    01  WSTSTAMP-AREA.                                                    
001200        05  WSTS-TODAY-DATE             PIC 9(8).                         
001300        05  WSTS-TODAY-DATE-R REDEFINES WSTS-TODAY-DATE.                  
001400            10  WSTS-TODAY-CCYY         PIC 9(4).                         
001500            10  WSTS-TODAY-MM           PIC 9(2).                         
001600            10  WSTS-TODAY-DD           PIC 9(2).                         
001700        05  WSTS-NOW-TIME               PIC 9(8).                         
001800        05  WSTS-NOW-TIME-R REDEFINES WSTS-NOW-TIME.                      
001900            10  WSTS-NOW-HH             PIC 9(2).                         
002000            10  WSTS-NOW-MN             PIC 9(2).                         
002100            10  WSTS-NOW-SS             PIC 9(2).                         
002200            10  WSTS-NOW-HS             PIC 9(2).                         
002300        05  WSTS-NOW-STAMP              PIC X(19).                        
002400        05  WSTS-EXPIRY-STAMP           PIC X(19).                        
002500        05  WSTS-WORK-CCYY              PIC 9(4) COMP.                    
002600        05  WSTS-WORK-MM                PIC 9(2) COMP.                    
002700        05  WSTS-WORK-DD                PIC 9(2) COMP.                    
002800        05  WSTS-WORK-HH                PIC 9(2) COMP.                    
002900        05  WSTS-WORK-MN                PIC 9(2) COMP.                    
003000        05  WSTS-WORK-SS                PIC 9(2) COMP.                    
003100        05  WSTS-LEAP-REMAINDER         PIC 9(2) COMP.                    
003200        05  WSTS-SCRATCH-NUM            PIC 9(8) COMP.                    
003300        05  WSTS-COMPARE-A              PIC X(19).                        
003400        05  WSTS-COMPARE-B              PIC X(19).                        
003500        05  WSTS-COMPARE-RESULT         PIC X(1).                         
003600            88  WSTS-A-BEFORE-B                 VALUE "B".                
003700            88  WSTS-A-AFTER-B                  VALUE "A".                
003800            88  WSTS-A-EQUAL-B                  VALUE "E".                
003900        05  WSTS-MONTH-SUB              PIC 9(2) COMP.                    
004000    01  WSTS-MONTH-TABLE.                                                 
004100        05  FILLER                      PIC X(05) VALUE "JAN31".          
004200        05  FILLER                      PIC X(05) VALUE "FEB28".          
004300        05  FILLER                      PIC X(05) VALUE "MAR31".          
004400        05  FILLER                      PIC X(05) VALUE "APR30".          
004500        05  FILLER                      PIC X(05) VALUE "MAY31".          
004600        05  FILLER                      PIC X(05) VALUE "JUN30".          
004700        05  FILLER                      PIC X(05) VALUE "JUL31".          
004800        05  FILLER                      PIC X(05) VALUE "AUG31".          
004900        05  FILLER                      PIC X(05) VALUE "SEP30".          
005000        05  FILLER                      PIC X(05) VALUE "OCT31".          
005100        05  FILLER                      PIC X(05) VALUE "NOV30".          
005200        05  FILLER                      PIC X(05) VALUE "DEC31".          
005300    01  WSTS-MONTH-TABLE-R REDEFINES WSTS-MONTH-TABLE.                    
005400        05  WSTS-MONTH-ENTRY OCCURS 12 TIMES.                             
005500            10  WSTS-MONTH-NAME         PIC X(3).                         
005600            10  WSTS-MONTH-DAYS         PIC 9(2).                         
