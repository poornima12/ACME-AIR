000100*                                                                         
000200*    FDWORK.CBL                                                           
000300*    Record layouts for the seat-availability sort work file and          
000400*    SD sort file - see SLWORK.CBL and SORT-AVAILABLE-SEATS in            
000500*    flight-search.cob.                                                   
000600*                                                                         
000700    FD  SEAT-WORK-FILE                                                    
000800        LABEL RECORDS ARE STANDARD.                                       
000900    01  SEAT-WORK-RECORD.                                                 
001000        05  WSEAT-SCHED-ID              PIC 9(9).                         
001100        05  WSEAT-NUMBER                PIC X(4).                         
001200        05  WSEAT-ID                    PIC 9(9).                         
001300        05  FILLER                      PIC X(4).                         
001400                                                                          
001500    SD  SEAT-SORT-FILE.                                                   
001600    01  SEAT-SORT-RECORD.                                                 
001700        05  SSEAT-SCHED-ID              PIC 9(9).                         
001800        05  SSEAT-NUMBER                PIC X(4).                         
001900        05  SSEAT-ID                    PIC 9(9).                         
002000        05  FILLER                      PIC X(4).                         
