000100*                                                                         
000200*    FDPASS.CBL                                                           
000300*    Record layout for the passenger master file (PASSENGER-              
000400*    FILE).  One row per traveler who has ever appeared on a              
000500*    booking request.  PASS-EMAIL is the collision key used by            
000600*    the duplicate-booking edit in booking-create.cob.                    
000700*                                                                         
000800    FD  PASSENGER-FILE                                                    
000900        LABEL RECORDS ARE STANDARD.                                       
001000    01  PASSENGER-RECORD.                                                 
001100        05  PASS-ID                     PIC 9(9).                         
001200        05  PASS-FIRST-NAME             PIC X(30).                        
001300        05  PASS-LAST-NAME              PIC X(30).                        
001400        05  PASS-EMAIL                  PIC X(60).                        
001500        05  PASS-PASSPORT-NO            PIC X(20).                        
001600        05  FILLER                      PIC X(4).                         
