000100*                                                                         
000200*    SLSEAT.CBL                                                           
000300*    FILE-CONTROL entry for the seat inventory file.  This file           
000400*    is rewritten in full at the end of every booking-create run          
000500*    so the next run starts from the latest seat status - see the         
000600*    SEAT-TABLE load/save pair in booking-create.cob and flight-          
000700*    search.cob.  08/19/02, R.POSADA, AIR-0107.                           
000800*                                                                         
000900    SELECT SEAT-FILE ASSIGN TO SEAT-FL                                    
001000        ORGANIZATION IS LINE SEQUENTIAL                                   
001100        FILE STATUS IS W-SEAT-FILE-STATUS.                                
