000100*                                                                         
000200*    SLFSREQ.CBL                                                          
000300*    FILE-CONTROL entry for the flight-search request input               
000400*    file read by flight-search.cob, one row per search.                  
000500*    08/19/02, R.POSADA, AIR-0107.                                        
000600*                                                                         
000700    SELECT SEARCH-REQUEST-FILE ASSIGN TO FSREQ-FL                         
000800        ORGANIZATION IS LINE SEQUENTIAL                                   
000900        FILE STATUS IS W-FSREQ-FILE-STATUS.                               
