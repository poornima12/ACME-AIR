000100*                                                                         
000200*    SLBKCNF.CBL                                                          
000300*    FILE-CONTROL entry for the booking-confirmation output               
000400*    file written by booking-create.cob, one row per accepted             
000500*    or rejected booking request.  08/19/02, R.POSADA, AIR-0107.          
000600*                                                                         
000700    SELECT BOOKING-CONFIRM-FILE ASSIGN TO BKCNF-FL                        
000800        ORGANIZATION IS LINE SEQUENTIAL                                   
000900        FILE STATUS IS W-BKCNF-FILE-STATUS.                               
