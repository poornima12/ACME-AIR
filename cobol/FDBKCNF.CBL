000100*                                                                         
000200*    FDBKCNF.CBL                                                          
000300*    Record layout for the booking-confirmation output file.              
000400*    BKCNF-ITEM occurs the same fixed 3 times as BOOKING-                 
000500*    REQUEST-RECORD so each confirmed passenger/seat pair lines           
000600*    up with the request that produced it.                                
000700*                                                                         
000800    FD  BOOKING-CONFIRM-FILE                                              
000900        LABEL RECORDS ARE STANDARD.                                       
001000    01  BOOKING-CONFIRM-RECORD.                                           
001100        05  BKCNF-REFERENCE             PIC X(11).                        
001200        05  BKCNF-STATUS                PIC X(1).                         
001300        05  BKCNF-FLIGHT-CODE           PIC X(6).                         
001400        05  BKCNF-DEPART-TS             PIC X(19).                        
001500        05  BKCNF-BOOKING-TS            PIC X(19).                        
001600        05  BKCNF-PASSENGER-COUNT       PIC 9(1).                         
001700        05  BKCNF-ITEM OCCURS 3 TIMES.                                    
001800            10  BKCNF-ITEM-LAST-NAME    PIC X(30).                        
001900            10  BKCNF-ITEM-SEAT-NO      PIC X(4).                         
002000        05  BKCNF-PAY-METHOD            PIC X(1).                         
002100        05  BKCNF-PAY-AMOUNT            PIC S9(8)V99 COMP-3.              
002200        05  BKCNF-PAY-CURRENCY          PIC X(3).                         
002300        05  BKCNF-PAY-STATUS            PIC X(1).                         
002400        05  FILLER                      PIC X(6).                         
