000100*                                                                         
000200*    PL-LOOK-FOR-SCHEDULE-RECORD.CBL                                      
000300*    Scans W-SCHEDULE-TABLE for SCHED-SEARCH-ID, then joins to            
000400*    W-FLIGHT-TABLE for the flight code and airline carried on            
000500*    that schedule.  Used by booking-create.cob's target-schedule         
000600*    edit.  08/21/02, R.POSADA, AIR-0107.                                 
000700*                                                                         
000800 0650-LOOK-FOR-SCHEDULE-RECORD-PARA.                                      
000900                                                                          
001000     MOVE "N" TO W-SCHED-FOUND-SWITCH.                                    
001100     MOVE 1 TO SCHED-SUB.                                                 
001200                                                                          
001300     PERFORM 0655-SCAN-ONE-SCHEDULE-ENTRY THRU 0655-EXIT                  
001400        UNTIL SCHED-SUB GREATER THAN SCHEDTBL-COUNT                       
001500           OR SCHED-FOUND-RECORD.                                         
001600                                                                          
001700     IF SCHED-FOUND-RECORD                                                
001800        MOVE SCHEDTBL-FLIGHT-ID (SCHED-FOUND-SUB)                         
001900           TO FLGHT-SEARCH-ID                                             
002000        PERFORM 0600-LOOK-FOR-FLIGHT-BY-ID THRU 0600-FLIGHT-EXIT.         
002100                                                                          
002200 0650-EXIT.                                                               
002300     EXIT.                                                                
002400                                                                          
002500 0655-SCAN-ONE-SCHEDULE-ENTRY.                                            
002600                                                                          
002700     IF SCHEDTBL-ID (SCHED-SUB) = SCHED-SEARCH-ID                         
002800        MOVE "Y" TO W-SCHED-FOUND-SWITCH                                  
002900        MOVE SCHED-SUB TO SCHED-FOUND-SUB                                 
003000     ELSE                                                                 
003100        ADD 1 TO SCHED-SUB.                                               
003200                                                                          
003300 0655-EXIT.                                                               
003400     EXIT.                                                                
003500*                                                                         
003600*    0600-LOOK-FOR-FLIGHT-BY-ID is this paragraph's own private           
003700*    scan of W-FLIGHT-TABLE - kept separate from PL-LOOK-FOR-             
003800*    AIRPORT-RECORD.CBL's 0600- paragraph names since the two             
003900*    copybooks are never COPYd into the same program.                     
004000*                                                                         
004100 0600-LOOK-FOR-FLIGHT-BY-ID.                                              
004200                                                                          
004300     MOVE "N" TO W-FLGHT-FOUND-SWITCH.                                    
004400     MOVE 1 TO FLGHT-SUB.                                                 
004500                                                                          
004600     PERFORM 0605-SCAN-ONE-FLIGHT-ENTRY THRU 0605-EXIT                    
004700        UNTIL FLGHT-SUB GREATER THAN FLGHT-TABLE-COUNT                    
004800           OR FLGHT-FOUND-RECORD.                                         
004900                                                                          
005000 0600-FLIGHT-EXIT.                                                        
005100     EXIT.                                                                
005200                                                                          
005300 0605-SCAN-ONE-FLIGHT-ENTRY.                                              
005400                                                                          
005500     IF FLTBL-ID (FLGHT-SUB) = FLGHT-SEARCH-ID                            
005600        MOVE "Y" TO W-FLGHT-FOUND-SWITCH                                  
005700        MOVE FLTBL-CODE (FLGHT-SUB)    TO FLGHT-FOUND-CODE                
005800        MOVE FLTBL-AIRLINE (FLGHT-SUB) TO FLGHT-FOUND-AIRLINE             
005900     ELSE                                                                 
006000        ADD 1 TO FLGHT-SUB.                                               
006100                                                                          
006200 0605-EXIT.                                                               
006300     EXIT.                                                                
