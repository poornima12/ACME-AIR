000100*                                                                         
000200*    ACME-AIR SYSTEM - FLIGHT SEARCH STEP.                                
000300*    READS ONE SEARCH-REQUEST-RECORD PER ROUTE/DATE SHOPPING              
000400*    REQUEST, PRICES EVERY SCHEDULE WITH ENOUGH FREE SEATS, AND           
000500*    WRITES ONE FLIGHT-OFFER-RECORD PER QUALIFYING SCHEDULE.              
000600*    THIS PROGRAM STARTED LIFE AS AN OLDER SEQUENTIAL MASTER-             
000700*    LIST/JOIN JOB FOR A PRIOR SYSTEM - SEE CHANGE LOG.                   
000800*                                                                         
000900*    CHANGE LOG.                                                          
001000*    01/09/88  R POSADA     ORIGINAL WRITE-UP.  SEQUENTIAL MASTER         
001100*                           LIST WITH A DETAIL-FILE JOIN.                 
001200*    05/02/91  T NAKASHIMA  ADDED PAGE-BREAK HEADINGS TO THE              
001300*                           LISTING.  REQUEST REQ-0198.                   
001400*    09/15/98  W ECHOLS     YEAR 2000 REMEDIATION.  DATE FIELDS           
001500*                           WIDENED TO CCYY.  REQUEST Y2K-0049.           
001600*    08/19/02  R POSADA     SHOP REWROTE THIS JOB FROM THE GROUND         
001700*                           UP AS THE ACME-AIR FLIGHT SEARCH STEP.        
001800*                           THE OLD MASTER/DETAIL FILES WERE              
001900*                           REPLACED BY AIRPORT/FLIGHT/SCHEDULE/          
002000*                           SEAT REFERENCE DATA; ONE SEARCH               
002100*                           REQUEST IN, ONE OR MORE OFFER                 
002200*                           RECORDS OUT.  REQUEST AIR-0107.               
002300*    09/03/02  R POSADA     ADDED THE RETURN-LEG SEARCH PER THE           
002400*                           BOOKING RULES - COMPUTED BUT NOT              
002500*                           EMITTED, MATCHING HOW THE SHOPPING            
002600*                           FRONT END CURRENTLY WORKS.  REQUEST           
002700*                           AIR-0118.                                     
002800*    09/10/02  L FIGUEROA   SEAT LIST NOW SORTED ASCENDING USING          
002900*                           THE SAME SORT/WORK-FILE TECHNIQUE THIS        
003000*                           SHOP HAS USED FOR YEARS ON ITS OLDER          
003100*                           CONTROL-BREAK REPORTS.  REQUEST               
003200*                           AIR-0122.                                     
003300*    09/30/02  L FIGUEROA   NO-FLIGHTS-FOUND MESSAGE ADDED TO THE         
003400*                           OPERATOR LOG.  REQUEST AIR-0131.              
003500*    10/07/02  R POSADA     REVIEWED PARAGRAPH NAMES AGAINST THE          
003600*                           BOOKING-CREATE STEP FOR CONSISTENCY -         
003700*                           NO LOGIC CHANGE, COMMENT CLEANUP ONLY.        
003800*                           REQUEST AIR-0134.                             
003900*                                                                         
004000 IDENTIFICATION DIVISION.                                                 
004100 PROGRAM-ID. flight-search.                                               
004200 AUTHOR. R POSADA.                                                        
004300 INSTALLATION. ACME AIR DATA PROCESSING CENTER.                           
004400 DATE-WRITTEN. JANUARY 1988.                                              
004500 DATE-COMPILED.                                                           
004600 SECURITY. COMPANY CONFIDENTIAL - BATCH OPERATIONS USE ONLY.              
004700*                                                                         
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     UPSI-0 ON  STATUS IS FS-RERUN-REQUESTED                              
005200            OFF STATUS IS FS-NOT-RERUN-REQUESTED.                         
005300     CLASS "ALPHA-UPPER-CODE" IS "A" THRU "Z".                            
005400*                                                                         
005500*    FS-RERUN-REQUESTED LETS THE OPERATOR FLAG AN OVERNIGHT RERUN         
005600*    ON THE SUBMIT CARD - THIS STEP ITSELF DOES NOT TEST THE              
005700*    SWITCH TODAY; IT IS CARRIED FOR THE NEXT SHOP THAT WIRES A           
005800*    REPROCESS PATH THROUGH THIS JOB.                                     
005900*                                                                         
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200*                                                                         
006300*    SEARCH-REQUEST-FILE/FLIGHT-OFFER-FILE ARE THE STEP'S ONE             
006400*    INPUT AND ONE OUTPUT FILE.  AIRPORT/FLIGHT/SCHEDULE/SEAT ARE         
006500*    REFERENCE FILES LOADED ENTIRE INTO STORAGE TABLES AT 0100-           
006600*    AND NEVER READ AGAIN.  SEAT-WORK-FILE IS THE SORT SCRATCH            
006700*    FILE USED BY 0370-.                                                  
006800*                                                                         
006900     COPY "SLFSREQ.CBL".                                                  
007000     COPY "SLFOFFR.CBL".                                                  
007100     COPY "SLAIRPT.CBL".                                                  
007200     COPY "SLFLGHT.CBL".                                                  
007300     COPY "SLSCHED.CBL".                                                  
007400     COPY "SLSEAT.CBL".                                                   
007500     COPY "SLWORK.CBL".                                                   
007600*                                                                         
007700 DATA DIVISION.                                                           
007800 FILE SECTION.                                                            
007900*                                                                         
008000*    RECORD LAYOUTS FOR THE SEVEN FILES ABOVE, IN THE SAME ORDER.         
008100*                                                                         
008200     COPY "FDFSREQ.CBL".                                                  
008300     COPY "FDFOFFR.CBL".                                                  
008400     COPY "FDAIRPT.CBL".                                                  
008500     COPY "FDFLGHT.CBL".                                                  
008600     COPY "FDSCHED.CBL".                                                  
008700     COPY "FDSEAT.CBL".                                                   
008800     COPY "FDWORK.CBL".                                                   
008900*                                                                         
009000 WORKING-STORAGE SECTION.                                                 
009100*                                                                         
009200*    THE FOUR REFERENCE TABLES LOADED AT 0100- - SEE EACH                 
009300*    COPYBOOK FOR ITS OCCURS LIMIT AND SEARCH SUBSCRIPT NAMES.            
009400*                                                                         
009500     COPY "WSAIRPT.CBL".                                                  
009600     COPY "WSFLGHT.CBL".                                                  
009700     COPY "WSSCHED.CBL".                                                  
009800     COPY "WSSEAT.CBL".                                                   
009900*                                                                         
010000*    W-FILE-STATUS-AREA IS NOT INSPECTED ANYWHERE IN THIS STEP            
010100*    TODAY - IT IS CARRIED HERE SO A FUTURE FILE-STATUS EDIT CAN          
010200*    BE ADDED WITHOUT A NEW WORKING-STORAGE GROUP, THE SAME WAY           
010300*    THE OLDER MASTER/DETAIL JOB CARRIED ITS STATUS BYTES.                
010400*                                                                         
010500 01  W-FILE-STATUS-AREA.                                                  
010600     05  W-AIRPT-FILE-STATUS        PIC X(2).                             
010700     05  W-FLGHT-FILE-STATUS        PIC X(2).                             
010800     05  W-SCHED-FILE-STATUS        PIC X(2).                             
010900     05  W-SEAT-FILE-STATUS         PIC X(2).                             
011000     05  W-FSREQ-FILE-STATUS        PIC X(2).                             
011100     05  W-FOFFR-FILE-STATUS        PIC X(2).                             
011200     05  FILLER                      PIC X(4).                            
011300*                                                                         
011400 01  W-EOF-SWITCHES.                                                      
011500     05  W-FSREQ-EOF-SWITCH         PIC X(1).                             
011600         88  FSREQ-END-OF-FILE               VALUE "Y".                   
011700     05  W-SORT-EOF-SWITCH          PIC X(1).                             
011800         88  SORT-END-OF-FILE                VALUE "Y".                   
011900     05  FILLER                      PIC X(4).                            
012000*                                                                         
012100 77  W-TODAY-DATE                   PIC 9(8).                             
012200*                                                                         
012300*    W-REQUEST-EDIT-AREA HOLDS THE CURRENT SEARCH-REQUEST-RECORD          
012400*    ONCE UPPERCASED AND RESOLVED TO INTERNAL AIRPORT IDS - SEE           
012500*    0310- AND 0320-.                                                     
012600*                                                                         
012700 01  W-REQUEST-EDIT-AREA.                                                 
012800     05  W-REQ-ORIGIN-CODE          PIC X(3).                             
012900     05  W-REQ-DEST-CODE            PIC X(3).                             
013000     05  W-REQ-PASSENGER-COUNT      PIC 9(1).                             
013100     05  W-ORIGIN-AIRPORT-ID        PIC 9(9).                             
013200     05  W-DEST-AIRPORT-ID          PIC 9(9).                             
013300     05  W-REQUEST-VALID-SWITCH     PIC X(1).                             
013400         88  W-REQUEST-VALID                VALUE "Y".                    
013500     05  FILLER                      PIC X(4).                            
013600*                                                                         
013700*    W-REQ-DATE-AREA CARRIES BOTH THE PACKED CCYYMMDD DATES OFF           
013800*    THE REQUEST RECORD AND THE DASHED DISPLAY FORM BUILT IN              
013900*    0330- FOR THE OFFER RECORD.                                          
014000*                                                                         
014100 01  W-REQ-DATE-AREA.                                                     
014200     05  W-REQ-DEPART-DATE          PIC 9(8).                             
014300     05  W-REQ-DEPART-DATE-R REDEFINES W-REQ-DEPART-DATE.                 
014400         10  W-REQ-DEP-CCYY         PIC 9(4).                             
014500         10  W-REQ-DEP-MM           PIC 9(2).                             
014600         10  W-REQ-DEP-DD           PIC 9(2).                             
014700     05  W-REQ-DEPART-DATE-STR      PIC X(10).                            
014800     05  W-REQ-RETURN-DATE          PIC 9(8).                             
014900     05  W-REQ-RETURN-DATE-R REDEFINES W-REQ-RETURN-DATE.                 
015000         10  W-REQ-RET-CCYY         PIC 9(4).                             
015100         10  W-REQ-RET-MM           PIC 9(2).                             
015200         10  W-REQ-RET-DD           PIC 9(2).                             
015300     05  W-REQ-RETURN-DATE-STR      PIC X(10).                            
015400*                                                                         
015500*    W-LEG-AREA IS REBUILT FOR EACH LEG OF THE SEARCH - FIRST             
015600*    THE OUTBOUND LEG, THEN (IF A RETURN DATE WAS REQUESTED)              
015700*    THE RETURN LEG.  W-LEG-IS-OUTPUT GATES WHETHER A QUALIFYING          
015800*    SCHEDULE ON THIS LEG IS ACTUALLY WRITTEN TO THE OFFER FILE.          
015900*                                                                         
016000 01  W-LEG-AREA.                                                          
016100     05  W-LEG-ORIGIN-ID            PIC 9(9).                             
016200     05  W-LEG-DEST-ID              PIC 9(9).                             
016300     05  W-LEG-DATE-STR             PIC X(10).                            
016400     05  W-LEG-WRITE-SWITCH         PIC X(1).                             
016500         88  W-LEG-IS-OUTPUT                VALUE "Y".                    
016600     05  W-LEG-OFFER-COUNT          PIC 9(4) COMP.                        
016700     05  FILLER                      PIC X(4).                            
016800*                                                                         
016900*    W-SCHEDULE-WORK-AREA IS SCRATCH STORAGE FOR THE SCHEDULE             
017000*    CURRENTLY BEING EVALUATED IN 0345- - SUBSCRIPTS, THE                 
017100*    MATCHING FLIGHT SWITCH, AND THE PRICE COMPUTED IN 0390-.             
017200*                                                                         
017300 01  W-SCHEDULE-WORK-AREA.                                                
017400     05  W-CURR-SCHED-SUB           PIC 9(4) COMP.                        
017500     05  W-CURR-AVAIL-COUNT         PIC 9(4) COMP.                        
017600     05  W-CURR-FLIGHT-SWITCH       PIC X(1).                             
017700         88  W-CURR-FLIGHT-FOUND            VALUE "Y".                    
017800     05  W-TOTAL-PRICE              PIC S9(8)V99 COMP-3.                  
017900     05  FILLER                      PIC X(4).                            
018000*                                                                         
018100 PROCEDURE DIVISION.                                                      
018200*                                                                         
018300*    PARAGRAPH NUMBERS FOLLOW THIS SHOP'S USUAL RANGES - 0010             
018400*    THRU 0099 IS MAIN CONTROL AND STARTUP/SHUTDOWN, 0100 THRU            
018500*    0199 IS TABLE LOADING, 0200 THRU 0899 IS REQUEST PROCESSING,         
018600*    AND 0900 UP IS ERROR/EXCEPTION HANDLING.                             
018700*                                                                         
018800 0010-MAIN-CONTROL-PARA.                                                  
018900*                                                                         
019000*    TOP OF THE STEP.  OPENS AND LOADS THE FOUR REFERENCE TABLES,         
019100*    THEN DRIVES THE SEARCH-REQUEST FILE ONE RECORD AT A TIME             
019200*    UNTIL END OF FILE, THEN CLOSES EVERYTHING DOWN.                      
019300*                                                                         
019400     PERFORM 0100-OPEN-FILES-AND-LOAD-TABLES-PARA THRU 0100-EXIT.         
019500*                                                                         
019600*    PRIME-THE-PUMP READ, THEN PROCESS EVERY REQUEST ON THE FILE -        
019700*    THE SAME READ-AHEAD LOOP THIS SHOP HAS USED SINCE ITS OLDEST         
019800*    SEQUENTIAL PROGRAMS.                                                 
019900*                                                                         
020000     MOVE "N" TO W-FSREQ-EOF-SWITCH.                                      
020100     PERFORM 0200-READ-SEARCH-REQUEST-NEXT-PARA THRU 0200-EXIT.           
020200     PERFORM 0300-PROCESS-ONE-REQUEST-PARA THRU 0300-EXIT                 
020300        UNTIL FSREQ-END-OF-FILE.                                          
020400*                                                                         
020500*    THE FOUR REFERENCE FILES WERE ALREADY CLOSED BACK IN 0100-           
020600*    ONCE THEIR TABLES WERE LOADED - THIS CLOSE IS HARMLESS ON A          
020700*    FILE THAT IS ALREADY SHUT, AND KEPT SO A FUTURE CHANGE THAT          
020800*    REOPENS ONE OF THEM MID-RUN CANNOT LEAVE IT DANGLING.                
020900*                                                                         
021000     CLOSE SEARCH-REQUEST-FILE                                            
021100           FLIGHT-OFFER-FILE                                              
021200           AIRPORT-FILE                                                   
021300           FLIGHT-FILE                                                    
021400           SCHEDULE-FILE                                                  
021500           SEAT-FILE.                                                     
021600*                                                                         
021700     STOP RUN.                                                            
021800*                                                                         
021900 0010-EXIT.                                                               
022000     EXIT.                                                                
022100*                                                                         
022200 0100-OPEN-FILES-AND-LOAD-TABLES-PARA.                                    
022300*                                                                         
022400*    OPENS ALL SIX FILES FOR THE STEP AND CALLS THE FOUR TABLE-           
022500*    LOAD PARAGRAPHS BELOW.  THE REFERENCE FILES ARE CLOSED AGAIN         
022600*    ONCE THEIR TABLES ARE BUILT - ONLY THE REQUEST AND OFFER             
022700*    FILES STAY OPEN FOR THE REST OF THE RUN.                             
022800*                                                                         
022900     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.                              
023000*                                                                         
023100     OPEN INPUT SEARCH-REQUEST-FILE.                                      
023200     OPEN OUTPUT FLIGHT-OFFER-FILE.                                       
023300     OPEN INPUT AIRPORT-FILE.                                             
023400     OPEN INPUT FLIGHT-FILE.                                              
023500     OPEN INPUT SCHEDULE-FILE.                                            
023600     OPEN INPUT SEAT-FILE.                                                
023700*                                                                         
023800     PERFORM 0110-LOAD-AIRPORT-TABLE-PARA THRU 0110-EXIT.                 
023900     PERFORM 0120-LOAD-FLIGHT-TABLE-PARA THRU 0120-EXIT.                  
024000     PERFORM 0130-LOAD-SCHEDULE-TABLE-PARA THRU 0130-EXIT.                
024100     PERFORM 0140-LOAD-SEAT-TABLE-PARA THRU 0140-EXIT.                    
024200*                                                                         
024300     CLOSE AIRPORT-FILE FLIGHT-FILE SCHEDULE-FILE SEAT-FILE.              
024400*                                                                         
024500 0100-EXIT.                                                               
024600     EXIT.                                                                
024700*                                                                         
024800 0110-LOAD-AIRPORT-TABLE-PARA.                                            
024900*                                                                         
025000*    READS AIRPORT-FILE COMPLETE INTO W-AIRPORT-TABLE SO                  
025100*    ORIGIN/DESTINATION CODES CAN BE RESOLVED BY TABLE SCAN               
025200*    INSTEAD OF A KEYED READ - SEE PL-LOOK-FOR-AIRPORT-RECORD.CBL.        
025300*                                                                         
025400     MOVE ZERO TO AIRPT-TABLE-COUNT.                                      
025500     READ AIRPORT-FILE                                                    
025600        AT END MOVE "Y" TO W-AIRPT-FILE-STATUS.                           
025700     PERFORM 0115-LOAD-ONE-AIRPORT-STEP                                   
025800        UNTIL W-AIRPT-FILE-STATUS = "Y".                                  
025900*                                                                         
026000 0110-EXIT.                                                               
026100     EXIT.                                                                
026200*                                                                         
026300 0115-LOAD-ONE-AIRPORT-STEP.                                              
026400*                                                                         
026500*    MOVES ONE AIRPORT-FILE RECORD INTO THE NEXT AIRTBL-ENTRY SLOT        
026600*    AND READS THE NEXT RECORD AHEAD FOR THE LOOP TEST IN 0110-.          
026700*                                                                         
026800     ADD 1 TO AIRPT-TABLE-COUNT.                                          
026900     MOVE AIRPT-ID      TO AIRTBL-ID (AIRPT-TABLE-COUNT).                 
027000     MOVE AIRPT-CODE    TO AIRTBL-CODE (AIRPT-TABLE-COUNT).               
027100     MOVE AIRPT-NAME    TO AIRTBL-NAME (AIRPT-TABLE-COUNT).               
027200     MOVE AIRPT-CITY    TO AIRTBL-CITY (AIRPT-TABLE-COUNT).               
027300     MOVE AIRPT-COUNTRY TO AIRTBL-COUNTRY (AIRPT-TABLE-COUNT).            
027400     READ AIRPORT-FILE                                                    
027500        AT END MOVE "Y" TO W-AIRPT-FILE-STATUS                            
027600     END-READ.                                                            
027700*                                                                         
027800 0115-EXIT.                                                               
027900     EXIT.                                                                
028000*                                                                         
028100 0120-LOAD-FLIGHT-TABLE-PARA.                                             
028200*                                                                         
028300*    READS FLIGHT-FILE COMPLETE INTO W-FLIGHT-TABLE.  FLIGHT-FILE         
028400*    CARRIES THE ROUTE AND CARRIER BUT NOT THE DAY-BY-DAY CAPACITY        
028500*    - THAT LIVES ON SCHEDULE-FILE, LOADED NEXT.                          
028600*                                                                         
028700     MOVE ZERO TO FLGHT-TABLE-COUNT.                                      
028800     MOVE SPACE TO W-FLGHT-FILE-STATUS.                                   
028900     READ FLIGHT-FILE                                                     
029000        AT END MOVE "Y" TO W-FLGHT-FILE-STATUS.                           
029100     PERFORM 0125-LOAD-ONE-FLIGHT-STEP                                    
029200        UNTIL W-FLGHT-FILE-STATUS = "Y".                                  
029300*                                                                         
029400 0120-EXIT.                                                               
029500     EXIT.                                                                
029600*                                                                         
029700 0125-LOAD-ONE-FLIGHT-STEP.                                               
029800*                                                                         
029900*    MOVES ONE FLIGHT-FILE RECORD INTO THE NEXT FLGHTTBL-ENTRY            
030000*    SLOT AND READS THE NEXT RECORD AHEAD.                                
030100*                                                                         
030200     ADD 1 TO FLGHT-TABLE-COUNT.                                          
030300     MOVE FLGHT-ID      TO FLTBL-ID (FLGHT-TABLE-COUNT).                  
030400     MOVE FLGHT-CODE    TO FLTBL-CODE (FLGHT-TABLE-COUNT).                
030500     MOVE FLGHT-ORIGIN-ID TO FLTBL-ORIGIN-ID                              
030600        (FLGHT-TABLE-COUNT).                                              
030700     MOVE FLGHT-DEST-ID TO FLTBL-DEST-ID (FLGHT-TABLE-COUNT).             
030800     MOVE FLGHT-AIRLINE TO FLTBL-AIRLINE (FLGHT-TABLE-COUNT).             
030900     READ FLIGHT-FILE                                                     
031000        AT END MOVE "Y" TO W-FLGHT-FILE-STATUS                            
031100     END-READ.                                                            
031200*                                                                         
031300 0125-EXIT.                                                               
031400     EXIT.                                                                
031500*                                                                         
031600 0130-LOAD-SCHEDULE-TABLE-PARA.                                           
031700*                                                                         
031800*    READS SCHEDULE-FILE COMPLETE INTO W-SCHEDULE-TABLE.  EACH            
031900*    SCHEDULE ROW IS ONE FLIGHT ON ONE CALENDAR DATE - THIS IS            
032000*    WHAT 0340- SCANS WHEN MATCHING A REQUEST.                            
032100*                                                                         
032200     MOVE ZERO TO SCHEDTBL-COUNT.                                         
032300     MOVE SPACE TO W-SCHED-FILE-STATUS.                                   
032400     READ SCHEDULE-FILE                                                   
032500        AT END MOVE "Y" TO W-SCHED-FILE-STATUS.                           
032600     PERFORM 0135-LOAD-ONE-SCHEDULE-STEP                                  
032700        UNTIL W-SCHED-FILE-STATUS = "Y".                                  
032800*                                                                         
032900 0130-EXIT.                                                               
033000     EXIT.                                                                
033100*                                                                         
033200 0135-LOAD-ONE-SCHEDULE-STEP.                                             
033300*                                                                         
033400*    MOVES ONE SCHEDULE-FILE RECORD INTO THE NEXT SCHEDTBL-ENTRY          
033500*    SLOT AND READS THE NEXT RECORD AHEAD.                                
033600*                                                                         
033700     ADD 1 TO SCHEDTBL-COUNT.                                             
033800     MOVE SCHED-ID        TO SCHEDTBL-ID (SCHEDTBL-COUNT).                
033900     MOVE SCHED-FLIGHT-ID TO SCHEDTBL-FLIGHT-ID                           
034000        (SCHEDTBL-COUNT).                                                 
034100     MOVE SCHED-DEPART-TS TO SCHEDTBL-DEPART-TS                           
034200        (SCHEDTBL-COUNT).                                                 
034300     MOVE SCHED-ARRIVE-TS TO SCHEDTBL-ARRIVE-TS                           
034400        (SCHEDTBL-COUNT).                                                 
034500     MOVE SCHED-PRICE     TO SCHEDTBL-PRICE (SCHEDTBL-COUNT).             
034600     MOVE SCHED-CURRENCY  TO SCHEDTBL-CURRENCY                            
034700        (SCHEDTBL-COUNT).                                                 
034800     MOVE SCHED-TOTAL-SEATS TO SCHEDTBL-TOTAL-SEATS                       
034900        (SCHEDTBL-COUNT).                                                 
035000     READ SCHEDULE-FILE                                                   
035100        AT END MOVE "Y" TO W-SCHED-FILE-STATUS                            
035200     END-READ.                                                            
035300*                                                                         
035400 0135-EXIT.                                                               
035500     EXIT.                                                                
035600*                                                                         
035700 0140-LOAD-SEAT-TABLE-PARA.                                               
035800*                                                                         
035900*    READS SEAT-FILE COMPLETE INTO W-SEAT-TABLE.  THIS IS THE             
036000*    LARGEST OF THE FOUR TABLES - EVERY SEAT ON EVERY SCHEDULED           
036100*    FLIGHT - SO 0360- SCANS IT ONCE PER QUALIFYING SCHEDULE              
036200*    RATHER THAN RE-READING THE FILE.                                     
036300*                                                                         
036400     MOVE ZERO TO SEATTBL-COUNT.                                          
036500     MOVE SPACE TO W-SEAT-FILE-STATUS.                                    
036600     READ SEAT-FILE                                                       
036700        AT END MOVE "Y" TO W-SEAT-FILE-STATUS.                            
036800     PERFORM 0145-LOAD-ONE-SEAT-STEP                                      
036900        UNTIL W-SEAT-FILE-STATUS = "Y".                                   
037000*                                                                         
037100 0140-EXIT.                                                               
037200     EXIT.                                                                
037300*                                                                         
037400 0145-LOAD-ONE-SEAT-STEP.                                                 
037500*                                                                         
037600*    MOVES ONE SEAT-FILE RECORD INTO THE NEXT SEATTBL-ENTRY SLOT          
037700*    AND READS THE NEXT RECORD AHEAD.                                     
037800*                                                                         
037900     ADD 1 TO SEATTBL-COUNT.                                              
038000     MOVE SEAT-ID       TO SEATTBL-ID (SEATTBL-COUNT).                    
038100     MOVE SEAT-NUMBER   TO SEATTBL-NUMBER (SEATTBL-COUNT).                
038200     MOVE SEAT-SCHED-ID TO SEATTBL-SCHED-ID (SEATTBL-COUNT).              
038300     MOVE SEAT-STATUS   TO SEATTBL-STATUS (SEATTBL-COUNT).                
038400     READ SEAT-FILE                                                       
038500        AT END MOVE "Y" TO W-SEAT-FILE-STATUS                             
038600     END-READ.                                                            
038700*                                                                         
038800 0145-EXIT.                                                               
038900     EXIT.                                                                
039000*                                                                         
039100 0200-READ-SEARCH-REQUEST-NEXT-PARA.                                      
039200*                                                                         
039300*    READS THE NEXT SEARCH-REQUEST-RECORD AND SETS THE EOF SWITCH         
039400*    THAT DRIVES THE 0010- PROCESSING LOOP.                               
039500*                                                                         
039600     READ SEARCH-REQUEST-FILE                                             
039700        AT END MOVE "Y" TO W-FSREQ-EOF-SWITCH.                            
039800*                                                                         
039900 0200-EXIT.                                                               
040000     EXIT.                                                                
040100*                                                                         
040200 0300-PROCESS-ONE-REQUEST-PARA.                                           
040300*                                                                         
040400*    ONE PASS OF THE MAIN LOOP - EDITS THE REQUEST, AND IF IT             
040500*    PASSES, BUILDS BOTH DATE STRINGS, SEARCHES THE OUTBOUND LEG,         
040600*    AND (PER REQUEST AIR-0118) COMPUTES BUT DOES NOT EMIT A              
040700*    RETURN LEG WHEN THE REQUEST CARRIES A RETURN DATE.                   
040800*                                                                         
040900     MOVE "Y" TO W-REQUEST-VALID-SWITCH.                                  
041000     MOVE ZERO TO W-LEG-OFFER-COUNT.                                      
041100*                                                                         
041200     PERFORM 0310-EDIT-SEARCH-REQUEST-PARA THRU 0310-EXIT.                
041300*                                                                         
041400*    RESOLVE BOTH CODES TO INTERNAL AIRPORT IDS ONLY IF THE               
041500*    REQUEST PASSED ITS FORMAT EDITS ABOVE.                               
041600     IF W-REQUEST-VALID                                                   
041700        PERFORM 0320-LOOK-UP-ORIGIN-DEST-PARA THRU 0320-EXIT              
041800     END-IF.                                                              
041900*                                                                         
042000     IF W-REQUEST-VALID                                                   
042100        PERFORM 0330-BUILD-REQUEST-DATE-STRINGS-PARA                      
042200           THRU 0330-EXIT                                                 
042300        MOVE W-ORIGIN-AIRPORT-ID TO W-LEG-ORIGIN-ID                       
042400        MOVE W-DEST-AIRPORT-ID   TO W-LEG-DEST-ID                         
042500        MOVE W-REQ-DEPART-DATE-STR TO W-LEG-DATE-STR                      
042600        MOVE "Y" TO W-LEG-WRITE-SWITCH                                    
042700        PERFORM 0340-FIND-QUALIFYING-SCHEDULES-PARA THRU 0340-EXIT        
042800*    AN OUTBOUND SEARCH WITH NO QUALIFYING SCHEDULE LOGS A                
042900*    NO-FLIGHTS MESSAGE RATHER THAN WRITING ANY OFFER RECORD.             
043000        IF W-LEG-OFFER-COUNT = ZERO                                       
043100           PERFORM 0900-NO-FLIGHTS-FOUND-PARA THRU 0900-EXIT              
043200        ELSE                                                              
043300*    RETURN LEG IS PRICED THE SAME WAY AS THE OUTBOUND LEG BUT            
043400*    NEVER WRITTEN TO FLIGHT-OFFER-FILE - SEE CHANGE LOG                  
043500*    09/03/02.  THE SHOPPING FRONT END STILL QUOTES ONE-WAY               
043600*    FARES ONLY AS OF THIS WRITE-UP.                                      
043700           IF W-REQ-RETURN-DATE NOT = ZERO                                
043800              MOVE W-DEST-AIRPORT-ID   TO W-LEG-ORIGIN-ID                 
043900              MOVE W-ORIGIN-AIRPORT-ID TO W-LEG-DEST-ID                   
044000              MOVE W-REQ-RETURN-DATE-STR TO W-LEG-DATE-STR                
044100              MOVE "N" TO W-LEG-WRITE-SWITCH                              
044200              PERFORM 0340-FIND-QUALIFYING-SCHEDULES-PARA                 
044300                 THRU 0340-EXIT                                           
044400           END-IF                                                         
044500        END-IF                                                            
044600     ELSE                                                                 
044700        PERFORM 0990-REQUEST-INVALID-PARA THRU 0990-EXIT                  
044800     END-IF.                                                              
044900*                                                                         
045000     PERFORM 0200-READ-SEARCH-REQUEST-NEXT-PARA THRU 0200-EXIT.           
045100*                                                                         
045200 0300-EXIT.                                                               
045300     EXIT.                                                                
045400*                                                                         
045500*    0310-EDIT-SEARCH-REQUEST-PARA carries the route/date/                
045600*    passenger-count edits.  Codes are uppercased first the same          
045700*    way this shop has always normalized a typed code before a            
045800*    table lookup.                                                        
045900*                                                                         
046000 0310-EDIT-SEARCH-REQUEST-PARA.                                           
046100*                                                                         
046200*    VALIDATES THE INCOMING ROUTE CODES AND PASSENGER COUNT AND           
046300*    RESOLVES BOTH AIRPORT CODES TO INTERNAL IDS BEFORE ANY               
046400*    SCHEDULE SEARCH IS ATTEMPTED.  A BAD REQUEST FALLS THROUGH TO        
046500*    0990-.                                                               
046600*                                                                         
046700     MOVE FSREQ-ORIGIN-CODE TO W-REQ-ORIGIN-CODE.                         
046800     MOVE FSREQ-DEST-CODE   TO W-REQ-DEST-CODE.                           
046900     MOVE FSREQ-PASSENGER-COUNT TO W-REQ-PASSENGER-COUNT.                 
047000     MOVE FSREQ-DEPART-DATE TO W-REQ-DEPART-DATE.                         
047100     MOVE FSREQ-RETURN-DATE TO W-REQ-RETURN-DATE.                         
047200*                                                                         
047300     INSPECT W-REQ-ORIGIN-CODE CONVERTING                                 
047400        "abcdefghijklmnopqrstuvwxyz" TO                                   
047500        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
047600     INSPECT W-REQ-DEST-CODE CONVERTING                                   
047700        "abcdefghijklmnopqrstuvwxyz" TO                                   
047800        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
047900*                                                                         
048000     IF W-REQ-ORIGIN-CODE = SPACES                                        
048100     OR W-REQ-DEST-CODE = SPACES                                          
048200     OR W-REQ-ORIGIN-CODE IS NOT ALPHA-UPPER-CODE                         
048300     OR W-REQ-DEST-CODE IS NOT ALPHA-UPPER-CODE                           
048400        MOVE "N" TO W-REQUEST-VALID-SWITCH.                               
048500*                                                                         
048600*    ORIGIN AND DESTINATION CANNOT BE THE SAME AIRPORT.                   
048700     IF W-REQUEST-VALID AND W-REQ-ORIGIN-CODE = W-REQ-DEST-CODE           
048800        MOVE "N" TO W-REQUEST-VALID-SWITCH.                               
048900*                                                                         
049000*    NO SEARCH ON A DEPART DATE ALREADY IN THE PAST.                      
049100     IF W-REQUEST-VALID                                                   
049200     AND W-REQ-DEPART-DATE < W-TODAY-DATE                                 
049300        MOVE "N" TO W-REQUEST-VALID-SWITCH.                               
049400*                                                                         
049500*    PASSENGER COUNT MUST BE 1 THRU 9 PER REQUEST - THE SHOP              
049600*    DOES NOT QUOTE GROUP FARES ON THIS STEP.                             
049700     IF W-REQUEST-VALID                                                   
049800     AND (W-REQ-PASSENGER-COUNT = ZERO                                    
049900       OR W-REQ-PASSENGER-COUNT > 9)                                      
050000        MOVE "N" TO W-REQUEST-VALID-SWITCH.                               
050100*                                                                         
050200 0310-EXIT.                                                               
050300     EXIT.                                                                
050400*                                                                         
050500 0320-LOOK-UP-ORIGIN-DEST-PARA.                                           
050600*                                                                         
050700*    CALLS THE SHARED AIRPORT-LOOKUP LOGIC TWICE, ONCE FOR THE            
050800*    ORIGIN CODE AND ONCE FOR THE DESTINATION CODE, AND FAILS THE         
050900*    REQUEST IF EITHER ONE IS NOT ON FILE.                                
051000*                                                                         
051100*    ORIGIN LOOKUP FIRST - AN UNKNOWN ORIGIN CODE FAILS THE               
051200*    REQUEST BEFORE THE DESTINATION CODE IS EVEN CHECKED.                 
051300*                                                                         
051400     MOVE W-REQ-ORIGIN-CODE TO AIRPT-SEARCH-CODE.                         
051500     PERFORM 0600-LOOK-FOR-AIRPORT-RECORD-PARA THRU 0600-EXIT.            
051600     IF AIRPT-FOUND-RECORD                                                
051700        MOVE AIRPT-FOUND-ID TO W-ORIGIN-AIRPORT-ID                        
051800     ELSE                                                                 
051900        MOVE "N" TO W-REQUEST-VALID-SWITCH.                               
052000*                                                                         
052100*    DESTINATION LOOKUP IS SKIPPED ENTIRELY ONCE THE ORIGIN HAS           
052200*    ALREADY FAILED - NO POINT CHARGING A SECOND TABLE SCAN FOR           
052300*    A REQUEST THAT IS ALREADY REJECTED.                                  
052400*                                                                         
052500     IF W-REQUEST-VALID                                                   
052600        MOVE W-REQ-DEST-CODE TO AIRPT-SEARCH-CODE                         
052700        PERFORM 0600-LOOK-FOR-AIRPORT-RECORD-PARA THRU 0600-EXIT          
052800        IF AIRPT-FOUND-RECORD                                             
052900           MOVE AIRPT-FOUND-ID TO W-DEST-AIRPORT-ID                       
053000        ELSE                                                              
053100           MOVE "N" TO W-REQUEST-VALID-SWITCH.                            
053200*                                                                         
053300 0320-EXIT.                                                               
053400     EXIT.                                                                
053500*                                                                         
053600 0330-BUILD-REQUEST-DATE-STRINGS-PARA.                                    
053700*                                                                         
053800*    UNSTRINGS THE CCYYMMDD DEPART AND RETURN DATES INTO THE              
053900*    DISPLAY FORM (CCYY-MM-DD) CARRIED ON THE FLIGHT-OFFER-RECORD,        
054000*    SO THE BOOKING FRONT END NEVER HAS TO REFORMAT A DATE ITSELF.        
054100*                                                                         
054200     STRING W-REQ-DEP-CCYY DELIMITED BY SIZE                              
054300            "-"             DELIMITED BY SIZE                             
054400            W-REQ-DEP-MM   DELIMITED BY SIZE                              
054500            "-"             DELIMITED BY SIZE                             
054600            W-REQ-DEP-DD   DELIMITED BY SIZE                              
054700       INTO W-REQ-DEPART-DATE-STR.                                        
054800*                                                                         
054900*    THE RETURN-DATE STRING IS ONLY BUILT WHEN THE REQUEST                
055000*    ACTUALLY CARRIES A RETURN DATE - A ONE-WAY REQUEST LEAVES            
055100*    W-REQ-RETURN-DATE-STR AT SPACES.                                     
055200*                                                                         
055300     IF W-REQ-RETURN-DATE NOT = ZERO                                      
055400        STRING W-REQ-RET-CCYY DELIMITED BY SIZE                           
055500               "-"             DELIMITED BY SIZE                          
055600               W-REQ-RET-MM   DELIMITED BY SIZE                           
055700               "-"             DELIMITED BY SIZE                          
055800               W-REQ-RET-DD   DELIMITED BY SIZE                           
055900          INTO W-REQ-RETURN-DATE-STR.                                     
056000*                                                                         
056100 0330-EXIT.                                                               
056200     EXIT.                                                                
056300*                                                                         
056400 0340-FIND-QUALIFYING-SCHEDULES-PARA.                                     
056500*                                                                         
056600*    DRIVES THE OUTBOUND-LEG SEARCH: SCANS W-SCHEDULE-TABLE FOR           
056700*    EVERY ROW MATCHING THE REQUESTED ORIGIN, DESTINATION AND             
056800*    DEPART DATE AND HANDS EACH ONE TO 0345- FOR PRICING.                 
056900*                                                                         
057000     PERFORM 0345-EVALUATE-ONE-SCHEDULE-PARA THRU 0345-EXIT               
057100        VARYING W-CURR-SCHED-SUB FROM 1 BY 1                              
057200          UNTIL W-CURR-SCHED-SUB GREATER THAN SCHEDTBL-COUNT.             
057300*                                                                         
057400 0340-EXIT.                                                               
057500     EXIT.                                                                
057600*                                                                         
057700 0345-EVALUATE-ONE-SCHEDULE-PARA.                                         
057800*                                                                         
057900*    FOR ONE CANDIDATE SCHEDULE ROW, LOOKS UP ITS FLIGHT RECORD           
058000*    AND COUNTS THE FREE SEATS.  A SCHEDULE WITH ENOUGH FREE SEATS        
058100*    FOR THE REQUESTED PASSENGER COUNT GOES ON TO BE PRICED AND           
058200*    OFFERED IN 0390-.                                                    
058300*                                                                         
058400*    SKIP ANY SCHEDULE NOT FLOWN ON THE REQUESTED DATE.                   
058500     IF SCHEDTBL-DEPART-TS (W-CURR-SCHED-SUB) (1:10)                      
058600           NOT = W-LEG-DATE-STR                                           
058700        GO TO 0345-EXIT.                                                  
058800*                                                                         
058900*    A SCHEDULE ROW WITH NO MATCHING FLIGHT MASTER IS AN                  
059000*    ORPHAN ROW - TREAT IT AS NOT QUALIFYING RATHER THAN                  
059100*    ABENDING THE STEP.                                                   
059200     PERFORM 0346-LOOK-UP-FLIGHT-FOR-SCHED-PARA THRU 0346-EXIT.           
059300     IF NOT W-CURR-FLIGHT-FOUND                                           
059400        GO TO 0345-EXIT.                                                  
059500*                                                                         
059600*    SAME DEPART DATE CAN BE SHARED BY SCHEDULES ON OTHER                 
059700*    ROUTES - CONFIRM THE ROUTE MATCHES BEFORE COUNTING SEATS.            
059800     IF FLGHT-FOUND-ORIGIN-ID NOT = W-LEG-ORIGIN-ID                       
059900     OR FLGHT-FOUND-DEST-ID   NOT = W-LEG-DEST-ID                         
060000        GO TO 0345-EXIT.                                                  
060100*                                                                         
060200*    NOT ENOUGH FREE SEATS FOR THE PARTY SIZE - DO NOT OFFER              
060300*    THIS SCHEDULE.                                                       
060400     PERFORM 0360-COUNT-AVAILABLE-SEATS-PARA THRU 0360-EXIT.              
060500     IF W-CURR-AVAIL-COUNT < W-REQ-PASSENGER-COUNT                        
060600        GO TO 0345-EXIT.                                                  
060700*                                                                         
060800     PERFORM 0370-SORT-AVAILABLE-SEATS-PARA THRU 0370-EXIT.               
060900     PERFORM 0390-PRICE-AND-EMIT-OFFER-PARA THRU 0390-EXIT.               
061000     ADD 1 TO W-LEG-OFFER-COUNT.                                          
061100*                                                                         
061200 0345-EXIT.                                                               
061300     EXIT.                                                                
061400*                                                                         
061500*    0346- joins the schedule back to its flight for the carrier          
061600*    code, airline name and origin/destination ids.  A plain              
061700*    table scan - the flight master is small enough that this             
061800*    shop never bothered indexing it in storage.                          
061900*                                                                         
062000 0346-LOOK-UP-FLIGHT-FOR-SCHED-PARA.                                      
062100*                                                                         
062200*    RESOLVES A SCHEDULE ROW'S FLIGHT-ID BACK TO ITS FLGHTTBL             
062300*    ENTRY SO THE BASE FARE AND CARRIER NAME CAN BE CARRIED ONTO          
062400*    THE OFFER.                                                           
062500*                                                                         
062600     MOVE "N" TO W-CURR-FLIGHT-SWITCH.                                    
062700     MOVE 1 TO FLGHT-SUB.                                                 
062800     PERFORM 0347-SCAN-ONE-FLIGHT-STEP THRU 0347-EXIT                     
062900        UNTIL FLGHT-SUB GREATER THAN FLGHT-TABLE-COUNT                    
063000           OR W-CURR-FLIGHT-FOUND.                                        
063100*                                                                         
063200 0346-EXIT.                                                               
063300     EXIT.                                                                
063400*                                                                         
063500 0347-SCAN-ONE-FLIGHT-STEP.                                               
063600*                                                                         
063700*    ONE STEP OF THE LINEAR SCAN OVER W-FLIGHT-TABLE USED BY              
063800*    0346-.                                                               
063900*                                                                         
064000     IF FLTBL-ID (FLGHT-SUB) =                                            
064100           SCHEDTBL-FLIGHT-ID (W-CURR-SCHED-SUB)                          
064200        MOVE "Y" TO W-CURR-FLIGHT-SWITCH                                  
064300        MOVE FLTBL-CODE (FLGHT-SUB)      TO FLGHT-FOUND-CODE              
064400        MOVE FLTBL-AIRLINE (FLGHT-SUB)   TO FLGHT-FOUND-AIRLINE           
064500        MOVE FLTBL-ORIGIN-ID (FLGHT-SUB) TO FLGHT-FOUND-ORIGIN-ID         
064600        MOVE FLTBL-DEST-ID (FLGHT-SUB)   TO FLGHT-FOUND-DEST-ID           
064700     ELSE                                                                 
064800        ADD 1 TO FLGHT-SUB.                                               
064900*                                                                         
065000 0347-EXIT.                                                               
065100     EXIT.                                                                
065200*                                                                         
065300 0360-COUNT-AVAILABLE-SEATS-PARA.                                         
065400*                                                                         
065500*    SCANS W-SEAT-TABLE FOR EVERY SEAT BELONGING TO THIS SCHEDULE         
065600*    AND COUNTS HOW MANY ARE STILL AVAILABLE, THEN BUILDS THE SORT        
065700*    WORK FILE USED BY 0370- TO HAND BACK THE SEAT LIST IN                
065800*    ASCENDING ORDER.                                                     
065900*                                                                         
066000     MOVE ZERO TO W-CURR-AVAIL-COUNT.                                     
066100     PERFORM 0365-COUNT-ONE-SEAT-STEP THRU 0365-EXIT                      
066200        VARYING SEAT-SUB FROM 1 BY 1                                      
066300           UNTIL SEAT-SUB GREATER THAN SEATTBL-COUNT.                     
066400*                                                                         
066500 0360-EXIT.                                                               
066600     EXIT.                                                                
066700*                                                                         
066800 0365-COUNT-ONE-SEAT-STEP.                                                
066900*                                                                         
067000*    ONE STEP OF THE SEAT-TABLE SCAN - WRITES A WORK RECORD FOR           
067100*    EVERY AVAILABLE SEAT ON THIS SCHEDULE AND ADDS ONE TO THE            
067200*    RUNNING AVAILABLE COUNT.                                             
067300*                                                                         
067400     IF SEATTBL-SCHED-ID (SEAT-SUB) =                                     
067500           SCHEDTBL-ID (W-CURR-SCHED-SUB)                                 
067600     AND SEATTBL-AVAILABLE (SEAT-SUB)                                     
067700        ADD 1 TO W-CURR-AVAIL-COUNT.                                      
067800*                                                                         
067900 0365-EXIT.                                                               
068000     EXIT.                                                                
068100*                                                                         
068200*    0370-SORT-AVAILABLE-SEATS-PARA puts this schedule's free             
068300*    seats into ascending seat-number order the same way this             
068400*    shop's older control-break reports sorted their detail lines         
068500*    - a work file and an SD sort file, driven here by an input           
068600*    procedure instead of a plain USING since the source is a             
068700*    table, not a file.                                                   
068800*                                                                         
068900 0370-SORT-AVAILABLE-SEATS-PARA.                                          
069000*                                                                         
069100*    SORTS THE SEAT WORK FILE ASCENDING BY SEAT NUMBER - THE SAME         
069200*    SORT/WORK-FILE TECHNIQUE THIS SHOP HAS USED FOR YEARS ON ITS         
069300*    OLDER CONTROL-BREAK REPORTS - SO THE OFFER'S SEAT LIST READS         
069400*    IN ORDER.                                                            
069500*                                                                         
069600     SORT SEAT-SORT-FILE                                                  
069700        ON ASCENDING KEY SSEAT-NUMBER                                     
069800        INPUT PROCEDURE IS 0375-RELEASE-AVAILABLE-SEATS-PARA              
069900                       THRU 0375-EXIT                                     
070000        GIVING SEAT-WORK-FILE.                                            
070100*                                                                         
070200     PERFORM 0380-BUILD-SEAT-LIST-FROM-SORT-PARA THRU 0380-EXIT.          
070300*                                                                         
070400 0370-EXIT.                                                               
070500     EXIT.                                                                
070600*                                                                         
070700 0375-RELEASE-AVAILABLE-SEATS-PARA.                                       
070800*                                                                         
070900*    FEEDS THE SORT INPUT PROCEDURE - RELEASES EVERY AVAILABLE-           
071000*    SEAT WORK RECORD BUILT IN 0360- TO THE SORT.                         
071100*                                                                         
071200     PERFORM 0376-RELEASE-ONE-SEAT-STEP THRU 0376-EXIT                    
071300        VARYING SEAT-SUB FROM 1 BY 1                                      
071400           UNTIL SEAT-SUB GREATER THAN SEATTBL-COUNT.                     
071500*                                                                         
071600 0375-EXIT.                                                               
071700     EXIT.                                                                
071800*                                                                         
071900 0376-RELEASE-ONE-SEAT-STEP.                                              
072000*                                                                         
072100*    RELEASES ONE SEAT WORK RECORD TO THE SORT AND ADVANCES THE           
072200*    SCAN OVER THE CANDIDATE SEAT LIST.                                   
072300*                                                                         
072400     IF SEATTBL-SCHED-ID (SEAT-SUB) =                                     
072500           SCHEDTBL-ID (W-CURR-SCHED-SUB)                                 
072600     AND SEATTBL-AVAILABLE (SEAT-SUB)                                     
072700        MOVE SEATTBL-SCHED-ID (SEAT-SUB) TO SSEAT-SCHED-ID                
072800        MOVE SEATTBL-NUMBER (SEAT-SUB)   TO SSEAT-NUMBER                  
072900        MOVE SEATTBL-ID (SEAT-SUB)       TO SSEAT-ID                      
073000        RELEASE SEAT-SORT-RECORD.                                         
073100*                                                                         
073200 0376-EXIT.                                                               
073300     EXIT.                                                                
073400*                                                                         
073500 0380-BUILD-SEAT-LIST-FROM-SORT-PARA.                                     
073600*                                                                         
073700*    RETURN PROCEDURE FOR THE SORT - READS THE SORTED WORK FILE           
073800*    BACK IN ASCENDING SEAT-NUMBER ORDER AND BUILDS THE COMMA-            
073900*    SEPARATED SEAT LIST CARRIED ON THE OFFER RECORD.                     
074000*                                                                         
074100     MOVE ZERO TO FOFFR-AVAIL-SEAT-COUNT.                                 
074200     MOVE SPACES TO FOFFR-SEAT-LIST.                                      
074300     MOVE "N" TO W-SORT-EOF-SWITCH.                                       
074400*                                                                         
074500     OPEN INPUT SEAT-WORK-FILE.                                           
074600     READ SEAT-WORK-FILE                                                  
074700        AT END MOVE "Y" TO W-SORT-EOF-SWITCH.                             
074800     PERFORM 0385-READ-ONE-WORK-SEAT-STEP                                 
074900        UNTIL SORT-END-OF-FILE                                            
075000           OR FOFFR-AVAIL-SEAT-COUNT NOT LESS THAN 40.                    
075100     CLOSE SEAT-WORK-FILE.                                                
075200*                                                                         
075300 0380-EXIT.                                                               
075400     EXIT.                                                                
075500*                                                                         
075600 0385-READ-ONE-WORK-SEAT-STEP.                                            
075700*                                                                         
075800*    READS ONE RECORD BACK FROM THE SORT AND APPENDS ITS SEAT             
075900*    NUMBER TO THE OFFER'S SEAT LIST FIELD.                               
076000*                                                                         
076100     ADD 1 TO FOFFR-AVAIL-SEAT-COUNT.                                     
076200     MOVE WSEAT-NUMBER TO                                                 
076300        FOFFR-SEAT-NO (FOFFR-AVAIL-SEAT-COUNT).                           
076400     READ SEAT-WORK-FILE                                                  
076500        AT END MOVE "Y" TO W-SORT-EOF-SWITCH                              
076600     END-READ.                                                            
076700*                                                                         
076800 0385-EXIT.                                                               
076900     EXIT.                                                                
077000*                                                                         
077100 0390-PRICE-AND-EMIT-OFFER-PARA.                                          
077200*                                                                         
077300*    COMPUTES THE OFFER PRICE FROM THE FLIGHT'S BASE FARE AND THE         
077400*    REQUESTED PASSENGER COUNT AND WRITES THE FLIGHT-OFFER-RECORD.        
077500*    THIS IS THE ONLY PARAGRAPH THAT WRITES TO FLIGHT-OFFER-FILE.         
077600*                                                                         
077700     COMPUTE W-TOTAL-PRICE ROUNDED =                                      
077800        SCHEDTBL-PRICE (W-CURR-SCHED-SUB)                                 
077900           * W-REQ-PASSENGER-COUNT.                                       
078000*                                                                         
078100*    ONLY THE OUTBOUND LEG IS EVER WRITTEN - A PRICED RETURN              
078200*    LEG FALLS THROUGH WITH NO WRITE WHEN W-LEG-IS-OUTPUT IS              
078300*    "N".  SEE CHANGE LOG 09/03/02.                                       
078400     IF W-LEG-IS-OUTPUT                                                   
078500        MOVE FLGHT-FOUND-CODE TO FOFFR-FLIGHT-CODE                        
078600        MOVE SCHEDTBL-ID (W-CURR-SCHED-SUB) TO FOFFR-SCHED-ID             
078700        MOVE SCHEDTBL-DEPART-TS (W-CURR-SCHED-SUB) TO                     
078800           FOFFR-DEPART-TS                                                
078900        MOVE SCHEDTBL-ARRIVE-TS (W-CURR-SCHED-SUB) TO                     
079000           FOFFR-ARRIVE-TS                                                
079100        MOVE SCHEDTBL-CURRENCY (W-CURR-SCHED-SUB) TO                      
079200           FOFFR-CURRENCY                                                 
079300        MOVE W-TOTAL-PRICE TO FOFFR-TOTAL-PRICE                           
079400        WRITE FLIGHT-OFFER-RECORD.                                        
079500*                                                                         
079600 0390-EXIT.                                                               
079700     EXIT.                                                                
079800*                                                                         
079900 0900-NO-FLIGHTS-FOUND-PARA.                                              
080000*                                                                         
080100*    LOGS A NO-FLIGHTS-FOUND MESSAGE TO THE OPERATOR CONSOLE WHEN         
080200*    A VALID REQUEST TURNED UP NO QUALIFYING SCHEDULE - ADDED PER         
080300*    REQUEST AIR-0131 SO THE OVERNIGHT RUN LOG SHOWS EMPTY                
080400*    SEARCHES, NOT JUST FAILURES.                                         
080500*                                                                         
080600     DISPLAY "FLIGHT-SEARCH - NO FLIGHTS FOUND FOR "                      
080700        W-REQ-ORIGIN-CODE " TO " W-REQ-DEST-CODE                          
080800        " ON " W-REQ-DEPART-DATE-STR.                                     
080900*                                                                         
081000 0900-EXIT.                                                               
081100     EXIT.                                                                
081200*                                                                         
081300 0990-REQUEST-INVALID-PARA.                                               
081400*                                                                         
081500*    LOGS AN INVALID-REQUEST MESSAGE TO THE OPERATOR CONSOLE WHEN         
081600*    THE EDIT IN 0310- REJECTS THE SEARCH REQUEST, AND SKIPS THE          
081700*    SCHEDULE SEARCH ENTIRELY.                                            
081800*                                                                         
081900     DISPLAY "FLIGHT-SEARCH - REQUEST REJECTED, EDIT FAILURE".            
082000*                                                                         
082100 0990-EXIT.                                                               
082200     EXIT.                                                                
082300*                                                                         
082400 COPY "PL-LOOK-FOR-AIRPORT-RECORD.CBL".                                   
