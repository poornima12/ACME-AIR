000100*                                                                         
000200*    FDFLGHT.CBL                                                          
000300*    Record layout for the flight reference file (FLIGHT-FILE).           
000400*    One row per scheduled route/carrier combination.  FLGHT-             
000500*    ORIGIN-ID and FLGHT-DEST-ID point at AIRPT-ID in AIRPORT-            
000600*    RECORD (FDAIRPT.CBL).                                                
000700*                                                                         
000800    FD  FLIGHT-FILE                                                       
000900        LABEL RECORDS ARE STANDARD.                                       
001000    01  FLIGHT-RECORD.                                                    
001100        05  FLGHT-ID                    PIC 9(9).                         
001200        05  FLGHT-CODE                  PIC X(6).                         
001300        05  FLGHT-ORIGIN-ID             PIC 9(9).                         
001400        05  FLGHT-DEST-ID               PIC 9(9).                         
001500        05  FLGHT-AIRLINE               PIC X(30).                        
001600        05  FILLER                      PIC X(7).                         
