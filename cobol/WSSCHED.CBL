000100*                                                                         
000200*    WSSCHED.CBL                                                          
000300*    SCHEDULE-TABLE - the flight-schedule reference file loaded           
000400*    into storage once at the start of a run, and the search              
000500*    arguments used by PL-LOOK-FOR-SCHEDULE-RECORD.CBL.                   
000600*    08/21/02, R.POSADA, AIR-0107.                                        
000700*                                                                         
000800    01  W-SCHEDULE-TABLE.                                                 
000900        05  SCHEDTBL-COUNT              PIC 9(4) COMP VALUE ZERO.         
001000        05  SCHEDTBL-ENTRY OCCURS 2000 TIMES.                             
001100            10  SCHEDTBL-ID             PIC 9(9).                         
001200            10  SCHEDTBL-FLIGHT-ID      PIC 9(9).                         
001300            10  SCHEDTBL-DEPART-TS      PIC X(19).                        
001400            10  SCHEDTBL-ARRIVE-TS      PIC X(19).                        
001500            10  SCHEDTBL-PRICE          PIC S9(8)V99 COMP-3.              
001600            10  SCHEDTBL-CURRENCY       PIC X(3).                         
001700            10  SCHEDTBL-TOTAL-SEATS    PIC 9(4).                         
001800    01  W-SCHED-SEARCH-AREA.                                              
001900        05  SCHED-SEARCH-ID             PIC 9(9).                         
002000        05  SCHED-FOUND-SUB             PIC 9(4) COMP.                    
002100        05  SCHED-SUB                   PIC 9(4) COMP.                    
002200        05  W-SCHED-FOUND-SWITCH       PIC X(1).                          
002300            88  SCHED-FOUND-RECORD              VALUE "Y".                
