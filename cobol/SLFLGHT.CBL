000100*                                                                         
000200*    SLFLGHT.CBL                                                          
000300*    FILE-CONTROL entry for the flight reference file.  Loaded            
000400*    once per run into FLIGHT-TABLE - see flight-search.cob.              
000500*    08/14/02, R.POSADA, TICKET AIR-0101.                                 
000600*                                                                         
000700    SELECT FLIGHT-FILE ASSIGN TO FLGHT-FL                                 
000800        ORGANIZATION IS LINE SEQUENTIAL                                   
000900        FILE STATUS IS W-FLGHT-FILE-STATUS.                               
