000100*                                                                         
000200*    FDBOOK.CBL                                                           
000300*    Record layout for the booking header file (BOOKING-FILE).            
000400*    One row per confirmed, cancelled, expired or refunded                
000500*    booking.  BOOK-REFERENCE is the 11-character public                  
000600*    confirmation code built by PLBKREF.CBL.                              
000700*                                                                         
000800    FD  BOOKING-FILE                                                      
000900        LABEL RECORDS ARE STANDARD.                                       
001000    01  BOOKING-RECORD.                                                   
001100        05  BOOK-ID                     PIC 9(9).                         
001200        05  BOOK-REFERENCE              PIC X(11).                        
001300        05  BOOK-SCHED-ID               PIC 9(9).                         
001400        05  BOOK-TIME-TS                PIC X(19).                        
001500        05  BOOK-STATUS                 PIC X(1).                         
001600            88  BOOK-CONFIRMED-STATUS           VALUE "C".                
001700            88  BOOK-CANCELLED-STATUS           VALUE "X".                
001800            88  BOOK-EXPIRED-STATUS             VALUE "E".                
001900            88  BOOK-REFUNDED-STATUS            VALUE "R".                
002000        05  FILLER                      PIC X(3).                         
