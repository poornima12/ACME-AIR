000100*                                                                         
000200*    FDSCHED.CBL                                                          
000300*    Record layout for the flight-schedule reference file                 
000400*    (SCHEDULE-FILE).  One row per dated departure of a flight.           
000500*    SCHED-DEPART-TS-R and SCHED-ARRIVE-TS-R redefine the raw             
000600*    timestamp strings into CCYY/MM/DD/HH/MM/SS pieces so the             
000700*    booking-window and sort edits can get at the date parts              
000800*    without an intrinsic function.  09/03/02, R.POSADA, AIR-0118.        
000900*                                                                         
001000    FD  SCHEDULE-FILE                                                     
001100        LABEL RECORDS ARE STANDARD.                                       
001200    01  SCHEDULE-RECORD.                                                  
001300        05  SCHED-ID                    PIC 9(9).                         
001400        05  SCHED-FLIGHT-ID             PIC 9(9).                         
001500        05  SCHED-DEPART-TS             PIC X(19).                        
001600        05  SCHED-ARRIVE-TS             PIC X(19).                        
001700        05  SCHED-PRICE                 PIC S9(8)V99 COMP-3.              
001800        05  SCHED-CURRENCY              PIC X(3).                         
001900        05  SCHED-TOTAL-SEATS           PIC 9(4).                         
002000        05  FILLER                      PIC X(5).                         
002100    01  SCHED-DEPART-TS-R REDEFINES SCHED-DEPART-TS.                      
002200        05  SCHED-DEP-CCYY              PIC 9(4).                         
002300        05  FILLER                      PIC X.                            
002400        05  SCHED-DEP-MM                PIC 9(2).                         
002500        05  FILLER                      PIC X.                            
002600        05  SCHED-DEP-DD                PIC 9(2).                         
002700        05  FILLER                      PIC X.                            
002800        05  SCHED-DEP-HH                PIC 9(2).                         
002900        05  FILLER                      PIC X.                            
003000        05  SCHED-DEP-MN                PIC 9(2).                         
003100        05  FILLER                      PIC X.                            
003200        05  SCHED-DEP-SS                PIC 9(2).                         
