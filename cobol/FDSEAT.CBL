000100*                                                                         
000200*    FDSEAT.CBL                                                           
000300*    Record layout for the seat inventory file (SEAT-FILE).  One          
000400*    row per physical seat on a scheduled departure.  SEAT-STATUS         
000500*    cycles A (available) -> L (locked) -> B (booked).                    
000600*                                                                         
000700    FD  SEAT-FILE                                                         
000800        LABEL RECORDS ARE STANDARD.                                       
000900    01  SEAT-RECORD.                                                      
001000        05  SEAT-ID                     PIC 9(9).                         
001100        05  SEAT-NUMBER                 PIC X(4).                         
001200        05  SEAT-SCHED-ID               PIC 9(9).                         
001300        05  SEAT-STATUS                 PIC X(1).                         
001400            88  SEAT-AVAILABLE                  VALUE "A".                
001500            88  SEAT-HELD-STATUS                VALUE "L".                
001600            88  SEAT-BOOKED-STATUS              VALUE "B".                
001700        05  FILLER                      PIC X(1).                         
