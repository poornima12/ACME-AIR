000100*                                                                         
000200*    SEAT-LOCK-SERVICE.                                                   
000300*    CALLED SUBPROGRAM - THE ONLY PROGRAM THAT TOUCHES THE                
000400*    SEAT-LOCK FILE.  W-LOCK-FUNCTION-CODE "L" REFRESHES OR               
000500*    CREATES ONE SEAT'S LOCK FOR THE CALLING SESSION; "R"                 
000600*    RELEASES EVERY ACTIVE LOCK THE SESSION HOLDS.  THE                   
000700*    CALLER OWNS THE SEAT-FILE ITSELF AND FLIPS SEAT STATUS               
000800*    ON ITS OWN SIDE OF THE CALL - THIS PROGRAM NEVER OPENS               
000900*    SEAT-FILE.                                                           
001000*                                                                         
001100*    CHANGE LOG.                                                          
001200*    09/03/02  R POSADA     ORIGINAL WRITE-UP, SPLIT OUT OF               
001300*                           BOOKING-CREATE SO THE LOCK FILE               
001400*                           HAS ONE WRITER.  REQUEST AIR-0118.            
001500*    09/10/02  R POSADA     ADDED THE OTHER-SESSION-HOLDS                 
001600*                           CHECK SO THE CALLER CAN TELL A                
001700*                           TAKEN SEAT FROM A FREE ONE.                   
001800*                           REQUEST AIR-0122.                             
001900*    09/24/02  T NAKASHIMA  ADDED THE RELEASE-FOR-SESSION                 
002000*                           FUNCTION CODE.  REQUEST AIR-0128.             
002100*                                                                         
002200 IDENTIFICATION DIVISION.                                                 
002300 PROGRAM-ID. seat-lock-service.                                           
002400 AUTHOR. R POSADA.                                                        
002500 INSTALLATION. ACME AIR DATA PROCESSING CENTER.                           
002600 DATE-WRITTEN. AUGUST 1988.                                               
002700 DATE-COMPILED.                                                           
002800 SECURITY. COMPANY CONFIDENTIAL - BATCH OPERATIONS USE ONLY.              
002900*                                                                         
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SPECIAL-NAMES.                                                           
003300     UPSI-0 ON  STATUS IS SL-RERUN-REQUESTED                              
003400            OFF STATUS IS SL-NOT-RERUN-REQUESTED.                         
003500*                                                                         
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     COPY "SLSLOCK.CBL".                                                  
003900*                                                                         
004000 DATA DIVISION.                                                           
004100 FILE SECTION.                                                            
004200     COPY "FDSLOCK.CBL".                                                  
004300*                                                                         
004400 WORKING-STORAGE SECTION.                                                 
004500*                                                                         
004600     COPY "WSSLOCK.CBL".                                                  
004700     COPY "WSTSTAMP.CBL".                                                 
004800*                                                                         
004900*                                                                         
005000*    STANDARD FILE-STATUS HOLD AREA - SEAT-LOCK-FILE IS THE ONLY          
005100*    FILE THIS PROGRAM OPENS.                                             
005200*                                                                         
005300 01  W-FILE-STATUS-AREA.                                                  
005400     05  W-SLOCK-FILE-STATUS        PIC X(2).                             
005500*                                                                         
005600*                                                                         
005700*    DRIVES THE STARTUP LOAD LOOP IN 0100-.                               
005800*                                                                         
005900 01  W-LOAD-EOF-SWITCH              PIC X(1).                             
006000     88  LOAD-END-OF-FILE                    VALUE "Y".                   
006100*                                                                         
006200*                                                                         
006300*    SET BY 0320- WHILE SCANNING W-LOCK-TABLE FOR THE REQUESTED           
006400*    SEAT, THEN TESTED BY 0300- TO DECIDE WHETHER TO REFUSE,              
006500*    REFRESH, OR INSERT.                                                  
006600*                                                                         
006700 01  W-LOCK-SEARCH-SWITCHES.                                              
006800     05  W-OTHER-HOLDS-SWITCH       PIC X(1).                             
006900         88  W-OTHER-SESSION-HOLDS-SEAT     VALUE "Y".                    
007000     05  W-OWN-LOCK-FOUND-SWITCH    PIC X(1).                             
007100         88  W-OWN-LOCK-FOUND              VALUE "Y".                     
007200 77  W-LOCK-SUB                     PIC 9(4) COMP.                        
007300 77  W-OTHER-LOCK-SUB               PIC 9(4) COMP.                        
007400 77  W-OWN-LOCK-SUB                 PIC 9(4) COMP.                        
007500*                                                                         
007600*    W-NEW-EXPIRY-STAMP IS THE TEN-MINUTES-FROM-NOW STAMP                 
007700*    PLTSTAMP.CBL'S 0200- PARAGRAPH BUILDS.  THE -R REDEFINES             
007800*    IS USED ONLY TO DRIVE THE OPERATOR DISPLAY WHEN A SEAT               
007900*    TURNS OUT TO BE HELD BY ANOTHER SESSION.                             
008000*                                                                         
008100 01  W-NEW-EXPIRY-AREA.                                                   
008200     05  W-NEW-EXPIRY-STAMP         PIC X(19).                            
008300 01  W-NEW-EXPIRY-STAMP-R REDEFINES W-NEW-EXPIRY-AREA.                    
008400     05  W-NEXP-CCYY                PIC 9(4).                             
008500     05  FILLER                      PIC X.                               
008600     05  W-NEXP-MM                  PIC 9(2).                             
008700     05  FILLER                      PIC X.                               
008800     05  W-NEXP-DD                  PIC 9(2).                             
008900     05  FILLER                      PIC X.                               
009000     05  W-NEXP-HH                  PIC 9(2).                             
009100     05  FILLER                      PIC X.                               
009200     05  W-NEXP-MN                  PIC 9(2).                             
009300     05  FILLER                      PIC X.                               
009400     05  W-NEXP-SS                  PIC 9(2).                             
009500*                                                                         
009600*                                                                         
009700*    THE FOUR PARAMETERS PASSED BY BOOKING-CREATE.  W-LOCK-               
009800*    FUNCTION-CODE SELECTS THE OPERATION, W-LOCK-RESULT-CODE IS           
009900*    THE ONLY FIELD THIS PROGRAM SETS BACK FOR THE CALLER.                
010000*                                                                         
010100 LINKAGE SECTION.                                                         
010200*                                                                         
010300 01  W-LOCK-FUNCTION-CODE                PIC X(1).                        
010400     88  FUNCTION-LOCK-ONE-SEAT                    VALUE "L".             
010500     88  FUNCTION-RELEASE-SESSION                  VALUE "R".             
010600 01  W-LOCK-SESSION-ID                   PIC X(36).                       
010700 01  W-LOCK-SEAT-ID                      PIC 9(9).                        
010800 01  W-LOCK-RESULT-CODE                  PIC X(1).                        
010900     88  LOCK-RESULT-OK                       VALUE "Y".                  
011000     88  LOCK-RESULT-TAKEN                    VALUE "N".                  
011100*                                                                         
011200 PROCEDURE DIVISION USING W-LOCK-FUNCTION-CODE W-LOCK-SESSION-ID          
011300     W-LOCK-SEAT-ID W-LOCK-RESULT-CODE.                                   
011400*                                                                         
011500 0010-MAIN-CONTROL-PARA.                                                  
011600*                                                                         
011700*    ONE CALL IS ONE LOCK OPERATION - LOADS THE LOCK TABLE,               
011800*    DISPATCHES ON W-LOCK-FUNCTION-CODE TO THE LOCK OR RELEASE            
011900*    PARAGRAPH, THEN REWRITES THE WHOLE FILE AND RETURNS TO THE           
012000*    CALLER.                                                              
012100*                                                                         
012200*                                                                         
012300*    RESULT DEFAULTS TO OK - ONLY THE OTHER-SESSION-HOLDS BRANCH          
012400*    IN 0300- EVER SETS IT BACK TO TAKEN.                                 
012500*                                                                         
012600     MOVE "Y" TO W-LOCK-RESULT-CODE.                                      
012700*                                                                         
012800     PERFORM 0100-OPEN-AND-LOAD-LOCK-TABLE-PARA THRU                      
012900        0100-EXIT.                                                        
013000     PERFORM 0100-GET-CURRENT-TIMESTAMP-PARA THRU 0100-EXIT.              
013100*                                                                         
013200     IF FUNCTION-LOCK-ONE-SEAT                                            
013300        PERFORM 0300-LOCK-ONE-SEAT-PARA THRU 0300-EXIT                    
013400     ELSE                                                                 
013500        PERFORM 0400-RELEASE-SESSION-LOCKS-PARA THRU                      
013600           0400-EXIT                                                      
013700     END-IF.                                                              
013800*                                                                         
013900     PERFORM 0900-REWRITE-LOCK-FILE-PARA THRU 0900-EXIT.                  
014000*                                                                         
014100     GOBACK.                                                              
014200*                                                                         
014300 0010-EXIT.                                                               
014400     EXIT.                                                                
014500*                                                                         
014600 0100-OPEN-AND-LOAD-LOCK-TABLE-PARA.                                      
014700*                                                                         
014800*    READS SEAT-LOCK-FILE COMPLETE INTO W-LOCK-TABLE AND                  
014900*    DETERMINES THE NEXT AVAILABLE LOCK ID - RELOADED FRESH ON            
015000*    EVERY CALL SINCE THIS PROGRAM DOES NOT STAY RESIDENT BETWEEN         
015100*    CALLS.                                                               
015200*                                                                         
015300     MOVE ZERO TO LOCKTBL-COUNT.                                          
015400     MOVE ZERO TO LOCKTBL-NEXT-ID.                                        
015500     MOVE "N" TO W-LOAD-EOF-SWITCH.                                       
015600     OPEN INPUT SEAT-LOCK-FILE.                                           
015700*                                                                         
015800     PERFORM 0105-LOAD-ONE-LOCK-STEP THRU 0105-EXIT                       
015900        UNTIL LOAD-END-OF-FILE.                                           
016000*                                                                         
016100     CLOSE SEAT-LOCK-FILE.                                                
016200     ADD 1 TO LOCKTBL-NEXT-ID.                                            
016300*                                                                         
016400 0100-EXIT.                                                               
016500     EXIT.                                                                
016600*                                                                         
016700 0105-LOAD-ONE-LOCK-STEP.                                                 
016800*                                                                         
016900*    MOVES ONE SEAT-LOCK-FILE RECORD INTO THE NEXT LOCKTBL-ENTRY          
017000*    SLOT AND READS THE NEXT RECORD AHEAD.                                
017100*                                                                         
017200     READ SEAT-LOCK-FILE                                                  
017300        AT END MOVE "Y" TO W-LOAD-EOF-SWITCH                              
017400        NOT AT END                                                        
017500           ADD 1 TO LOCKTBL-COUNT                                         
017600           MOVE LOCK-ID TO LOCKTBL-ID (LOCKTBL-COUNT)                     
017700           MOVE LOCK-SESSION-ID TO                                        
017800              LOCKTBL-SESSION-ID (LOCKTBL-COUNT)                          
017900           MOVE LOCK-SEAT-ID TO                                           
018000              LOCKTBL-SEAT-ID (LOCKTBL-COUNT)                             
018100           MOVE LOCK-LOCKED-TS TO                                         
018200              LOCKTBL-LOCKED-TS (LOCKTBL-COUNT)                           
018300           MOVE LOCK-EXPIRES-TS TO                                        
018400              LOCKTBL-EXPIRES-TS (LOCKTBL-COUNT)                          
018500           MOVE LOCK-STATUS TO                                            
018600              LOCKTBL-STATUS (LOCKTBL-COUNT)                              
018700           IF LOCK-ID GREATER THAN LOCKTBL-NEXT-ID                        
018800              MOVE LOCK-ID TO LOCKTBL-NEXT-ID.                            
018900*                                                                         
019000 0105-EXIT.                                                               
019100     EXIT.                                                                
019200*                                                                         
019300*    0300- IS THE REFRESH/CREATE-LOCK OPERATION.  THE EXPIRED-            
019400*    LOCK SWEEP FOR THIS SEAT RUNS FIRST, THEN THE OTHER-                 
019500*    SESSION CHECK, THEN A REFRESH OR A NEW ROW - IN THAT                 
019600*    ORDER, PER THE SEATLOCKSERVICE LIFECYCLE RULES.                      
019700*                                                                         
019800 0300-LOCK-ONE-SEAT-PARA.                                                 
019900*                                                                         
020000*    THE REFRESH/CREATE-LOCK OPERATION.  SWEEPS ANY EXPIRED LOCK          
020100*    ON THIS SEAT, CHECKS WHETHER ANOTHER SESSION CURRENTLY HOLDS         
020200*    IT, AND EITHER REFRESHES THE CALLER'S OWN LOCK OR INSERTS A          
020300*    NEW ONE.                                                             
020400*                                                                         
020500     MOVE 1 TO W-LOCK-SUB.                                                
020600     PERFORM 0310-SWEEP-EXPIRED-LOCK-STEP                                 
020700        UNTIL W-LOCK-SUB > LOCKTBL-COUNT.                                 
020800*                                                                         
020900     MOVE "N" TO W-OTHER-HOLDS-SWITCH.                                    
021000     MOVE "N" TO W-OWN-LOCK-FOUND-SWITCH.                                 
021100     MOVE 1 TO W-LOCK-SUB.                                                
021200     PERFORM 0320-CHECK-ONE-LOCK-OWNER-STEP                               
021300        UNTIL W-LOCK-SUB > LOCKTBL-COUNT.                                 
021400*                                                                         
021500*                                                                         
021600*    A TAKEN SEAT NEVER TOUCHES THE LOCK TABLE - THE CALLER SEES          
021700*    W-LOCK-RESULT-CODE OF N AND MUST NOT TRY AGAIN FOR THIS SEAT         
021800*    ON THIS REQUEST.                                                     
021900*                                                                         
022000     IF W-OTHER-SESSION-HOLDS-SEAT                                        
022100        MOVE "N" TO W-LOCK-RESULT-CODE                                    
022200        MOVE LOCKTBL-EXPIRES-TS (W-OTHER-LOCK-SUB) TO                     
022300           W-NEW-EXPIRY-STAMP                                             
022400        DISPLAY "SEAT-LOCK-SERVICE - SEAT " W-LOCK-SEAT-ID                
022500           " HELD BY ANOTHER SESSION UNTIL "                              
022600           W-NEXP-HH ":" W-NEXP-MN                                        
022700     ELSE                                                                 
022800        PERFORM 0200-ADD-10-MINUTES-PARA THRU 0200-EXIT                   
022900        MOVE WSTS-EXPIRY-STAMP TO W-NEW-EXPIRY-STAMP                      
023000        PERFORM 0330-REFRESH-OR-INSERT-LOCK-STEP THRU                     
023100           0330-EXIT                                                      
023200        MOVE "Y" TO W-LOCK-RESULT-CODE                                    
023300     END-IF.                                                              
023400*                                                                         
023500 0300-EXIT.                                                               
023600     EXIT.                                                                
023700*                                                                         
023800 0310-SWEEP-EXPIRED-LOCK-STEP.                                            
023900*                                                                         
024000*    MARKS ONE ACTIVE LOCK ON THE REQUESTED SEAT AS EXPIRED WHEN          
024100*    ITS EXPIRES-TS HAS ALREADY PASSED - AN EXPIRED LOCK IS               
024200*    TREATED AS FREE BY 0320- BELOW.                                      
024300*                                                                         
024400     MOVE LOCKTBL-EXPIRES-TS (W-LOCK-SUB) TO WSTS-COMPARE-A.              
024500     MOVE WSTS-NOW-STAMP TO WSTS-COMPARE-B.                               
024600     PERFORM 0300-COMPARE-TIMESTAMPS-PARA THRU 0300-EXIT.                 
024700*                                                                         
024800     IF LOCKTBL-SEAT-ID (W-LOCK-SUB) = W-LOCK-SEAT-ID                     
024900           AND LOCKTBL-ACTIVE (W-LOCK-SUB)                                
025000           AND WSTS-A-BEFORE-B                                            
025100        MOVE "E" TO LOCKTBL-STATUS (W-LOCK-SUB).                          
025200*                                                                         
025300     ADD 1 TO W-LOCK-SUB.                                                 
025400*                                                                         
025500 0310-EXIT.                                                               
025600     EXIT.                                                                
025700*                                                                         
025800 0320-CHECK-ONE-LOCK-OWNER-STEP.                                          
025900*                                                                         
026000*    TESTS ONE ACTIVE LOCK ON THE REQUESTED SEAT TO SEE WHETHER IT        
026100*    BELONGS TO THE CALLING SESSION OR TO SOME OTHER SESSION.             
026200*                                                                         
026300     IF LOCKTBL-SEAT-ID (W-LOCK-SUB) = W-LOCK-SEAT-ID                     
026400           AND LOCKTBL-ACTIVE (W-LOCK-SUB)                                
026500        IF LOCKTBL-SESSION-ID (W-LOCK-SUB) NOT =                          
026600              W-LOCK-SESSION-ID                                           
026700           MOVE "Y" TO W-OTHER-HOLDS-SWITCH                               
026800           MOVE W-LOCK-SUB TO W-OTHER-LOCK-SUB                            
026900        ELSE                                                              
027000           MOVE "Y" TO W-OWN-LOCK-FOUND-SWITCH                            
027100           MOVE W-LOCK-SUB TO W-OWN-LOCK-SUB                              
027200        END-IF                                                            
027300     END-IF.                                                              
027400*                                                                         
027500     ADD 1 TO W-LOCK-SUB.                                                 
027600*                                                                         
027700 0320-EXIT.                                                               
027800     EXIT.                                                                
027900*                                                                         
028000 0330-REFRESH-OR-INSERT-LOCK-STEP.                                        
028100*                                                                         
028200*    EXTENDS THE CALLER'S OWN EXISTING LOCK TO THE NEW EXPIRY             
028300*    STAMP, OR APPENDS A BRAND NEW ACTIVE LOCK ROW WHEN THE CALLER        
028400*    HELD NO LOCK ON THIS SEAT YET.                                       
028500*                                                                         
028600*                                                                         
028700*    A REFRESH ONLY MOVES THE EXPIRES-TS FORWARD - LOCKED-TS,             
028800*    SESSION-ID AND LOCK-ID ON AN EXISTING LOCK ARE NEVER CHANGED.        
028900*                                                                         
029000     IF W-OWN-LOCK-FOUND                                                  
029100        MOVE W-NEW-EXPIRY-STAMP TO                                        
029200           LOCKTBL-EXPIRES-TS (W-OWN-LOCK-SUB)                            
029300     ELSE                                                                 
029400        ADD 1 TO LOCKTBL-COUNT                                            
029500        MOVE LOCKTBL-NEXT-ID TO LOCKTBL-ID (LOCKTBL-COUNT)                
029600        ADD 1 TO LOCKTBL-NEXT-ID                                          
029700        MOVE W-LOCK-SESSION-ID TO                                         
029800           LOCKTBL-SESSION-ID (LOCKTBL-COUNT)                             
029900        MOVE W-LOCK-SEAT-ID TO                                            
030000           LOCKTBL-SEAT-ID (LOCKTBL-COUNT)                                
030100        MOVE WSTS-NOW-STAMP TO                                            
030200           LOCKTBL-LOCKED-TS (LOCKTBL-COUNT)                              
030300        MOVE W-NEW-EXPIRY-STAMP TO                                        
030400           LOCKTBL-EXPIRES-TS (LOCKTBL-COUNT)                             
030500        MOVE "A" TO LOCKTBL-STATUS (LOCKTBL-COUNT)                        
030600     END-IF.                                                              
030700*                                                                         
030800 0330-EXIT.                                                               
030900     EXIT.                                                                
031000*                                                                         
031100*    0400- IS THE RELEASE-LOCKS-FOR-SESSION OPERATION.  SEAT              
031200*    STATUS IS NOT TOUCHED HERE - THE CALLER ALREADY KNOWS,               
031300*    FROM ITS OWN REQUEST, WHETHER EACH SEAT IT IS RELEASING              
031400*    WENT ON TO BOOKED OR BACK TO AVAILABLE.                              
031500*                                                                         
031600 0400-RELEASE-SESSION-LOCKS-PARA.                                         
031700*                                                                         
031800*    THE RELEASE-LOCKS-FOR-SESSION OPERATION.  MARKS EVERY ACTIVE         
031900*    LOCK THIS SESSION HOLDS AS RELEASED - A SINGLE RELEASE CALL          
032000*    CLEARS ALL OF A SESSION'S LOCKS AT ONCE, NOT JUST ONE SEAT.          
032100*                                                                         
032200     MOVE 1 TO W-LOCK-SUB.                                                
032300*                                                                         
032400     PERFORM 0410-RELEASE-ONE-LOCK-STEP                                   
032500        UNTIL W-LOCK-SUB > LOCKTBL-COUNT.                                 
032600*                                                                         
032700 0400-EXIT.                                                               
032800     EXIT.                                                                
032900*                                                                         
033000 0410-RELEASE-ONE-LOCK-STEP.                                              
033100*                                                                         
033200*    MARKS ONE ACTIVE LOCK BELONGING TO THE CALLING SESSION AS            
033300*    RELEASED.                                                            
033400*                                                                         
033500     IF LOCKTBL-SESSION-ID (W-LOCK-SUB) = W-LOCK-SESSION-ID               
033600           AND LOCKTBL-ACTIVE (W-LOCK-SUB)                                
033700        MOVE "R" TO LOCKTBL-STATUS (W-LOCK-SUB).                          
033800*                                                                         
033900     ADD 1 TO W-LOCK-SUB.                                                 
034000*                                                                         
034100 0410-EXIT.                                                               
034200     EXIT.                                                                
034300*                                                                         
034400 0900-REWRITE-LOCK-FILE-PARA.                                             
034500*                                                                         
034600*    REWRITES SEAT-LOCK-FILE FROM W-LOCK-TABLE BEFORE RETURNING TO        
034700*    THE CALLER, SO THE NEXT CALL - EVEN FROM A DIFFERENT SESSION         
034800*    - SEES THIS CALL'S LOCK OR RELEASE.                                  
034900*                                                                         
035000*                                                                         
035100*    SEAT-LOCK-FILE IS NOT RELATIVE OR INDEXED, SO A FULL REWRITE         
035200*    ON EVERY CALL IS THE ONLY WAY TO PERSIST A STATUS CHANGE -           
035300*    SAME TECHNIQUE BOOKING-CREATE USES FOR SEAT-FILE.                    
035400*                                                                         
035500     OPEN OUTPUT SEAT-LOCK-FILE.                                          
035600     MOVE 1 TO W-LOCK-SUB.                                                
035700*                                                                         
035800     PERFORM 0905-WRITE-ONE-LOCK-STEP                                     
035900        UNTIL W-LOCK-SUB > LOCKTBL-COUNT.                                 
036000*                                                                         
036100     CLOSE SEAT-LOCK-FILE.                                                
036200*                                                                         
036300 0900-EXIT.                                                               
036400     EXIT.                                                                
036500*                                                                         
036600 0905-WRITE-ONE-LOCK-STEP.                                                
036700*                                                                         
036800*    REWRITES ONE SEAT-LOCK-FILE RECORD FROM ITS W-LOCK-TABLE             
036900*    ENTRY.                                                               
037000*                                                                         
037100     MOVE SPACES TO SEAT-LOCK-RECORD.                                     
037200     MOVE LOCKTBL-ID (W-LOCK-SUB) TO LOCK-ID.                             
037300     MOVE LOCKTBL-SESSION-ID (W-LOCK-SUB) TO                              
037400        LOCK-SESSION-ID.                                                  
037500     MOVE LOCKTBL-SEAT-ID (W-LOCK-SUB) TO LOCK-SEAT-ID.                   
037600     MOVE LOCKTBL-LOCKED-TS (W-LOCK-SUB) TO LOCK-LOCKED-TS.               
037700     MOVE LOCKTBL-EXPIRES-TS (W-LOCK-SUB) TO                              
037800        LOCK-EXPIRES-TS.                                                  
037900     MOVE LOCKTBL-STATUS (W-LOCK-SUB) TO LOCK-STATUS.                     
038000     WRITE SEAT-LOCK-RECORD.                                              
038100*                                                                         
038200     ADD 1 TO W-LOCK-SUB.                                                 
038300*                                                                         
038400 0905-EXIT.                                                               
038500     EXIT.                                                                
038600*                                                                         
038700     COPY "PLTSTAMP.CBL".                                                 
