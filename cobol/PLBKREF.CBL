000100*                                                                         
000200*    PLBKREF.CBL                                                          
000300*    BookingIdGenerator.  Builds the eleven-character public              
000400*    confirmation code stamped on BOOK-REFERENCE.  09/10/02,              
000500*    R.POSADA, AIR-0122.                                                  
000600*                                                                         
000700 0500-GENERATE-BOOKING-REFERENCE-PARA.                                    
000800                                                                          
000900     ACCEPT BKREF-RANDOM-SEED FROM TIME.                                  
001000     ADD 1 TO BKREF-SEQUENCE.                                             
001100     ADD BKREF-SEQUENCE TO BKREF-RANDOM-SEED.                             
001200                                                                          
001300     DIVIDE BKREF-RANDOM-SEED BY 10000                                    
001400        GIVING BKREF-QUOT REMAINDER BKREF-TIME-TAIL.                      
001500                                                                          
001600     MOVE "AIR"            TO BKREF-PREFIX.                               
001700     MOVE BKREF-TIME-TAIL  TO BKREF-TAIL-DIGITS.                          
001800                                                                          
001900     PERFORM 0510-PICK-RANDOM-CHAR-PARA THRU 0510-EXIT                    
002000        VARYING BKREF-COUNTER FROM 1 BY 1                                 
002100          UNTIL BKREF-COUNTER GREATER THAN 4.                             
002200                                                                          
002300 0500-EXIT.                                                               
002400     EXIT.                                                                
002500*                                                                         
002600 0510-PICK-RANDOM-CHAR-PARA.                                              
002700                                                                          
002800     COMPUTE BKREF-SCRATCH =                                              
002900        (BKREF-RANDOM-SEED * BKREF-COUNTER) + BKREF-SEQUENCE.             
003000                                                                          
003100     DIVIDE BKREF-SCRATCH BY 36                                           
003200        GIVING BKREF-QUOT REMAINDER BKREF-RAND-DIGIT.                     
003300                                                                          
003400     ADD 1 TO BKREF-RAND-DIGIT GIVING BKREF-CHAR-SUB.                     
003500                                                                          
003600     MOVE BKREF-ALPHANUM-CHAR (BKREF-CHAR-SUB)                            
003700       TO BKREF-TAIL-CHARS (BKREF-COUNTER:1).                             
003800                                                                          
003900 0510-EXIT.                                                               
004000     EXIT.                                                                
