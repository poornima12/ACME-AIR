000100*                                                                         
000200*    BOOKING-CREATE.                                                      
000300*    BUILDS A CONFIRMED BOOKING FROM ONE BOOKING-REQUEST LINE -           
000400*    RESOLVES PASSENGERS, MATCHES AND LOCKS SEATS, CHECKS FOR             
000500*    DUPLICATE BOOKINGS AND SCHEDULE CAPACITY, THEN POSTS THE             
000600*    BOOKING/BOOKING-ITEM/PAYMENT ROWS AND THE CONFIRMATION               
000700*    OUTPUT LINE.  ANY RULE FAILURE ROLLS THE WHOLE REQUEST               
000800*    BACK - NO PARTIAL BOOKING IS EVER LEFT STANDING.                     
000900*                                                                         
001000*    CHANGE LOG.                                                          
001100*    08/19/02  R POSADA     ORIGINAL WRITE-UP FOR THE ACME-AIR            
001200*                           RESERVATION BATCH SUITE.  REQUEST             
001300*                           AIR-0107.                                     
001400*    08/26/02  R POSADA     ADDED THE SEAT-LOCK CALL SEQUENCE             
001500*                           AND THE ALL-OR-NOTHING ROLLBACK ON            
001600*                           A PARTIAL SEAT FAILURE.  REQUEST              
001700*                           AIR-0112.                                     
001800*    09/03/02  W ECHOLS     ADDED THE DEPARTED/BOOKING-WINDOW             
001900*                           EDIT USING THE NEW PLTSTAMP.CBL               
002000*                           TIMESTAMP PARAGRAPHS.  REQUEST                
002100*                           AIR-0118.                                     
002200*    09/10/02  R POSADA     ADDED PLBKREF.CBL BOOKING REFERENCE           
002300*                           GENERATION AND THE SEAT-NUMBER                
002400*                           PATTERN EDIT.  REQUEST AIR-0122.              
002500*    09/18/02  T NAKASHIMA  ADDED THE DUPLICATE-CONFIRMED-                
002600*                           BOOKING AND SCHEDULE-CAPACITY                 
002700*                           EDITS.  REQUEST AIR-0126.                     
002800*    09/30/02  L FIGUEROA   ADDED RUN SUMMARY COUNTS TO THE               
002900*                           OPERATOR LOG AT END OF JOB.  REQUEST          
003000*                           AIR-0131.                                     
003100*                                                                         
003200 IDENTIFICATION DIVISION.                                                 
003300 PROGRAM-ID. booking-create.                                              
003400 AUTHOR. R POSADA.                                                        
003500 INSTALLATION. ACME AIR DATA PROCESSING CENTER.                           
003600 DATE-WRITTEN. AUGUST 1988.                                               
003700 DATE-COMPILED.                                                           
003800 SECURITY. COMPANY CONFIDENTIAL - BATCH OPERATIONS USE ONLY.              
003900*                                                                         
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     UPSI-0 ON  STATUS IS BK-RERUN-REQUESTED                              
004400            OFF STATUS IS BK-NOT-RERUN-REQUESTED                          
004500     CLASS "ALPHA-UPPER-CODE" IS "A" THRU "Z".                            
004600*                                                                         
004700 INPUT-OUTPUT SECTION.                                                    
004800*                                                                         
004900*    THE NINE SELECT ENTRIES BELOW ARE ALL COPYBOOKS SHARED WITH          
005000*    FLIGHT-SEARCH AND SEAT-LOCK-SERVICE SO THE THREE STEPS NEVER         
005100*    DISAGREE ON A FILE'S ASSIGN-TO NAME.                                 
005200*                                                                         
005300 FILE-CONTROL.                                                            
005400     COPY "SLBKREQ.CBL".                                                  
005500     COPY "SLFLGHT.CBL".                                                  
005600     COPY "SLSCHED.CBL".                                                  
005700     COPY "SLSEAT.CBL".                                                   
005800     COPY "SLPASS.CBL".                                                   
005900     COPY "SLBOOK.CBL".                                                   
006000     COPY "SLBKITM.CBL".                                                  
006100     COPY "SLPAYMT.CBL".                                                  
006200     COPY "SLBKCNF.CBL".                                                  
006300*                                                                         
006400 DATA DIVISION.                                                           
006500*                                                                         
006600*    RECORD LAYOUTS FOR THE SAME NINE FILES, AGAIN SHARED VIA             
006700*    COPYBOOK WITH THE OTHER TWO STEPS IN THE SUITE.                      
006800*                                                                         
006900 FILE SECTION.                                                            
007000     COPY "FDBKREQ.CBL".                                                  
007100     COPY "FDFLGHT.CBL".                                                  
007200     COPY "FDSCHED.CBL".                                                  
007300     COPY "FDSEAT.CBL".                                                   
007400     COPY "FDPASS.CBL".                                                   
007500     COPY "FDBOOK.CBL".                                                   
007600     COPY "FDBKITM.CBL".                                                  
007700     COPY "FDPAYMT.CBL".                                                  
007800     COPY "FDBKCNF.CBL".                                                  
007900*                                                                         
008000 WORKING-STORAGE SECTION.                                                 
008100*                                                                         
008200*                                                                         
008300*    TABLE COPYBOOKS LOADED ONCE AT STARTUP BY SECTION 0100-              
008400*    BELOW, THEN HELD IN STORAGE FOR THE LIFE OF THE RUN.                 
008500*                                                                         
008600     COPY "WSFLGHT.CBL".                                                  
008700     COPY "WSSCHED.CBL".                                                  
008800     COPY "WSSEAT.CBL".                                                   
008900     COPY "WSTSTAMP.CBL".                                                 
009000     COPY "WSBKREF.CBL".                                                  
009100     COPY "WSSEATN.CBL".                                                  
009200*                                                                         
009300*                                                                         
009400*    ONE STATUS FIELD PER FILE, CHECKED AFTER EVERY                       
009500*    OPEN/READ/WRITE/REWRITE SO A BAD STATUS NEVER PASSES                 
009600*    UNNOTICED.                                                           
009700*                                                                         
009800 01  W-FILE-STATUS-AREA.                                                  
009900     05  W-BKREQ-FILE-STATUS        PIC X(2).                             
010000     05  W-FLGHT-FILE-STATUS        PIC X(2).                             
010100     05  W-SCHED-FILE-STATUS        PIC X(2).                             
010200     05  W-SEAT-FILE-STATUS         PIC X(2).                             
010300     05  W-PASS-FILE-STATUS         PIC X(2).                             
010400     05  W-BOOK-FILE-STATUS         PIC X(2).                             
010500     05  W-BKITM-FILE-STATUS        PIC X(2).                             
010600     05  W-PAYMT-FILE-STATUS        PIC X(2).                             
010700     05  W-BKCNF-FILE-STATUS        PIC X(2).                             
010800*                                                                         
010900*                                                                         
011000*    W-BKREQ-EOF-SWITCH DRIVES THE MAIN PROCESSING LOOP IN 0010-;         
011100*    W-LOAD-EOF-SWITCH IS REUSED ACROSS ALL SEVEN TABLE-LOAD              
011200*    PARAGRAPHS IN SECTION 0100-.                                         
011300*                                                                         
011400 01  W-EOF-SWITCHES.                                                      
011500     05  W-BKREQ-EOF-SWITCH         PIC X(1).                             
011600         88  BKREQ-END-OF-FILE              VALUE "Y".                    
011700     05  W-LOAD-EOF-SWITCH          PIC X(1).                             
011800         88  LOAD-END-OF-FILE                VALUE "Y".                   
011900*                                                                         
012000*    W-PASSENGER-TABLE HOLDS EVERY PASSENGER ON FILE PLUS ANY             
012100*    ADDED SO FAR THIS RUN, SO THE EMAIL-COLLISION EDIT SEES              
012200*    PASSENGERS CREATED BY EARLIER REQUESTS IN THE SAME RUN.              
012300*                                                                         
012400 01  W-PASSENGER-TABLE.                                                   
012500     05  PASSTBL-COUNT               PIC 9(5) COMP VALUE ZERO.            
012600     05  PASSTBL-ENTRY OCCURS 6000 TIMES.                                 
012700         10  PASSTBL-ID              PIC 9(9).                            
012800         10  PASSTBL-FIRST-NAME      PIC X(30).                           
012900         10  PASSTBL-LAST-NAME       PIC X(30).                           
013000         10  PASSTBL-EMAIL           PIC X(60).                           
013100         10  PASSTBL-PASSPORT-NO     PIC X(20).                           
013200 01  W-PASS-SEARCH-AREA.                                                  
013300     05  PASS-SEARCH-EMAIL           PIC X(60).                           
013400     05  PASS-FOUND-SUB              PIC 9(5) COMP.                       
013500     05  PASS-SUB                    PIC 9(5) COMP.                       
013600     05  W-PASS-FOUND-SWITCH        PIC X(1).                             
013700         88  PASS-FOUND-RECORD              VALUE "Y".                    
013800*                                                                         
013900*    W-BOOK-TABLE AND W-BKITM-TABLE ARE THE IN-STORAGE COPIES             
014000*    USED FOR THE DUPLICATE-BOOKING AND CAPACITY EDITS - BOTH             
014100*    GROW AS THIS RUN POSTS NEW BOOKINGS, SO A LATER REQUEST ON           
014200*    THE SAME SCHEDULE SEES AN EARLIER REQUEST'S CONFIRMATION.            
014300*                                                                         
014400 01  W-BOOK-TABLE.                                                        
014500     05  BOOKTBL-COUNT               PIC 9(5) COMP VALUE ZERO.            
014600     05  BOOKTBL-ENTRY OCCURS 4000 TIMES.                                 
014700         10  BOOKTBL-ID              PIC 9(9).                            
014800         10  BOOKTBL-SCHED-ID        PIC 9(9).                            
014900         10  BOOKTBL-STATUS          PIC X(1).                            
015000             88  BOOKTBL-CONFIRMED           VALUE "C".                   
015100 01  W-BKITM-TABLE.                                                       
015200     05  BKITMTBL-COUNT              PIC 9(5) COMP VALUE ZERO.            
015300     05  BKITMTBL-ENTRY OCCURS 12000 TIMES.                               
015400         10  BKITMTBL-BOOK-ID        PIC 9(9).                            
015500         10  BKITMTBL-PASS-ID        PIC 9(9).                            
015600         10  BKITMTBL-SEAT-ID        PIC 9(9).                            
015700     05  BKITM-SUB                   PIC 9(5) COMP.                       
015800     05  BOOK-SUB                    PIC 9(5) COMP.                       
015900     05  W-BOOK-FOUND-SWITCH        PIC X(1).                             
016000         88  BOOK-FOUND-RECORD              VALUE "Y".                    
016100*                                                                         
016200*                                                                         
016300*    NEXT-AVAILABLE-ID COUNTERS FOR EVERY FILE THIS STEP CAN WRITE        
016400*    TO.  EACH IS SET ONCE AT STARTUP AND INCREMENTED AS NEW ROWS         
016500*    ARE POSTED DURING THE RUN.                                           
016600*                                                                         
016700 01  W-NEXT-ID-COUNTERS.                                                  
016800     05  W-NEXT-BOOK-ID             PIC 9(9) COMP.                        
016900     05  W-NEXT-ITEM-ID             PIC 9(9) COMP.                        
017000     05  W-NEXT-PAY-ID              PIC 9(9) COMP.                        
017100     05  W-NEXT-PASS-ID             PIC 9(9) COMP.                        
017200 01  W-NEXT-ID-COUNTERS-R REDEFINES W-NEXT-ID-COUNTERS.                   
017300     05  W-NEXT-ID-COMBINED-TOTAL   PIC 9(36) COMP.                       
017400*                                                                         
017500 01  W-REQUEST-EDIT-AREA.                                                 
017600     05  W-REQUEST-STATUS-SWITCH    PIC X(1).                             
017700         88  W-REQUEST-OK                   VALUE "Y".                    
017800         88  W-REQUEST-FAILED               VALUE "N".                    
017900     05  W-PASS-SUB                 PIC 9(2) COMP.                        
018000     05  W-DUP-SUB                  PIC 9(2) COMP.                        
018100     05  W-SAVE-PASSTBL-COUNT       PIC 9(5) COMP.                        
018200     05  W-TARGET-SCHED-SUB         PIC 9(4) COMP.                        
018300     05  W-TARGET-TOTAL-SEATS       PIC 9(4).                             
018400     05  W-REQUESTED-SEAT-COUNT     PIC 9(1) COMP.                        
018500     05  W-CONFIRMED-SEAT-COUNT     PIC 9(4) COMP.                        
018600     05  W-REMAINING-CAPACITY       PIC S9(4).                            
018700*                                                                         
018800*                                                                         
018900*    HOLDS THE RESULT OF THE SEAT-MATCHING STEP 0340- FOR UP TO           
019000*    THREE REQUESTED SEATS - THIS CARRIER LIMITS A SINGLE BOOKING         
019100*    REQUEST TO THREE PASSENGERS.                                         
019200*                                                                         
019300 01  W-MATCHED-SEAT-AREA.                                                 
019400     05  W-MATCHED-SEAT OCCURS 3 TIMES.                                   
019500         10  W-MSEAT-ID             PIC 9(9).                             
019600         10  W-MSEAT-SUB            PIC 9(4) COMP.                        
019700         10  W-MSEAT-NUMBER         PIC X(4).                             
019800*                                                                         
019900*                                                                         
020000*    TRACKS WHICH SEATS THIS REQUEST HAS SUCCESSFULLY LOCKED SO           
020100*    FAR, SO 0900- KNOWS EXACTLY WHICH LOCKS TO RELEASE IF A LATER        
020200*    SEAT IN THE SAME REQUEST FAILS.                                      
020300*                                                                         
020400 01  W-LOCKED-SEAT-AREA.                                                  
020500     05  W-LOCKED-SEAT-COUNT        PIC 9(1) COMP VALUE ZERO.             
020600     05  W-LOCKED-SEAT OCCURS 3 TIMES.                                    
020700         10  W-LOCKED-SEAT-ID       PIC 9(9).                             
020800         10  W-LOCKED-SEAT-SUB      PIC 9(4) COMP.                        
020900*                                                                         
021000*                                                                         
021100*    THE CUTOFF TIMESTAMP BUILT BY 0325- FROM THE TARGET                  
021200*    SCHEDULE'S DEPART DATE/TIME LESS THIS CARRIER'S BOOKING-             
021300*    WINDOW MINUTES.                                                      
021400*                                                                         
021500 01  W-BOOKING-WINDOW-AREA.                                               
021600     05  W-CUTOFF-STAMP             PIC X(19).                            
021700 01  W-CUTOFF-STAMP-R REDEFINES W-BOOKING-WINDOW-AREA.                    
021800     05  W-CUTOFF-CCYY              PIC 9(4).                             
021900     05  FILLER                      PIC X.                               
022000     05  W-CUTOFF-MM                PIC 9(2).                             
022100     05  FILLER                      PIC X.                               
022200     05  W-CUTOFF-DD                PIC 9(2).                             
022300     05  FILLER                      PIC X.                               
022400     05  W-CUTOFF-HH                PIC 9(2).                             
022500     05  FILLER                      PIC X.                               
022600     05  W-CUTOFF-MN                PIC 9(2).                             
022700     05  FILLER                      PIC X.                               
022800     05  W-CUTOFF-SS                PIC 9(2).                             
022900*                                                                         
023000*    W-LOCK-FUNCTION-CODE "L" ASKS SEAT-LOCK-SERVICE TO REFRESH OR        
023100*    CREATE ONE SEAT'S LOCK; "R" ASKS IT TO RELEASE EVERY                 
023200*    ACTIVE LOCK THIS SESSION HOLDS.  SEE PLTSTAMP.CBL.                   
023300*                                                                         
023400 01  W-LOCK-SERVICE-LINKAGE-AREA.                                         
023500     05  W-LOCK-FUNCTION-CODE            PIC X(1).                        
023600         88  FUNCTION-LOCK-ONE-SEAT                VALUE "L".             
023700         88  FUNCTION-RELEASE-SESSION               VALUE "R".            
023800     05  W-LOCK-SESSION-ID               PIC X(36).                       
023900     05  W-LOCK-SEAT-ID                  PIC 9(9).                        
024000     05  W-LOCK-RESULT-CODE              PIC X(1).                        
024100         88  LOCK-RESULT-OK                    VALUE "Y".                 
024200         88  LOCK-RESULT-TAKEN                 VALUE "N".                 
024300*                                                                         
024400*                                                                         
024500*    RUN SUMMARY COUNTERS DISPLAYED TO THE OPERATOR LOG AT END OF         
024600*    JOB BY 0990- - ADDED PER REQUEST AIR-0131.                           
024700*                                                                         
024800 01  W-MISC-COUNTERS.                                                     
024900     05  W-REQUESTS-READ-COUNT      PIC 9(7) COMP VALUE ZERO.             
025000     05  W-REQUESTS-CONFIRMED-COUNT PIC 9(7) COMP VALUE ZERO.             
025100     05  W-REQUESTS-REJECTED-COUNT  PIC 9(7) COMP VALUE ZERO.             
025200 01  W-MISC-COUNTERS-R REDEFINES W-MISC-COUNTERS.                         
025300     05  W-MISC-COUNTERS-COMBINED   PIC 9(21) COMP.                       
025400*                                                                         
025500*                                                                         
025600*    0010 THRU 0099 IS MAIN CONTROL AND STARTUP TABLE LOADING.            
025700*    0100 THRU 0199 IS THE SEVEN TABLE-LOAD PARAGRAPHS.                   
025800*    0200 THRU 0425 IS ONE REQUEST'S EDITS AND POSTING, IN THE            
025900*    ORDER THE BUSINESS RULES MUST FIRE.                                  
026000*    0600 THRU 0675 IS TABLE-SEARCH HELPERS SHARED ACROSS THE             
026100*    EDITS.                                                               
026200*    0900 UP IS ABORT/ROLLBACK AND END-OF-RUN CLEANUP.                    
026300*                                                                         
026400 PROCEDURE DIVISION.                                                      
026500*                                                                         
026600 0010-MAIN-CONTROL-PARA.                                                  
026700*                                                                         
026800*    TOP OF THE STEP.  LOADS EVERY TABLE THIS STEP NEEDS FOR ITS          
026900*    EDITS, DRIVES THE BOOKING-REQUEST FILE ONE LINE AT A TIME,           
027000*    THEN REWRITES THE SEAT FILE ONCE AT END OF RUN WITH EVERY            
027100*    SEAT STATUS CHANGE MADE DURING THE RUN.                              
027200*                                                                         
027300     PERFORM 0100-OPEN-FILES-AND-LOAD-TABLES-PARA THRU                    
027400        0100-EXIT.                                                        
027500     PERFORM 0200-READ-BOOKING-REQUEST-NEXT-PARA THRU                     
027600        0200-EXIT.                                                        
027700*                                                                         
027800     PERFORM 0300-PROCESS-ONE-REQUEST-PARA THRU 0300-EXIT                 
027900        UNTIL BKREQ-END-OF-FILE.                                          
028000*                                                                         
028100     PERFORM 0950-REWRITE-SEAT-FILE-PARA THRU 0950-EXIT.                  
028200     PERFORM 0990-CLOSE-FILES-AND-LOG-SUMMARY-PARA THRU                   
028300        0990-EXIT.                                                        
028400*                                                                         
028500     STOP RUN.                                                            
028600*                                                                         
028700 0010-EXIT.                                                               
028800     EXIT.                                                                
028900*                                                                         
029000 0100-OPEN-FILES-AND-LOAD-TABLES-PARA.                                    
029100*                                                                         
029200*    OPENS ALL NINE FILES AND CALLS THE SEVEN TABLE-LOAD                  
029300*    PARAGRAPHS BELOW.                                                    
029400*    FLIGHT/SCHEDULE/SEAT/PASSENGER/BOOKING/BOOKING-ITEM ARE ALL          
029500*    LOADED COMPLETE SO THE EDITS IN 0310- THROUGH 0375- NEVER            
029600*    NEED A KEYED RE-READ MID-REQUEST.                                    
029700*                                                                         
029800     OPEN INPUT BOOKING-REQUEST-FILE.                                     
029900     OPEN OUTPUT BOOKING-CONFIRM-FILE.                                    
030000*                                                                         
030100     PERFORM 0110-LOAD-FLIGHT-TABLE-PARA THRU 0110-EXIT.                  
030200     PERFORM 0120-LOAD-SCHEDULE-TABLE-PARA THRU 0120-EXIT.                
030300     PERFORM 0130-LOAD-SEAT-TABLE-PARA THRU 0130-EXIT.                    
030400     PERFORM 0140-LOAD-PASSENGER-TABLE-PARA THRU 0140-EXIT.               
030500     PERFORM 0150-LOAD-BOOKING-TABLE-PARA THRU 0150-EXIT.                 
030600     PERFORM 0160-LOAD-BOOKING-ITEM-TABLE-PARA THRU 0160-EXIT.            
030700     PERFORM 0170-DETERMINE-NEXT-PAYMENT-ID-PARA THRU                     
030800        0170-EXIT.                                                        
030900*                                                                         
031000     OPEN EXTEND PASSENGER-FILE.                                          
031100     OPEN EXTEND BOOKING-FILE.                                            
031200     OPEN EXTEND BOOKING-ITEM-FILE.                                       
031300     OPEN EXTEND PAYMENT-FILE.                                            
031400*                                                                         
031500 0100-EXIT.                                                               
031600     EXIT.                                                                
031700*                                                                         
031800 0110-LOAD-FLIGHT-TABLE-PARA.                                             
031900*                                                                         
032000*    READS FLIGHT-FILE COMPLETE INTO W-FLIGHT-TABLE - SAME TABLE          
032100*    SHAPE AS THE FLIGHT-SEARCH STEP USES, BUILT FRESH HERE SINCE         
032200*    THE TWO STEPS DO NOT SHARE STORAGE.                                  
032300*                                                                         
032400     MOVE ZERO TO FLGHT-TABLE-COUNT.                                      
032500     MOVE "N" TO W-LOAD-EOF-SWITCH.                                       
032600     OPEN INPUT FLIGHT-FILE.                                              
032700*                                                                         
032800     PERFORM 0115-LOAD-ONE-FLIGHT-STEP THRU 0115-EXIT                     
032900        UNTIL LOAD-END-OF-FILE.                                           
033000*                                                                         
033100     CLOSE FLIGHT-FILE.                                                   
033200*                                                                         
033300 0110-EXIT.                                                               
033400     EXIT.                                                                
033500*                                                                         
033600 0115-LOAD-ONE-FLIGHT-STEP.                                               
033700*                                                                         
033800*    MOVES ONE FLIGHT-FILE RECORD INTO THE NEXT FLGHTTBL-ENTRY            
033900*    SLOT AND READS THE NEXT RECORD AHEAD.                                
034000*                                                                         
034100     READ FLIGHT-FILE                                                     
034200        AT END MOVE "Y" TO W-LOAD-EOF-SWITCH                              
034300        NOT AT END                                                        
034400           ADD 1 TO FLGHT-TABLE-COUNT                                     
034500           MOVE FLGHT-ID TO FLTBL-ID (FLGHT-TABLE-COUNT)                  
034600           MOVE FLGHT-CODE TO                                             
034700              FLTBL-CODE (FLGHT-TABLE-COUNT)                              
034800           MOVE FLGHT-ORIGIN-ID TO                                        
034900              FLTBL-ORIGIN-ID (FLGHT-TABLE-COUNT)                         
035000           MOVE FLGHT-DEST-ID TO                                          
035100              FLTBL-DEST-ID (FLGHT-TABLE-COUNT)                           
035200           MOVE FLGHT-AIRLINE TO                                          
035300              FLTBL-AIRLINE (FLGHT-TABLE-COUNT).                          
035400*                                                                         
035500 0115-EXIT.                                                               
035600     EXIT.                                                                
035700*                                                                         
035800 0120-LOAD-SCHEDULE-TABLE-PARA.                                           
035900*                                                                         
036000*    READS SCHEDULE-FILE COMPLETE INTO W-SCHEDULE-TABLE.  0320-           
036100*    SCANS THIS TABLE TO RESOLVE THE REQUEST'S FLIGHT/DATE PAIR TO        
036200*    A SCHEDULE ID BEFORE ANY SEAT WORK STARTS.                           
036300*                                                                         
036400     MOVE ZERO TO SCHEDTBL-COUNT.                                         
036500     MOVE "N" TO W-LOAD-EOF-SWITCH.                                       
036600     OPEN INPUT SCHEDULE-FILE.                                            
036700*                                                                         
036800     PERFORM 0125-LOAD-ONE-SCHEDULE-STEP THRU 0125-EXIT                   
036900        UNTIL LOAD-END-OF-FILE.                                           
037000*                                                                         
037100     CLOSE SCHEDULE-FILE.                                                 
037200*                                                                         
037300 0120-EXIT.                                                               
037400     EXIT.                                                                
037500*                                                                         
037600 0125-LOAD-ONE-SCHEDULE-STEP.                                             
037700*                                                                         
037800*    MOVES ONE SCHEDULE-FILE RECORD INTO THE NEXT SCHEDTBL-ENTRY          
037900*    SLOT AND READS THE NEXT RECORD AHEAD.                                
038000*                                                                         
038100     READ SCHEDULE-FILE                                                   
038200        AT END MOVE "Y" TO W-LOAD-EOF-SWITCH                              
038300        NOT AT END                                                        
038400           ADD 1 TO SCHEDTBL-COUNT                                        
038500           MOVE SCHED-ID TO SCHEDTBL-ID (SCHEDTBL-COUNT)                  
038600           MOVE SCHED-FLIGHT-ID TO                                        
038700              SCHEDTBL-FLIGHT-ID (SCHEDTBL-COUNT)                         
038800           MOVE SCHED-DEPART-TS TO                                        
038900              SCHEDTBL-DEPART-TS (SCHEDTBL-COUNT)                         
039000           MOVE SCHED-ARRIVE-TS TO                                        
039100              SCHEDTBL-ARRIVE-TS (SCHEDTBL-COUNT)                         
039200           MOVE SCHED-PRICE TO                                            
039300              SCHEDTBL-PRICE (SCHEDTBL-COUNT)                             
039400           MOVE SCHED-CURRENCY TO                                         
039500              SCHEDTBL-CURRENCY (SCHEDTBL-COUNT)                          
039600           MOVE SCHED-TOTAL-SEATS TO                                      
039700              SCHEDTBL-TOTAL-SEATS (SCHEDTBL-COUNT).                      
039800*                                                                         
039900 0125-EXIT.                                                               
040000     EXIT.                                                                
040100*                                                                         
040200 0130-LOAD-SEAT-TABLE-PARA.                                               
040300*                                                                         
040400*    READS SEAT-FILE COMPLETE INTO W-SEAT-TABLE.  THIS IS THE SAME        
040500*    TABLE A CONFIRMED BOOKING UPDATES IN STORAGE AND 0950- WRITES        
040600*    BACK TO DISK ONCE AT END OF RUN - SEE CHANGE LOG 08/26/02.           
040700*                                                                         
040800     MOVE ZERO TO SEATTBL-COUNT.                                          
040900     MOVE "N" TO W-LOAD-EOF-SWITCH.                                       
041000     OPEN INPUT SEAT-FILE.                                                
041100*                                                                         
041200     PERFORM 0135-LOAD-ONE-SEAT-STEP THRU 0135-EXIT                       
041300        UNTIL LOAD-END-OF-FILE.                                           
041400*                                                                         
041500     CLOSE SEAT-FILE.                                                     
041600*                                                                         
041700 0130-EXIT.                                                               
041800     EXIT.                                                                
041900*                                                                         
042000 0135-LOAD-ONE-SEAT-STEP.                                                 
042100*                                                                         
042200*    MOVES ONE SEAT-FILE RECORD INTO THE NEXT SEATTBL-ENTRY SLOT          
042300*    AND READS THE NEXT RECORD AHEAD.                                     
042400*                                                                         
042500     READ SEAT-FILE                                                       
042600        AT END MOVE "Y" TO W-LOAD-EOF-SWITCH                              
042700        NOT AT END                                                        
042800           ADD 1 TO SEATTBL-COUNT                                         
042900           MOVE SEAT-ID TO SEATTBL-ID (SEATTBL-COUNT)                     
043000           MOVE SEAT-NUMBER TO                                            
043100              SEATTBL-NUMBER (SEATTBL-COUNT)                              
043200           MOVE SEAT-SCHED-ID TO                                          
043300              SEATTBL-SCHED-ID (SEATTBL-COUNT)                            
043400           MOVE SEAT-STATUS TO                                            
043500              SEATTBL-STATUS (SEATTBL-COUNT).                             
043600*                                                                         
043700 0135-EXIT.                                                               
043800     EXIT.                                                                
043900*                                                                         
044000 0140-LOAD-PASSENGER-TABLE-PARA.                                          
044100*                                                                         
044200*    READS PASSENGER-FILE COMPLETE INTO W-PASSENGER-TABLE.  NEW           
044300*    PASSENGERS CREATED DURING THIS RUN ARE APPENDED TO THE SAME          
044400*    TABLE IN 0335- SO A LATER REQUEST CAN FIND THEM BY EMAIL.            
044500*                                                                         
044600     MOVE ZERO TO PASSTBL-COUNT.                                          
044700     MOVE "N" TO W-LOAD-EOF-SWITCH.                                       
044800     OPEN INPUT PASSENGER-FILE.                                           
044900*                                                                         
045000     PERFORM 0145-LOAD-ONE-PASSENGER-STEP THRU 0145-EXIT                  
045100        UNTIL LOAD-END-OF-FILE.                                           
045200*                                                                         
045300     CLOSE PASSENGER-FILE.                                                
045400     MOVE PASSTBL-COUNT TO W-NEXT-PASS-ID.                                
045500     ADD 1 TO W-NEXT-PASS-ID.                                             
045600*                                                                         
045700 0140-EXIT.                                                               
045800     EXIT.                                                                
045900*                                                                         
046000 0145-LOAD-ONE-PASSENGER-STEP.                                            
046100*                                                                         
046200*    MOVES ONE PASSENGER-FILE RECORD INTO THE NEXT PASSTBL-ENTRY          
046300*    SLOT AND READS THE NEXT RECORD AHEAD.                                
046400*                                                                         
046500     READ PASSENGER-FILE                                                  
046600        AT END MOVE "Y" TO W-LOAD-EOF-SWITCH                              
046700        NOT AT END                                                        
046800           ADD 1 TO PASSTBL-COUNT                                         
046900           MOVE PASS-ID TO PASSTBL-ID (PASSTBL-COUNT)                     
047000           MOVE PASS-FIRST-NAME TO                                        
047100              PASSTBL-FIRST-NAME (PASSTBL-COUNT)                          
047200           MOVE PASS-LAST-NAME TO                                         
047300              PASSTBL-LAST-NAME (PASSTBL-COUNT)                           
047400           MOVE PASS-EMAIL TO                                             
047500              PASSTBL-EMAIL (PASSTBL-COUNT)                               
047600           MOVE PASS-PASSPORT-NO TO                                       
047700              PASSTBL-PASSPORT-NO (PASSTBL-COUNT)                         
047800           IF PASS-ID GREATER THAN W-NEXT-PASS-ID                         
047900              MOVE PASS-ID TO W-NEXT-PASS-ID.                             
048000*                                                                         
048100 0145-EXIT.                                                               
048200     EXIT.                                                                
048300*                                                                         
048400 0150-LOAD-BOOKING-TABLE-PARA.                                            
048500*                                                                         
048600*    READS BOOKING-FILE COMPLETE INTO W-BOOK-TABLE FOR THE                
048700*    DUPLICATE-BOOKING AND CAPACITY EDITS IN 0360- AND 0370-.             
048800*                                                                         
048900     MOVE ZERO TO BOOKTBL-COUNT.                                          
049000     MOVE ZERO TO W-NEXT-BOOK-ID.                                         
049100     MOVE "N" TO W-LOAD-EOF-SWITCH.                                       
049200     OPEN INPUT BOOKING-FILE.                                             
049300*                                                                         
049400     PERFORM 0155-LOAD-ONE-BOOKING-STEP THRU 0155-EXIT                    
049500        UNTIL LOAD-END-OF-FILE.                                           
049600*                                                                         
049700     CLOSE BOOKING-FILE.                                                  
049800     ADD 1 TO W-NEXT-BOOK-ID.                                             
049900*                                                                         
050000 0150-EXIT.                                                               
050100     EXIT.                                                                
050200*                                                                         
050300 0155-LOAD-ONE-BOOKING-STEP.                                              
050400*                                                                         
050500*    MOVES ONE BOOKING-FILE RECORD INTO THE NEXT BOOKTBL-ENTRY            
050600*    SLOT AND READS THE NEXT RECORD AHEAD.                                
050700*                                                                         
050800     READ BOOKING-FILE                                                    
050900        AT END MOVE "Y" TO W-LOAD-EOF-SWITCH                              
051000        NOT AT END                                                        
051100           ADD 1 TO BOOKTBL-COUNT                                         
051200           MOVE BOOK-ID TO BOOKTBL-ID (BOOKTBL-COUNT)                     
051300           MOVE BOOK-SCHED-ID TO                                          
051400              BOOKTBL-SCHED-ID (BOOKTBL-COUNT)                            
051500           MOVE BOOK-STATUS TO                                            
051600              BOOKTBL-STATUS (BOOKTBL-COUNT)                              
051700           IF BOOK-ID GREATER THAN W-NEXT-BOOK-ID                         
051800              MOVE BOOK-ID TO W-NEXT-BOOK-ID.                             
051900*                                                                         
052000 0155-EXIT.                                                               
052100     EXIT.                                                                
052200*                                                                         
052300 0160-LOAD-BOOKING-ITEM-TABLE-PARA.                                       
052400*                                                                         
052500*    READS BOOKING-ITEM-FILE COMPLETE INTO W-BKITM-TABLE.  EVERY          
052600*    PASSENGER/SEAT PAIR EVER BOOKED IS IN THIS TABLE - IT IS WHAT        
052700*    THE DUPLICATE AND CAPACITY EDITS ACTUALLY SCAN.                      
052800*                                                                         
052900     MOVE ZERO TO BKITMTBL-COUNT.                                         
053000     MOVE ZERO TO W-NEXT-ITEM-ID.                                         
053100     MOVE "N" TO W-LOAD-EOF-SWITCH.                                       
053200     OPEN INPUT BOOKING-ITEM-FILE.                                        
053300*                                                                         
053400     PERFORM 0165-LOAD-ONE-BKITM-STEP THRU 0165-EXIT                      
053500        UNTIL LOAD-END-OF-FILE.                                           
053600*                                                                         
053700     CLOSE BOOKING-ITEM-FILE.                                             
053800     ADD 1 TO W-NEXT-ITEM-ID.                                             
053900*                                                                         
054000 0160-EXIT.                                                               
054100     EXIT.                                                                
054200*                                                                         
054300 0165-LOAD-ONE-BKITM-STEP.                                                
054400*                                                                         
054500*    MOVES ONE BOOKING-ITEM-FILE RECORD INTO THE NEXT BKITMTBL-           
054600*    ENTRY SLOT AND READS THE NEXT RECORD AHEAD.                          
054700*                                                                         
054800     READ BOOKING-ITEM-FILE                                               
054900        AT END MOVE "Y" TO W-LOAD-EOF-SWITCH                              
055000        NOT AT END                                                        
055100           ADD 1 TO BKITMTBL-COUNT                                        
055200           MOVE ITEM-BOOK-ID TO                                           
055300              BKITMTBL-BOOK-ID (BKITMTBL-COUNT)                           
055400           MOVE ITEM-PASS-ID TO                                           
055500              BKITMTBL-PASS-ID (BKITMTBL-COUNT)                           
055600           MOVE ITEM-SEAT-ID TO                                           
055700              BKITMTBL-SEAT-ID (BKITMTBL-COUNT)                           
055800           IF ITEM-ID GREATER THAN W-NEXT-ITEM-ID                         
055900              MOVE ITEM-ID TO W-NEXT-ITEM-ID.                             
056000*                                                                         
056100 0165-EXIT.                                                               
056200     EXIT.                                                                
056300*                                                                         
056400*    0170- JUST SCANS THE PAYMENT FILE FOR ITS HIGH KEY - NO              
056500*    TABLE IS KEPT, SINCE NO EDIT EVER LOOKS A PAYMENT ROW UP.            
056600*                                                                         
056700 0170-DETERMINE-NEXT-PAYMENT-ID-PARA.                                     
056800*                                                                         
056900*    SCANS PAYMENT-FILE ONCE AT STARTUP TO FIND THE HIGHEST               
057000*    PAYMENT ID ON FILE, SO THE NEW IDS HANDED OUT THIS RUN NEVER         
057100*    COLLIDE WITH AN EXISTING PAYMENT ROW.                                
057200*                                                                         
057300     MOVE ZERO TO W-NEXT-PAY-ID.                                          
057400     MOVE "N" TO W-LOAD-EOF-SWITCH.                                       
057500     OPEN INPUT PAYMENT-FILE.                                             
057600*                                                                         
057700     PERFORM 0175-SCAN-ONE-PAYMENT-STEP THRU 0175-EXIT                    
057800        UNTIL LOAD-END-OF-FILE.                                           
057900*                                                                         
058000     CLOSE PAYMENT-FILE.                                                  
058100     ADD 1 TO W-NEXT-PAY-ID.                                              
058200*                                                                         
058300 0170-EXIT.                                                               
058400     EXIT.                                                                
058500*                                                                         
058600 0175-SCAN-ONE-PAYMENT-STEP.                                              
058700*                                                                         
058800*    READS ONE PAYMENT-FILE RECORD AND KEEPS THE HIGHEST ID SEEN          
058900*    SO FAR.                                                              
059000*                                                                         
059100     READ PAYMENT-FILE                                                    
059200        AT END MOVE "Y" TO W-LOAD-EOF-SWITCH                              
059300        NOT AT END                                                        
059400           IF PAY-ID GREATER THAN W-NEXT-PAY-ID                           
059500              MOVE PAY-ID TO W-NEXT-PAY-ID.                               
059600*                                                                         
059700 0175-EXIT.                                                               
059800     EXIT.                                                                
059900*                                                                         
060000 0200-READ-BOOKING-REQUEST-NEXT-PARA.                                     
060100*                                                                         
060200*    READS THE NEXT BOOKING-REQUEST-RECORD AND SETS THE EOF SWITCH        
060300*    THAT DRIVES THE 0010- PROCESSING LOOP.                               
060400*                                                                         
060500     READ BOOKING-REQUEST-FILE                                            
060600        AT END MOVE "Y" TO W-BKREQ-EOF-SWITCH                             
060700        NOT AT END ADD 1 TO W-REQUESTS-READ-COUNT.                        
060800*                                                                         
060900 0200-EXIT.                                                               
061000     EXIT.                                                                
061100*                                                                         
061200 0300-PROCESS-ONE-REQUEST-PARA.                                           
061300*                                                                         
061400*    ONE PASS OF THE MAIN LOOP.  RUNS EVERY EDIT AND BUSINESS RULE        
061500*    FOR ONE REQUEST LINE IN ORDER, AND THE MOMENT ANY ONE OF THEM        
061600*    FAILS, FALLS THROUGH TO 0900- SO NO PARTIAL BOOKING IS EVER          
061700*    POSTED.                                                              
061800*                                                                         
061900     MOVE "Y" TO W-REQUEST-STATUS-SWITCH.                                 
062000     MOVE ZERO TO W-LOCKED-SEAT-COUNT.                                    
062100     MOVE PASSTBL-COUNT TO W-SAVE-PASSTBL-COUNT.                          
062200*                                                                         
062300     PERFORM 0310-EDIT-BOOKING-REQUEST-PARA THRU 0310-EXIT.               
062400*                                                                         
062500     IF W-REQUEST-OK                                                      
062600        PERFORM 0320-LOOK-UP-TARGET-SCHEDULE-PARA THRU                    
062700           0320-EXIT                                                      
062800     END-IF.                                                              
062900*                                                                         
063000     IF W-REQUEST-OK                                                      
063100        PERFORM 0330-RESOLVE-PASSENGERS-PARA THRU 0330-EXIT               
063200     END-IF.                                                              
063300*                                                                         
063400     IF W-REQUEST-OK                                                      
063500        PERFORM 0340-MATCH-REQUESTED-SEATS-PARA THRU                      
063600           0340-EXIT                                                      
063700     END-IF.                                                              
063800*                                                                         
063900     IF W-REQUEST-OK                                                      
064000        PERFORM 0350-LOCK-REQUESTED-SEATS-PARA THRU                       
064100           0350-EXIT                                                      
064200     END-IF.                                                              
064300*                                                                         
064400     IF W-REQUEST-OK                                                      
064500        PERFORM 0360-CHECK-DUPLICATE-BOOKINGS-PARA THRU                   
064600           0360-EXIT                                                      
064700     END-IF.                                                              
064800*                                                                         
064900     IF W-REQUEST-OK                                                      
065000        PERFORM 0370-CHECK-SCHEDULE-CAPACITY-PARA THRU                    
065100           0370-EXIT                                                      
065200     END-IF.                                                              
065300*                                                                         
065400     IF W-REQUEST-OK                                                      
065500        PERFORM 0380-WRITE-BOOKING-HEADER-PARA THRU                       
065600           0380-EXIT                                                      
065700        PERFORM 0390-WRITE-BOOKING-ITEMS-PARA THRU                        
065800           0390-EXIT                                                      
065900        PERFORM 0400-WRITE-PAYMENT-PARA THRU 0400-EXIT                    
066000        PERFORM 0410-CONFIRM-SEATS-RELEASE-LOCKS-PARA THRU                
066100           0410-EXIT                                                      
066200        PERFORM 0420-EMIT-CONFIRMATION-PARA THRU 0420-EXIT                
066300        ADD 1 TO W-REQUESTS-CONFIRMED-COUNT                               
066400     ELSE                                                                 
066500        PERFORM 0900-ABORT-AND-ROLLBACK-PARA THRU 0900-EXIT               
066600        ADD 1 TO W-REQUESTS-REJECTED-COUNT                                
066700     END-IF.                                                              
066800*                                                                         
066900     PERFORM 0200-READ-BOOKING-REQUEST-NEXT-PARA THRU                     
067000        0200-EXIT.                                                        
067100*                                                                         
067200 0300-EXIT.                                                               
067300     EXIT.                                                                
067400*                                                                         
067500*    0310- CHECKS THE REQUEST SHAPE - PASSENGER COUNT, THE                
067600*    NAME/EMAIL FIELDS, AND THE SEAT-NUMBER PATTERN AND                   
067700*    UNIQUENESS EDITS.  SEAT NUMBERS ARE UPPERCASED HERE SO               
067800*    EVERY LATER STEP COMPARES ON THE SAME CASE.                          
067900*                                                                         
068000 0310-EDIT-BOOKING-REQUEST-PARA.                                          
068100*                                                                         
068200*    FORMAT-LEVEL EDITS ON THE REQUEST LINE - FLIGHT CODE, DEPART         
068300*    DATE, AND EACH PASSENGER/SEAT LINE - BEFORE ANY FILE OR TABLE        
068400*    LOOKUP IS ATTEMPTED.                                                 
068500*                                                                         
068600*                                                                         
068700*    THIS CARRIER CAPS A SINGLE BOOKING REQUEST AT THREE                  
068800*    PASSENGERS - SEE W-MATCHED-SEAT-AREA AND W-LOCKED-SEAT-AREA          
068900*    ABOVE, BOTH SIZED OCCURS 3.                                          
069000*                                                                         
069100     IF BKREQ-PASSENGER-COUNT < 1 OR                                      
069200           BKREQ-PASSENGER-COUNT > 3                                      
069300        MOVE "N" TO W-REQUEST-STATUS-SWITCH                               
069400        DISPLAY "BOOKING-CREATE - PASSENGER COUNT OUT OF "                
069500           "RANGE - SESSION " BKREQ-SESSION-ID                            
069600     END-IF.                                                              
069700*                                                                         
069800     IF W-REQUEST-OK                                                      
069900        MOVE 1 TO W-PASS-SUB                                              
070000        PERFORM 0315-EDIT-ONE-PASSENGER-LINE-STEP                         
070100           UNTIL W-PASS-SUB > BKREQ-PASSENGER-COUNT                       
070200              OR W-REQUEST-FAILED.                                        
070300*                                                                         
070400 0310-EXIT.                                                               
070500     EXIT.                                                                
070600*                                                                         
070700 0315-EDIT-ONE-PASSENGER-LINE-STEP.                                       
070800*                                                                         
070900*    VALIDATES ONE PASSENGER LINE'S NAME, EMAIL AND SEAT-NUMBER           
071000*    FORMAT, CALLING PL-VALIDATE-SEAT-NUMBER.CBL FOR THE SEAT-            
071100*    NUMBER PATTERN EDIT.                                                 
071200*                                                                         
071300     IF BKREQ-PASS-FIRST-NAME (W-PASS-SUB) = SPACES OR                    
071400           BKREQ-PASS-LAST-NAME (W-PASS-SUB) = SPACES OR                  
071500           BKREQ-PASS-EMAIL (W-PASS-SUB) = SPACES                         
071600        MOVE "N" TO W-REQUEST-STATUS-SWITCH                               
071700        DISPLAY "BOOKING-CREATE - NAME OR EMAIL MISSING "                 
071800           "- SESSION " BKREQ-SESSION-ID                                  
071900     ELSE                                                                 
072000        INSPECT BKREQ-SEAT-NUMBER (W-PASS-SUB)                            
072100           CONVERTING                                                     
072200           "abcdefghijklmnopqrstuvwxyz" TO                                
072300           "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                   
072400        MOVE BKREQ-SEAT-NUMBER (W-PASS-SUB) TO                            
072500           W-SEAT-NUMBER-IN                                               
072600        PERFORM 0700-VALIDATE-SEAT-NUMBER-PARA THRU                       
072700           0700-EXIT                                                      
072800        IF NOT W-SEAT-VALID                                               
072900           MOVE "N" TO W-REQUEST-STATUS-SWITCH                            
073000           DISPLAY "BOOKING-CREATE - BAD SEAT NUMBER "                    
073100              BKREQ-SEAT-NUMBER (W-PASS-SUB)                              
073200        ELSE                                                              
073300           MOVE 1 TO W-DUP-SUB                                            
073400           PERFORM 0316-CHECK-SEAT-DUP-IN-REQUEST-STEP                    
073500              THRU 0316-EXIT                                              
073600              UNTIL W-DUP-SUB >= W-PASS-SUB                               
073700        END-IF                                                            
073800     END-IF.                                                              
073900*                                                                         
074000     ADD 1 TO W-PASS-SUB.                                                 
074100*                                                                         
074200 0315-EXIT.                                                               
074300     EXIT.                                                                
074400*                                                                         
074500 0316-CHECK-SEAT-DUP-IN-REQUEST-STEP.                                     
074600*                                                                         
074700*    REJECTS A REQUEST THAT ASKS FOR THE SAME SEAT NUMBER TWICE ON        
074800*    ITS OWN PASSENGER LINES - A REQUEST-LEVEL EDIT, SEPARATE FROM        
074900*    THE ACROSS-RUN DUPLICATE CHECK IN 0360-.                             
075000*                                                                         
075100     IF BKREQ-SEAT-NUMBER (W-DUP-SUB) =                                   
075200           BKREQ-SEAT-NUMBER (W-PASS-SUB)                                 
075300        MOVE "N" TO W-REQUEST-STATUS-SWITCH                               
075400        DISPLAY "BOOKING-CREATE - SEAT "                                  
075500           BKREQ-SEAT-NUMBER (W-PASS-SUB)                                 
075600           " REQUESTED TWICE"                                             
075700        MOVE W-PASS-SUB TO W-DUP-SUB                                      
075800     END-IF.                                                              
075900*                                                                         
076000     ADD 1 TO W-DUP-SUB.                                                  
076100*                                                                         
076200 0316-EXIT.                                                               
076300     EXIT.                                                                
076400*                                                                         
076500*    0320- LOOKS UP THE TARGET SCHEDULE AND APPLIES THE                   
076600*    DEPARTED/BOOKING-WINDOW EDIT.  THE WINDOW IS A FLAT TWO              
076700*    HOURS - SEE AIR-0118 ABOVE.                                          
076800*                                                                         
076900 0320-LOOK-UP-TARGET-SCHEDULE-PARA.                                       
077000*                                                                         
077100*    RESOLVES THE REQUEST'S FLIGHT CODE AND DEPART DATE TO A              
077200*    SINGLE SCHEDULE ROW AND CAPTURES ITS TOTAL SEAT COUNT FOR THE        
077300*    CAPACITY EDIT IN 0370-.                                              
077400*                                                                         
077500*                                                                         
077600*    SCHED-ID IS TAKEN STRAIGHT FROM THE REQUEST RECORD - THE             
077700*    FLIGHT-SEARCH STEP PUT IT THERE WHEN THE CUSTOMER PICKED AN          
077800*    OFFER.                                                               
077900*                                                                         
078000     MOVE BKREQ-SCHED-ID TO SCHED-SEARCH-ID.                              
078100     PERFORM 0650-LOOK-FOR-SCHEDULE-RECORD-PARA THRU                      
078200        0650-EXIT.                                                        
078300*                                                                         
078400     IF NOT SCHED-FOUND-RECORD                                            
078500        MOVE "N" TO W-REQUEST-STATUS-SWITCH                               
078600        DISPLAY "BOOKING-CREATE - SCHEDULE NOT FOUND "                    
078700           BKREQ-SCHED-ID                                                 
078800     ELSE                                                                 
078900        MOVE SCHED-FOUND-SUB TO W-TARGET-SCHED-SUB                        
079000        MOVE SCHEDTBL-TOTAL-SEATS (W-TARGET-SCHED-SUB) TO                 
079100           W-TARGET-TOTAL-SEATS                                           
079200        PERFORM 0100-GET-CURRENT-TIMESTAMP-PARA THRU                      
079300           0100-EXIT                                                      
079400        PERFORM 0325-COMPUTE-BOOKING-CUTOFF-PARA THRU                     
079500           0325-EXIT                                                      
079600        MOVE SCHEDTBL-DEPART-TS (W-TARGET-SCHED-SUB) TO                   
079700           WSTS-COMPARE-A                                                 
079800        MOVE WSTS-NOW-STAMP TO WSTS-COMPARE-B                             
079900        PERFORM 0300-COMPARE-TIMESTAMPS-PARA THRU 0300-EXIT               
080000        IF WSTS-A-BEFORE-B                                                
080100           MOVE "N" TO W-REQUEST-STATUS-SWITCH                            
080200           DISPLAY "BOOKING-CREATE - SCHEDULE ALREADY "                   
080300              "DEPARTED " BKREQ-SCHED-ID                                  
080400        ELSE                                                              
080500           MOVE SCHEDTBL-DEPART-TS (W-TARGET-SCHED-SUB) TO                
080600              WSTS-COMPARE-A                                              
080700           MOVE W-CUTOFF-STAMP TO WSTS-COMPARE-B                          
080800           PERFORM 0300-COMPARE-TIMESTAMPS-PARA THRU 0300-EXIT            
080900           IF WSTS-A-BEFORE-B                                             
081000              MOVE "N" TO W-REQUEST-STATUS-SWITCH                         
081100              DISPLAY "BOOKING-CREATE - INSIDE BOOKING "                  
081200                 "WINDOW - CUTOFF " W-CUTOFF-HH ":"                       
081300                 W-CUTOFF-MN                                              
081400           END-IF                                                         
081500        END-IF                                                            
081600     END-IF.                                                              
081700*                                                                         
081800 0320-EXIT.                                                               
081900     EXIT.                                                                
082000*                                                                         
082100*    0325- ADDS TWO HOURS TO THE RUN TIMESTAMP LEFT IN                    
082200*    WSTS-WORK-CCYY/MM/DD/HH/MN/SS BY 0100- ABOVE, REUSING                
082300*    PLTSTAMP.CBL'S DAY-ROLL PARAGRAPH FOR THE CARRY.                     
082400*                                                                         
082500 0325-COMPUTE-BOOKING-CUTOFF-PARA.                                        
082600*                                                                         
082700*    BUILDS THE BOOKING-WINDOW CUTOFF TIMESTAMP VIA PLTSTAMP.CBL          
082800*    AND REJECTS THE REQUEST IF THE TARGET SCHEDULE HAS ALREADY           
082900*    DEPARTED OR FALLS INSIDE THE NO-BOOKING WINDOW - ADDED PER           
083000*    REQUEST AIR-0118.                                                    
083100*                                                                         
083200*                                                                         
083300*    TWO HOURS IS THIS CARRIER'S BOOKING WINDOW - NO SEAT MAY BE          
083400*    CONFIRMED WITHIN TWO HOURS OF DEPARTURE.                             
083500*                                                                         
083600     ADD 2 TO WSTS-WORK-HH.                                               
083700     IF WSTS-WORK-HH NOT LESS THAN 24                                     
083800        SUBTRACT 24 FROM WSTS-WORK-HH                                     
083900        ADD 1 TO WSTS-WORK-DD                                             
084000        PERFORM 0250-ROLL-DAY-FORWARD THRU 0250-EXIT.                     
084100*                                                                         
084200     STRING WSTS-WORK-CCYY    DELIMITED BY SIZE                           
084300            "-"               DELIMITED BY SIZE                           
084400            WSTS-WORK-MM      DELIMITED BY SIZE                           
084500            "-"               DELIMITED BY SIZE                           
084600            WSTS-WORK-DD      DELIMITED BY SIZE                           
084700            "-"               DELIMITED BY SIZE                           
084800            WSTS-WORK-HH      DELIMITED BY SIZE                           
084900            "."               DELIMITED BY SIZE                           
085000            WSTS-WORK-MN      DELIMITED BY SIZE                           
085100            "."               DELIMITED BY SIZE                           
085200            WSTS-WORK-SS      DELIMITED BY SIZE                           
085300       INTO W-CUTOFF-STAMP.                                               
085400*                                                                         
085500 0325-EXIT.                                                               
085600     EXIT.                                                                
085700*                                                                         
085800 0330-RESOLVE-PASSENGERS-PARA.                                            
085900*                                                                         
086000*    RESOLVES EVERY PASSENGER LINE ON THE REQUEST TO A PASSENGER          
086100*    ID, CREATING A NEW PASSENGER-FILE ROW WHEN THE EMAIL IS NOT          
086200*    ALREADY ON FILE.                                                     
086300*                                                                         
086400     MOVE 1 TO W-PASS-SUB.                                                
086500     PERFORM 0335-RESOLVE-ONE-PASSENGER-STEP                              
086600        UNTIL W-PASS-SUB > BKREQ-PASSENGER-COUNT                          
086700           OR W-REQUEST-FAILED.                                           
086800*                                                                         
086900 0330-EXIT.                                                               
087000     EXIT.                                                                
087100*                                                                         
087200 0335-RESOLVE-ONE-PASSENGER-STEP.                                         
087300*                                                                         
087400*    LOOKS UP ONE PASSENGER LINE BY EMAIL AND EITHER REUSES THE           
087500*    MATCHING PASSTBL ENTRY OR APPENDS A NEW ONE WITH THE NEXT            
087600*    AVAILABLE PASSENGER ID.                                              
087700*                                                                         
087800     MOVE BKREQ-PASS-EMAIL (W-PASS-SUB) TO                                
087900        PASS-SEARCH-EMAIL.                                                
088000     PERFORM 0660-LOOK-FOR-PASSENGER-BY-EMAIL THRU                        
088100        0660-EXIT.                                                        
088200*                                                                         
088300     IF PASS-FOUND-RECORD                                                 
088400        MOVE "N" TO W-REQUEST-STATUS-SWITCH                               
088500        DISPLAY "BOOKING-CREATE - EMAIL ALREADY ON FILE "                 
088600           PASS-SEARCH-EMAIL                                              
088700     ELSE                                                                 
088800        ADD 1 TO PASSTBL-COUNT                                            
088900        MOVE W-NEXT-PASS-ID TO PASSTBL-ID (PASSTBL-COUNT)                 
089000        ADD 1 TO W-NEXT-PASS-ID                                           
089100        MOVE BKREQ-PASS-FIRST-NAME (W-PASS-SUB) TO                        
089200           PASSTBL-FIRST-NAME (PASSTBL-COUNT)                             
089300        MOVE BKREQ-PASS-LAST-NAME (W-PASS-SUB) TO                         
089400           PASSTBL-LAST-NAME (PASSTBL-COUNT)                              
089500        MOVE BKREQ-PASS-EMAIL (W-PASS-SUB) TO                             
089600           PASSTBL-EMAIL (PASSTBL-COUNT)                                  
089700        MOVE BKREQ-PASS-PASSPORT-NO (W-PASS-SUB) TO                       
089800           PASSTBL-PASSPORT-NO (PASSTBL-COUNT)                            
089900     END-IF.                                                              
090000*                                                                         
090100     ADD 1 TO W-PASS-SUB.                                                 
090200*                                                                         
090300 0335-EXIT.                                                               
090400     EXIT.                                                                
090500*                                                                         
090600 0660-LOOK-FOR-PASSENGER-BY-EMAIL.                                        
090700*                                                                         
090800*    SCANS W-PASSENGER-TABLE FOR PASS-SEARCH-EMAIL.  A PLAIN TABLE        
090900*    SCAN, NOT A KEYED READ, SINCE THE WHOLE FILE IS ALREADY IN           
091000*    STORAGE FROM 0140-.                                                  
091100*                                                                         
091200     MOVE "N" TO W-PASS-FOUND-SWITCH.                                     
091300     MOVE 1 TO PASS-SUB.                                                  
091400*                                                                         
091500     PERFORM 0665-SCAN-ONE-PASSENGER-ENTRY THRU 0665-EXIT                 
091600        UNTIL PASS-SUB > PASSTBL-COUNT                                    
091700           OR PASS-FOUND-RECORD.                                          
091800*                                                                         
091900 0660-EXIT.                                                               
092000     EXIT.                                                                
092100*                                                                         
092200 0665-SCAN-ONE-PASSENGER-ENTRY.                                           
092300*                                                                         
092400*    ONE STEP OF THE LINEAR SCAN OVER W-PASSENGER-TABLE USED BY           
092500*    0660-.                                                               
092600*                                                                         
092700     IF PASSTBL-EMAIL (PASS-SUB) = PASS-SEARCH-EMAIL                      
092800        MOVE "Y" TO W-PASS-FOUND-SWITCH                                   
092900        MOVE PASS-SUB TO PASS-FOUND-SUB                                   
093000     ELSE                                                                 
093100        ADD 1 TO PASS-SUB.                                                
093200*                                                                         
093300 0665-EXIT.                                                               
093400     EXIT.                                                                
093500*                                                                         
093600*    0340- MATCHES EACH REQUESTED SEAT NUMBER TO A SEAT ROW ON            
093700*    THE TARGET SCHEDULE.  ANY SEAT NOT FOUND NAMES ITSELF IN             
093800*    THE REJECT MESSAGE, PER THE BOOKING BUSINESS RULES.                  
093900*                                                                         
094000 0340-MATCH-REQUESTED-SEATS-PARA.                                         
094100*                                                                         
094200*    MATCHES EACH REQUESTED SEAT NUMBER ON THE TARGET SCHEDULE TO         
094300*    A SEAT-FILE ROW AND CONFIRMS IT IS STILL AVAILABLE BEFORE ANY        
094400*    LOCK IS ATTEMPTED.                                                   
094500*                                                                         
094600     MOVE 1 TO W-PASS-SUB.                                                
094700     MOVE ZERO TO W-REQUESTED-SEAT-COUNT.                                 
094800*                                                                         
094900     PERFORM 0345-MATCH-ONE-SEAT-STEP                                     
095000        UNTIL W-PASS-SUB > BKREQ-PASSENGER-COUNT                          
095100           OR W-REQUEST-FAILED.                                           
095200*                                                                         
095300 0340-EXIT.                                                               
095400     EXIT.                                                                
095500*                                                                         
095600 0345-MATCH-ONE-SEAT-STEP.                                                
095700*                                                                         
095800*    LOOKS UP ONE REQUESTED SEAT NUMBER ON THE TARGET SCHEDULE AND        
095900*    FAILS THE REQUEST IF THE SEAT DOES NOT EXIST OR IS ALREADY           
096000*    TAKEN BY A CONFIRMED BOOKING.                                        
096100*                                                                         
096200     MOVE BKREQ-SCHED-ID TO SEAT-SEARCH-SCHED-ID.                         
096300     MOVE BKREQ-SEAT-NUMBER (W-PASS-SUB) TO                               
096400        SEAT-SEARCH-NUMBER.                                               
096500     PERFORM 0670-LOOK-FOR-SEAT-BY-NUMBER THRU 0670-EXIT.                 
096600*                                                                         
096700     IF NOT SEAT-FOUND-RECORD                                             
096800        MOVE "N" TO W-REQUEST-STATUS-SWITCH                               
096900        DISPLAY "BOOKING-CREATE - SEAT NOT ON SCHEDULE "                  
097000           SEAT-SEARCH-NUMBER                                             
097100     ELSE                                                                 
097200        ADD 1 TO W-REQUESTED-SEAT-COUNT                                   
097300        MOVE SEATTBL-ID (SEAT-FOUND-SUB) TO                               
097400           W-MSEAT-ID (W-REQUESTED-SEAT-COUNT)                            
097500        MOVE SEAT-FOUND-SUB TO                                            
097600           W-MSEAT-SUB (W-REQUESTED-SEAT-COUNT)                           
097700        MOVE SEAT-SEARCH-NUMBER TO                                        
097800           W-MSEAT-NUMBER (W-REQUESTED-SEAT-COUNT)                        
097900     END-IF.                                                              
098000*                                                                         
098100     ADD 1 TO W-PASS-SUB.                                                 
098200*                                                                         
098300 0345-EXIT.                                                               
098400     EXIT.                                                                
098500*                                                                         
098600 0670-LOOK-FOR-SEAT-BY-NUMBER.                                            
098700*                                                                         
098800*    SCANS W-SEAT-TABLE FOR A SEAT NUMBER ON A GIVEN SCHEDULE ID.         
098900*                                                                         
099000     MOVE "N" TO W-SEAT-FOUND-SWITCH.                                     
099100     MOVE 1 TO SEAT-SUB.                                                  
099200*                                                                         
099300     PERFORM 0675-SCAN-ONE-SEAT-ENTRY THRU 0675-EXIT                      
099400        UNTIL SEAT-SUB > SEATTBL-COUNT                                    
099500           OR SEAT-FOUND-RECORD.                                          
099600*                                                                         
099700 0670-EXIT.                                                               
099800     EXIT.                                                                
099900*                                                                         
100000 0675-SCAN-ONE-SEAT-ENTRY.                                                
100100*                                                                         
100200*    ONE STEP OF THE LINEAR SCAN OVER W-SEAT-TABLE USED BY 0670-.         
100300*                                                                         
100400     IF SEATTBL-SCHED-ID (SEAT-SUB) = SEAT-SEARCH-SCHED-ID                
100500           AND SEATTBL-NUMBER (SEAT-SUB) =                                
100600              SEAT-SEARCH-NUMBER                                          
100700        MOVE "Y" TO W-SEAT-FOUND-SWITCH                                   
100800        MOVE SEAT-SUB TO SEAT-FOUND-SUB                                   
100900     ELSE                                                                 
101000        ADD 1 TO SEAT-SUB.                                                
101100*                                                                         
101200 0675-EXIT.                                                               
101300     EXIT.                                                                
101400*                                                                         
101500*    0350- LOCKS THE MATCHED SEATS ONE AT A TIME, STRICTLY IN             
101600*    REQUEST ORDER.  A SEAT ALREADY BOOKED IS REFUSED HERE                
101700*    WITHOUT EVER CALLING SEAT-LOCK-SERVICE; A SEAT CURRENTLY             
101800*    HELD IS STILL OFFERED TO SEAT-LOCK-SERVICE, SINCE A HOLD             
101900*    BY THE CALLER'S OWN SESSION IS AN IDEMPOTENT REFRESH, NOT            
102000*    A CONFLICT - SEAT-LOCK-SERVICE'S OWN LOCK-OWNER CHECK                
102100*    SORTS OUT SELF FROM ANOTHER SESSION.  THE FIRST SEAT                 
102200*    SEAT-LOCK-SERVICE REPORTS AS TAKEN STOPS THE LOOP AND                
102300*    FAILS THE WHOLE REQUEST - THE CALLER (0900-) THEN UNLOCKS            
102400*    WHATEVER GOT LOCKED SO FAR.                                          
102500*                                                                         
102600 0350-LOCK-REQUESTED-SEATS-PARA.                                          
102700*                                                                         
102800*    CALLS SEAT-LOCK-SERVICE ONCE PER MATCHED SEAT SO NO OTHER            
102900*    SESSION CAN CONFIRM THE SAME SEAT WHILE THIS REQUEST IS BEING        
103000*    PROCESSED - SEE CHANGE LOG 08/26/02.                                 
103100*                                                                         
103200     MOVE 1 TO W-PASS-SUB.                                                
103300*                                                                         
103400     PERFORM 0355-LOCK-ONE-SEAT-STEP                                      
103500        UNTIL W-PASS-SUB > W-REQUESTED-SEAT-COUNT                         
103600           OR W-REQUEST-FAILED.                                           
103700*                                                                         
103800 0350-EXIT.                                                               
103900     EXIT.                                                                
104000*                                                                         
104100 0355-LOCK-ONE-SEAT-STEP.                                                 
104200*                                                                         
104300*    CALLS SEAT-LOCK-SERVICE FOR ONE MATCHED SEAT.  A SEAT ALREADY        
104400*    HELD BY ANOTHER SESSION FAILS THE WHOLE REQUEST - THIS STEP          
104500*    NEVER PARTIALLY LOCKS A MULTI-SEAT REQUEST.                          
104600*                                                                         
104700     IF SEATTBL-BOOKED (W-MSEAT-SUB (W-PASS-SUB))                         
104800        MOVE "N" TO W-REQUEST-STATUS-SWITCH                               
104900        DISPLAY "BOOKING-CREATE - SEAT NOT AVAILABLE "                    
105000           W-MSEAT-NUMBER (W-PASS-SUB)                                    
105100     ELSE                                                                 
105200        MOVE "L" TO W-LOCK-FUNCTION-CODE                                  
105300        MOVE BKREQ-SESSION-ID TO W-LOCK-SESSION-ID                        
105400        MOVE W-MSEAT-ID (W-PASS-SUB) TO W-LOCK-SEAT-ID                    
105500        CALL "seat-lock-service" USING W-LOCK-FUNCTION-CODE               
105600           W-LOCK-SESSION-ID W-LOCK-SEAT-ID W-LOCK-RESULT-CODE            
105700        IF NOT LOCK-RESULT-OK                                             
105800           MOVE "N" TO W-REQUEST-STATUS-SWITCH                            
105900           DISPLAY "BOOKING-CREATE - SEAT TEMPORARILY "                   
106000              "RESERVED " W-MSEAT-NUMBER (W-PASS-SUB)                     
106100        ELSE                                                              
106200           MOVE "L" TO                                                    
106300              SEATTBL-STATUS (W-MSEAT-SUB (W-PASS-SUB))                   
106400           ADD 1 TO W-LOCKED-SEAT-COUNT                                   
106500           MOVE W-MSEAT-ID (W-PASS-SUB) TO                                
106600              W-LOCKED-SEAT-ID (W-LOCKED-SEAT-COUNT)                      
106700           MOVE W-MSEAT-SUB (W-PASS-SUB) TO                               
106800              W-LOCKED-SEAT-SUB (W-LOCKED-SEAT-COUNT)                     
106900        END-IF                                                            
107000     END-IF.                                                              
107100*                                                                         
107200     ADD 1 TO W-PASS-SUB.                                                 
107300*                                                                         
107400 0355-EXIT.                                                               
107500     EXIT.                                                                
107600*                                                                         
107700*    0360- REFUSES A SECOND CONFIRMED BOOKING FOR THE SAME                
107800*    PASSENGER ON THE SAME SCHEDULE - JOINS W-BKITM-TABLE TO              
107900*    W-BOOK-TABLE ON BOOK-ID THE SAME WAY PL-LOOK-FOR-                    
108000*    SCHEDULE-RECORD.CBL JOINS SCHEDULE TO FLIGHT.                        
108100*                                                                         
108200 0360-CHECK-DUPLICATE-BOOKINGS-PARA.                                      
108300*                                                                         
108400*    REJECTS A REQUEST IF ANY OF ITS PASSENGERS ALREADY HOLDS A           
108500*    CONFIRMED BOOKING ON THE TARGET SCHEDULE - ADDED PER REQUEST         
108600*    AIR-0126.                                                            
108700*                                                                         
108800     MOVE 1 TO W-PASS-SUB.                                                
108900*                                                                         
109000     PERFORM 0365-CHECK-ONE-PASSENGER-DUP-STEP                            
109100        UNTIL W-PASS-SUB > BKREQ-PASSENGER-COUNT                          
109200           OR W-REQUEST-FAILED.                                           
109300*                                                                         
109400 0360-EXIT.                                                               
109500     EXIT.                                                                
109600*                                                                         
109700 0365-CHECK-ONE-PASSENGER-DUP-STEP.                                       
109800*                                                                         
109900*    SCANS THE IN-STORAGE BOOKING-ITEM TABLE FOR A PRIOR CONFIRMED        
110000*    BOOKING BY THIS PASSENGER ON THE TARGET SCHEDULE.                    
110100*                                                                         
110200     MOVE 1 TO BKITM-SUB.                                                 
110300*                                                                         
110400     PERFORM 0367-SCAN-ONE-BKITM-FOR-DUP-STEP                             
110500        UNTIL BKITM-SUB > BKITMTBL-COUNT                                  
110600           OR W-REQUEST-FAILED.                                           
110700*                                                                         
110800     ADD 1 TO W-PASS-SUB.                                                 
110900*                                                                         
111000 0365-EXIT.                                                               
111100     EXIT.                                                                
111200*                                                                         
111300 0367-SCAN-ONE-BKITM-FOR-DUP-STEP.                                        
111400*                                                                         
111500*    ONE STEP OF THE BOOKING-ITEM SCAN USED BY 0365- - ONLY CHECKS        
111600*    ITEMS THAT BELONG TO A CONFIRMED BOOKING.                            
111700*                                                                         
111800     IF BKITMTBL-PASS-ID (BKITM-SUB) =                                    
111900           PASSTBL-ID (W-SAVE-PASSTBL-COUNT + W-PASS-SUB)                 
112000        PERFORM 0368-FIND-BOOK-FOR-ITEM THRU 0368-EXIT                    
112100        IF BOOK-FOUND-RECORD                                              
112200           IF BOOKTBL-SCHED-ID (BOOK-SUB) = BKREQ-SCHED-ID                
112300                 AND BOOKTBL-CONFIRMED (BOOK-SUB)                         
112400              MOVE "N" TO W-REQUEST-STATUS-SWITCH                         
112500              DISPLAY "BOOKING-CREATE - PASSENGER "                       
112600                 "ALREADY CONFIRMED ON THIS SCHEDULE "                    
112700                 BKREQ-SCHED-ID                                           
112800           END-IF                                                         
112900        END-IF                                                            
113000     END-IF.                                                              
113100*                                                                         
113200     ADD 1 TO BKITM-SUB.                                                  
113300*                                                                         
113400 0367-EXIT.                                                               
113500     EXIT.                                                                
113600*                                                                         
113700 0368-FIND-BOOK-FOR-ITEM.                                                 
113800*                                                                         
113900*    RESOLVES A BOOKING-ITEM ROW'S BOOK-ID BACK TO ITS BOOKTBL            
114000*    ENTRY SO 0367- CAN TEST WHETHER THE BOOKING IS CONFIRMED.            
114100*                                                                         
114200     MOVE "N" TO W-BOOK-FOUND-SWITCH.                                     
114300     MOVE 1 TO BOOK-SUB.                                                  
114400*                                                                         
114500     PERFORM 0369-SCAN-ONE-BOOK-ENTRY THRU 0369-EXIT                      
114600        UNTIL BOOK-SUB > BOOKTBL-COUNT                                    
114700           OR BOOK-FOUND-RECORD.                                          
114800*                                                                         
114900 0368-EXIT.                                                               
115000     EXIT.                                                                
115100*                                                                         
115200 0369-SCAN-ONE-BOOK-ENTRY.                                                
115300*                                                                         
115400*    ONE STEP OF THE LINEAR SCAN OVER W-BOOK-TABLE USED BY 0368-.         
115500*                                                                         
115600     IF BOOKTBL-ID (BOOK-SUB) = BKITMTBL-BOOK-ID (BKITM-SUB)              
115700        MOVE "Y" TO W-BOOK-FOUND-SWITCH                                   
115800     ELSE                                                                 
115900        ADD 1 TO BOOK-SUB.                                                
116000*                                                                         
116100 0369-EXIT.                                                               
116200     EXIT.                                                                
116300*                                                                         
116400 0370-CHECK-SCHEDULE-CAPACITY-PARA.                                       
116500*                                                                         
116600*    REJECTS A REQUEST IF CONFIRMING ITS SEATS WOULD PUT THE              
116700*    TARGET SCHEDULE OVER ITS TOTAL SEAT COUNT - ADDED PER REQUEST        
116800*    AIR-0126 ALONGSIDE THE DUPLICATE-BOOKING EDIT.                       
116900*                                                                         
117000     MOVE ZERO TO W-CONFIRMED-SEAT-COUNT.                                 
117100     MOVE 1 TO BKITM-SUB.                                                 
117200*                                                                         
117300     PERFORM 0375-COUNT-ONE-BKITM-FOR-CAPACITY-STEP                       
117400        UNTIL BKITM-SUB > BKITMTBL-COUNT.                                 
117500*                                                                         
117600     COMPUTE W-REMAINING-CAPACITY =                                       
117700        W-TARGET-TOTAL-SEATS - W-CONFIRMED-SEAT-COUNT.                    
117800*                                                                         
117900     IF W-CONFIRMED-SEAT-COUNT + W-REQUESTED-SEAT-COUNT                   
118000           > W-TARGET-TOTAL-SEATS                                         
118100        MOVE "N" TO W-REQUEST-STATUS-SWITCH                               
118200        DISPLAY "BOOKING-CREATE - SCHEDULE FULL - "                       
118300           "REMAINING " W-REMAINING-CAPACITY " REQUESTED "                
118400           W-REQUESTED-SEAT-COUNT                                         
118500     END-IF.                                                              
118600*                                                                         
118700 0370-EXIT.                                                               
118800     EXIT.                                                                
118900*                                                                         
119000 0375-COUNT-ONE-BKITM-FOR-CAPACITY-STEP.                                  
119100*                                                                         
119200*    ONE STEP OF THE BOOKING-ITEM SCAN USED BY 0370- - ADDS ONE TO        
119300*    THE RUNNING CONFIRMED-SEAT COUNT FOR EVERY ITEM ON A                 
119400*    CONFIRMED BOOKING FOR THIS SCHEDULE.                                 
119500*                                                                         
119600     PERFORM 0368-FIND-BOOK-FOR-ITEM THRU 0368-EXIT.                      
119700*                                                                         
119800     IF BOOK-FOUND-RECORD                                                 
119900        IF BOOKTBL-SCHED-ID (BOOK-SUB) = BKREQ-SCHED-ID                   
120000              AND BOOKTBL-CONFIRMED (BOOK-SUB)                            
120100           ADD 1 TO W-CONFIRMED-SEAT-COUNT                                
120200        END-IF                                                            
120300     END-IF.                                                              
120400*                                                                         
120500     ADD 1 TO BKITM-SUB.                                                  
120600*                                                                         
120700 0375-EXIT.                                                               
120800     EXIT.                                                                
120900*                                                                         
121000 0380-WRITE-BOOKING-HEADER-PARA.                                          
121100*                                                                         
121200*    BUILDS THE NEXT BOOKING ID VIA PLBKREF.CBL AND WRITES THE            
121300*    BOOKING-RECORD HEADER ROW WITH STATUS CONFIRMED.  THIS IS THE        
121400*    FIRST FILE WRITE OF THE WHOLE REQUEST - EVERYTHING BEFORE            
121500*    THIS POINT IS EDITS ONLY.                                            
121600*                                                                         
121700     PERFORM 0500-GENERATE-BOOKING-REFERENCE-PARA THRU                    
121800        0500-EXIT.                                                        
121900*                                                                         
122000     MOVE SPACES TO BOOKING-RECORD.                                       
122100     MOVE W-NEXT-BOOK-ID TO BOOK-ID.                                      
122200     MOVE BKREF-GENERATED-REF TO BOOK-REFERENCE.                          
122300     MOVE BKREQ-SCHED-ID TO BOOK-SCHED-ID.                                
122400     MOVE WSTS-NOW-STAMP TO BOOK-TIME-TS.                                 
122500     MOVE "C" TO BOOK-STATUS.                                             
122600*                                                                         
122700*    PLBKREF.CBL GENERATES THE PRINTED BOOKING REFERENCE THE              
122800*    CUSTOMER ACTUALLY SEES - BOOK-ID ITSELF IS INTERNAL ONLY.            
122900*                                                                         
123000     WRITE BOOKING-RECORD.                                                
123100*                                                                         
123200     ADD 1 TO BOOKTBL-COUNT.                                              
123300     MOVE BOOK-ID TO BOOKTBL-ID (BOOKTBL-COUNT).                          
123400     MOVE BOOK-SCHED-ID TO BOOKTBL-SCHED-ID (BOOKTBL-COUNT).              
123500     MOVE BOOK-STATUS TO BOOKTBL-STATUS (BOOKTBL-COUNT).                  
123600*                                                                         
123700 0380-EXIT.                                                               
123800     EXIT.                                                                
123900*                                                                         
124000 0390-WRITE-BOOKING-ITEMS-PARA.                                           
124100*                                                                         
124200*    WRITES ONE BOOKING-ITEM-RECORD FOR EACH PASSENGER/SEAT PAIR          
124300*    ON THE REQUEST, LINKING BACK TO THE BOOKING HEADER JUST              
124400*    WRITTEN IN 0380-.                                                    
124500*                                                                         
124600     MOVE 1 TO W-PASS-SUB.                                                
124700*                                                                         
124800     PERFORM 0395-WRITE-ONE-BOOKING-ITEM-STEP                             
124900        UNTIL W-PASS-SUB > BKREQ-PASSENGER-COUNT.                         
125000*                                                                         
125100     ADD 1 TO W-NEXT-BOOK-ID.                                             
125200*                                                                         
125300 0390-EXIT.                                                               
125400     EXIT.                                                                
125500*                                                                         
125600 0395-WRITE-ONE-BOOKING-ITEM-STEP.                                        
125700*                                                                         
125800*    WRITES ONE BOOKING-ITEM-RECORD AND APPENDS IT TO W-BKITM-            
125900*    TABLE SO A LATER REQUEST IN THE SAME RUN SEES IT FOR THE             
126000*    DUPLICATE AND CAPACITY EDITS.                                        
126100*                                                                         
126200     MOVE SPACES TO BOOKING-ITEM-RECORD.                                  
126300     MOVE W-NEXT-ITEM-ID TO ITEM-ID.                                      
126400     MOVE BOOK-ID TO ITEM-BOOK-ID.                                        
126500     MOVE PASSTBL-ID (W-SAVE-PASSTBL-COUNT + W-PASS-SUB)                  
126600        TO ITEM-PASS-ID.                                                  
126700     MOVE W-MSEAT-ID (W-PASS-SUB) TO ITEM-SEAT-ID.                        
126800     WRITE BOOKING-ITEM-RECORD.                                           
126900*                                                                         
127000     ADD 1 TO BKITMTBL-COUNT.                                             
127100     MOVE ITEM-BOOK-ID TO                                                 
127200        BKITMTBL-BOOK-ID (BKITMTBL-COUNT).                                
127300     MOVE ITEM-PASS-ID TO                                                 
127400        BKITMTBL-PASS-ID (BKITMTBL-COUNT).                                
127500     MOVE ITEM-SEAT-ID TO                                                 
127600        BKITMTBL-SEAT-ID (BKITMTBL-COUNT).                                
127700*                                                                         
127800     ADD 1 TO W-NEXT-ITEM-ID.                                             
127900     ADD 1 TO W-PASS-SUB.                                                 
128000*                                                                         
128100 0395-EXIT.                                                               
128200     EXIT.                                                                
128300*                                                                         
128400 0400-WRITE-PAYMENT-PARA.                                                 
128500*                                                                         
128600*    WRITES ONE PAYMENT-RECORD FOR THE BOOKING TOTAL USING THE            
128700*    NEXT PAYMENT ID DETERMINED BACK IN 0170-.                            
128800*                                                                         
128900     MOVE SPACES TO PAYMENT-RECORD.                                       
129000     MOVE W-NEXT-PAY-ID TO PAY-ID.                                        
129100     MOVE BOOK-ID TO PAY-BOOK-ID.                                         
129200     MOVE BKREQ-PAY-METHOD TO PAY-METHOD.                                 
129300     MOVE BKREQ-PAY-AMOUNT TO PAY-AMOUNT.                                 
129400     MOVE BKREQ-PAY-CURRENCY TO PAY-CURRENCY.                             
129500     MOVE BKREQ-PAY-TRANS-ID TO PAY-TRANSACTION-ID.                       
129600     MOVE BKREQ-PAY-STATUS TO PAY-STATUS.                                 
129700     WRITE PAYMENT-RECORD.                                                
129800*                                                                         
129900     ADD 1 TO W-NEXT-PAY-ID.                                              
130000*                                                                         
130100 0400-EXIT.                                                               
130200     EXIT.                                                                
130300*                                                                         
130400 0410-CONFIRM-SEATS-RELEASE-LOCKS-PARA.                                   
130500*                                                                         
130600*    FLIPS EACH MATCHED SEAT TO BOOKED IN W-SEAT-TABLE AND CALLS          
130700*    SEAT-LOCK-SERVICE TO RELEASE THIS SESSION'S LOCKS NOW THAT           
130800*    THE BOOKING IS CONFIRMED ON FILE.                                    
130900*                                                                         
131000     MOVE 1 TO W-PASS-SUB.                                                
131100*                                                                         
131200     PERFORM 0415-CONFIRM-ONE-SEAT-STEP                                   
131300        UNTIL W-PASS-SUB > W-LOCKED-SEAT-COUNT.                           
131400*                                                                         
131500     MOVE "R" TO W-LOCK-FUNCTION-CODE.                                    
131600     MOVE BKREQ-SESSION-ID TO W-LOCK-SESSION-ID.                          
131700     MOVE ZERO TO W-LOCK-SEAT-ID.                                         
131800     CALL "seat-lock-service" USING W-LOCK-FUNCTION-CODE                  
131900        W-LOCK-SESSION-ID W-LOCK-SEAT-ID W-LOCK-RESULT-CODE.              
132000*                                                                         
132100 0410-EXIT.                                                               
132200     EXIT.                                                                
132300*                                                                         
132400 0415-CONFIRM-ONE-SEAT-STEP.                                              
132500*                                                                         
132600*    FLIPS ONE MATCHED SEAT'S STATUS TO BOOKED IN W-SEAT-TABLE -          
132700*    THE ACTUAL SEAT-FILE REWRITE HAPPENS ONCE AT END OF RUN IN           
132800*    0950-.                                                               
132900*                                                                         
133000     MOVE "B" TO                                                          
133100        SEATTBL-STATUS (W-LOCKED-SEAT-SUB (W-PASS-SUB)).                  
133200     ADD 1 TO W-PASS-SUB.                                                 
133300*                                                                         
133400 0415-EXIT.                                                               
133500     EXIT.                                                                
133600*                                                                         
133700 0420-EMIT-CONFIRMATION-PARA.                                             
133800*                                                                         
133900*    WRITES THE BOOKING-CONFIRMATION OUTPUT LINE(S) FOR THE               
134000*    REQUEST - ONE LINE PER PASSENGER/SEAT ON THE BOOKING.                
134100*                                                                         
134200     MOVE SPACES TO BOOKING-CONFIRM-RECORD.                               
134300     MOVE BOOK-REFERENCE TO BKCNF-REFERENCE.                              
134400     MOVE BOOK-STATUS TO BKCNF-STATUS.                                    
134500     MOVE FLGHT-FOUND-CODE TO BKCNF-FLIGHT-CODE.                          
134600     MOVE SCHEDTBL-DEPART-TS (W-TARGET-SCHED-SUB) TO                      
134700        BKCNF-DEPART-TS.                                                  
134800     MOVE BOOK-TIME-TS TO BKCNF-BOOKING-TS.                               
134900     MOVE BKREQ-PASSENGER-COUNT TO BKCNF-PASSENGER-COUNT.                 
135000*                                                                         
135100     MOVE 1 TO W-PASS-SUB.                                                
135200     PERFORM 0425-EMIT-ONE-CONFIRM-LINE-STEP                              
135300        UNTIL W-PASS-SUB > BKREQ-PASSENGER-COUNT.                         
135400*                                                                         
135500     MOVE BKREQ-PAY-METHOD TO BKCNF-PAY-METHOD.                           
135600     MOVE BKREQ-PAY-AMOUNT TO BKCNF-PAY-AMOUNT.                           
135700     MOVE BKREQ-PAY-CURRENCY TO BKCNF-PAY-CURRENCY.                       
135800     MOVE BKREQ-PAY-STATUS TO BKCNF-PAY-STATUS.                           
135900*                                                                         
136000     WRITE BOOKING-CONFIRM-RECORD.                                        
136100*                                                                         
136200 0420-EXIT.                                                               
136300     EXIT.                                                                
136400*                                                                         
136500 0425-EMIT-ONE-CONFIRM-LINE-STEP.                                         
136600*                                                                         
136700*    WRITES ONE BOOKING-CONFIRMATION-RECORD FOR ONE PASSENGER/SEAT        
136800*    PAIR ON THE JUST-CONFIRMED BOOKING.                                  
136900*                                                                         
137000     MOVE BKREQ-PASS-LAST-NAME (W-PASS-SUB) TO                            
137100        BKCNF-ITEM-LAST-NAME (W-PASS-SUB).                                
137200     MOVE W-MSEAT-NUMBER (W-PASS-SUB) TO                                  
137300        BKCNF-ITEM-SEAT-NO (W-PASS-SUB).                                  
137400     ADD 1 TO W-PASS-SUB.                                                 
137500*                                                                         
137600 0425-EXIT.                                                               
137700     EXIT.                                                                
137800*                                                                         
137900*    0900- UNWINDS A FAILED REQUEST - ANY PASSENGER ADDED TO              
138000*    W-PASSENGER-TABLE THIS REQUEST IS DROPPED BY TRUNCATING              
138100*    THE TABLE BACK TO ITS SAVED COUNT, AND ANY SEAT LOCKED               
138200*    THIS REQUEST IS HANDED BACK TO SEAT-LOCK-SERVICE.                    
138300*                                                                         
138400 0900-ABORT-AND-ROLLBACK-PARA.                                            
138500*                                                                         
138600*    ANY RULE FAILURE ANYWHERE IN 0310- THROUGH 0370- LANDS HERE.         
138700*    RELEASES ANY SEAT LOCKS ALREADY TAKEN FOR THIS REQUEST AND           
138800*    LOGS THE REJECTION - NO BOOKING, BOOKING-ITEM OR PAYMENT ROW         
138900*    IS EVER WRITTEN FOR A REQUEST THAT REACHES THIS PARAGRAPH.           
139000*                                                                         
139100     MOVE W-SAVE-PASSTBL-COUNT TO PASSTBL-COUNT.                          
139200*                                                                         
139300     IF W-LOCKED-SEAT-COUNT > ZERO                                        
139400        MOVE 1 TO W-PASS-SUB                                              
139500        PERFORM 0905-UNLOCK-ONE-SEAT-STEP                                 
139600           UNTIL W-PASS-SUB > W-LOCKED-SEAT-COUNT                         
139700        MOVE "R" TO W-LOCK-FUNCTION-CODE                                  
139800        MOVE BKREQ-SESSION-ID TO W-LOCK-SESSION-ID                        
139900        MOVE ZERO TO W-LOCK-SEAT-ID                                       
140000        CALL "seat-lock-service" USING W-LOCK-FUNCTION-CODE               
140100           W-LOCK-SESSION-ID W-LOCK-SEAT-ID W-LOCK-RESULT-CODE            
140200     END-IF.                                                              
140300*                                                                         
140400 0900-EXIT.                                                               
140500     EXIT.                                                                
140600*                                                                         
140700 0905-UNLOCK-ONE-SEAT-STEP.                                               
140800*                                                                         
140900*    RELEASES ONE SEAT LOCK TAKEN EARLIER FOR THIS REQUEST BEFORE         
141000*    THE REQUEST WAS REJECTED.                                            
141100*                                                                         
141200     MOVE "A" TO SEATTBL-STATUS                                           
141300        (W-LOCKED-SEAT-SUB (W-PASS-SUB)).                                 
141400     ADD 1 TO W-PASS-SUB.                                                 
141500*                                                                         
141600 0905-EXIT.                                                               
141700     EXIT.                                                                
141800*                                                                         
141900 0950-REWRITE-SEAT-FILE-PARA.                                             
142000*                                                                         
142100*    REWRITES SEAT-FILE FROM W-SEAT-TABLE ONCE AT END OF RUN SO           
142200*    EVERY SEAT CONFIRMED DURING THE RUN IS PERSISTED IN A SINGLE         
142300*    PASS RATHER THAN ONE REWRITE PER BOOKING.                            
142400*                                                                         
142500     CLOSE SEAT-FILE.                                                     
142600     OPEN OUTPUT SEAT-FILE.                                               
142700     MOVE 1 TO SEAT-SUB.                                                  
142800*                                                                         
142900     PERFORM 0955-WRITE-ONE-SEAT-STEP                                     
143000        UNTIL SEAT-SUB > SEATTBL-COUNT.                                   
143100*                                                                         
143200     CLOSE SEAT-FILE.                                                     
143300*                                                                         
143400 0950-EXIT.                                                               
143500     EXIT.                                                                
143600*                                                                         
143700 0955-WRITE-ONE-SEAT-STEP.                                                
143800*                                                                         
143900*    REWRITES ONE SEAT-FILE RECORD FROM ITS W-SEAT-TABLE ENTRY.           
144000*                                                                         
144100     MOVE SPACES TO SEAT-RECORD.                                          
144200     MOVE SEATTBL-ID (SEAT-SUB) TO SEAT-ID.                               
144300     MOVE SEATTBL-NUMBER (SEAT-SUB) TO SEAT-NUMBER.                       
144400     MOVE SEATTBL-SCHED-ID (SEAT-SUB) TO SEAT-SCHED-ID.                   
144500     MOVE SEATTBL-STATUS (SEAT-SUB) TO SEAT-STATUS.                       
144600     WRITE SEAT-RECORD.                                                   
144700*                                                                         
144800     ADD 1 TO SEAT-SUB.                                                   
144900*                                                                         
145000 0955-EXIT.                                                               
145100     EXIT.                                                                
145200*                                                                         
145300 0990-CLOSE-FILES-AND-LOG-SUMMARY-PARA.                                   
145400*                                                                         
145500*    CLOSES ALL NINE FILES AND, PER REQUEST AIR-0131, DISPLAYS THE        
145600*    RUN SUMMARY COUNTS TO THE OPERATOR LOG.                              
145700*                                                                         
145800     CLOSE BOOKING-REQUEST-FILE.                                          
145900     CLOSE BOOKING-CONFIRM-FILE.                                          
146000     CLOSE PASSENGER-FILE.                                                
146100     CLOSE BOOKING-FILE.                                                  
146200     CLOSE BOOKING-ITEM-FILE.                                             
146300     CLOSE PAYMENT-FILE.                                                  
146400*                                                                         
146500*                                                                         
146600*    THREE COUNTS ONLY - READ, CONFIRMED, REJECTED - MATCHES THE          
146700*    OTHER TWO STEPS' END-OF-JOB DISPLAY STYLE.                           
146800*                                                                         
146900     DISPLAY "BOOKING-CREATE - REQUESTS READ: "                           
147000        W-REQUESTS-READ-COUNT.                                            
147100     DISPLAY "BOOKING-CREATE - BOOKINGS CONFIRMED: "                      
147200        W-REQUESTS-CONFIRMED-COUNT.                                       
147300     DISPLAY "BOOKING-CREATE - REQUESTS REJECTED: "                       
147400        W-REQUESTS-REJECTED-COUNT.                                        
147500*                                                                         
147600 0990-EXIT.                                                               
147700     EXIT.                                                                
147800*                                                                         
147900     COPY "PLTSTAMP.CBL".                                                 
148000     COPY "PLBKREF.CBL".                                                  
148100     COPY "PL-LOOK-FOR-SCHEDULE-RECORD.CBL".                              
148200     COPY "PL-VALIDATE-SEAT-NUMBER.CBL".                                  
