000100*                                                                         
000200*    SLAIRPT.CBL                                                          
000300*    FILE-CONTROL entry for the airport reference file.                   
000400*    Loaded once per run into AIRPORT-TABLE - see PL-LOOK-FOR-            
000500*    AIRPORT-RECORD.CBL.  Added for the ACME-AIR conversion,              
000600*    08/14/02, R.POSADA, TICKET AIR-0101.                                 
000700*                                                                         
000800    SELECT AIRPORT-FILE ASSIGN TO AIRPT-FL                                
000900        ORGANIZATION IS LINE SEQUENTIAL                                   
001000        FILE STATUS IS W-AIRPT-FILE-STATUS.                               
