000100*                                                                         
000200*    FDAIRPT.CBL                                                          
000300*    Record layout for the airport reference file (AIRPORT-FILE).         
000400*    One row per IATA airport.  Searched by AIRPT-CODE - see the          
000500*    AIRPORT-TABLE load in flight-search.cob.                             
000600*                                                                         
000700    FD  AIRPORT-FILE                                                      
000800        LABEL RECORDS ARE STANDARD.                                       
000900    01  AIRPORT-RECORD.                                                   
001000        05  AIRPT-ID                    PIC 9(9).                         
001100        05  AIRPT-CODE                  PIC X(3).                         
001200        05  AIRPT-NAME                  PIC X(40).                        
001300        05  AIRPT-CITY                  PIC X(30).                        
001400        05  AIRPT-COUNTRY               PIC X(30).                        
001500        05  FILLER                      PIC X(8).                         
