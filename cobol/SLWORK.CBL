000100*                                                                         
000200*    SLWORK.CBL                                                           
000300*    FILE-CONTROL entries for the seat-availability sort used by          
000400*    flight-search.cob to put the offer's available-seat list in          
000500*    ascending seat-number order.  Carried over from the SORT/            
000600*    work-file pair this shop has used for years on its older             
000700*    control-break reports.  09/03/02,                                    
000800*    R.POSADA, AIR-0118.                                                  
000900*                                                                         
001000    SELECT SEAT-WORK-FILE ASSIGN TO SEATWK-FL                             
001100        ORGANIZATION IS SEQUENTIAL.                                       
001200                                                                          
001300    SELECT SEAT-SORT-FILE ASSIGN TO SEATSRT-TMP.                          
