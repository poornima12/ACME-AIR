000100*                                                                         
000200*    SLSLOCK.CBL                                                          
000300*    FILE-CONTROL entry for the seat-lock file.  Rewritten in             
000400*    full by seat-lock-service.cob on every CALL - see LOCK-TABLE         
000500*    in that program.  08/19/02, R.POSADA, AIR-0107.                      
000600*                                                                         
000700    SELECT SEAT-LOCK-FILE ASSIGN TO SLOCK-FL                              
000800        ORGANIZATION IS LINE SEQUENTIAL                                   
000900        FILE STATUS IS W-SLOCK-FILE-STATUS.                               
