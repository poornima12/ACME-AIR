000100*                                                                         
000200*    SLBKITM.CBL                                                          
000300*    FILE-CONTROL entry for the booking-item file.  Opened                
000400*    extend and appended by booking-create.cob, one row per               
000500*    passenger/seat pair on a booking.  08/19/02, R.POSADA,               
000600*    AIR-0107.                                                            
000700*                                                                         
000800    SELECT BOOKING-ITEM-FILE ASSIGN TO BKITM-FL                           
000900        ORGANIZATION IS LINE SEQUENTIAL                                   
001000        FILE STATUS IS W-BKITM-FILE-STATUS.                               
