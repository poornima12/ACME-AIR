000100*                                                                         
000200*    SLPAYMT.CBL                                                          
000300*    FILE-CONTROL entry for the payment file.  Opened extend and          
000400*    appended by booking-create.cob at WRITE-PAYMENT.  08/19/02,          
000500*    R.POSADA, AIR-0107.                                                  
000600*                                                                         
000700    SELECT PAYMENT-FILE ASSIGN TO PAYMT-FL                                
000800        ORGANIZATION IS LINE SEQUENTIAL                                   
000900        FILE STATUS IS W-PAYMT-FILE-STATUS.                               
