000100*                                                                         
000200*    WSBKREF.CBL                                                          
000300*    Working storage for the booking-reference generator.  The            
000400*    reference is always eleven characters: the fixed carrier             
000500*    prefix "AIR", a four-digit tail lifted off the time of day,          
000600*    and four characters drawn from the alphanumeric table below.         
000700*    09/10/02, R.POSADA, AIR-0122.                                        
000800*                                                                         
000900    01  WSBKREF-AREA.                                                     
001000        05  BKREF-SEQUENCE              PIC 9(4) COMP.                    
001100        05  BKREF-RANDOM-SEED           PIC 9(8) COMP.                    
001200        05  BKREF-QUOT                  PIC 9(8) COMP.                    
001300        05  BKREF-SCRATCH               PIC 9(8) COMP.                    
001400        05  BKREF-RAND-DIGIT            PIC 9(2) COMP.                    
001500        05  BKREF-CHAR-SUB              PIC 9(2) COMP.                    
001600        05  BKREF-COUNTER               PIC 9(2) COMP.                    
001700        05  BKREF-TIME-TAIL             PIC 9(4).                         
001800        05  BKREF-ALPHANUM-TABLE.                                         
001900            10  FILLER                  PIC X(36)                         
002000                VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789".             
002100        05  BKREF-ALPHANUM-TABLE-R REDEFINES BKREF-ALPHANUM-TABLE.        
002200            10  BKREF-ALPHANUM-CHAR OCCURS 36 TIMES                       
002300                                        PIC X(1).                         
002400        05  BKREF-GENERATED-REF         PIC X(11).                        
002500        05  BKREF-GENERATED-REF-R REDEFINES BKREF-GENERATED-REF.          
002600            10  BKREF-PREFIX            PIC X(3).                         
002700            10  BKREF-TAIL-DIGITS       PIC 9(4).                         
002800            10  BKREF-TAIL-CHARS        PIC X(4).                         
