000100*                                                                         
000200*    SLSCHED.CBL                                                          
000300*    FILE-CONTROL entry for the flight-schedule reference file.           
000400*    Loaded once per run into SCHEDULE-TABLE - see flight-search.         
000500*    cob and booking-create.cob.  08/14/02, R.POSADA, AIR-0101.           
000600*                                                                         
000700    SELECT SCHEDULE-FILE ASSIGN TO SCHED-FL                               
000800        ORGANIZATION IS LINE SEQUENTIAL                                   
000900        FILE STATUS IS W-SCHED-FILE-STATUS.                               
