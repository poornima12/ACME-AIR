000100*                                                                         
000200*    FDSLOCK.CBL                                                          
000300*    Record layout for the seat-lock file (SEAT-LOCK-FILE).  One          
000400*    row per active or retired hold placed on a seat while a              
000500*    booking is in progress.  LOCK-EXPIRES-TS-R redefines the             
000600*    expiry timestamp into pieces for the sweep compare in                
000700*    seat-lock-service.cob.  09/03/02, R.POSADA, AIR-0118.                
000800*                                                                         
000900    FD  SEAT-LOCK-FILE                                                    
001000        LABEL RECORDS ARE STANDARD.                                       
001100    01  SEAT-LOCK-RECORD.                                                 
001200        05  LOCK-ID                     PIC 9(9).                         
001300        05  LOCK-SESSION-ID             PIC X(36).                        
001400        05  LOCK-SEAT-ID                PIC 9(9).                         
001500        05  LOCK-LOCKED-TS              PIC X(19).                        
001600        05  LOCK-EXPIRES-TS             PIC X(19).                        
001700        05  LOCK-STATUS                 PIC X(1).                         
001800            88  LOCK-ACTIVE-STATUS              VALUE "A".                
001900            88  LOCK-EXPIRED-STATUS             VALUE "E".                
002000            88  LOCK-CONFIRMED-STATUS           VALUE "C".                
002100            88  LOCK-RELEASED-STATUS            VALUE "R".                
002200        05  FILLER                      PIC X(3).                         
002300    01  LOCK-EXPIRES-TS-R REDEFINES LOCK-EXPIRES-TS.                      
002400        05  LOCKX-CCYY                  PIC 9(4).                         
002500        05  FILLER                      PIC X.                            
002600        05  LOCKX-MM                    PIC 9(2).                         
002700        05  FILLER                      PIC X.                            
002800        05  LOCKX-DD                    PIC 9(2).                         
002900        05  FILLER                      PIC X.                            
003000        05  LOCKX-HH                    PIC 9(2).                         
003100        05  FILLER                      PIC X.                            
003200        05  LOCKX-MN                    PIC 9(2).                         
003300        05  FILLER                      PIC X.                            
003400        05  LOCKX-SS                    PIC 9(2).                         
