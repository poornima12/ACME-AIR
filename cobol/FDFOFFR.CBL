000100*                                                                         
000200*    FDFOFFR.CBL                                                          
000300*    Record layout for the flight-offer output file.  One row             
000400*    per schedule that survived the search edits, carrying its            
000500*    priced total and the sorted list of still-available seats.           
000600*                                                                         
000700    FD  FLIGHT-OFFER-FILE                                                 
000800        LABEL RECORDS ARE STANDARD.                                       
000900    01  FLIGHT-OFFER-RECORD.                                              
001000        05  FOFFR-FLIGHT-CODE           PIC X(6).                         
001100        05  FOFFR-SCHED-ID              PIC 9(9).                         
001200        05  FOFFR-DEPART-TS             PIC X(19).                        
001300        05  FOFFR-ARRIVE-TS             PIC X(19).                        
001400        05  FOFFR-CURRENCY              PIC X(3).                         
001500        05  FOFFR-TOTAL-PRICE           PIC S9(8)V99 COMP-3.              
001600        05  FOFFR-AVAIL-SEAT-COUNT      PIC 9(4).                         
001700        05  FOFFR-SEAT-LIST.                                              
001800            10  FOFFR-SEAT-NO OCCURS 40 TIMES                             
001900                                        PIC X(4).                         
002000        05  FILLER                      PIC X(4).                         
