000100*                                                                         
000200*    FDBKITM.CBL                                                          
000300*    Record layout for the booking-item file (BOOKING-ITEM-               
000400*    FILE).  Links a BOOK-ID to one PASS-ID and the SEAT-ID that          
000500*    passenger was assigned.                                              
000600*                                                                         
000700    FD  BOOKING-ITEM-FILE                                                 
000800        LABEL RECORDS ARE STANDARD.                                       
000900    01  BOOKING-ITEM-RECORD.                                              
001000        05  ITEM-ID                     PIC 9(9).                         
001100        05  ITEM-BOOK-ID                PIC 9(9).                         
001200        05  ITEM-PASS-ID                PIC 9(9).                         
001300        05  ITEM-SEAT-ID                PIC 9(9).                         
001400        05  FILLER                      PIC X(2).                         
