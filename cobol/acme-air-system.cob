000100*                                                                         
000200*    ACME-AIR SYSTEM - OVERNIGHT BATCH DRIVER.                            
000300*    DISPATCHES THE FLIGHT-SEARCH AND BOOKING-CREATE STEPS BY             
000400*    OPERATOR RUN MODE.  ORIGINALLY THE SIGN-ON DRIVER FOR THIS           
000500*    SHOP'S OLDER INTERACTIVE JOB-SELECT MENU - SEE CHANGE LOG            
000600*    BELOW.                                                               
000700*                                                                         
000800*    CHANGE LOG.                                                          
000900*    03/12/86  R POSADA     ORIGINAL WRITE-UP.  NIGHTLY DRIVER            
001000*                           FOR THE OLD JOB-SELECT OPTION MENU,           
001100*                           REPLACING THE OPERATOR SIGN-ON SCREEN.        
001200*    11/04/87  R POSADA     ADDED TWO NEW JOB OPTIONS TO THE              
001300*                           DISPATCH TABLE.                               
001400*    06/19/90  T NAKASHIMA  ADDED A THIRD OVERNIGHT JOB OPTION            
001500*                           TO THE MENU.  REQUEST REQ-0233.               
001600*    02/08/94  T NAKASHIMA  RETIRED TWO OF THE OLDER JOB OPTIONS          
001700*                           AS THEIR STEPS WERE DECOMMISSIONED.           
001800*                           REQUEST REQ-0310.                             
001900*    09/15/98  W ECHOLS     YEAR 2000 REMEDIATION.  ALL DATE              
002000*                           FIELDS WIDENED TO CCYY.  REQUEST              
002100*                           Y2K-0049.                                     
002200*    01/06/99  W ECHOLS     YEAR 2000 REMEDIATION, PHASE II.              
002300*                           REMOVED THE OLD SYSTEM DATE-TIME CALLS        
002400*                           IN FAVOR OF ACCEPT FROM DATE/TIME.            
002500*                           REQUEST Y2K-0049.                             
002600*    08/14/02  R POSADA     SHOP REASSIGNED THIS DRIVER TO THE            
002700*                           NEW ACME-AIR RESERVATION BATCH SUITE.         
002800*                           MENU LOOP REPLACED WITH A SINGLE              
002900*                           OPERATOR RUN-MODE ACCEPT AND DISPATCH         
003000*                           TO FLIGHT-SEARCH AND BOOKING-CREATE.          
003100*                           REQUEST AIR-0101.                             
003200*    08/22/02  R POSADA     ADDED RUN MODE "A" TO CHAIN BOTH              
003300*                           STEPS IN ONE SUBMIT.  REQUEST                 
003400*                           AIR-0106.                                     
003500*    09/30/02  L FIGUEROA   ADDED RUN SUMMARY COUNTS TO THE               
003600*                           OPERATOR LOG AT END OF JOB.  REQUEST          
003700*                           AIR-0131.                                     
003800*                                                                         
003900 IDENTIFICATION DIVISION.                                                 
004000 PROGRAM-ID. acme-air-system.                                             
004100 AUTHOR. R POSADA.                                                        
004200 INSTALLATION. ACME AIR DATA PROCESSING CENTER.                           
004300 DATE-WRITTEN. MARCH 1986.                                                
004400 DATE-COMPILED.                                                           
004500 SECURITY. COMPANY CONFIDENTIAL - BATCH OPERATIONS USE ONLY.              
004600*                                                                         
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     UPSI-0 ON  STATUS IS AIR-RERUN-REQUESTED                             
005100            OFF STATUS IS AIR-NOT-RERUN-REQUESTED.                        
005200*                                                                         
005300 DATA DIVISION.                                                           
005400 WORKING-STORAGE SECTION.                                                 
005500*                                                                         
005600 01  W-RUN-CONTROL.                                                       
005700     05  W-RUN-MODE                 PIC X(1).                             
005800         88  W-RUN-FLIGHT-SEARCH-ONLY       VALUE "F".                    
005900         88  W-RUN-BOOKING-CREATE-ONLY      VALUE "B".                    
006000         88  W-RUN-BOTH-STEPS               VALUE "A".                    
006100         88  W-RUN-MODE-VALID VALUES "F" "B" "A".                         
006200     05  W-RUN-PARM                 PIC X(79).                            
006300*                                                                         
006400*    W-RUN-CONTROL-R1 lets the operator key an AS-OF date right           
006500*    behind the mode code so the run log can show what night's            
006600*    batch this console run stands in for - see 0100-.  This is           
006700*    a log annotation only; the date is not passed down to the            
006800*    called steps below, which still stamp against the system             
006900*    date on their own.                                                   
007000*                                                                         
007100 01  W-RUN-CONTROL-R1 REDEFINES W-RUN-CONTROL.                            
007200     05  W-RUN-MODE-R1              PIC X(1).                             
007300     05  W-RUN-AS-OF-DATE           PIC 9(8).                             
007400     05  FILLER                      PIC X(71).                           
007500*                                                                         
007600*    W-RUN-CONTROL-R2 lets the operator key their ID behind the           
007700*    mode code so the run summary can show who submitted the job.         
007800*                                                                         
007900 01  W-RUN-CONTROL-R2 REDEFINES W-RUN-CONTROL.                            
008000     05  W-RUN-MODE-R2              PIC X(1).                             
008100     05  W-RUN-OPERATOR-ID          PIC X(8).                             
008200     05  FILLER                      PIC X(71).                           
008300*                                                                         
008400 01  W-DISPATCH-COUNTERS.                                                 
008500     05  W-STEPS-RUN-COUNT          PIC 9(2) COMP VALUE ZERO.             
008600     05  W-INVALID-MODE-COUNT       PIC 9(2) COMP VALUE ZERO.             
008700     05  FILLER                      PIC X(4).                            
008800*                                                                         
008900 01  W-DISPATCH-COUNTERS-R REDEFINES W-DISPATCH-COUNTERS.                 
009000     05  W-DISPATCH-COUNTERS-COMBINED                                     
009100                                      PIC 9(4) COMP.                      
009200     05  FILLER                      PIC X(4).                            
009300*                                                                         
009400 PROCEDURE DIVISION.                                                      
009500*                                                                         
009600 0010-MAIN-CONTROL-PARA.                                                  
009700*                                                                         
009800     PERFORM 0100-OBTAIN-RUN-MODE-PARA THRU 0100-EXIT.                    
009900     PERFORM 0200-DISPATCH-RUN-MODE-PARA THRU 0200-EXIT.                  
010000     PERFORM 0900-LOG-RUN-SUMMARY-PARA THRU 0900-EXIT.                    
010100*                                                                         
010200     STOP RUN.                                                            
010300*                                                                         
010400 0010-EXIT.                                                               
010500     EXIT.                                                                
010600*                                                                         
010700*    0100-OBTAIN-RUN-MODE-PARA reads the operator's run mode off          
010800*    the console at job step start.  This took the place of the           
010900*    old interactive main menu when the shop moved this driver            
011000*    onto the unattended overnight schedule (see change log,              
011100*    08/14/02).                                                           
011200*                                                                         
011300 0100-OBTAIN-RUN-MODE-PARA.                                               
011400*                                                                         
011500     DISPLAY "ACME-AIR SYSTEM - ENTER RUN MODE F/B/A".                    
011600     MOVE SPACES TO W-RUN-CONTROL.                                        
011700     ACCEPT W-RUN-CONTROL FROM CONSOLE.                                   
011800*                                                                         
011900     IF W-RUN-AS-OF-DATE = ZEROES                                         
012000        DISPLAY "ACME-AIR SYSTEM - USING TODAY'S DATE"                    
012100     ELSE                                                                 
012200        DISPLAY "ACME-AIR SYSTEM - RERUN AS OF "                          
012300           W-RUN-AS-OF-DATE.                                              
012400*                                                                         
012500 0100-EXIT.                                                               
012600     EXIT.                                                                
012700*                                                                         
012800 0200-DISPATCH-RUN-MODE-PARA.                                             
012900*                                                                         
013000     IF NOT W-RUN-MODE-VALID                                              
013100        ADD 1 TO W-INVALID-MODE-COUNT                                     
013200        DISPLAY "INVALID RUN MODE - JOB ENDED WITHOUT PROCESSING"         
013300     ELSE                                                                 
013400        IF W-RUN-FLIGHT-SEARCH-ONLY OR W-RUN-BOTH-STEPS                   
013500           CALL "flight-search"                                           
013600           ADD 1 TO W-STEPS-RUN-COUNT                                     
013700        IF W-RUN-BOOKING-CREATE-ONLY OR W-RUN-BOTH-STEPS                  
013800           CALL "booking-create"                                          
013900           ADD 1 TO W-STEPS-RUN-COUNT.                                    
014000*                                                                         
014100 0200-EXIT.                                                               
014200     EXIT.                                                                
014300*                                                                         
014400 0900-LOG-RUN-SUMMARY-PARA.                                               
014500*                                                                         
014600     DISPLAY "ACME-AIR SYSTEM - STEPS RUN: " W-STEPS-RUN-COUNT.           
014700     DISPLAY "ACME-AIR SYSTEM - INVALID MODE REQUESTS: "                  
014800        W-INVALID-MODE-COUNT.                                             
014900*                                                                         
015000 0900-EXIT.                                                               
015100     EXIT.                                                                
