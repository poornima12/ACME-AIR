000100*                                                                         
000200*    SLPASS.CBL                                                           
000300*    FILE-CONTROL entry for the passenger master file.  Loaded            
000400*    into W-PASSENGER-TABLE at booking-create.cob run start for           
000500*    the email-collision edit, then opened extend to append any           
000600*    new passenger rows.  08/19/02, R.POSADA, AIR-0107.                   
000700*                                                                         
000800    SELECT PASSENGER-FILE ASSIGN TO PASS-FL                               
000900        ORGANIZATION IS LINE SEQUENTIAL                                   
001000        FILE STATUS IS W-PASS-FILE-STATUS.                                
