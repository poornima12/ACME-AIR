000100*                                                                         
000200*    SLBOOK.CBL                                                           
000300*    FILE-CONTROL entry for the booking header file.  Opened              
000400*    extend and appended by booking-create.cob at WRITE-BOOKING-          
000500*    HEADER.  08/19/02, R.POSADA, AIR-0107.                               
000600*                                                                         
000700    SELECT BOOKING-FILE ASSIGN TO BOOK-FL                                 
000800        ORGANIZATION IS LINE SEQUENTIAL                                   
000900        FILE STATUS IS W-BOOK-FILE-STATUS.                                
