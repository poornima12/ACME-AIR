000100*                                                                         
000200*    FDFSREQ.CBL                                                          
000300*    Record layout for the flight-search request file.  One row           
000400*    per search a caller wants priced; FSREQ-RETURN-DATE of               
000500*    zeros means one-way.                                                 
000600*                                                                         
000700    FD  SEARCH-REQUEST-FILE                                               
000800        LABEL RECORDS ARE STANDARD.                                       
000900    01  SEARCH-REQUEST-RECORD.                                            
001000        05  FSREQ-ORIGIN-CODE           PIC X(3).                         
001100        05  FSREQ-DEST-CODE             PIC X(3).                         
001200        05  FSREQ-DEPART-DATE           PIC 9(8).                         
001300        05  FSREQ-RETURN-DATE           PIC 9(8).                         
001400        05  FSREQ-PASSENGER-COUNT       PIC 9(1).                         
001500        05  FILLER                      PIC X(10).                        
