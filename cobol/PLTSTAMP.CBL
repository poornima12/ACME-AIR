000100*                                                                         
000200*    PLTSTAMP.CBL                                                         
000300*    Shared timestamp paragraphs.  Builds and compares the                
000400*    CCYY-MM-DD-HH.MM.SS stamps this shop now uses in place of the        
000500*    old system date-time-of-day calls a prior program on this            
000600*    shop's older suite used to make - those calls were pulled out        
000700*    in the Y2K remediation and replaced with the plain ACCEPT            
000800*    FROM DATE/TIME special registers below.  01/06/99, W.ECHOLS,         
000900*    TICKET Y2K-0049.  Re-used for the ACME-AIR lock expiry and           
001000*    booking window edits, 09/03/02, R.POSADA, AIR-0118.                  
001100*                                                                         
001200 0100-GET-CURRENT-TIMESTAMP-PARA.                                         
001300                                                                          
001400     ACCEPT WSTS-TODAY-DATE FROM DATE YYYYMMDD.                           
001500     ACCEPT WSTS-NOW-TIME FROM TIME.                                      
001600                                                                          
001700     STRING WSTS-TODAY-CCYY   DELIMITED BY SIZE                           
001800            "-"               DELIMITED BY SIZE                           
001900            WSTS-TODAY-MM     DELIMITED BY SIZE                           
002000            "-"               DELIMITED BY SIZE                           
002100            WSTS-TODAY-DD     DELIMITED BY SIZE                           
002200            "-"               DELIMITED BY SIZE                           
002300            WSTS-NOW-HH       DELIMITED BY SIZE                           
002400            "."               DELIMITED BY SIZE                           
002500            WSTS-NOW-MN       DELIMITED BY SIZE                           
002600            "."               DELIMITED BY SIZE                           
002700            WSTS-NOW-SS       DELIMITED BY SIZE                           
002800       INTO WSTS-NOW-STAMP.                                               
002900                                                                          
003000     MOVE WSTS-TODAY-CCYY TO WSTS-WORK-CCYY.                              
003100     MOVE WSTS-TODAY-MM   TO WSTS-WORK-MM.                                
003200     MOVE WSTS-TODAY-DD   TO WSTS-WORK-DD.                                
003300     MOVE WSTS-NOW-HH     TO WSTS-WORK-HH.                                
003400     MOVE WSTS-NOW-MN     TO WSTS-WORK-MN.                                
003500     MOVE WSTS-NOW-SS     TO WSTS-WORK-SS.                                
003600                                                                          
003700 0100-EXIT.                                                               
003800     EXIT.                                                                
003900*                                                                         
004000*    0200-ADD-10-MINUTES-PARA expects WSTS-WORK-CCYY/MM/DD/HH/MN/         
004100*    SS already loaded with the base stamp (0100- leaves the              
004200*    current run stamp there).  The lock TTL is a flat ten                
004300*    minutes - see SeatLockService in the business rules - so             
004400*    this paragraph never has to add more than one hour's                 
004500*    worth of carry.                                                      
004600*                                                                         
004700 0200-ADD-10-MINUTES-PARA.                                                
004800                                                                          
004900     ADD 10 TO WSTS-WORK-MN.                                              
005000     IF WSTS-WORK-MN NOT LESS THAN 60                                     
005100        SUBTRACT 60 FROM WSTS-WORK-MN                                     
005200        ADD 1 TO WSTS-WORK-HH.                                            
005300                                                                          
005400     IF WSTS-WORK-HH NOT LESS THAN 24                                     
005500        SUBTRACT 24 FROM WSTS-WORK-HH                                     
005600        ADD 1 TO WSTS-WORK-DD                                             
005700        PERFORM 0250-ROLL-DAY-FORWARD THRU 0250-EXIT.                     
005800                                                                          
005900     STRING WSTS-WORK-CCYY    DELIMITED BY SIZE                           
006000            "-"               DELIMITED BY SIZE                           
006100            WSTS-WORK-MM      DELIMITED BY SIZE                           
006200            "-"               DELIMITED BY SIZE                           
006300            WSTS-WORK-DD      DELIMITED BY SIZE                           
006400            "-"               DELIMITED BY SIZE                           
006500            WSTS-WORK-HH      DELIMITED BY SIZE                           
006600            "."               DELIMITED BY SIZE                           
006700            WSTS-WORK-MN      DELIMITED BY SIZE                           
006800            "."               DELIMITED BY SIZE                           
006900            WSTS-WORK-SS      DELIMITED BY SIZE                           
007000       INTO WSTS-EXPIRY-STAMP.                                            
007100                                                                          
007200 0200-EXIT.                                                               
007300     EXIT.                                                                
007400*                                                                         
007500*    0250-ROLL-DAY-FORWARD carries the day into the next month            
007600*    when WSTS-WORK-DD runs past the days-in-month table, and             
007700*    bumps February to 29 in a leap year (CCYY divisible by 4 and         
007800*    not by 100, unless also divisible by 400).                           
007900*                                                                         
008000 0250-ROLL-DAY-FORWARD.                                                   
008100                                                                          
008200     MOVE WSTS-WORK-MM TO WSTS-MONTH-SUB.                                 
008300     MOVE WSTS-MONTH-DAYS (WSTS-MONTH-SUB) TO WSTS-SCRATCH-NUM.           
008400                                                                          
008500     IF WSTS-WORK-MM = 02                                                 
008600        DIVIDE WSTS-WORK-CCYY BY 4 GIVING WSTS-SCRATCH-NUM                
008700           REMAINDER WSTS-LEAP-REMAINDER                                  
008800        IF WSTS-LEAP-REMAINDER = 0                                        
008900           MOVE 29 TO WSTS-SCRATCH-NUM                                    
009000           DIVIDE WSTS-WORK-CCYY BY 100 GIVING WSTS-SCRATCH-NUM           
009100              REMAINDER WSTS-LEAP-REMAINDER                               
009200           IF WSTS-LEAP-REMAINDER = 0                                     
009300              MOVE 28 TO WSTS-SCRATCH-NUM                                 
009400              DIVIDE WSTS-WORK-CCYY BY 400 GIVING WSTS-SCRATCH-NUM        
009500                 REMAINDER WSTS-LEAP-REMAINDER                            
009600              IF WSTS-LEAP-REMAINDER = 0                                  
009700                 MOVE 29 TO WSTS-SCRATCH-NUM                              
009800        ELSE                                                              
009900           MOVE WSTS-MONTH-DAYS (WSTS-MONTH-SUB)                          
010000              TO WSTS-SCRATCH-NUM                                         
010100                                                                          
010200     IF WSTS-WORK-DD GREATER THAN WSTS-SCRATCH-NUM                        
010300        MOVE 1 TO WSTS-WORK-DD                                            
010400        ADD 1 TO WSTS-WORK-MM                                             
010500        IF WSTS-WORK-MM GREATER THAN 12                                   
010600           MOVE 1 TO WSTS-WORK-MM                                         
010700           ADD 1 TO WSTS-WORK-CCYY.                                       
010800                                                                          
010900 0250-EXIT.                                                               
011000     EXIT.                                                                
011100*                                                                         
011200*    0300-COMPARE-TIMESTAMPS-PARA sets WSTS-COMPARE-RESULT from           
011300*    WSTS-COMPARE-A against WSTS-COMPARE-B.  The stamp format is          
011400*    fixed-width and zero-padded left to right from the century           
011500*    down to the second, so an ordinary alphanumeric compare puts         
011600*    them in correct chronological order - no separate date-math          
011700*    is needed here.                                                      
011800*                                                                         
011900 0300-COMPARE-TIMESTAMPS-PARA.                                            
012000                                                                          
012100     IF WSTS-COMPARE-A LESS THAN WSTS-COMPARE-B                           
012200        MOVE "B" TO WSTS-COMPARE-RESULT                                   
012300     ELSE                                                                 
012400        IF WSTS-COMPARE-A GREATER THAN WSTS-COMPARE-B                     
012500           MOVE "A" TO WSTS-COMPARE-RESULT                                
012600        ELSE                                                              
012700           MOVE "E" TO WSTS-COMPARE-RESULT.                               
012800                                                                          
012900 0300-EXIT.                                                               
013000     EXIT.                                                                
