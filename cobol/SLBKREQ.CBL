000100*                                                                         
000200*    SLBKREQ.CBL                                                          
000300*    FILE-CONTROL entry for the booking-request input file read           
000400*    by booking-create.cob, one row per booking attempt.                  
000500*    08/19/02, R.POSADA, AIR-0107.                                        
000600*                                                                         
000700    SELECT BOOKING-REQUEST-FILE ASSIGN TO BKREQ-FL                        
000800        ORGANIZATION IS LINE SEQUENTIAL                                   
000900        FILE STATUS IS W-BKREQ-FILE-STATUS.                               
